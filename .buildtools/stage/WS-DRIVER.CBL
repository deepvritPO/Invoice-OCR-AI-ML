*----------------------------------------------------------------
*    WS-DRIVER.CBL
*    WORKING-STORAGE for the AUDITLNS main line itself - the step-
*    read switches against AUDITEM, the current invoice's line-item
*    buffer, the CHECK-ID/CHECK-STATUS/ALERT-TEXT contract fields
*    every check paragraph in the four libraries loads before
*    PERFORMing FILE-CHECK-RESULT, the per-invoice composite-score
*    accumulator, the vendor control-break fields and the run grand
*    totals.
*----------------------------------------------------------------
*    1989-03-06 RKP AU0001  First cut for the audit-engine rewriteAU0001  
*    1991-07-09 RKP AU0054  Added the vendor control-break and    AU0054  
*                           grand-total fields for the new report.
*    1996-02-06 TJH AU0166  Added the grand-total CRITICAL bucket AU0166  
*                           match the banding PL-ANALYTICS-ENGINE.CBL
*                           added, and the duplicate/anomaly counts.
*    1998-09-30 TJH AU0201  Y2K REVIEW - W-RUN-DATE-EDITED is builAU0201  
*                           off ACCEPT ... FROM DATE YYYYMMDD, four-
*                           digit year throughout; no change needed.
*    2004-03-04 SRK AU0243  Added the alert-line table so the     AU0243  
*                           report can carry each check's own
*                           "[id] text" alert line under the detail
*                           line, per the audit committee's complaint
*                           that the report only ever showed a bare
*                           alert count with no wording behind it.
*----------------------------------------------------------------

*   STEP-READ AND END-OF-FILE SWITCHES.  AUDITEM IS READ ONE RECORD
*   AHEAD OF NEED AND HELD IN WRK-ITEM-HOLD UNTIL ITS KEY NO LONGER
*   MATCHES THE INVOICE BEING SCORED.
    77  WS-INVOICE-EOF-SWITCH         PIC X(01) VALUE "N".
        88  WS-INVOICE-EOF                VALUE "Y".
    77  WS-ITEM-EOF-SWITCH            PIC X(01) VALUE "N".
        88  WS-ITEM-EOF                    VALUE "Y".

*   RUN DATE, EDITED FOR THE REPORT TITLE LINE.
    01  WS-RUN-DATE-NUMERIC           PIC 9(08).
    01  W-RUN-DATE-EDITED.
        05  W-RDE-CCYY                PIC 9(04).
        05  W-RDE-SEP-1               PIC X(01) VALUE "-".
        05  W-RDE-MM                  PIC 9(02).
        05  W-RDE-SEP-2               PIC X(01) VALUE "-".
        05  W-RDE-DD                  PIC 9(02).
    01  W-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-NUMERIC.
        05  W-RDN-CCYY                PIC 9(04).
        05  W-RDN-MM                  PIC 9(02).
        05  W-RDN-DD                  PIC 9(02).

*   CHECK-RESULT CONTRACT FIELDS - EVERY CHECK PARAGRAPH IN THE FOUR
*   LIBRARIES, AND EVERY ONE-LINE SCAFFOLD/NOT-APPLICABLE IF BELOW,
*   LOADS THESE THREE BEFORE PERFORMING FILE-CHECK-RESULT.
    77  WRK-CHECK-ID                  PIC X(04).
    77  WRK-CHECK-STATUS              PIC X(14).
        88  WRK-STATUS-PASS               VALUE "PASS          ".
        88  WRK-STATUS-FAIL               VALUE "FAIL          ".
        88  WRK-STATUS-WARNING            VALUE "WARNING       ".
        88  WRK-STATUS-DATA-MISSING       VALUE "DATA-MISSING  ".
        88  WRK-STATUS-NOT-APPL           VALUE "NOT-APPLICABLE".
    77  WRK-ALERT-TEXT                 PIC X(80).
    77  WRK-SAVE-CHECK-STATUS          PIC X(14).

*   LINE-ITEM BUFFER FOR THE INVOICE NOW BEING SCORED - FILLED BY THE
*   STEP-READ AGAINST AUDITEM ON VENDOR-ID + INVOICE-NUMBER BEFORE
*   CATEGORY-3-CHECKS RUNS.  PL-VENDOR-HISTORY.CBL'S PRICING-VARIANCE
*   CHECK (3.2) WALKS THIS TABLE BY WRK-LINEITEM-INDEX.
    77  WRK-LINEITEM-MAX               PIC 9(02) COMP VALUE 50.
    77  WRK-LINEITEM-COUNT             PIC 9(02) COMP VALUE 0.
    77  WRK-LINEITEM-INDEX             PIC 9(02) COMP.
    01  WRK-LINEITEM-TABLE.
        05  WRK-LI-ENTRY OCCURS 50 TIMES.
            10  WRK-LI-DESC             PIC X(30).
            10  WRK-LI-PRICE            PIC S9(09)V99.

*   ONE BUFFERED LINE-ITEM RECORD, HELD ACROSS THE VENDOR/INVOICE-
*   NUMBER KEY COMPARE IN THE STEP-READ.
    01  WRK-ITEM-HOLD.
        05  WRK-ITEM-HOLD-VENDOR-ID     PIC X(10).
        05  WRK-ITEM-HOLD-INVOICE-NBR   PIC X(20).
        05  WRK-ITEM-HOLD-DESC          PIC X(30).
        05  WRK-ITEM-HOLD-PRICE         PIC S9(09)V99.

*   PER-INVOICE COMPOSITE-RISK-SCORE AND ALERT-COUNT ACCUMULATORS,
*   BUILT CHECK BY CHECK FROM THE WEIGHT TABLE BELOW AS EACH CHECK'S
*   STATUS COMES BACK (PASS/NOT-APPLICABLE 0, DATA-MISSING 3,
*   WARNING 8, FAIL 15), CAPPED AT 100.
    77  WRK-COMPOSITE-SCORE            PIC 9(03) COMP VALUE 0.
    77  WRK-ALERT-COUNT                PIC 9(03) COMP VALUE 0.

*   AU0243 - PER-INVOICE ALERT-LINE TABLE, ONE ENTRY PER CHECK THAT
*   RAISED AN ALERT THIS INVOICE.  FORMAT-ALERT-LINE IN AUDITLNS LOADS
*   SLOT WRK-ALERT-COUNT WITH "[CHECK-ID] ALERT-TEXT" RIGHT AFTER THE
*   COUNT IS BUMPED, AND PRINT-ALERT-LINES WALKS 1 THRU WRK-ALERT-COUNT
*   AFTER THE DETAIL LINE GOES OUT.  SIZED TO THE FULL 26-CHECK
*   CATALOGUE SINCE EVERY CHECK COULD IN PRINCIPLE RAISE ONE.
    77  WRK-ALERT-LINE-INDEX            PIC 9(02) COMP.
    01  WRK-ALERT-LINE-TABLE.
        05  WRK-ALERT-LINE OCCURS 26 TIMES PIC X(87).

    01  WS-WEIGHT-VALUES.
        05  FILLER  PIC X(16)  VALUE "PASS          00".
        05  FILLER  PIC X(16)  VALUE "WARNING       08".
        05  FILLER  PIC X(16)  VALUE "DATA-MISSING  03".
        05  FILLER  PIC X(16)  VALUE "FAIL          15".
        05  FILLER  PIC X(16)  VALUE "NOT-APPLICABLE00".

    01  WS-WEIGHT-TABLE REDEFINES WS-WEIGHT-VALUES.
        05  WS-WEIGHT-ENTRY OCCURS 5 TIMES.
            10  WS-WEIGHT-STATUS        PIC X(14).
            10  WS-WEIGHT-POINTS        PIC 9(02).

    77  WS-WEIGHT-INDEX                PIC 9(01) COMP.

*   VENDOR CONTROL-BREAK ACCUMULATORS.
    77  WRK-FIRST-RECORD-SWITCH         PIC X(01) VALUE "Y".
        88  WRK-FIRST-RECORD                VALUE "Y".
    77  WRK-SAVE-VENDOR-ID               PIC X(10).
    77  WRK-VENDOR-INVOICE-COUNT         PIC 9(04) COMP VALUE 0.
    77  WRK-VENDOR-AMOUNT-SUM            PIC S9(13)V99 VALUE 0.
    77  WRK-VENDOR-RISK-SUM              PIC 9(07) COMP VALUE 0.
    77  WRK-VENDOR-ALERT-COUNT           PIC 9(05) COMP VALUE 0.
    77  WRK-VENDOR-AVG-RISK              PIC 9(03) COMP VALUE 0.

*   RUN GRAND TOTALS.
    77  WRK-GRAND-INVOICE-COUNT          PIC 9(06) COMP VALUE 0.
    77  WRK-GRAND-AMOUNT                 PIC S9(13)V99 VALUE 0.
    77  WRK-GRAND-CNT-LOW                PIC 9(06) COMP VALUE 0.
    77  WRK-GRAND-CNT-MEDIUM             PIC 9(06) COMP VALUE 0.
    77  WRK-GRAND-CNT-HIGH               PIC 9(06) COMP VALUE 0.
    77  WRK-GRAND-CNT-CRITICAL           PIC 9(06) COMP VALUE 0.
    77  WRK-GRAND-DUPLICATE-COUNT        PIC 9(06) COMP VALUE 0.
    77  WRK-GRAND-ANOMALY-COUNT          PIC 9(06) COMP VALUE 0.
