*----------------------------------------------------------------
*    PL-STATUTORY-VALIDATOR.CBL
*    Paragraph library - checks 2.1 (GSTIN), 2.2 (PAN) and 2.3
*    (HSN/SAC) of the check catalogue.  Entered once per invoice
*    from CATEGORY-2-CHECKS in the main driver; results are left
*    in the CHECK-STATUS/ALERT-TEXT working fields for the caller
*    to move onto the result record.
*----------------------------------------------------------------
*    1994-11-02 RKP AU0112  First cut - GSTIN validation only.    AU0112  
*    1995-01-19 RKP AU0118  Added PAN entity lookup and HSN/SAC.  AU0118  
*    1998-09-14 RKP AU0149  Y2K REVIEW - no two-digit years storedAU0149  
*                           anywhere in this copybook; GSTIN/PAN/
*                           HSN fields are all alphanumeric codes.
*                           No changes required.
*    2004-02-11 SRK AU0239  FIND-PAN-ENTITY-NAME was scoring off  AU0239  
*                           ST-PAN-ENTITY-TYPE while the redefines
*                           in WS-STATUTORY.CBL had that field
*                           aligned to PAN position 6, a digit
*                           position, so check 2.2 warned "Unknown
*                           PAN entity type code" on almost every
*                           invoice.  WS-STATUTORY.CBL's redefines
*                           corrected to pull position 4; no change
*                           needed in this copybook itself.
*    2004-02-11 SRK AU0240  RUN-HSN-SAC-VALIDATION's claimed-rate-AU0240  
*                           missing alert now quotes the master's
*                           expected rate instead of just saying
*                           one is on file.
*----------------------------------------------------------------

*   GENERAL NOTE - 2.1, 2.2 AND 2.3 FORM A CHAIN, NOT THREE
*   INDEPENDENT CHECKS.  2.2 (PAN) READS ST-GSTIN-PAN, THE SLICE OF
*   THE GSTIN HOLDING THE VENDOR'S PAN NUMBER, WHICH IS ONLY
*   TRUSTWORTHY IF 2.1 ALREADY CONFIRMED THE GSTIN'S FORMAT IS
*   VALID - HENCE 2.2 COMES BACK DATA-MISSING RATHER THAN ACTUALLY
*   VALIDATING ANYTHING WHEN 2.1 FAILED.  2.3 (HSN/SAC) IS THE ONE
*   TRULY INDEPENDENT CHECK OF THE THREE - IT LOOKS UP THE GOODS/
*   SERVICE CODE AGAINST WS-STATUTORY.CBL'S HSN MASTER TABLE AND
*   COMPARES THE MASTER'S EXPECTED TAX RATE TO WHAT THE INVOICE
*   CLAIMS, REGARDLESS OF HOW 2.1/2.2 CAME OUT.

RUN-GSTIN-VALIDATION.

*   A MISSING GSTIN FAILS OUTRIGHT RATHER THAN COMING BACK DATA-
*   MISSING - UNLIKE MOST OTHER CHECKS IN THIS SYSTEM, THE GSTIN IS
*   A STATUTORY REQUIREMENT ON EVERY TAXABLE INVOICE, SO ITS ABSENCE
*   IS ITSELF A COMPLIANCE FAILURE RATHER THAN SIMPLY UNTESTABLE
*   DATA.
    MOVE "2.1 " TO WRK-CHECK-ID.
    IF INV-GSTIN = SPACES
        MOVE "FAIL"          TO WRK-CHECK-STATUS
        MOVE "Data Missing: GSTIN not provided."
                              TO WRK-ALERT-TEXT
    ELSE
        MOVE INV-GSTIN TO ST-GSTIN-WORK
        INSPECT ST-GSTIN-WORK
            CONVERTING "abcdefghijklmnopqrstuvwxyz"
                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
        PERFORM TEST-GSTIN-FORMAT
        IF ST-GSTIN-FORMAT-OK
            MOVE "PASS"      TO WRK-CHECK-STATUS
            MOVE SPACES      TO WRK-ALERT-TEXT
            MOVE ST-GSTIN-PAN TO ST-PAN-WORK
        ELSE
            MOVE "FAIL"      TO WRK-CHECK-STATUS
            MOVE "Invalid GSTIN format."
                              TO WRK-ALERT-TEXT.

    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

TEST-GSTIN-FORMAT.

*   15-CHARACTER GSTIN LAYOUT: 2-DIGIT STATE CODE, 10-CHARACTER PAN
*   (5 LETTERS, 4 DIGITS, 1 LETTER - THE SAME SHAPE AS A STAND-ALONE
*   PAN NUMBER), A 1-CHARACTER ENTITY SEQUENCE, A LITERAL "Z", AND A
*   FINAL CHECKSUM CHARACTER.  THE NUMERIC-DIGIT-CLASS AND ALPHA-
*   UPPER-CLASS CONDITIONS BELOW ARE DEFINED IN SPECIAL-NAMES AT THE
*   TOP OF THE MAIN PROGRAM.  THIS IS A SHAPE CHECK ONLY - IT DOES
*   NOT RECOMPUTE THE ACTUAL GSTIN CHECKSUM ALGORITHM, WHICH WAS
*   JUDGED MORE MACHINERY THAN THE AUDIT COMMITTEE WANTED FOR A
*   FORMAT-LEVEL VALIDATION.
    SET ST-GSTIN-FORMAT-BAD TO TRUE.

    IF ST-GSTIN-WORK(1:2)    IS NUMERIC-DIGIT-CLASS
        AND ST-GSTIN-PAN(1:5)    IS ALPHA-UPPER-CLASS
        AND ST-GSTIN-PAN(6:4)    IS NUMERIC-DIGIT-CLASS
        AND ST-GSTIN-PAN(10:1)   IS ALPHA-UPPER-CLASS
        AND (ST-GSTIN-ENTITY-SEQ IS ALPHA-UPPER-CLASS
             OR ST-GSTIN-ENTITY-SEQ IS NUMERIC-DIGIT-CLASS)
        AND ST-GSTIN-Z-CHECK = "Z"
        AND (ST-GSTIN-CHECKSUM  IS ALPHA-UPPER-CLASS
             OR ST-GSTIN-CHECKSUM  IS NUMERIC-DIGIT-CLASS)
            SET ST-GSTIN-FORMAT-OK TO TRUE.
*----------------------------------------------------------------

RUN-PAN-VALIDATION.

*   ST-GSTIN-FORMAT-OK IS LEFT SET BY RUN-GSTIN-VALIDATION ABOVE -
*   THIS CHECK DOES NOT RE-RUN TEST-GSTIN-FORMAT ITSELF, IT RELIES
*   ON THE SWITCH STILL HOLDING 2.1'S RESULT FROM EARLIER THIS SAME
*   INVOICE.  THAT MEANS THE MAIN PROGRAM MUST ALWAYS PERFORM 2.1
*   BEFORE 2.2 - WHICH CATEGORY-2-CHECKS IN THE DRIVER DOES, SINCE
*   THE CATALOGUE RUNS IN FIXED NUMBER ORDER.
    MOVE "2.2 " TO WRK-CHECK-ID.

    IF NOT ST-GSTIN-FORMAT-OK
        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
        MOVE "Data Missing: no valid PAN (GSTIN failed validation)."
                            TO WRK-ALERT-TEXT
    ELSE
        MOVE "PASS"         TO WRK-CHECK-STATUS
        MOVE SPACES         TO WRK-ALERT-TEXT
        PERFORM FIND-PAN-ENTITY-NAME
        IF NOT PAN-ENTITY-FOUND
            MOVE "WARNING"  TO WRK-CHECK-STATUS
            MOVE "Unknown PAN entity type code"
                             TO WRK-ALERT-TEXT.

    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

FIND-PAN-ENTITY-NAME.

*   ST-PAN-ENTITY-TYPE IS THE 4TH CHARACTER OF THE PAN (THE LETTER
*   ENCODING WHETHER THE HOLDER IS A COMPANY, A TRUST, AN
*   INDIVIDUAL AND SO ON) - LOOKED UP AGAINST THE SMALL ENTITY-TYPE
*   TABLE IN WS-STATUTORY.CBL RATHER THAN A FULL RANGE CHECK, SINCE
*   THE SET OF VALID CODES IS SHORT AND FIXED BY STATUTE.
    SET PAN-ENTITY-NOT-FOUND TO TRUE.
    PERFORM TEST-ONE-PAN-ENTITY
            VARYING ST-PAN-INDEX FROM 1 BY 1
            UNTIL ST-PAN-INDEX > WS-PAN-ENTITY-COUNT
               OR PAN-ENTITY-FOUND.
*----------------------------------------------------------------

TEST-ONE-PAN-ENTITY.

    IF ST-PAN-ENTITY-TYPE = WS-PAN-ENTITY-CODE(ST-PAN-INDEX)
        SET PAN-ENTITY-FOUND TO TRUE.
*----------------------------------------------------------------

RUN-HSN-SAC-VALIDATION.

*   HSN (GOODS) AND SAC (SERVICES) CODES SHARE THE SAME MASTER
*   TABLE AND THE SAME FIELD ON THE INVOICE - THE DISTINCTION
*   BETWEEN THE TWO DOES NOT MATTER TO THIS CHECK, ONLY WHETHER THE
*   CODE IS ON FILE AND WHETHER THE INVOICE'S CLAIMED TAX RATE
*   MATCHES WHAT THE MASTER SAYS THAT CODE SHOULD CARRY.
    MOVE "2.3 " TO WRK-CHECK-ID.

    IF INV-HSN-SAC = SPACES
        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
        MOVE "Data Missing: HSN/SAC code not provided."
                            TO WRK-ALERT-TEXT
    ELSE
        PERFORM FIND-HSN-MASTER-ENTRY
        IF NOT ST-HSN-FOUND
            MOVE "WARNING"  TO WRK-CHECK-STATUS
            MOVE "HSN/SAC code not found in master"
                            TO WRK-ALERT-TEXT
        ELSE
            IF INV-CLAIMED-TAX-RATE = ZEROS
                MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
*               AU0240 - THE EXPECTED RATE ITSELF IS STRUNG INTO THE
*               ALERT, NOT JUST A CLAIM THAT ONE IS ON FILE - ST-HSN-
*               EXPECTED-RATE WAS ALREADY SET BY FIND-HSN-MASTER-
*               ENTRY ABOVE, SO NOTHING FURTHER NEEDS LOOKING UP.
                MOVE ST-HSN-EXPECTED-RATE TO ST-HSN-RATE-EDIT
                STRING "Data Missing: claimed tax rate not provided, "
                            DELIMITED BY SIZE
                       "expected rate per master is "
                            DELIMITED BY SIZE
                       ST-HSN-RATE-EDIT DELIMITED BY SIZE
                       "%." DELIMITED BY SIZE
                       INTO WRK-ALERT-TEXT
            ELSE
                PERFORM TEST-HSN-RATE-MATCH.

    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

FIND-HSN-MASTER-ENTRY.

*   LINEAR SCAN OF THE HSN MASTER TABLE - SAME SIZING REASONING AS
*   EVERY OTHER SMALL LOOKUP TABLE IN THIS SYSTEM, A SEQUENTIAL
*   SEARCH OVER A FEW HUNDRED ENTRIES IS CHEAP ENOUGH NOT TO NEED
*   AN INDEXED OR BINARY SEARCH.
    SET ST-HSN-NOT-FOUND TO TRUE.
    PERFORM TEST-ONE-HSN-ENTRY
            VARYING ST-HSN-INDEX FROM 1 BY 1
            UNTIL ST-HSN-INDEX > WS-HSN-MASTER-COUNT
               OR ST-HSN-FOUND.
*----------------------------------------------------------------

TEST-ONE-HSN-ENTRY.

    IF INV-HSN-SAC = WS-HSN-MASTER-CODE(ST-HSN-INDEX)
        SET ST-HSN-FOUND TO TRUE
        MOVE WS-HSN-MASTER-RATE(ST-HSN-INDEX) TO ST-HSN-EXPECTED-RATE.
*----------------------------------------------------------------

TEST-HSN-RATE-MATCH.

*   A 0.01 TOLERANCE RATHER THAN AN EXACT EQUALITY TEST, SINCE
*   TAX-RATE FIELDS ARE V99 AND A ROUNDING DIFFERENCE OF A SINGLE
*   HUNDREDTH OF A PERCENT BETWEEN THE MASTER AND THE INVOICE IS
*   NOT CONSIDERED A REAL DISCREPANCY.
    COMPUTE ST-HSN-RATE-DIFF =
            ST-HSN-EXPECTED-RATE - INV-CLAIMED-TAX-RATE.
    IF ST-HSN-RATE-DIFF < 0
        MULTIPLY -1 BY ST-HSN-RATE-DIFF.

    IF ST-HSN-RATE-DIFF < 0.01
        MOVE "PASS" TO WRK-CHECK-STATUS
        MOVE SPACES TO WRK-ALERT-TEXT
    ELSE
        MOVE "FAIL" TO WRK-CHECK-STATUS
        MOVE "Claimed tax rate does not match master."
                    TO WRK-ALERT-TEXT.
