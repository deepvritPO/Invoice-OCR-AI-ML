*----------------------------------------------------------------
*    WS-MATHUTIL.CBL
*    WORKING-STORAGE for PL-MATH-UTILS.CBL - a Newton's-method
*    square root, shared by the vendor-history standard-deviation
*    figure (3.2) and the analytics engine's Z-score standard
*    deviation (5.2).  Twenty iterations settles to more decimal
*    places than we print; nobody has asked us to make it faster.
*----------------------------------------------------------------
*    1996-02-06 TJH AU0165  First cut, split out of the anomaly-  AU0165  
*                           detection paragraph so the price-
*                           variance check did not need its own
*                           copy.
*----------------------------------------------------------------

    77  MU-SQRT-ARG                  PIC S9(09)V9999 COMP.
    77  MU-SQRT-RESULT                PIC S9(09)V9999 COMP.
    77  MU-SQRT-GUESS                 PIC S9(09)V9999 COMP.
    77  MU-SQRT-PREV                  PIC S9(09)V9999 COMP.
    77  MU-SQRT-ITER                  PIC 9(02) COMP.
