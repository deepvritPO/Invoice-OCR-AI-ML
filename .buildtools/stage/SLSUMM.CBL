*----------------------------------------------------------------
*    SLSUMM.CBL
*    FILE-CONTROL entry for the per-invoice audit summary output.
*----------------------------------------------------------------
*    1989-03-20 RKP AU0002  First cut.                            AU0002  
*----------------------------------------------------------------

    SELECT SUMMARY-FILE
           ASSIGN TO "AUDSUMM"
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL.
