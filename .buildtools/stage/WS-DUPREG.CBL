*----------------------------------------------------------------
*    WS-DUPREG.CBL
*    WORKING-STORAGE for PL-DUPLICATE-DETECTOR.CBL - the in-run
*    registry of every invoice audited so far (checks 4.1, 4.2,
*    4.3).  Sized at 500 invoices; this was plenty for the old
*    overnight voucher run and still is for one day's invoices.
*----------------------------------------------------------------
*    1990-10-08 RKP AU0031  First cut - exact-duplicate key only. AU0031  
*    1992-06-30 RKP AU0075  Added the near-duplicate scoring work AU0075  
*                           fields (uses PL-EDIT-DISTANCE.CBL).
*    1996-04-17 TJH AU0171  Added the PO/GRN 3-way match fields.  AU0171  
*----------------------------------------------------------------

    77  DR-REGISTRY-COUNT                PIC 9(03) COMP VALUE 0.
    77  DR-REGISTRY-MAX                  PIC 9(03) COMP VALUE 500.
    77  DR-REGISTRY-INDEX                PIC 9(03) COMP.
    77  DR-REGISTRY-OVERFLOW-SW          PIC X(01) VALUE "N".
        88  DR-REGISTRY-OVERFLOWED           VALUE "Y".

    01  DR-REGISTRY-TABLE.
        05  DR-REGISTRY-ENTRY OCCURS 500 TIMES.
            10  DR-REG-VENDOR-ID          PIC X(10).
            10  DR-REG-INVOICE-NUMBER     PIC X(20).
            10  DR-REG-INVOICE-DATE       PIC X(10).
            10  DR-REG-TOTAL-AMOUNT       PIC S9(11)V99.

*   ALTERNATE VIEW OF ONE REGISTRY ENTRY, USED WHEN WE ONLY NEED
*   THE COMPOSITE EXACT-MATCH KEY (VENDOR+INVOICE+DATE+AMOUNT)
*   WITHOUT ADDRESSING THE FOUR PIECES SEPARATELY.
    01  DR-COMPOSITE-KEY-VIEW REDEFINES DR-REGISTRY-TABLE.
        05  DR-COMPOSITE-KEY OCCURS 500 TIMES PIC X(53).

    01  DR-CURRENT-KEY-GROUP.
        05  DR-CUR-VENDOR-ID              PIC X(10).
        05  DR-CUR-INVOICE-NUMBER         PIC X(20).
        05  DR-CUR-INVOICE-DATE           PIC X(10).
        05  DR-CUR-TOTAL-AMOUNT           PIC S9(11)V99.

    01  DR-CURRENT-KEY REDEFINES DR-CURRENT-KEY-GROUP
                                          PIC X(53).

    77  DR-EXACT-MATCH-SWITCH            PIC X(01).
        88  DR-EXACT-MATCH-FOUND             VALUE "Y".
        88  DR-EXACT-MATCH-NOT-FOUND         VALUE "N".

    77  DR-BEST-SCORE-1000                PIC 9(04) COMP VALUE 0.
    77  DR-BEST-MATCH-INDEX               PIC 9(03) COMP VALUE 0.
    77  DR-THIS-SCORE-1000                PIC 9(04) COMP.

    77  DR-COMPONENT-SCORE-1000           PIC 9(04) COMP.
    77  DR-AMOUNT-SIM-1000                PIC 9(04) COMP.
    77  DR-DATE-SIM-1000                  PIC 9(04) COMP.
    77  DR-VENDOR-SIM-1000                PIC 9(04) COMP.

    77  DR-AMOUNT-DIFF                    PIC S9(11)V99.
    77  DR-AMOUNT-RATIO-1000              PIC S9(05) COMP.

    77  DR-3WAY-MISSING-TEXT              PIC X(20).

    77  WRK-SCORE-NUM                     PIC 9V999.
    77  WRK-SCORE-EDIT                    PIC 9.999.
