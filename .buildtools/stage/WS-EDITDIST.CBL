*----------------------------------------------------------------
*    WS-EDITDIST.CBL
*    WORKING-STORAGE for PL-EDIT-DISTANCE.CBL - the Levenshtein
*    matrix used for every similarity-ratio comparison in the
*    audit engine (invoice numbers, item descriptions, addresses).
*    40 characters is the longest field we ever compare (the
*    40-byte vendor address); the matrix is sized one bigger on
*    each side for the "empty prefix" row/column.
*----------------------------------------------------------------
*    1992-05-11 RKP AU0071  First cut, needed for the near-       AU0071  
*                           duplicate fuzzy score.
*    1993-08-02 RKP AU0093  Reused for price-history description  AU0093  
*                           matching and the address-consistency
*                           check instead of writing a second copy.
*----------------------------------------------------------------

    77  ED-ARGUMENT-1               PIC X(40).
    77  ED-ARGUMENT-2               PIC X(40).
    77  ED-LENGTH-1                 PIC 9(02) COMP.
    77  ED-LENGTH-2                 PIC 9(02) COMP.
    77  ED-I                        PIC 9(02) COMP.
    77  ED-J                        PIC 9(02) COMP.
    77  ED-COST-SUB                 PIC 9(02) COMP.
    77  ED-COST-DEL                 PIC 9(02) COMP.
    77  ED-COST-INS                 PIC 9(02) COMP.
    77  ED-MIN-COST                 PIC 9(02) COMP.
    77  ED-DISTANCE                 PIC 9(02) COMP.
    77  ED-MAX-LENGTH               PIC 9(02) COMP.
    77  ED-RATIO-1000               PIC 9(04) COMP.

    01  ED-MATRIX.
        05  ED-MATRIX-ROW OCCURS 41 TIMES.
            10  ED-MATRIX-CELL  OCCURS 41 TIMES PIC 9(02) COMP.

    77  ED-SCORE-100                PIC 9(03) COMP.
