*----------------------------------------------------------------
*    WS-ANALYTICS.CBL
*    WORKING-STORAGE for PL-ANALYTICS-ENGINE.CBL - vendor risk
*    scoring weights (5.1), the running feature population for
*    the Z-score anomaly test (5.2), the Benford first-digit
*    count table (run level), the vendor attribute table used for
*    collusion detection (5.4, run level) and the approval
*    thresholds used by the circumvention check (5.5).
*----------------------------------------------------------------
*    1996-02-06 TJH AU0165  First cut - risk scoring and Z-score. AU0165  
*    1996-11-21 TJH AU0180  Added the Benford digit-count table,  AU0180  
*                           built off the old cash-receipts digit
*                           test that never got finished.
*    1997-05-02 TJH AU0188  Added collusion detection and the     AU0188  
*                           threshold-circumvention tables.
*    2001-03-12 DMS AU0219  Standards review - the scalar score   AU0219  
*                           and accumulator fields below recast
*                           from 01-levels to 77-levels per the
*                           shop standard; tables and REDEFINES
*                           pairs left at 01, unaffected.
*----------------------------------------------------------------

*   RISK-FACTOR WEIGHTS, CHECK 5.1.  SAME LOAD-BY-REDEFINES TRICK
*   AS THE STATUTORY MASTER TABLES - ONE ENTRY PER FACTOR.
    01  WS-RISK-WEIGHT-VALUES.
        05  FILLER  PIC X(20)  VALUE "GSTIN-STATUS      15".
        05  FILLER  PIC X(20)  VALUE "METADATA-TAMPER   12".
        05  FILLER  PIC X(20)  VALUE "ELA-MANIPULATION  12".
        05  FILLER  PIC X(20)  VALUE "FONT-INCONSISTENCY08".
        05  FILLER  PIC X(20)  VALUE "DOCUMENT-QUALITY  05".
        05  FILLER  PIC X(20)  VALUE "HSN-MISMATCH      10".
        05  FILLER  PIC X(20)  VALUE "GST-CALC-ERROR    10".
        05  FILLER  PIC X(20)  VALUE "DUPLICATE-DETECTED20".
        05  FILLER  PIC X(20)  VALUE "PRICE-VARIANCE    08".
        05  FILLER  PIC X(20)  VALUE "ANOMALY-DETECTED  10".

    01  WS-RISK-WEIGHT-TABLE REDEFINES WS-RISK-WEIGHT-VALUES.
        05  WS-RISK-WEIGHT-ENTRY OCCURS 10 TIMES.
            10  WS-RISK-FACTOR-NAME      PIC X(18).
            10  WS-RISK-FACTOR-WEIGHT    PIC 9(02).

    77  RS-FACTOR-SCORE                  PIC 9(03) COMP VALUE 0.

    77  RS-RISK-SCORE                    PIC 9(03)V9.
    77  RS-RISK-LEVEL                    PIC X(08).
    77  RS-RISK-ACTION                   PIC X(40).

*   RISK-FACTOR INPUT SWITCHES - SET BY THE MAIN-LINE IMMEDIATELY
*   AFTER THE CORRESPONDING CHECK RETURNS ITS STATUS, BEFORE WRK-
*   CHECK-STATUS IS OVERWRITTEN BY THE NEXT CHECK IN THE CATALOGUE.
*   THE REMAINING FOUR WEIGHTED FACTORS (ELA-MANIPULATION, FONT-
*   INCONSISTENCY, DOCUMENT-QUALITY, GST-CALC-ERROR) HAVE NO
*   DETECTOR IN THIS BATCH AND ALWAYS CONTRIBUTE ZERO.
    77  RF-GSTIN-INVALID-SWITCH          PIC X(01) VALUE "N".
        88  RF-GSTIN-IS-INVALID              VALUE "Y".
        88  RF-GSTIN-IS-VALID                VALUE "N".
    77  RF-HSN-MISMATCH-SWITCH           PIC X(01) VALUE "N".
        88  RF-HSN-IS-MISMATCHED             VALUE "Y".
        88  RF-HSN-NOT-MISMATCHED            VALUE "N".
    77  RF-DUPLICATE-SWITCH              PIC X(01) VALUE "N".
        88  RF-DUPLICATE-WAS-DETECTED        VALUE "Y".
        88  RF-DUPLICATE-NOT-DETECTED        VALUE "N".
    77  RF-PRICE-VARIANCE-SWITCH         PIC X(01) VALUE "N".
        88  RF-PRICE-VARIANCE-RAISED         VALUE "Y".
        88  RF-PRICE-VARIANCE-NOT-RAISED     VALUE "N".

*   RUNNING FEATURE POPULATION, CHECK 5.2 - ONE ROW PER INVOICE
*   AUDITED THIS RUN (SHARES THE SAME 500-INVOICE CEILING AS THE
*   DUPLICATE REGISTRY).
    77  AN-POPULATION-COUNT              PIC 9(03) COMP VALUE 0.
    77  AN-POPULATION-MAX                PIC 9(03) COMP VALUE 500.
    77  AN-POPULATION-INDEX              PIC 9(03) COMP.

    01  AN-POPULATION-TABLE.
        05  AN-POP-ENTRY OCCURS 500 TIMES.
            10  AN-POP-AMOUNT             PIC S9(11)V99.
            10  AN-POP-LINE-ITEMS         PIC 9(02).
            10  AN-POP-TAX-RATE           PIC 9(02)V99.
            10  AN-POP-DAY-OF-MONTH       PIC 9(02).

*   DIGIT-EXTRACTION VIEW OF THE CURRENT AMOUNT, USED ONLY BY THE
*   BENFORD TEST BELOW TO PULL THE FIRST SIGNIFICANT DIGIT OUT OF
*   A ZONED MONEY FIELD WITHOUT AN INTRINSIC FUNCTION.
    01  AN-BENFORD-AMOUNT-WORK            PIC 9(11)V99.
    01  AN-BENFORD-DIGIT-VIEW REDEFINES AN-BENFORD-AMOUNT-WORK.
        05  AN-BENFORD-DIGIT OCCURS 13 TIMES PIC 9(01).

    77  AN-BENFORD-SAMPLE-COUNT           PIC 9(04) COMP VALUE 0.
    01  AN-BENFORD-DIGIT-COUNT.
        05  AN-BENFORD-DIGIT-TALLY OCCURS 9 TIMES PIC 9(04) COMP.

    77  AN-BENFORD-SCAN-INDEX             PIC 9(02) COMP.
    77  AN-BENFORD-FIRST-DIGIT            PIC 9(01).
    77  AN-BENFORD-FOUND-SWITCH           PIC X(01).
        88  AN-BENFORD-DIGIT-FOUND            VALUE "Y".

*   EXPECTED BENFORD PROPORTION PER LEADING DIGIT, TIMES 100000,
*   LOADED BY REDEFINES - LOG10(1+1/D) FOR D = 1 THRU 9.
    01  WS-BENFORD-EXPECTED-VALUES.
        05  FILLER  PIC 9(06)  VALUE 030103.
        05  FILLER  PIC 9(06)  VALUE 017609.
        05  FILLER  PIC 9(06)  VALUE 012494.
        05  FILLER  PIC 9(06)  VALUE 009691.
        05  FILLER  PIC 9(06)  VALUE 007918.
        05  FILLER  PIC 9(06)  VALUE 006695.
        05  FILLER  PIC 9(06)  VALUE 005799.
        05  FILLER  PIC 9(06)  VALUE 005115.
        05  FILLER  PIC 9(06)  VALUE 004576.

    01  WS-BENFORD-EXPECTED-TABLE REDEFINES WS-BENFORD-EXPECTED-VALUES.
        05  WS-BENFORD-EXPECTED OCCURS 9 TIMES PIC 9(06).

    77  AN-BENFORD-OBSERVED-PROP          PIC 9(01)V99999.
    77  AN-BENFORD-EXPECTED-PROP          PIC 9(01)V99999.
    77  AN-BENFORD-DEVIATION              PIC S9(01)V99999.
    77  AN-BENFORD-CHI-TERM               PIC 9(03)V9999.
    77  AN-BENFORD-CHI-STATISTIC          PIC 9(04)V999.
    77  AN-BENFORD-RESULT-SWITCH          PIC X(01).
        88  AN-BENFORD-PASSES                 VALUE "Y".

    77  AN-ANOMALY-SWITCH                 PIC X(01).
        88  AN-IS-ANOMALY                     VALUE "Y".
        88  AN-IS-NOT-ANOMALY                 VALUE "N".

    77  AN-ZSCORE-SUM                     PIC S9(13)V99.
    77  AN-ZSCORE-SUM-SQ                  PIC S9(15)V99.
    77  AN-ZSCORE-MEAN                    PIC S9(11)V99.
    77  AN-ZSCORE-DIFF                    PIC S9(11)V99.
    77  AN-ZSCORE                         PIC S9(05)V99.

*   VENDOR ATTRIBUTE TABLE, COLLUSION DETECTION (5.4, RUN LEVEL).
    77  AT-VENDOR-ATTR-COUNT              PIC 9(03) COMP VALUE 0.
    77  AT-VENDOR-ATTR-INDEX              PIC 9(03) COMP.
    77  AT-VENDOR-ATTR-INDEX-2            PIC 9(03) COMP.

    01  AT-VENDOR-ATTR-TABLE.
        05  AT-VENDOR-ATTR-ENTRY OCCURS 100 TIMES.
            10  AT-VENDOR-ID              PIC X(10).
            10  AT-VENDOR-ADDRESS         PIC X(40).
            10  AT-VENDOR-BANK-ACCOUNT    PIC X(18).
            10  AT-VENDOR-PHONE           PIC X(12).

    77  AT-VENDOR-FOUND-SWITCH            PIC X(01).
        88  AT-VENDOR-FOUND                   VALUE "Y".
        88  AT-VENDOR-NOT-FOUND               VALUE "N".

    77  AT-RELATIONSHIP-COUNT             PIC 9(03) COMP VALUE 0.
    77  AT-COLLUSION-SCORE                PIC 9(03) COMP.

*   APPROVAL THRESHOLDS, CHECK 5.5, LOADED BY REDEFINES.
    01  WS-THRESHOLD-VALUES.
        05  FILLER  PIC 9(09)  VALUE 000010000.
        05  FILLER  PIC 9(09)  VALUE 000050000.
        05  FILLER  PIC 9(09)  VALUE 000100000.
        05  FILLER  PIC 9(09)  VALUE 000500000.
        05  FILLER  PIC 9(09)  VALUE 001000000.

    01  WS-THRESHOLD-TABLE REDEFINES WS-THRESHOLD-VALUES.
        05  WS-THRESHOLD OCCURS 5 TIMES PIC 9(09).

    77  TC-THRESHOLD-INDEX                PIC 9(01) COMP.
    77  TC-ALERT-COUNT                    PIC 9(02) COMP.
    77  TC-PROXIMITY-PCT                  PIC 9(03)V9.
    77  TC-SPLIT-SUM                      PIC S9(11)V99.
    77  TC-SPLIT-COUNT                    PIC 9(02) COMP.
    77  TC-RECENT-INDEX                   PIC 9(02) COMP.
    77  TC-SPLIT-FOUND-SWITCH             PIC X(01).
        88  TC-SPLIT-FOUND                     VALUE "Y".
    77  TC-ROUND-COUNT                    PIC 9(02) COMP.
    77  TC-ROUND-PCT                      PIC 9(03)V9.
