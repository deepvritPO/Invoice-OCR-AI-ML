*----------------------------------------------------------------
*    FDINVC.CBL
*    FD and record layout for the invoice master input file,
*    200 bytes fixed, one record per invoice, sorted vendor then
*    invoice date ascending by the extract job that feeds AUDINVC.
*----------------------------------------------------------------
*    1989-03-14 RKP AU0001  First cut for the audit-engine rewriteAU0001  
*    1991-07-09 RKP AU0054  Added PO-TOTAL/GRN-TOTAL for the 3-wayAU0054  
*                           match check added to the catalogue.
*    1994-11-02 TJH AU0118  INV-DATE-BROKEN redefinition added so AU0118  
*                           the gap-analysis paragraphs do not have
*                           to re-slice the date every call.
*    1998-09-30 TJH AU0201  Y2K  -  INV-INVOICE-DATE stays CCYY-MMAU0201  
*                           confirmed four-digit year throughout;
*                           no two-digit year fields in this record.
*    2001-03-12 DMS AU0219  Internal code-standards review.  No   AU0219  
*                           layout change; INV-DATE-BROKEN still
*                           matches the shop's current REDEFINES
*                           convention.
*----------------------------------------------------------------

    FD  INVOICE-FILE
        LABEL RECORDS ARE STANDARD
        RECORD CONTAINS 200 CHARACTERS.

    01  INVOICE-RECORD.
        05  INV-VENDOR-ID           PIC X(10).
        05  INV-INVOICE-NUMBER      PIC X(20).
        05  INV-INVOICE-DATE        PIC X(10).
        05  INV-DATE-BROKEN REDEFINES INV-INVOICE-DATE.
            10  INV-DATE-CCYY       PIC 9(04).
            10  INV-DATE-SEP-1      PIC X(01).
            10  INV-DATE-MM         PIC 9(02).
            10  INV-DATE-SEP-2      PIC X(01).
            10  INV-DATE-DD         PIC 9(02).
        05  INV-TOTAL-AMOUNT        PIC S9(11)V99.
        05  INV-TAXABLE-AMOUNT      PIC S9(11)V99.
        05  INV-CLAIMED-TAX-RATE    PIC 9(02)V99.
        05  INV-GSTIN               PIC X(15).
        05  INV-HSN-SAC             PIC X(08).
        05  INV-VENDOR-ADDRESS      PIC X(40).
        05  INV-BANK-ACCOUNT        PIC X(18).
        05  INV-PHONE               PIC X(12).
        05  INV-PAYMENT-DAYS        PIC 9(03).
        05  INV-WARRANTY-MONTHS     PIC 9(03).
        05  INV-LINE-ITEM-COUNT     PIC 9(02).
        05  INV-DAY-OF-MONTH        PIC 9(02).
        05  INV-PO-TOTAL            PIC S9(11)V99.
        05  INV-GRN-TOTAL           PIC S9(11)V99.
        05  INV-EDIT-SOFTWARE-FLAG  PIC X(01).
            88  INV-METADATA-EDITED     VALUE "Y".
