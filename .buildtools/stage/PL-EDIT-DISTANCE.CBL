*----------------------------------------------------------------
*    PL-EDIT-DISTANCE.CBL
*    Paragraph library - normalized edit-distance similarity
*    ratio between two alphanumeric fields, 0 (nothing alike) to
*    1000 (identical), three implied decimals, matching the
*    catalogue's "[0,1], 3 decimal places" convention.  Loaded
*    into ED-ARGUMENT-1/ED-ARGUMENT-2 before the PERFORM.
*----------------------------------------------------------------
*    1992-05-11 RKP AU0071  First cut, needed for the near-       AU0071  
*                           duplicate fuzzy score (4.2).
*    1993-08-02 RKP AU0093  Added ED-SCORE-100 output so the      AU0093  
*                           vendor-history paragraphs (which grade
*                           match quality 0-100, not 0-1) do not
*                           need their own copy of this routine.
*----------------------------------------------------------------

COMPUTE-SIMILARITY-RATIO.

    PERFORM FIND-ARGUMENT-LENGTHS.

    IF ED-LENGTH-1 = 0 AND ED-LENGTH-2 = 0
        MOVE 1000 TO ED-RATIO-1000
    ELSE
        PERFORM BUILD-EDIT-MATRIX
        MOVE ED-MATRIX-CELL(ED-LENGTH-1 + 1, ED-LENGTH-2 + 1)
                                          TO ED-DISTANCE
        PERFORM DERIVE-MAX-LENGTH
        COMPUTE ED-RATIO-1000 ROUNDED =
                1000 - ((ED-DISTANCE * 1000) / ED-MAX-LENGTH).

    COMPUTE ED-SCORE-100 ROUNDED = ED-RATIO-1000 / 10.
*----------------------------------------------------------------

FIND-ARGUMENT-LENGTHS.

    MOVE 40 TO ED-LENGTH-1.
    PERFORM TRIM-ARGUMENT-1
            UNTIL ED-LENGTH-1 = 0
               OR ED-ARGUMENT-1(ED-LENGTH-1:1) NOT = SPACE.

    MOVE 40 TO ED-LENGTH-2.
    PERFORM TRIM-ARGUMENT-2
            UNTIL ED-LENGTH-2 = 0
               OR ED-ARGUMENT-2(ED-LENGTH-2:1) NOT = SPACE.
*----------------------------------------------------------------

TRIM-ARGUMENT-1.

    SUBTRACT 1 FROM ED-LENGTH-1.
*----------------------------------------------------------------

TRIM-ARGUMENT-2.

    SUBTRACT 1 FROM ED-LENGTH-2.
*----------------------------------------------------------------

DERIVE-MAX-LENGTH.

    MOVE ED-LENGTH-1 TO ED-MAX-LENGTH.
    IF ED-LENGTH-2 > ED-MAX-LENGTH
        MOVE ED-LENGTH-2 TO ED-MAX-LENGTH.
*----------------------------------------------------------------

BUILD-EDIT-MATRIX.

    MOVE ZEROS TO ED-MATRIX.
    PERFORM SET-ROW-BORDER
            VARYING ED-I FROM 1 BY 1 UNTIL ED-I > ED-LENGTH-1.
    PERFORM SET-COL-BORDER
            VARYING ED-J FROM 1 BY 1 UNTIL ED-J > ED-LENGTH-2.
    PERFORM FILL-MATRIX-ROW
            VARYING ED-I FROM 1 BY 1 UNTIL ED-I > ED-LENGTH-1.
*----------------------------------------------------------------

SET-ROW-BORDER.

    MOVE ED-I TO ED-MATRIX-CELL(ED-I + 1, 1).
*----------------------------------------------------------------

SET-COL-BORDER.

    MOVE ED-J TO ED-MATRIX-CELL(1, ED-J + 1).
*----------------------------------------------------------------

FILL-MATRIX-ROW.

    PERFORM FILL-MATRIX-CELL
            VARYING ED-J FROM 1 BY 1 UNTIL ED-J > ED-LENGTH-2.
*----------------------------------------------------------------

FILL-MATRIX-CELL.

    IF ED-ARGUMENT-1(ED-I:1) = ED-ARGUMENT-2(ED-J:1)
        MOVE ED-MATRIX-CELL(ED-I, ED-J)
                                TO ED-MATRIX-CELL(ED-I + 1, ED-J + 1)
    ELSE
        MOVE ED-MATRIX-CELL(ED-I, ED-J + 1)     TO ED-COST-DEL
        MOVE ED-MATRIX-CELL(ED-I + 1, ED-J)     TO ED-COST-INS
        MOVE ED-MATRIX-CELL(ED-I, ED-J)         TO ED-COST-SUB
        MOVE ED-COST-DEL TO ED-MIN-COST
        IF ED-COST-INS < ED-MIN-COST
            MOVE ED-COST-INS TO ED-MIN-COST.
        IF ED-COST-SUB < ED-MIN-COST
            MOVE ED-COST-SUB TO ED-MIN-COST.
        ADD 1 TO ED-MIN-COST.
        IF ED-ARGUMENT-1(ED-I:1) NOT = ED-ARGUMENT-2(ED-J:1)
            MOVE ED-MIN-COST TO ED-MATRIX-CELL(ED-I + 1, ED-J + 1).
