*----------------------------------------------------------------
*    WS-DATEUTIL.CBL
*    WORKING-STORAGE for PL-DATE-UTILS.CBL - converts an ISO
*    YYYY-MM-DD date into a day-count usable for subtraction, for
*    the gap-analysis leg of the frequency-pattern check (3.3).
*    Leap years are taken as "divisible by 4" with no century
*    exception - the same shortcut the old billing-cycle routine
*    used, and a few days of drift a century from now will not
*    move an invoice from one audit bucket to another.
*----------------------------------------------------------------
*    1991-02-14 RKP AU0042  First cut, for the frequency report.  AU0042  
*----------------------------------------------------------------

    01  DU-DATE-STRING                 PIC X(10).

    01  DU-DATE-BROKEN REDEFINES DU-DATE-STRING.
        05  DU-YEAR                    PIC 9(04).
        05  FILLER                     PIC X(01).
        05  DU-MONTH                   PIC 9(02).
        05  FILLER                     PIC X(01).
        05  DU-DAY                     PIC 9(02).

    77  DU-DAYS-RESULT                 PIC 9(07) COMP.

    77  DU-YEAR-LESS-1                 PIC 9(04) COMP.
    77  DU-LEAP-QUOTIENT               PIC 9(04) COMP.
    77  DU-LEAP-REMAINDER               PIC 9(02) COMP.
    77  DU-CURRENT-YEAR-LEAP-SW         PIC X(01).
        88  DU-CURRENT-YEAR-IS-LEAP         VALUE "Y".

*   CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR,
*   LOADED BY REDEFINES LIKE THE STATUTORY MASTER TABLES.
    01  WS-CUM-DAYS-VALUES.
        05  FILLER  PIC 9(03)  VALUE 000.
        05  FILLER  PIC 9(03)  VALUE 031.
        05  FILLER  PIC 9(03)  VALUE 059.
        05  FILLER  PIC 9(03)  VALUE 090.
        05  FILLER  PIC 9(03)  VALUE 120.
        05  FILLER  PIC 9(03)  VALUE 151.
        05  FILLER  PIC 9(03)  VALUE 181.
        05  FILLER  PIC 9(03)  VALUE 212.
        05  FILLER  PIC 9(03)  VALUE 243.
        05  FILLER  PIC 9(03)  VALUE 273.
        05  FILLER  PIC 9(03)  VALUE 304.
        05  FILLER  PIC 9(03)  VALUE 334.

    01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
        05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
