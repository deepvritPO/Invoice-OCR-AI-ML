*----------------------------------------------------------------
*    FDRSLT.CBL
*    FD and record layout for the per-check audit result output,
*    128 bytes fixed, written once per invoice per catalogue check
*    in processing order (26 records per invoice, fewer if a check
*    is skipped - none are, every check always resolves to a
*    status).
*----------------------------------------------------------------
*    1989-03-20 RKP AU0002  First cut.                            AU0002  
*    1991-07-09 RKP AU0054  Widened ALERT-TEXT to 80 to carry the AU0054  
*                           3-way-match wording without truncating.
*    1997-06-18 TJH AU0191  Catalogue grew to 26 checks with the  AU0191  
*                           threshold-circumvention addition; comment
*                           above corrected from the old count of 25.
*    2001-03-12 DMS AU0219  Internal code-standards review.  No   AU0219  
*                           layout change; still fully subscribed
*                           at 128 bytes.
*    NOTE - the five fields below are fully subscribed at 128
*    bytes; there is no slack left for a FILLER on this record.
*----------------------------------------------------------------

    FD  RESULT-FILE
        LABEL RECORDS ARE STANDARD
        RECORD CONTAINS 128 CHARACTERS.

    01  RESULT-RECORD.
        05  RES-VENDOR-ID           PIC X(10).
        05  RES-INVOICE-NUMBER      PIC X(20).
        05  RES-CHECK-ID            PIC X(04).
        05  RES-CHECK-STATUS        PIC X(14).
            88  RES-STATUS-PASS          VALUE "PASS          ".
            88  RES-STATUS-FAIL          VALUE "FAIL          ".
            88  RES-STATUS-WARNING       VALUE "WARNING       ".
            88  RES-STATUS-DATA-MISSING  VALUE "DATA-MISSING  ".
            88  RES-STATUS-NOT-APPL      VALUE "NOT-APPLICABLE".
        05  RES-ALERT-TEXT          PIC X(80).
