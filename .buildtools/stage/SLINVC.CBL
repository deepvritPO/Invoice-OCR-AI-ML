*----------------------------------------------------------------
*    SLINVC.CBL
*    FILE-CONTROL entry for the invoice master input file.
*----------------------------------------------------------------
*    1989-03-14 RKP AU0001  First cut for the audit-engine rewriteAU0001  
*    1994-11-02 TJH AU0118  Confirmed sequential/fixed, sort orderAU0118  
*                           is vendor then invoice-date per extract.
*----------------------------------------------------------------

    SELECT INVOICE-FILE
           ASSIGN TO "AUDINVC"
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL.
