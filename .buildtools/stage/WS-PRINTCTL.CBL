*----------------------------------------------------------------
*    WS-PRINTCTL.CBL
*    WORKING-STORAGE for PL-PRINT-CONTROL.CBL - report titles,
*    headings, detail/control-break lines and the page-full switch.
*    Column positions follow the 132-print-position report grid.
*----------------------------------------------------------------
*    1989-03-22 RKP AU0003  First cut.                            AU0003  
*    1991-07-09 RKP AU0054  Added RPT-3WAY heading line.          AU0054  
*    1996-02-06 TJH AU0166  Added the run-level analytics block   AU0166  
*                           (Benford / collusion) headings.
*    2004-03-04 SRK AU0243  Added RPT-ALERT-DETAIL so each check'sAU0243  
*                           own alert wording can be printed under
*                           the RPT-DETAIL-1 line instead of just
*                           the bare alert count already there.
*----------------------------------------------------------------

    01  RPT-TITLE.
        05  FILLER                  PIC X(04)  VALUE "AUDI".
        05  FILLER                  PIC X(37)  VALUE
            "TLNS  --  INVOICE AUDIT BATCH ENGINE".
        05  FILLER                  PIC X(20)  VALUE SPACES.
        05  RPT-RUN-DATE            PIC X(10).
        05  FILLER                  PIC X(10)  VALUE "   PAGE : ".
        05  RPT-PAGE-NUMBER         PIC ZZZ9.
        05  FILLER                  PIC X(48)  VALUE SPACES.

    01  RPT-HEADING-1.
        05  FILLER                  PIC X(10)  VALUE "VENDOR-ID ".
        05  FILLER                  PIC X(22)
                                          VALUE "INVOICE-NUMBER        ".
        05  FILLER                  PIC X(12)  VALUE "INV-DATE    ".
        05  FILLER                  PIC X(17)  VALUE "AMOUNT           ".
        05  FILLER                  PIC X(07)  VALUE "RSK-SCR".
        05  FILLER                  PIC X(09)  VALUE " RSK-LVL ".
        05  FILLER                  PIC X(07)  VALUE "ALERTS ".
        05  FILLER                  PIC X(31)  VALUE SPACES.

    01  RPT-HEADING-2.
        05  FILLER                  PIC X(132) VALUE ALL "-".

    01  RPT-DETAIL-1.
        05  RD-VENDOR-ID            PIC X(10).
        05  FILLER                  PIC X(02)  VALUE SPACES.
        05  RD-INVOICE-NUMBER       PIC X(20).
        05  FILLER                  PIC X(02)  VALUE SPACES.
        05  RD-INVOICE-DATE         PIC X(10).
        05  FILLER                  PIC X(02)  VALUE SPACES.
        05  RD-AMOUNT               PIC ZZ,ZZZ,ZZ9.99-.
        05  FILLER                  PIC X(02)  VALUE SPACES.
        05  RD-RISK-SCORE           PIC ZZ9.
        05  FILLER                  PIC X(04)  VALUE SPACES.
        05  RD-RISK-LEVEL           PIC X(08).
        05  FILLER                  PIC X(02)  VALUE SPACES.
        05  RD-ALERT-COUNT          PIC ZZ9.
        05  FILLER                  PIC X(38)  VALUE SPACES.

*   AU0243 - ONE LINE PER CHECK THAT RAISED AN ALERT ON THE INVOICE
*   JUST PRINTED ON RPT-DETAIL-1 ABOVE, CARRYING THE COMMITTEE'S
*   MANDATED "[CHECK-ID] ALERT-TEXT" WORDING - OR THE SINGLE "NO MAJOR
*   ANOMALIES DETECTED." LINE WHEN THE INVOICE RAISED NONE.  INDENTED
*   UNDER THE DETAIL LINE'S VENDOR-ID/INVOICE-NUMBER COLUMNS SO THE
*   ALERT TEXT READS AS A CONTINUATION OF THE LINE ABOVE IT.
    01  RPT-ALERT-DETAIL.
        05  FILLER                  PIC X(14)  VALUE SPACES.
        05  RAD-ALERT-LINE          PIC X(87).
        05  FILLER                  PIC X(31)  VALUE SPACES.

    01  RPT-VENDOR-TOTAL.
        05  FILLER                  PIC X(14)  VALUE "VENDOR TOTAL -".
        05  RVT-VENDOR-ID           PIC X(10).
        05  FILLER                  PIC X(09)  VALUE " INVOICES".
        05  RVT-INVOICE-COUNT       PIC ZZZ9.
        05  FILLER                  PIC X(08)  VALUE "  AMOUNT".
        05  RVT-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.
        05  FILLER                  PIC X(11)  VALUE "  AVG RISK".
        05  RVT-AVG-RISK            PIC ZZ9.
        05  FILLER                  PIC X(09)  VALUE "  ALERTS ".
        05  RVT-ALERT-COUNT         PIC ZZZZ9.
        05  FILLER                  PIC X(29)  VALUE SPACES.

    01  RPT-GRAND-TOTAL-1.
        05  FILLER                  PIC X(20)  VALUE
            "GRAND TOTAL - INVOICES PROCESSED ".
        05  RGT-INVOICE-COUNT       PIC ZZZZZ9.
        05  FILLER                  PIC X(10)  VALUE "   AMOUNT ".
        05  RGT-AMOUNT              PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
        05  FILLER                  PIC X(63)  VALUE SPACES.

    01  RPT-GRAND-TOTAL-2.
        05  FILLER                  PIC X(40)  VALUE
            "RISK LEVELS - LOW        MEDIUM     HIGH".
        05  FILLER                  PIC X(12)  VALUE "     CRIT  ".
        05  FILLER                  PIC X(80)  VALUE SPACES.

    01  RPT-GRAND-TOTAL-3.
        05  FILLER                  PIC X(13)  VALUE SPACES.
        05  RGT-CNT-LOW             PIC ZZZZ9.
        05  FILLER                  PIC X(06)  VALUE SPACES.
        05  RGT-CNT-MEDIUM          PIC ZZZZ9.
        05  FILLER                  PIC X(06)  VALUE SPACES.
        05  RGT-CNT-HIGH            PIC ZZZZ9.
        05  FILLER                  PIC X(06)  VALUE SPACES.
        05  RGT-CNT-CRITICAL        PIC ZZZZ9.
        05  FILLER                  PIC X(80)  VALUE SPACES.

    01  RPT-GRAND-TOTAL-4.
        05  FILLER                  PIC X(25)  VALUE
            "DUPLICATES FOUND ........".
        05  RGT-DUPLICATE-COUNT     PIC ZZZZ9.
        05  FILLER                  PIC X(25)  VALUE
            "     ANOMALIES FLAGGED ..".
        05  RGT-ANOMALY-COUNT       PIC ZZZZ9.
        05  FILLER                  PIC X(73)  VALUE SPACES.

    01  RPT-BENFORD-LINE.
        05  FILLER                  PIC X(30)  VALUE
            "BENFORD'S LAW TEST -  SAMPLE ".
        05  RBF-SAMPLE-SIZE         PIC ZZZZ9.
        05  FILLER                  PIC X(12)  VALUE "   CHI-SQ = ".
        05  RBF-CHI-STATISTIC       PIC ZZZ9.999.
        05  FILLER                  PIC X(04)  VALUE SPACES.
        05  RBF-RESULT              PIC X(20).
        05  FILLER                  PIC X(53)  VALUE SPACES.

    01  RPT-COLLUSION-LINE.
        05  FILLER                  PIC X(18)  VALUE "COLLUSION - TYPE: ".
        05  RCL-REL-TYPE            PIC X(17).
        05  FILLER                  PIC X(08)  VALUE "VENDORS ".
        05  RCL-VENDOR-A            PIC X(10).
        05  FILLER                  PIC X(04)  VALUE " -- ".
        05  RCL-VENDOR-B            PIC X(10).
        05  FILLER                  PIC X(65)  VALUE SPACES.

    01  RPT-COLLUSION-SCORE.
        05  FILLER                  PIC X(26)  VALUE
            "COLLUSION SCORE (0-100) .".
        05  RCL-SCORE               PIC ZZZ.
        05  FILLER                  PIC X(103) VALUE SPACES.

    77  W-PRINTED-LINES             PIC 9(02) COMP.
        88  RPT-PAGE-FULL                VALUE 55 THRU 99.

    77  W-PAGE-NUMBER                PIC 9(04) COMP.
