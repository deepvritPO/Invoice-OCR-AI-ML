*----------------------------------------------------------------
*    PL-PRINT-CONTROL.CBL
*    Paragraph library - report pagination, shared by every
*    section of the audit report (detail, control break and the
*    run-level analytics block at the end of the run).
*----------------------------------------------------------------
*    1989-03-22 RKP AU0003  First cut, lifted from the page-break AU0003  
*                           style used on the old print programs.
*    1991-07-09 RKP AU0054  FINALIZE-PAGE now ejects on TOP-OF-FORAU0054  
*                           instead of just skipping 3 lines.
*----------------------------------------------------------------

PRINT-HEADINGS.

    ADD 1 TO W-PAGE-NUMBER.
    MOVE W-PAGE-NUMBER      TO RPT-PAGE-NUMBER.
    MOVE W-RUN-DATE-EDITED  TO RPT-RUN-DATE.

    MOVE RPT-TITLE          TO PRINT-RECORD.
    WRITE PRINT-RECORD AFTER ADVANCING C01.
    MOVE RPT-HEADING-1      TO PRINT-RECORD.
    WRITE PRINT-RECORD AFTER ADVANCING 2.
    MOVE RPT-HEADING-2      TO PRINT-RECORD.
    WRITE PRINT-RECORD AFTER ADVANCING 1.

    MOVE 4 TO W-PRINTED-LINES.
*----------------------------------------------------------------

WRITE-REPORT-LINE.

    WRITE PRINT-RECORD AFTER ADVANCING 1.
    ADD 1 TO W-PRINTED-LINES.

    IF RPT-PAGE-FULL
        PERFORM PRINT-HEADINGS.
*----------------------------------------------------------------

FINALIZE-PAGE.

    MOVE SPACES TO PRINT-RECORD.
    WRITE PRINT-RECORD AFTER ADVANCING 1.
    MOVE 0 TO W-PRINTED-LINES.
