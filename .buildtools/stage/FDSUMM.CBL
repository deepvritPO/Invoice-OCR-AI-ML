*----------------------------------------------------------------
*    FDSUMM.CBL
*    FD and record layout for the one-per-invoice audit summary
*    output, 84 bytes fixed.
*----------------------------------------------------------------
*    1989-03-20 RKP AU0002  First cut.                            AU0002  
*    1996-02-06 TJH AU0166  ACTION widened to 40 to carry the fullAU0166  
*                           banding wording ("Block vendor -
*                           immediate investigation") without
*                           truncating.
*    NOTE - the six fields below are fully subscribed at 84 bytes;
*    there is no slack left for a FILLER on this record.
*    2001-03-12 DMS AU0219  Internal code-standards review.  No   AU0219  
*                           layout change; still fully subscribed
*                           at 84 bytes.
*----------------------------------------------------------------

    FD  SUMMARY-FILE
        LABEL RECORDS ARE STANDARD
        RECORD CONTAINS 84 CHARACTERS.

    01  SUMMARY-RECORD.
        05  SUM-VENDOR-ID           PIC X(10).
        05  SUM-INVOICE-NUMBER      PIC X(20).
        05  SUM-COMPOSITE-SCORE     PIC 9(03).
        05  SUM-RISK-LEVEL          PIC X(08).
            88  SUM-RISK-LOW             VALUE "LOW     ".
            88  SUM-RISK-MEDIUM          VALUE "MEDIUM  ".
            88  SUM-RISK-HIGH            VALUE "HIGH    ".
            88  SUM-RISK-CRITICAL        VALUE "CRITICAL".
        05  SUM-ACTION              PIC X(40).
        05  SUM-ALERT-COUNT         PIC 9(03).
