*----------------------------------------------------------------
*    FDRPRT.CBL
*    FD for the printed audit report, 132 print positions.  The
*    heading/detail/control-break layouts that get MOVEd into
*    PRINT-RECORD live in WS-PRINTCTL.CBL, same as the shop has
*    always done it on the other print programs.
*----------------------------------------------------------------
*    1989-03-22 RKP AU0003  First cut, 132 print positions.       AU0003  
*----------------------------------------------------------------

    FD  REPORT-FILE
        LABEL RECORDS ARE OMITTED.

    01  PRINT-RECORD                PIC X(132).
