*----------------------------------------------------------------
*    FDITEM.CBL
*    FD and record layout for the invoice line-item input file,
*    80 bytes fixed, 0..n records per invoice, read in step with
*    AUDINVC on vendor id + invoice number.
*----------------------------------------------------------------
*    1989-03-14 RKP AU0001  First cut for the audit-engine rewriteAU0001  
*    1991-07-09 RKP AU0054  ITEM-DESC confirmed normalized lower  AU0054  
*                           case by the extract job - no INSPECT
*                           needed here before the pricing-variance
*                           match.
*----------------------------------------------------------------

    FD  LINEITEM-FILE
        LABEL RECORDS ARE STANDARD
        RECORD CONTAINS 80 CHARACTERS.

    01  LINEITEM-RECORD.
        05  LIT-VENDOR-ID           PIC X(10).
        05  LIT-INVOICE-NUMBER      PIC X(20).
        05  LIT-ITEM-DESC           PIC X(30).
        05  LIT-UNIT-PRICE          PIC S9(09)V99.
        05  LIT-QUANTITY            PIC 9(05).
        05  FILLER                  PIC X(04).
