*----------------------------------------------------------------
*    PL-VENDOR-HISTORY.CBL
*    Paragraph library - checks 3.2 (pricing variance), 3.3
*    (frequency & amount patterns), 3.4 (address consistency) and
*    3.5 (terms variance).  FIND-OR-CREATE-VENDOR-PROFILE must be
*    PERFORMed once per invoice, before any of the four checks,
*    to position VP-VENDOR-INDEX.
*----------------------------------------------------------------
*    1991-02-14 RKP AU0041  First cut - frequency pattern only.   AU0041
*    1993-03-30 RKP AU0086  Added pricing variance.               AU0086
*    1994-08-09 RKP AU0108  Added address and terms variance.     AU0108
*    2001-03-12 DMS AU0219  Standards review - comment banners    AU0219  
*                           expanded through the whole library;
*                           nothing below changed behaviourally,
*                           this is the file new starters on the
*                           audit team get pointed at first since
*                           it touches the vendor profile table
*                           more than any other paragraph library.
*    2004-02-11 SRK AU0241  TEST-SPIKE-PATTERN now quotes the     AU0241  
*                           computed VP-AMOUNT-MULTIPLE in its
*                           alert text instead of the old generic
*                           wording - VP-AMOUNT-MULTIPLE had been
*                           computed since AU0041 but never
*                           referenced by the message.
*    2004-02-11 SRK AU0242  Added COMPUTE-PRICE-TREND to check    AU0242  
*                           3.2 - classifies a matched item's last
*                           3 recorded prices as increasing,
*                           decreasing or stable, alongside the
*                           existing variance% and std-deviation
*                           outlier sub-tests.  Not currently
*                           quoted in the "Price spike" wording,
*                           same as the outlier switch below.
*----------------------------------------------------------------

*   GENERAL NOTE - WHAT MAKES THIS LIBRARY DIFFERENT FROM THE
*   DOCUMENT-LEVEL AND MASTER-DATA CHECKS ELSEWHERE IN THE SYSTEM:
*   EVERY CHECK BELOW COMPARES THE CURRENT INVOICE AGAINST THAT
*   SAME VENDOR'S OWN PAST BEHAVIOUR, NOT AGAINST A FIXED RULE OR
*   THE WHOLE RUN'S POPULATION.  THAT MEANS A BRAND NEW VENDOR WITH
*   NO HISTORY YET CANNOT FAIL ANY OF THESE FOUR CHECKS - THE FIRST
*   INVOICE FROM A VENDOR ALWAYS EITHER PASSES OR COMES BACK DATA-
*   MISSING, AND ONLY STARTS BUILDING THE HISTORY THAT LATER
*   INVOICES GET JUDGED AGAINST.  THE COMMITTEE ACCEPTED THIS
*   TRADE-OFF DELIBERATELY: A NEW VENDOR RELATIONSHIP IS EXPECTED
*   TO LOOK DIFFERENT FROM AN ESTABLISHED ONE, AND FLAGGING EVERY
*   FIRST INVOICE AS AN "ANOMALY" SIMPLY BECAUSE THERE IS NOTHING
*   TO COMPARE IT TO WOULD SWAMP THE AUDIT QUEUE WITH NOISE.
*
*   ALL FOUR CHECKS SHARE THE SAME VP-VENDOR-TABLE ROW, LOCATED
*   ONCE PER INVOICE BY FIND-OR-CREATE-VENDOR-PROFILE BELOW, SO
*   THE MAIN PROGRAM MUST PERFORM THAT PARAGRAPH BEFORE PERFORMING
*   ANY OF RUN-PRICING-VARIANCE-CHECK, RUN-FREQUENCY-PATTERN-CHECK,
*   RUN-ADDRESS-CONSISTENCY-CHECK OR RUN-TERMS-VARIANCE-CHECK -
*   THIS IS NOT ENFORCED BY THE COMPILER, ONLY BY CONVENTION AND
*   BY THE CALLING ORDER IN THE MAIN PROGRAM'S CATALOGUE DRIVER.

*==================================================================
*   VENDOR PROFILE LOOKUP - SHARED SET-UP FOR ALL FOUR CHECKS BELOW.
*
*   EVERY INVOICE NEEDS ITS VENDOR'S ROW IN THE VP-VENDOR-TABLE
*   (WS-VENDPROF.CBL) LOCATED BEFORE ANY OF CHECKS 3.2 THROUGH 3.5
*   CAN RUN, SINCE ALL FOUR SUBSCRIPT OFF VP-VENDOR-INDEX RATHER
*   THAN RE-SEARCHING FOR THEMSELVES.  A VENDOR NOT YET SEEN THIS
*   RUN GETS A FRESH, ZEROED ROW - THERE IS NO CROSS-RUN VENDOR
*   HISTORY ANYWHERE IN THIS SYSTEM, SO EVERY BATCH STARTS THE
*   TABLE EMPTY AND BUILDS IT UP INVOICE BY INVOICE.
*==================================================================
FIND-OR-CREATE-VENDOR-PROFILE.

*   LINEAR SCAN - THE TABLE IS CAPPED AT 100 VENDORS (SEE CREATE-
*   NEW-VENDOR-PROFILE BELOW) SO A SEQUENTIAL SEARCH IS CHEAP ENOUGH
*   NOT TO WARRANT KEEPING THE TABLE SORTED FOR A BINARY ONE.
    SET VP-VENDOR-NOT-FOUND TO TRUE.
    PERFORM TEST-ONE-VENDOR-KEY
            VARYING VP-VENDOR-INDEX FROM 1 BY 1
            UNTIL VP-VENDOR-INDEX > VP-VENDOR-COUNT
               OR VP-VENDOR-FOUND.

    IF NOT VP-VENDOR-FOUND
        PERFORM CREATE-NEW-VENDOR-PROFILE.
*----------------------------------------------------------------

*   ONE TABLE-SLOT COMPARISON AGAINST THE CURRENT INVOICE'S VENDOR
*   ID.  KEPT AS ITS OWN PARAGRAPH BECAUSE THE VARYING CLAUSE ABOVE
*   NEEDS A PARAGRAPH NAME TO PERFORM - THIS COMPILER HAS NO INLINE
*   PERFORM ... END-PERFORM TO WRITE THE LOOP BODY IN PLACE.
TEST-ONE-VENDOR-KEY.

*   THE VENDOR ID IS COMPARED EXACTLY - NO FUZZY MATCHING HERE,
*   UNLIKE THE ADDRESS AND ITEM-DESCRIPTION COMPARISONS FURTHER
*   DOWN THIS LIBRARY - SINCE VP-VENDOR-KEY-ID COMES STRAIGHT OFF
*   THE VENDOR MASTER AND IS EXPECTED TO BE TYPED CONSISTENTLY.
    IF INV-VENDOR-ID = VP-VENDOR-KEY-ID(VP-VENDOR-INDEX)
        SET VP-VENDOR-FOUND TO TRUE.
*----------------------------------------------------------------

*   100 VENDORS IS THE SAME TABLE-SIZING DECISION BEHIND EVERY OTHER
*   100-ROW TABLE IN THIS SYSTEM (SEE AT-VENDOR-ATTR-TABLE IN
*   WS-ANALYTICS.CBL) - A SINGLE BATCH WINDOW IS NOT EXPECTED TO
*   CARRY MORE THAN 100 DISTINCT VENDORS, AND WHEN IT DOES, THE
*   OVERFLOWING VENDORS SIMPLY SHARE THE LAST TABLE SLOT RATHER
*   THAN CRASHING THE RUN - THEIR HISTORY-BASED CHECKS BECOME LESS
*   ACCURATE BUT STILL RUN.  PRINT-OVERFLOW-WARNING IN THE MAIN
*   PROGRAM TELLS THE OPERATOR WHEN THIS HAPPENED.
CREATE-NEW-VENDOR-PROFILE.

    IF VP-VENDOR-COUNT >= VP-VENDOR-MAX
        SET VP-TABLE-OVERFLOWED TO TRUE
        MOVE VP-VENDOR-MAX TO VP-VENDOR-INDEX
    ELSE
        ADD 1 TO VP-VENDOR-COUNT
        MOVE VP-VENDOR-COUNT TO VP-VENDOR-INDEX
        MOVE INV-VENDOR-ID TO VP-VENDOR-ID(VP-VENDOR-INDEX)
        MOVE 0 TO VP-INVOICE-COUNT(VP-VENDOR-INDEX)
        MOVE 0 TO VP-ITEM-COUNT(VP-VENDOR-INDEX)
        MOVE 0 TO VP-ADDRESS-COUNT(VP-VENDOR-INDEX)
        MOVE "N" TO VP-TERMS-SWITCH(VP-VENDOR-INDEX).
*----------------------------------------------------------------

*==================================================================
*   CHECK 3.2 - PRICING VARIANCE.
*
*   EVERY LINE ITEM ON THE CURRENT INVOICE IS MATCHED, BY FUZZY
*   DESCRIPTION, AGAINST THE VENDOR'S OWN PRICE HISTORY FOR SIMILAR
*   ITEMS (WS-EDITDIST.CBL'S SIMILARITY ROUTINE DOES THE MATCHING,
*   SINCE THE SAME ITEM RARELY GETS TYPED IDENTICALLY TWICE) AND
*   FLAGGED IF ITS PRICE HAS MOVED MORE THAN 25% AWAY FROM THE
*   VENDOR'S OWN AVERAGE FOR THAT ITEM.  A VENDOR WITH NO PRICE
*   HISTORY AT ALL CANNOT BE TESTED, SO THIS CHECK REPORTS DATA-
*   MISSING RATHER THAN A FALSE PASS.
*==================================================================
RUN-PRICING-VARIANCE-CHECK.

    MOVE "3.2 " TO WRK-CHECK-ID.
    SET VP-ALERT-NOT-RAISED TO TRUE.
    MOVE SPACES TO WRK-ALERT-TEXT.

*   A VENDOR WITH ZERO ITEM KEYS ON FILE HAS NEVER HAD A LINE ITEM
*   MATCH INTO ITS PRICE HISTORY TABLE YET - EITHER THIS IS THE
*   VENDOR'S FIRST INVOICE THIS RUN, OR EVERY PRIOR LINE ITEM WAS
*   TOO DIFFERENTLY WORDED TO EVER BUILD UP A KEY.  EITHER WAY
*   THERE IS NOTHING ON FILE TO COMPARE TODAY'S PRICES AGAINST.
    IF VP-ITEM-COUNT(VP-VENDOR-INDEX) = 0
        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
        MOVE "Data Missing: no price history for this vendor."
                             TO WRK-ALERT-TEXT
    ELSE
*       ONE PASS OVER EVERY LINE ITEM ON THE CURRENT INVOICE -
*       WRK-LINEITEM-TABLE WAS LOADED BY THE MAIN PROGRAM BEFORE
*       THIS CHECK WAS EVER PERFORMED.
        PERFORM CHECK-ONE-LINE-ITEM-PRICE
                VARYING WRK-LINEITEM-INDEX FROM 1 BY 1
                UNTIL WRK-LINEITEM-INDEX > WRK-LINEITEM-COUNT
        IF VP-ALERT-RAISED
            MOVE "WARNING" TO WRK-CHECK-STATUS
        ELSE
            MOVE "PASS"    TO WRK-CHECK-STATUS.

*   EVERY LINE ITEM'S PRICE JOINS THE VENDOR'S HISTORY AFTER THE
*   CHECK RUNS, NOT BEFORE - SAME REASONING AS THE Z-SCORE FEATURE
*   POPULATION IN PL-ANALYTICS-ENGINE.CBL, SO A SPIKE DOES NOT PULL
*   ITS OWN COMPARISON AVERAGE TOWARD ITSELF.
    PERFORM APPEND-LINE-ITEM-PRICES
            VARYING WRK-LINEITEM-INDEX FROM 1 BY 1
            UNTIL WRK-LINEITEM-INDEX > WRK-LINEITEM-COUNT.

    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

*   FOR ONE LINE ITEM: FIND THE CLOSEST-MATCHING ITEM KEY ALREADY
*   ON FILE FOR THIS VENDOR, THEN COMPARE THIS LINE'S PRICE AGAINST
*   THAT ITEM'S RUNNING AVERAGE.  VP-BEST-ITEM-INDEX OF ZERO MEANS
*   NO HISTORICAL ITEM SCORED ABOVE THE 70% MATCH THRESHOLD, SO
*   THERE IS NOTHING TO COMPARE AGAINST AND THE LINE PASSES BY
*   DEFAULT - IT BECOMES A NEW ITEM KEY DOWN IN APPEND-LINE-ITEM-
*   PRICES BELOW.
CHECK-ONE-LINE-ITEM-PRICE.

    PERFORM FIND-BEST-MATCHING-ITEM-KEY.

    IF VP-BEST-ITEM-INDEX > 0
        PERFORM COMPUTE-PRICE-STATISTICS
*       25% IS THE COMMITTEE'S CHOSEN PRICE-SPIKE LINE - LOOSER
*       THAN A FIXED RUPEE TOLERANCE SINCE IT SCALES SENSIBLY
*       ACROSS CHEAP CONSUMABLES AND EXPENSIVE CAPITAL ITEMS ALIKE.
        IF VP-PRICE-VARIANCE-PCT > 25
            SET VP-ALERT-RAISED TO TRUE
*           ONLY THE FIRST LINE ITEM TO TRIP THIS CHECK GETS ITS
*           DETAIL INTO WRK-ALERT-TEXT - THE REST STILL COUNT
*           TOWARD VP-ALERT-RAISED BUT DO NOT OVERWRITE THE TEXT.
            IF WRK-ALERT-TEXT = SPACES
                STRING "Price spike: " DELIMITED BY SIZE
                       WRK-LI-DESC(WRK-LINEITEM-INDEX)
                            DELIMITED BY SIZE
                       " now " DELIMITED BY SIZE
                       WRK-LI-PRICE(WRK-LINEITEM-INDEX)
                            DELIMITED BY SIZE
                       " avg " DELIMITED BY SIZE
                       VP-PRICE-AVG DELIMITED BY SIZE
                       " var% " DELIMITED BY SIZE
                       VP-PRICE-VARIANCE-PCT DELIMITED BY SIZE
                       INTO WRK-ALERT-TEXT.
*----------------------------------------------------------------

*   SCANS THE VENDOR'S ITEM-KEY TABLE (UP TO 10 DISTINCT ITEMS PER
*   VENDOR) LOOKING FOR THE ONE WHOSE DESCRIPTION MOST CLOSELY
*   RESEMBLES THIS LINE ITEM'S DESCRIPTION.
FIND-BEST-MATCHING-ITEM-KEY.

*   BOTH THE INDEX AND THE SCORE ARE RESET TO ZERO ON ENTRY - A
*   SCORE OF ZERO CAN NEVER BEAT THE 70% CANDIDATE THRESHOLD IN
*   SCORE-ONE-ITEM-KEY BELOW, SO IF NOTHING SCORES ABOVE THAT LINE
*   THE INDEX IS LEFT AT ZERO, WHICH THE CALLER TREATS AS "NO
*   MATCHING ITEM KEY ON FILE."
    MOVE 0 TO VP-BEST-ITEM-INDEX.
    MOVE 0 TO VP-BEST-ITEM-SCORE.
    PERFORM SCORE-ONE-ITEM-KEY
            VARYING VP-ITEM-INDEX FROM 1 BY 1
            UNTIL VP-ITEM-INDEX > VP-ITEM-COUNT(VP-VENDOR-INDEX).
*----------------------------------------------------------------

*   SCORES ONE CANDIDATE ITEM KEY AGAINST THE CURRENT LINE ITEM'S
*   DESCRIPTION USING THE EDIT-DISTANCE SIMILARITY ROUTINE SHARED
*   WITH THE DUPLICATE-DETECTION CHECKS.  70% IS THE MINIMUM SCORE
*   TO EVEN BE CONSIDERED A CANDIDATE MATCH; AMONG CANDIDATES, ONLY
*   THE HIGHEST-SCORING ONE SURVIVES AS VP-BEST-ITEM-INDEX.
SCORE-ONE-ITEM-KEY.

*   NO CASE-FOLDING HERE, UNLIKE SCORE-ONE-ADDRESS FURTHER DOWN -
*   ITEM DESCRIPTIONS ON A PURCHASE ORDER SYSTEM ARE TYPED FROM A
*   FIXED CATALOGUE ON THE VENDOR'S SIDE, SO CASE DRIFT HAS NOT
*   BEEN AN ISSUE WORTH THE EXTRA INSPECT STATEMENTS HERE.
    MOVE WRK-LI-DESC(WRK-LINEITEM-INDEX)             TO ED-ARGUMENT-1.
    MOVE VP-ITEM-DESC(VP-VENDOR-INDEX, VP-ITEM-INDEX) TO ED-ARGUMENT-2.
    PERFORM COMPUTE-SIMILARITY-RATIO.

    IF ED-SCORE-100 > 70
        IF ED-SCORE-100 > VP-BEST-ITEM-SCORE
            MOVE ED-SCORE-100 TO VP-BEST-ITEM-SCORE
            MOVE VP-ITEM-INDEX TO VP-BEST-ITEM-INDEX.
*----------------------------------------------------------------

*   AVERAGES THE MATCHED ITEM'S ENTIRE PRICE HISTORY (UP TO 50
*   OBSERVATIONS PER ITEM) AND COMPARES THE CURRENT LINE'S PRICE TO
*   THAT AVERAGE, EXPRESSED AS AN ABSOLUTE PERCENTAGE VARIANCE - THE
*   SIGN OF THE DIFFERENCE DOES NOT MATTER HERE, ONLY THE MAGNITUDE.
*   ALSO RUNS THE STANDARD-DEVIATION OUTLIER TEST BELOW ON THE SAME
*   DATA, THOUGH THAT RESULT (VP-PRICE-OUTLIER-SWITCH) IS NOT
*   CURRENTLY CONSULTED BY THE CALLING PARAGRAPH - IT WAS ADDED
*   AHEAD OF A COMMITTEE REQUEST TO TIGHTEN THIS CHECK THAT NEVER
*   MATERIALISED, AND IS LEFT IN PLACE RATHER THAN RIPPED OUT.
COMPUTE-PRICE-STATISTICS.

*   VP-PRICE-SUM IS RESET EVERY CALL - THIS PARAGRAPH IS PERFORMED
*   ONCE PER LINE ITEM, EACH TIME AGAINST A POSSIBLY DIFFERENT
*   MATCHED ITEM KEY, SO LAST CALL'S SUM MUST NOT CARRY FORWARD.
    MOVE 0 TO VP-PRICE-SUM.
    PERFORM SUM-ONE-HISTORICAL-PRICE
            VARYING VP-PRICE-INDEX FROM 1 BY 1
            UNTIL VP-PRICE-INDEX >
               VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX).

    IF VP-PRICE-AVG > 0
        COMPUTE VP-PRICE-VARIANCE-PCT =
          ((WRK-LI-PRICE(WRK-LINEITEM-INDEX) - VP-PRICE-AVG)
              / VP-PRICE-AVG) * 100
        IF VP-PRICE-VARIANCE-PCT < 0
            MULTIPLY -1 BY VP-PRICE-VARIANCE-PCT
    ELSE
        MOVE 0 TO VP-PRICE-VARIANCE-PCT.

*   THE STANDARD-DEVIATION SUB-ROUTINE RECOMPUTES VP-PRICE-VARIANCE-
*   PCT FOR ITS OWN PURPOSES, SO THE CALLER'S VALUE IS SAVED OFF
*   AND RESTORED AFTERWARD TO AVOID CLOBBERING IT.
    MOVE VP-PRICE-VARIANCE-PCT TO WRK-SAVED-VARIANCE-PCT.
    PERFORM COMPUTE-PRICE-STD-DEVIATION.
    MOVE WRK-SAVED-VARIANCE-PCT TO VP-PRICE-VARIANCE-PCT.

*   AU0242 - TREND CLASSIFICATION RIDES ALONG WITH THE VARIANCE AND
*   OUTLIER TESTS ABOVE, SAME MATCHED ITEM KEY, SAME CALL SITE.
    PERFORM COMPUTE-PRICE-TREND.
*----------------------------------------------------------------

*   ONE ITERATION OF THE PRICE-HISTORY SUM - ACCUMULATES INTO VP-
*   PRICE-SUM AND, ON THE LAST ITERATION ONLY, DIVIDES THROUGH TO
*   GET THE AVERAGE - THERE IS NO SEPARATE PARAGRAPH FOR THE FINAL
*   DIVIDE BECAUSE THE LOOP ALREADY KNOWS WHEN IT IS ON ITS LAST
*   PASS (THE INDEX EQUALS THE COUNT).
SUM-ONE-HISTORICAL-PRICE.

    ADD VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX, VP-PRICE-INDEX)
        TO VP-PRICE-SUM.

    IF VP-PRICE-INDEX =
          VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
        COMPUTE VP-PRICE-AVG ROUNDED =
                VP-PRICE-SUM
             / VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX).
*----------------------------------------------------------------

*   STANDARD-DEVIATION OUTLIER TEST, SAME NEWTON'S-METHOD SQUARE
*   ROOT AS THE Z-SCORE TESTS IN PL-ANALYTICS-ENGINE.CBL.  NEEDS AT
*   LEAST TWO PRICE OBSERVATIONS TO COMPUTE A MEANINGFUL VARIANCE -
*   WITH ONLY ONE OBSERVATION THE STANDARD DEVIATION IS FORCED TO
*   ZERO SO THE OUTLIER TEST BELOW NEVER FIRES.
COMPUTE-PRICE-STD-DEVIATION.

*   THE SWITCH IS RESET TO "N" ON EVERY CALL SO A PRIOR LINE ITEM'S
*   OUTLIER FLAG CANNOT LEAK INTO THIS ONE'S RESULT - EVEN THOUGH
*   NOTHING CURRENTLY READS THE SWITCH, IT IS KEPT RELIABLE FOR
*   WHENEVER A FUTURE CHANGE STARTS CONSULTING IT.
    MOVE "N" TO VP-PRICE-OUTLIER-SWITCH.
    IF VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX) < 2
        MOVE 0 TO MU-SQRT-RESULT
    ELSE
        MOVE 0 TO VP-PRICE-VARIANCE-SUM-SQ
        PERFORM ADD-ONE-SQUARED-DEVIATION
                VARYING VP-PRICE-INDEX FROM 1 BY 1
                UNTIL VP-PRICE-INDEX >
                  VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
        COMPUTE MU-SQRT-ARG =
                VP-PRICE-VARIANCE-SUM-SQ
                / VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
        PERFORM COMPUTE-SQUARE-ROOT.

*   TWO STANDARD DEVIATIONS FROM THE MEAN IS THIS SUB-TEST'S OWN
*   OUTLIER LINE - NOTE THIS IS A DIFFERENT, LOOSER MULTIPLE THAN
*   THE 2.5-SIGMA LINE USED BY THE Z-SCORE TESTS, SINCE IT IS
*   WORKING OFF A MUCH SMALLER SAMPLE (ONE VENDOR'S OWN HISTORY FOR
*   ONE ITEM, OFTEN JUST A HANDFUL OF OBSERVATIONS).
    COMPUTE VP-PRICE-ABS-DIFF =
            WRK-LI-PRICE(WRK-LINEITEM-INDEX) - VP-PRICE-AVG.
    IF VP-PRICE-ABS-DIFF < 0
        MULTIPLY -1 BY VP-PRICE-ABS-DIFF.
    IF MU-SQRT-RESULT > 0 AND VP-PRICE-ABS-DIFF > (MU-SQRT-RESULT * 2)
        MOVE "Y" TO VP-PRICE-OUTLIER-SWITCH.
*----------------------------------------------------------------

*   ONE ITERATION OF THE SUM-OF-SQUARED-DEVIATIONS PASS FEEDING THE
*   VARIANCE DIVIDE ABOVE.
ADD-ONE-SQUARED-DEVIATION.

*   SAME SHAPE AS THE SQUARED-DEVIATION ACCUMULATORS IN THE Z-SCORE
*   TESTS OVER IN PL-ANALYTICS-ENGINE.CBL, JUST WORKING OFF ONE
*   VENDOR'S OWN ITEM-PRICE ARRAY INSTEAD OF THE RUN-WIDE FEATURE
*   POPULATION TABLE.
    COMPUTE VP-PRICE-ABS-DIFF =
            VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX,
                           VP-PRICE-INDEX) - VP-PRICE-AVG.
    COMPUTE VP-PRICE-VARIANCE-SUM-SQ = VP-PRICE-VARIANCE-SUM-SQ
                           + (VP-PRICE-ABS-DIFF * VP-PRICE-ABS-DIFF).
*----------------------------------------------------------------

*   AU0242 - TREND OVER THE MATCHED ITEM'S LAST 3 RECORDED PRICES.
*   NEEDS AT LEAST 3 OBSERVATIONS TO SAY ANYTHING - WITH FEWER THAN
*   THAT VP-PRICE-TREND IS LEFT BLANK, THE SAME "NOT ENOUGH SAMPLE"
*   TREATMENT THE 3-INVOICE MINIMUM GETS IN CHECK 3.3 BELOW.
COMPUTE-PRICE-TREND.

    MOVE SPACES TO VP-PRICE-TREND.
    IF VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX) >= 3
*       THE THREE PRICES ARE PULLED OUT BY SUBSCRIPT ARITHMETIC OFF
*       THE ITEM'S OWN PRICE COUNT RATHER THAN BY A SEPARATE LOOP -
*       "LAST 3" ALWAYS MEANS THE MOST RECENTLY APPENDED THREE
*       OBSERVATIONS, SINCE APPEND-PRICE-TO-EXISTING-KEY ONLY EVER
*       ADDS TO THE END OF THE ARRAY AND NEVER REORDERS IT.
        MOVE VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX,
               VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
                 - 2) TO VP-TREND-PRICE-1
        MOVE VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX,
               VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
                 - 1) TO VP-TREND-PRICE-2
        MOVE VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX,
               VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX))
                 TO VP-TREND-PRICE-3
*       MONOTONICALLY NON-DECREASING ACROSS ALL THREE IS "INCREASING",
*       NON-INCREASING IS "DECREASING" - A SEQUENCE THAT RISES THEN
*       FALLS (OR THE REVERSE) MATCHES NEITHER AND FALLS THROUGH TO
*       "STABLE", SAME AS A SEQUENCE WHERE ALL THREE ARE EQUAL.
        IF VP-TREND-PRICE-1 <= VP-TREND-PRICE-2
           AND VP-TREND-PRICE-2 <= VP-TREND-PRICE-3
            MOVE "INCREASING" TO VP-PRICE-TREND
        ELSE
            IF VP-TREND-PRICE-1 >= VP-TREND-PRICE-2
               AND VP-TREND-PRICE-2 >= VP-TREND-PRICE-3
                MOVE "DECREASING" TO VP-PRICE-TREND
            ELSE
                MOVE "STABLE" TO VP-PRICE-TREND.
*----------------------------------------------------------------

*   APPENDS EVERY LINE ITEM ON THE CURRENT INVOICE TO THE VENDOR'S
*   PRICE HISTORY, EITHER AS A NEW ITEM KEY OR AS ONE MORE PRICE
*   OBSERVATION AGAINST AN EXISTING KEY - RE-RUNS THE SAME FUZZY
*   MATCH AS CHECK-ONE-LINE-ITEM-PRICE RATHER THAN REUSING ITS
*   RESULT, SINCE BY THE TIME THIS RUNS THE HISTORY MAY ALREADY
*   HAVE GROWN FROM AN EARLIER LINE ITEM ON THE SAME INVOICE.
APPEND-LINE-ITEM-PRICES.

*   VP-BEST-ITEM-INDEX IS RECOMPUTED HERE RATHER THAN PASSED DOWN
*   FROM CHECK-ONE-LINE-ITEM-PRICE BECAUSE THIS PARAGRAPH IS
*   PERFORMED IN ITS OWN SEPARATE LOOP, AFTER ALL LINE ITEMS HAVE
*   BEEN CHECKED - BY THEN A PRIOR LINE ITEM ON THE SAME INVOICE
*   MAY HAVE ADDED A NEW ITEM KEY THAT THIS LINE ITEM SHOULD NOW
*   MATCH AGAINST TOO.
    PERFORM FIND-BEST-MATCHING-ITEM-KEY.

    IF VP-BEST-ITEM-INDEX = 0
        PERFORM ADD-NEW-ITEM-KEY
    ELSE
        PERFORM ADD-PRICE-TO-EXISTING-KEY.
*----------------------------------------------------------------

*   A VENDOR CARRIES AT MOST 10 DISTINCT ITEM KEYS - PAST THAT, NEW,
*   UNMATCHED ITEM DESCRIPTIONS ARE SIMPLY NOT TRACKED FOR PRICE
*   HISTORY; THE TEN SLOTS ARE EXPECTED TO COVER A VENDOR'S REGULAR
*   CATALOGUE, NOT EVERY ONE-OFF ITEM THEY EVER BILL FOR.
ADD-NEW-ITEM-KEY.

*   ONE OBSERVATION IS ENOUGH TO OPEN A NEW KEY - THE FIRST PRICE
*   SEEN FOR AN ITEM BECOMES ITS OWN AVERAGE UNTIL A SECOND
*   OBSERVATION ARRIVES TO PULL IT ONE WAY OR THE OTHER.
    IF VP-ITEM-COUNT(VP-VENDOR-INDEX) < 10
        ADD 1 TO VP-ITEM-COUNT(VP-VENDOR-INDEX)
        MOVE VP-ITEM-COUNT(VP-VENDOR-INDEX) TO VP-BEST-ITEM-INDEX
        MOVE WRK-LI-DESC(WRK-LINEITEM-INDEX)
             TO VP-ITEM-DESC(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
        MOVE 1 TO VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
        MOVE WRK-LI-PRICE(WRK-LINEITEM-INDEX)
             TO VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX, 1).
*----------------------------------------------------------------

*   50 PRICE OBSERVATIONS PER ITEM KEY IS THE CEILING - ENOUGH
*   HISTORY FOR A STABLE AVERAGE WITHOUT LETTING ONE LONG-RUNNING
*   VENDOR RELATIONSHIP GROW THE TABLE WITHOUT BOUND.
ADD-PRICE-TO-EXISTING-KEY.

*   NOTHING IS DONE IF THE 50-OBSERVATION CEILING HAS ALREADY BEEN
*   REACHED - THE NEW PRICE IS SIMPLY NOT RECORDED.  THIS IS A
*   DELIBERATE CHOICE TO KEEP THE ORIGINAL PRICE HISTORY STABLE
*   RATHER THAN EVICTING THE OLDEST OBSERVATION TO MAKE ROOM.
    IF VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX) < 50
        ADD 1 TO VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
        MOVE WRK-LI-PRICE(WRK-LINEITEM-INDEX)
             TO VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX,
               VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)).
*----------------------------------------------------------------

*==================================================================
*   CHECK 3.3 - FREQUENCY AND AMOUNT PATTERN.
*
*   THREE INDEPENDENT SUB-TESTS AGAINST THE VENDOR'S INVOICE
*   HISTORY (UP TO 50 PRIOR INVOICES KEPT PER VENDOR): A SUDDEN
*   AMOUNT SPIKE AGAINST THE VENDOR'S OWN RUNNING AVERAGE, A HIGH
*   FREQUENCY OF ROUND-NUMBER AMOUNTS, AND AN UNUSUALLY SHORT GAP
*   SINCE THE VENDOR'S LAST INVOICE COMPARED TO THEIR TYPICAL
*   BILLING CADENCE.  NEEDS AT LEAST 3 PRIOR INVOICES BEFORE ANY
*   OF THE THREE CAN RUN MEANINGFULLY.
*==================================================================
RUN-FREQUENCY-PATTERN-CHECK.

    MOVE "3.3 " TO WRK-CHECK-ID.
    SET VP-ALERT-NOT-RAISED TO TRUE.
    MOVE SPACES TO WRK-ALERT-TEXT.

*   THREE IS THE COMMITTEE'S CHOSEN MINIMUM SAMPLE SIZE FOR A
*   VENDOR'S OWN HISTORY - ENOUGH TO COMPUTE AN AVERAGE THAT MEANS
*   SOMETHING WITHOUT WAITING SO LONG THAT A GENUINELY RISKY NEW
*   VENDOR GETS A FREE PASS ON ITS FIRST FEW INVOICES.
    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) < 3
        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
        MOVE "Data Missing: fewer than 3 prior invoices for vendor."
                             TO WRK-ALERT-TEXT
    ELSE
*       ALL THREE SUB-TESTS RUN EVERY TIME, EVEN IF AN EARLIER ONE
*       ALREADY TRIPPED - EACH CAN STILL CONTRIBUTE ITS OWN ALERT
*       TEXT IF WRK-ALERT-TEXT IS STILL BLANK WHEN IT RUNS.
        PERFORM TEST-SPIKE-PATTERN
        PERFORM TEST-ROUND-NUMBER-PATTERN
        PERFORM TEST-GAP-PATTERN
        IF VP-ALERT-RAISED
            MOVE "WARNING" TO WRK-CHECK-STATUS
        ELSE
            MOVE "PASS"    TO WRK-CHECK-STATUS.

*   THE CURRENT INVOICE JOINS THE VENDOR'S HISTORY AFTER ALL THREE
*   SUB-TESTS HAVE RUN, FOR THE SAME REASON THE FEATURE POPULATION
*   AND PRICE HISTORY ARE APPENDED AFTER TESTING, NOT BEFORE.
    PERFORM APPEND-INVOICE-TO-HISTORY.
    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

*   SUB-TEST 1: AMOUNT SPIKE.  AVERAGES THE VENDOR'S PRIOR INVOICE
*   AMOUNTS PLUS THE CURRENT ONE, THEN CHECKS WHETHER THE CURRENT
*   INVOICE IS MORE THAN DOUBLE THAT AVERAGE - A SIMPLER, CRUDER
*   TEST THAN THE Z-SCORE MACHINERY IN PL-ANALYTICS-ENGINE.CBL,
*   DELIBERATELY SO: THIS ONE IS SCOPED TO A SINGLE VENDOR'S OWN
*   HISTORY RATHER THAN THE WHOLE RUN'S POPULATION, SO A VENDOR WHO
*   NORMALLY BILLS SMALL AMOUNTS GETS FLAGGED ON ITS OWN TERMS
*   RATHER THAN AGAINST EVERY OTHER VENDOR IN THE BATCH.
TEST-SPIKE-PATTERN.

    MOVE 0 TO VP-AMOUNT-SUM.
    PERFORM ADD-ONE-HISTORICAL-AMOUNT
            VARYING VP-INVOICE-INDEX FROM 1 BY 1
            UNTIL VP-INVOICE-INDEX > VP-INVOICE-COUNT(VP-VENDOR-INDEX).
    ADD INV-TOTAL-AMOUNT TO VP-AMOUNT-SUM.
    COMPUTE VP-AMOUNT-AVG ROUNDED =
            VP-AMOUNT-SUM / (VP-INVOICE-COUNT(VP-VENDOR-INDEX) + 1).

    IF VP-AMOUNT-AVG > 0
        IF INV-TOTAL-AMOUNT > (VP-AMOUNT-AVG * 2)
            SET VP-ALERT-RAISED TO TRUE
            COMPUTE VP-AMOUNT-MULTIPLE ROUNDED =
                    INV-TOTAL-AMOUNT / VP-AMOUNT-AVG
*           AU0241 - THE MULTIPLE IS MOVED TO AN EDITED FIELD SO THE
*           DECIMAL POINT SURVIVES THE STRING, THEN STRUNG STRAIGHT
*           INTO THE ALERT TEXT IN PLACE OF THE OLD GENERIC WORDING.
            IF WRK-ALERT-TEXT = SPACES
                MOVE VP-AMOUNT-MULTIPLE TO VP-AMOUNT-MULTIPLE-EDIT
                STRING "Latest invoice amount is "
                            DELIMITED BY SIZE
                       VP-AMOUNT-MULTIPLE-EDIT DELIMITED BY SIZE
                       "x the average" DELIMITED BY SIZE
                       INTO WRK-ALERT-TEXT.
*----------------------------------------------------------------

*   ONE ITERATION OF THE HISTORICAL-AMOUNT SUM FEEDING THE AVERAGE
*   ABOVE.
ADD-ONE-HISTORICAL-AMOUNT.

*   THIS LOOP RUNS OVER THE VENDOR'S PRIOR INVOICES ONLY - THE
*   CURRENT INVOICE'S OWN AMOUNT IS ADDED SEPARATELY BY THE CALLER
*   AFTER THIS PERFORM COMPLETES, SINCE IT HAS NOT YET BEEN
*   APPENDED TO VP-INV-AMOUNT AT THIS POINT IN THE CHECK.
    ADD VP-INV-AMOUNT(VP-VENDOR-INDEX, VP-INVOICE-INDEX) TO VP-AMOUNT-SUM.
*----------------------------------------------------------------

*   SUB-TEST 2: ROUND-NUMBER FREQUENCY.  SAME HEURISTIC AS CHECK
*   5.5'S ROUND-NUMBER SUB-TEST IN PL-ANALYTICS-ENGINE.CBL, BUT
*   SCOPED TO ONE VENDOR'S OWN HISTORY RATHER THAN EVERY VENDOR -
*   NEEDS AT LEAST 5 ROUND INVOICES BEFORE THE PERCENTAGE EVEN GETS
*   COMPUTED, SO A VENDOR WITH ONLY ONE OR TWO ROUND INVOICES SO
*   FAR IS NOT FLAGGED ON TOO SMALL A SAMPLE.
TEST-ROUND-NUMBER-PATTERN.

    MOVE 0 TO VP-ROUND-NUMBER-COUNT.
    PERFORM TEST-ONE-AMOUNT-ROUND
            VARYING VP-INVOICE-INDEX FROM 1 BY 1
            UNTIL VP-INVOICE-INDEX > VP-INVOICE-COUNT(VP-VENDOR-INDEX).

*   THE CURRENT INVOICE'S OWN AMOUNT IS TESTED SEPARATELY HERE AND
*   ADDED TO THE SAME COUNTER, SINCE IT HAS NOT YET BEEN APPENDED TO
*   VP-INV-AMOUNT AT THIS POINT IN THE CHECK.
    DIVIDE INV-TOTAL-AMOUNT BY 1000
           GIVING VP-AMOUNT-MULTIPLE
           REMAINDER VP-DIVIDE-REMAINDER.
    IF VP-DIVIDE-REMAINDER = 0
        ADD 1 TO VP-ROUND-NUMBER-COUNT.

    IF VP-ROUND-NUMBER-COUNT >= 5
        COMPUTE VP-ROUND-NUMBER-PCT ROUNDED =
            (VP-ROUND-NUMBER-COUNT * 100)
                / (VP-INVOICE-COUNT(VP-VENDOR-INDEX) + 1)
*       60% IS A STRICTER LINE THAN CHECK 5.5'S RUN-WIDE 50% SINCE
*       THIS IS LOOKING AT ONE VENDOR'S OWN PATTERN OVER TIME, WHICH
*       THE COMMITTEE CONSIDERS STRONGER EVIDENCE THAN A SNAPSHOT
*       ACROSS MANY UNRELATED VENDORS.
        IF VP-ROUND-NUMBER-PCT > 60
            SET VP-ALERT-RAISED TO TRUE
            IF WRK-ALERT-TEXT = SPACES
                MOVE "High frequency of round numbers"
                                 TO WRK-ALERT-TEXT.
*----------------------------------------------------------------

*   ONE ITERATION OF THE ROUND-NUMBER TALLY OVER THE VENDOR'S PRIOR
*   INVOICE HISTORY.
TEST-ONE-AMOUNT-ROUND.

*   A ROUND AMOUNT HERE MEANS AN EXACT MULTIPLE OF 1000 - THE SAME
*   GRANULARITY AS THE RUN-WIDE ROUND-NUMBER SUB-TEST IN CHECK 5.5,
*   CHOSEN SO THE TWO CHECKS AGREE ON WHAT "ROUND" MEANS EVEN
*   THOUGH THEY ARE SCOPED DIFFERENTLY.
    DIVIDE VP-INV-AMOUNT(VP-VENDOR-INDEX, VP-INVOICE-INDEX) BY 1000
           GIVING VP-AMOUNT-MULTIPLE
           REMAINDER VP-DIVIDE-REMAINDER.
    IF VP-DIVIDE-REMAINDER = 0
        ADD 1 TO VP-ROUND-NUMBER-COUNT.
*----------------------------------------------------------------

*   SUB-TEST 3: BILLING-GAP SPIKE.  AVERAGES THE GAPS, IN DAYS,
*   BETWEEN EVERY CONSECUTIVE PAIR OF THE VENDOR'S PRIOR INVOICES,
*   THEN COMPARES THAT AVERAGE AGAINST THE GAP SINCE THE VENDOR'S
*   MOST RECENT PRIOR INVOICE AND THIS ONE.  A VENDOR WHO NORMALLY
*   BILLS MONTHLY BUT SUDDENLY BILLS AGAIN A FEW DAYS LATER IS
*   FLAGGED - THAT CAN BE AN HONEST CATCH-UP INVOICE OR IT CAN BE
*   SOMEONE PUSHING MULTIPLE INVOICES THROUGH QUICKLY WHILE
*   ATTENTION IS ELSEWHERE.  DATES ARE CONVERTED TO A DAY-COUNT VIA
*   WS-DATEUTIL.CBL'S PROLEPTIC-CALENDAR ROUTINE SO THE SUBTRACTION
*   WORKS CORRECTLY ACROSS A MONTH OR YEAR BOUNDARY.
TEST-GAP-PATTERN.

    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) >= 3
        MOVE 0 TO VP-GAP-SUM
        MOVE 0 TO VP-GAP-COUNT
        PERFORM ADD-ONE-HISTORICAL-GAP
                VARYING VP-INVOICE-INDEX FROM 2 BY 1
                UNTIL VP-INVOICE-INDEX > VP-INVOICE-COUNT(VP-VENDOR-INDEX)
        IF VP-GAP-COUNT > 0
            COMPUTE VP-GAP-AVG ROUNDED = VP-GAP-SUM / VP-GAP-COUNT
            MOVE VP-INV-DATE(VP-VENDOR-INDEX,
                     VP-INVOICE-COUNT(VP-VENDOR-INDEX)) TO DU-DATE-STRING
            PERFORM CONVERT-DATE-TO-DAYS
            MOVE DU-DAYS-RESULT TO VP-GAP-DAYS
            MOVE INV-INVOICE-DATE TO DU-DATE-STRING
            PERFORM CONVERT-DATE-TO-DAYS
            COMPUTE VP-LATEST-GAP = DU-DAYS-RESULT - VP-GAP-DAYS
*           A GAP OF 5 DAYS OR LESS BETWEEN PRIOR INVOICES IS TOO
*           NOISY TO ESTABLISH A RELIABLE "NORMAL CADENCE" FOR THIS
*           TEST, SO IT IS SKIPPED FOR VENDORS WHO ALREADY BILL
*           THAT FREQUENTLY.  30% OF THE VENDOR'S OWN AVERAGE GAP
*           IS THE SPIKE LINE - A CADENCE LESS THAN A THIRD OF
*           NORMAL IS UNUSUAL ENOUGH TO WARRANT A LOOK.
            IF VP-GAP-AVG > 5
                IF VP-LATEST-GAP < (VP-GAP-AVG * 0.3)
                    SET VP-ALERT-RAISED TO TRUE
                    IF WRK-ALERT-TEXT = SPACES
                        MOVE "Unusual frequency spike"
                                         TO WRK-ALERT-TEXT.
*----------------------------------------------------------------

*   ONE GAP CALCULATION BETWEEN TWO CONSECUTIVE PRIOR INVOICES,
*   ACCUMULATED INTO THE RUNNING AVERAGE ABOVE.
ADD-ONE-HISTORICAL-GAP.

*   THE VARYING CLAUSE IN TEST-GAP-PATTERN ABOVE STARTS THIS LOOP
*   AT INDEX 2, NOT 1, SINCE A GAP NEEDS TWO DATES - THERE IS NO
*   GAP "BEFORE" THE VENDOR'S FIRST RECORDED INVOICE.
    MOVE VP-INV-DATE(VP-VENDOR-INDEX, VP-INVOICE-INDEX - 1)
                                       TO DU-DATE-STRING.
    PERFORM CONVERT-DATE-TO-DAYS.
    MOVE DU-DAYS-RESULT TO VP-GAP-DAYS.
    MOVE VP-INV-DATE(VP-VENDOR-INDEX, VP-INVOICE-INDEX) TO DU-DATE-STRING.
    PERFORM CONVERT-DATE-TO-DAYS.
    COMPUTE VP-GAP-DAYS = DU-DAYS-RESULT - VP-GAP-DAYS.
    ADD VP-GAP-DAYS TO VP-GAP-SUM.
    ADD 1 TO VP-GAP-COUNT.
*----------------------------------------------------------------

*   APPENDS THE CURRENT INVOICE'S AMOUNT AND DATE TO THE VENDOR'S
*   HISTORY, CAPPED AT THE SAME 50-INVOICE CEILING AS THE PRICE
*   HISTORY TABLE ABOVE.  PAST THAT CEILING THE OLDEST INVOICES ARE
*   NOT EVICTED TO MAKE ROOM - THE TABLE SIMPLY STOPS GROWING, SO
*   THE THREE SUB-TESTS ABOVE KEEP COMPARING AGAINST THE VENDOR'S
*   FIRST 50 INVOICES RATHER THAN A SLIDING WINDOW.
APPEND-INVOICE-TO-HISTORY.

*   BOTH THE AMOUNT AND THE DATE ARE APPENDED TOGETHER, SINCE
*   TEST-GAP-PATTERN ABOVE NEEDS THE DATE AND TEST-SPIKE-PATTERN
*   NEEDS THE AMOUNT - SPLITTING THEM INTO TWO SEPARATE TABLES
*   WOULD GAIN NOTHING SINCE THEY ARE ALWAYS WRITTEN AND READ IN
*   LOCKSTEP BY THE SAME INVOICE INDEX.
    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) < 50
        ADD 1 TO VP-INVOICE-COUNT(VP-VENDOR-INDEX)
        MOVE INV-TOTAL-AMOUNT
             TO VP-INV-AMOUNT(VP-VENDOR-INDEX,
                               VP-INVOICE-COUNT(VP-VENDOR-INDEX))
        MOVE INV-INVOICE-DATE
             TO VP-INV-DATE(VP-VENDOR-INDEX,
                             VP-INVOICE-COUNT(VP-VENDOR-INDEX)).
*----------------------------------------------------------------

*==================================================================
*   CHECK 3.4 - ADDRESS CONSISTENCY.
*
*   COMPARES THE CURRENT INVOICE'S VENDOR ADDRESS AGAINST EVERY
*   ADDRESS ON FILE FOR THIS VENDOR (UP TO 5 KEPT PER VENDOR, SINCE
*   A LEGITIMATE VENDOR OCCASIONALLY MOVES OR CORRECTS A TYPO) AND
*   FLAGS IF THE BEST FUZZY MATCH SCORE FALLS BELOW 80% - A VENDOR'S
*   ADDRESS CHANGING WITHOUT NOTICE IS A COMMON PRECURSOR TO
*   PAYMENT REDIRECTION FRAUD.  BOTH SIDES OF THE COMPARISON ARE
*   UPPERCASED FIRST SO CASE DIFFERENCES ALONE DO NOT COUNT AS A
*   MISMATCH.
*==================================================================
RUN-ADDRESS-CONSISTENCY-CHECK.

    MOVE "3.4 " TO WRK-CHECK-ID.

*   UNLIKE THE OTHER THREE CHECKS IN THIS LIBRARY, THIS ONE IS
*   GATED ON THE CURRENT INVOICE'S OWN FIELD BEING BLANK RATHER
*   THAN ON THE VENDOR HAVING NO HISTORY YET - A VENDOR WITH NO
*   ADDRESS HISTORY STILL GETS A PASS BELOW, SINCE THE FIRST
*   ADDRESS SEEN SIMPLY BECOMES THE BASELINE.
    IF INV-VENDOR-ADDRESS = SPACES
        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
        MOVE "Data Missing: vendor address not provided."
                             TO WRK-ALERT-TEXT
    ELSE
        IF VP-ADDRESS-COUNT(VP-VENDOR-INDEX) = 0
*           FIRST ADDRESS EVER SEEN FOR THIS VENDOR - NOTHING TO
*           COMPARE AGAINST YET, SO IT PASSES AND BECOMES THE
*           BASELINE FOR EVERY FUTURE INVOICE.
            MOVE "PASS" TO WRK-CHECK-STATUS
            MOVE SPACES TO WRK-ALERT-TEXT
        ELSE
            PERFORM FIND-BEST-MATCHING-ADDRESS
            IF VP-MATCH-SCORE-PCT < 80
                MOVE "WARNING" TO WRK-CHECK-STATUS
                STRING "Address change detected (match score "
                           DELIMITED BY SIZE
                       VP-MATCH-SCORE-PCT DELIMITED BY SIZE
                       "%)" DELIMITED BY SIZE
                       INTO WRK-ALERT-TEXT
            ELSE
                MOVE "PASS" TO WRK-CHECK-STATUS
                MOVE SPACES TO WRK-ALERT-TEXT.

    PERFORM APPEND-NEW-ADDRESS.
    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

*   SCANS EVERY ADDRESS ON FILE FOR THIS VENDOR AND KEEPS THE
*   HIGHEST SIMILARITY SCORE FOUND - THE INVOICE ADDRESS ONLY NEEDS
*   TO RESEMBLE ONE OF THE VENDOR'S KNOWN ADDRESSES, NOT ALL OF
*   THEM, SINCE A VENDOR MAY LEGITIMATELY BILL FROM MORE THAN ONE
*   LOCATION.
FIND-BEST-MATCHING-ADDRESS.

*   UNLIKE THE ITEM-KEY MATCH ABOVE, THIS ONE HAS NO MINIMUM
*   CANDIDATE THRESHOLD - EVERY ADDRESS ON FILE IS SCORED AND THE
*   HIGHEST SCORE WINS REGARDLESS OF HOW LOW IT IS, SINCE THE
*   CALLER'S OWN 80% LINE IS WHAT DECIDES PASS OR WARNING.
    MOVE 0 TO VP-MATCH-SCORE-PCT.
    PERFORM SCORE-ONE-ADDRESS
            VARYING VP-ADDRESS-INDEX FROM 1 BY 1
            UNTIL VP-ADDRESS-INDEX > VP-ADDRESS-COUNT(VP-VENDOR-INDEX).
*----------------------------------------------------------------

*   UPPERCASES BOTH SIDES VIA INSPECT ... CONVERTING BEFORE SCORING
*   THEM - THE EDIT-DISTANCE ROUTINE IS CASE-SENSITIVE AND A VENDOR
*   ADDRESS TYPED IN MIXED CASE ON ONE INVOICE AND ALL CAPS ON
*   ANOTHER SHOULD NOT COUNT AS A MISMATCH JUST BECAUSE OF CASE.
SCORE-ONE-ADDRESS.

    MOVE INV-VENDOR-ADDRESS             TO ED-ARGUMENT-1.
    MOVE VP-ADDRESS-ENTRY(VP-VENDOR-INDEX, VP-ADDRESS-INDEX)
                                                       TO ED-ARGUMENT-2.
    INSPECT ED-ARGUMENT-1
        CONVERTING "abcdefghijklmnopqrstuvwxyz"
                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
    INSPECT ED-ARGUMENT-2
        CONVERTING "abcdefghijklmnopqrstuvwxyz"
                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
    PERFORM COMPUTE-SIMILARITY-RATIO.
    IF ED-SCORE-100 > VP-MATCH-SCORE-PCT
        MOVE ED-SCORE-100 TO VP-MATCH-SCORE-PCT.
*----------------------------------------------------------------

*   ADDS THE CURRENT INVOICE'S ADDRESS TO THE VENDOR'S ADDRESS
*   TABLE, BUT ONLY IF IT IS NOT ALREADY AN EXACT MATCH (100% SCORE)
*   FOR ONE ALREADY ON FILE AND THE TABLE HAS ROOM (5 PER VENDOR) -
*   OTHERWISE THE SAME ADDRESS WOULD BE STORED REPEATEDLY EVERY
*   TIME THE VENDOR BILLS FROM IT.
APPEND-NEW-ADDRESS.

*   THE FIRST-EVER ADDRESS FOR A VENDOR IS ALWAYS STORED
*   UNCONDITIONALLY, SINCE THERE IS NOTHING YET TO COMPARE IT
*   AGAINST AND VP-MATCH-SCORE-PCT HAS NOT BEEN SET IN THAT CASE -
*   THE SECOND BRANCH BELOW ONLY RUNS ONCE AT LEAST ONE ADDRESS IS
*   ALREADY ON FILE.
    IF VP-ADDRESS-COUNT(VP-VENDOR-INDEX) = 0
        ADD 1 TO VP-ADDRESS-COUNT(VP-VENDOR-INDEX)
        MOVE INV-VENDOR-ADDRESS
             TO VP-ADDRESS-ENTRY(VP-VENDOR-INDEX,
                                  VP-ADDRESS-COUNT(VP-VENDOR-INDEX))
    ELSE
        IF VP-MATCH-SCORE-PCT < 100
           AND VP-ADDRESS-COUNT(VP-VENDOR-INDEX) < 5
            ADD 1 TO VP-ADDRESS-COUNT(VP-VENDOR-INDEX)
            MOVE INV-VENDOR-ADDRESS
                 TO VP-ADDRESS-ENTRY(VP-VENDOR-INDEX,
                                      VP-ADDRESS-COUNT(VP-VENDOR-INDEX)).
*----------------------------------------------------------------

*==================================================================
*   CHECK 3.5 - PAYMENT TERMS VARIANCE.
*
*   COMPARES THIS INVOICE'S PAYMENT-DAYS AND WARRANTY-MONTHS TERMS
*   AGAINST THE LAST TERMS RECORDED FOR THIS VENDOR.  ONLY CHANGES
*   THAT BENEFIT THE VENDOR AT THE BUYER'S EXPENSE ARE FLAGGED -
*   SHORTER PAYMENT TERMS (MONEY OUT THE DOOR SOONER) OR A SHORTER
*   WARRANTY (LESS COVERAGE FOR THE SAME CLASS OF GOODS) - BECAUSE A
*   VENDOR VOLUNTARILY OFFERING LONGER PAYMENT TERMS OR A LONGER
*   WARRANTY IS NOT A RISK WORTH FLAGGING.
*==================================================================
RUN-TERMS-VARIANCE-CHECK.

    MOVE "3.5 " TO WRK-CHECK-ID.

*   BOTH TERMS FIELDS HAVE TO BE ZERO BEFORE THIS CHECK GIVES UP
*   AS DATA-MISSING - AN INVOICE CAN LEGITIMATELY CARRY PAYMENT
*   DAYS WITHOUT A WARRANTY PERIOD (CONSUMABLES, SERVICES) OR VICE
*   VERSA (A WARRANTY EXTENSION INVOICE WITH NO NEW PAYMENT TERM),
*   SO EITHER ONE BEING PRESENT IS ENOUGH TO RUN THE COMPARISON.
    IF INV-PAYMENT-DAYS = ZEROS
       AND INV-WARRANTY-MONTHS = ZEROS
        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
        MOVE "Data Missing: payment terms not provided."
                             TO WRK-ALERT-TEXT
    ELSE
        IF NOT VP-TERMS-RECORDED(VP-VENDOR-INDEX)
*           NO BASELINE YET FOR THIS VENDOR - THIS INVOICE'S TERMS
*           BECOME THE BASELINE FOR EVERY FUTURE COMPARISON.
            MOVE "PASS" TO WRK-CHECK-STATUS
            MOVE SPACES TO WRK-ALERT-TEXT
        ELSE
            PERFORM COMPARE-TERMS-TO-BASELINE.

*   THE BASELINE IS ALWAYS ADVANCED TO THIS INVOICE'S TERMS, EVEN
*   WHEN A WARNING WAS RAISED - THE NEXT INVOICE IS COMPARED AGAINST
*   THE MOST RECENT TERMS SEEN, NOT THE VENDOR'S ORIGINAL ONES, SO A
*   GRADUAL DRIFT OVER MANY INVOICES IS CAUGHT STEP BY STEP RATHER
*   THAN ONLY ON THE FIRST DEVIATION.
    MOVE "Y"                   TO VP-TERMS-SWITCH(VP-VENDOR-INDEX).
    MOVE INV-PAYMENT-DAYS       TO VP-LAST-PAYMENT-DAYS(VP-VENDOR-INDEX).
    MOVE INV-WARRANTY-MONTHS
                             TO VP-LAST-WARRANTY-MONTHS(VP-VENDOR-INDEX).

    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

*   TWO INDEPENDENT COMPARISONS - PAYMENT DAYS AND WARRANTY MONTHS -
*   EACH GUARDED SO A ZERO ON EITHER SIDE (TERM NOT PROVIDED ON THIS
*   INVOICE, OR NO PRIOR BASELINE FOR IT) NEVER COUNTS AS A CHANGE.
*   ONLY THE FIRST OF THE TWO WORDINGS TO FIRE REACHES WRK-ALERT-
*   TEXT, BUT BOTH STILL SET WRK-CHECK-STATUS TO WARNING IF THEY
*   TRIP, THE SAME PATTERN USED THROUGHOUT THIS PROGRAM WHEREVER
*   MORE THAN ONE SUB-CONDITION CAN RAISE THE SAME ALERT.
COMPARE-TERMS-TO-BASELINE.

*   STARTS FROM A PASS AND ONLY ESCALATES TO WARNING IF ONE OF THE
*   TWO GUARDED COMPARISONS BELOW TRIPS - NEITHER COMPARISON CAN ON
*   ITS OWN DOWNGRADE A WARNING BACK TO A PASS, SO ONCE EITHER
*   FIRES THE FINAL STATUS FOR THIS CHECK IS WARNING REGARDLESS OF
*   WHAT THE OTHER COMPARISON FINDS.
    MOVE "PASS" TO WRK-CHECK-STATUS.
    MOVE SPACES TO WRK-ALERT-TEXT.

    IF INV-PAYMENT-DAYS NOT = ZEROS
       AND VP-LAST-PAYMENT-DAYS(VP-VENDOR-INDEX) NOT = ZEROS
       AND INV-PAYMENT-DAYS
              NOT = VP-LAST-PAYMENT-DAYS(VP-VENDOR-INDEX)
        MOVE "WARNING" TO WRK-CHECK-STATUS
*       A LONGER PAYMENT TERM (MORE DAYS TO PAY) IS NOT FLAGGED AS
*       A VENDOR BENEFIT - ONLY A SHORTER ONE, WHICH MEANS THE
*       BUYER MUST PAY SOONER THAN BEFORE, IS WORDED THAT WAY; A
*       LONGER TERM STILL WARNS BUT WITH THE GENERIC WORDING BELOW.
        IF INV-PAYMENT-DAYS
              < VP-LAST-PAYMENT-DAYS(VP-VENDOR-INDEX)
            STRING "Payment terms shortened: "
                        DELIMITED BY SIZE
                   VP-LAST-PAYMENT-DAYS(VP-VENDOR-INDEX)
                        DELIMITED BY SIZE
                   " days -> " DELIMITED BY SIZE
                   INV-PAYMENT-DAYS
                        DELIMITED BY SIZE
                   " days (vendor benefit)" DELIMITED BY SIZE
                   INTO WRK-ALERT-TEXT
        ELSE
            MOVE "Payment terms changed" TO WRK-ALERT-TEXT.

*   WARRANTY, UNLIKE PAYMENT DAYS, ONLY EVER FIRES ON A REDUCTION -
*   THERE IS NO "CHANGED" CATCH-ALL WORDING FOR A LONGER WARRANTY
*   SINCE A VENDOR OFFERING MORE COVERAGE IS NEVER A RISK SIGNAL.
    IF INV-WARRANTY-MONTHS NOT = ZEROS
       AND VP-LAST-WARRANTY-MONTHS(VP-VENDOR-INDEX) NOT = ZEROS
       AND INV-WARRANTY-MONTHS
              < VP-LAST-WARRANTY-MONTHS(VP-VENDOR-INDEX)
        MOVE "WARNING" TO WRK-CHECK-STATUS
        IF WRK-ALERT-TEXT = SPACES
            STRING "Warranty reduced: "
                        DELIMITED BY SIZE
                   VP-LAST-WARRANTY-MONTHS(VP-VENDOR-INDEX)
                        DELIMITED BY SIZE
                   " months -> " DELIMITED BY SIZE
                   INV-WARRANTY-MONTHS
                        DELIMITED BY SIZE
                   INTO WRK-ALERT-TEXT.
*----------------------------------------------------------------
