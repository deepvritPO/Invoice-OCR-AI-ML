*----------------------------------------------------------------
*    SLRSLT.CBL
*    FILE-CONTROL entry for the per-check audit result output.
*----------------------------------------------------------------
*    1989-03-20 RKP AU0002  First cut.                            AU0002  
*----------------------------------------------------------------

    SELECT RESULT-FILE
           ASSIGN TO "AUDRSLT"
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL.
