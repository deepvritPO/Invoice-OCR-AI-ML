*----------------------------------------------------------------
*    SLRPRT.CBL
*    FILE-CONTROL entry for the printed audit report.
*----------------------------------------------------------------
*    1989-03-22 RKP AU0003  First cut, 132 print positions.       AU0003  
*----------------------------------------------------------------

    SELECT REPORT-FILE
           ASSIGN TO "AUDRPRT"
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL.
