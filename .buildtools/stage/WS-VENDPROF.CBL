*----------------------------------------------------------------
*    WS-VENDPROF.CBL
*    WORKING-STORAGE for PL-VENDOR-HISTORY.CBL - the in-run vendor
*    profile table (checks 3.2, 3.3, 3.4, 3.5).  One entry per
*    distinct vendor seen this run, 100 vendors, each carrying up
*    to 50 prior invoice amounts/dates, up to 10 distinct item
*    descriptions with up to 50 prices apiece, up to 5 distinct
*    addresses, and the vendor's most recently seen payment terms.
*----------------------------------------------------------------
*    1991-02-14 RKP AU0041  First cut - amounts and dates only,   AU0041  
*                           for the old frequency-spike report.
*    1993-03-30 RKP AU0086  Added the per-item price history for  AU0086  
*                           the pricing-variance check.
*    1994-08-09 RKP AU0108  Added address and terms history.      AU0108  
*    2004-02-11 SRK AU0241  Added VP-AMOUNT-MULTIPLE-EDIT so the  AU0241  
*                           amount-spike alert in check 3.3 can
*                           quote the actual multiple instead of
*                           just saying the average was exceeded.
*    2004-02-11 SRK AU0242  Added the three-price trend fields forAU0242  
*                           check 3.2 - COMPUTE-PRICE-TREND in
*                           PL-VENDOR-HISTORY.CBL classifies a
*                           matched item's last 3 recorded prices
*                           as increasing, decreasing or stable.
*----------------------------------------------------------------

    77  VP-VENDOR-COUNT                PIC 9(03) COMP VALUE 0.
    77  VP-VENDOR-MAX                  PIC 9(03) COMP VALUE 100.
    77  VP-VENDOR-INDEX                PIC 9(03) COMP.
    77  VP-OVERFLOW-SWITCH             PIC X(01) VALUE "N".
        88  VP-TABLE-OVERFLOWED            VALUE "Y".

    77  VP-FOUND-SWITCH                PIC X(01).
        88  VP-VENDOR-FOUND                VALUE "Y".
        88  VP-VENDOR-NOT-FOUND            VALUE "N".

    01  VP-VENDOR-TABLE.
        05  VP-VENDOR-ENTRY OCCURS 100 TIMES.
            10  VP-VENDOR-ID             PIC X(10).

            10  VP-INVOICE-COUNT         PIC 9(02) COMP.
            10  VP-INVOICE-HISTORY OCCURS 50 TIMES.
                15  VP-INV-AMOUNT        PIC S9(11)V99.
                15  VP-INV-DATE          PIC X(10).

            10  VP-ITEM-COUNT            PIC 9(02) COMP.
            10  VP-ITEM-ENTRY OCCURS 10 TIMES.
                15  VP-ITEM-DESC         PIC X(30).
                15  VP-ITEM-PRICE-COUNT  PIC 9(02) COMP.
                15  VP-ITEM-PRICE OCCURS 50 TIMES PIC S9(09)V99.

            10  VP-ADDRESS-COUNT         PIC 9(01) COMP.
            10  VP-ADDRESS-ENTRY OCCURS 5 TIMES PIC X(40).

            10  VP-TERMS-SWITCH          PIC X(01).
                88  VP-TERMS-RECORDED        VALUE "Y".
            10  VP-LAST-PAYMENT-DAYS     PIC 9(03).
            10  VP-LAST-WARRANTY-MONTHS  PIC 9(03).

*   ALTERNATE VIEW OF ONE VENDOR ENTRY - USED WHEN ALL WE NEED IS
*   THE VENDOR-ID FOR A TABLE SCAN, WITHOUT PULLING THE WHOLE
*   (SIZEABLE) ENTRY THROUGH THE COMPARE.
    01  VP-VENDOR-KEY-VIEW REDEFINES VP-VENDOR-TABLE.
        05  VP-VENDOR-KEY-ENTRY OCCURS 100 TIMES.
            10  VP-VENDOR-KEY-ID         PIC X(10).
            10  FILLER                   PIC X(2914).

    77  VP-ITEM-INDEX                   PIC 9(02) COMP.
    77  VP-PRICE-INDEX                  PIC 9(02) COMP.
    77  VP-INVOICE-INDEX                PIC 9(02) COMP.
    77  VP-ADDRESS-INDEX                PIC 9(02) COMP.
    77  VP-BEST-ITEM-INDEX              PIC 9(02) COMP.
    77  VP-BEST-ITEM-SCORE              PIC 9(03) COMP.

    77  VP-ALERT-SWITCH                 PIC X(01).
        88  VP-ALERT-RAISED                 VALUE "Y".
        88  VP-ALERT-NOT-RAISED             VALUE "N".

    77  VP-PRICE-SUM                    PIC S9(11)V99.
    77  VP-PRICE-AVG                    PIC S9(09)V99.
    77  VP-PRICE-VARIANCE-PCT           PIC S9(05)V99.
    77  VP-PRICE-VARIANCE-SUM-SQ        PIC S9(13)V99.
    77  VP-PRICE-ABS-DIFF               PIC S9(09)V99.
    77  WRK-SAVED-VARIANCE-PCT           PIC S9(05)V99.
    77  VP-PRICE-OUTLIER-SWITCH         PIC X(01).
        88  VP-PRICE-IS-OUTLIER             VALUE "Y".

    77  VP-AMOUNT-SUM                   PIC S9(13)V99.
    77  VP-AMOUNT-AVG                   PIC S9(11)V99.
    77  VP-AMOUNT-MULTIPLE              PIC S9(03)V9.
    77  VP-ROUND-NUMBER-COUNT           PIC 9(03) COMP.
    77  VP-ROUND-NUMBER-PCT             PIC S9(05)V99.
    77  VP-DIVIDE-REMAINDER             PIC S9(05).
    77  VP-GAP-DAYS                     PIC S9(05).
    77  VP-GAP-SUM                      PIC S9(07).
    77  VP-GAP-AVG                      PIC S9(05)V9.
    77  VP-GAP-COUNT                    PIC 9(02) COMP.
    77  VP-LATEST-GAP                   PIC S9(05).

    77  VP-MATCH-SCORE-PCT              PIC 9(03) COMP.

*   AU0241 - EDITED VIEW OF VP-AMOUNT-MULTIPLE FOR STRINGING INTO
*   THE AMOUNT-SPIKE ALERT TEXT - THE UNEDITED PIC S9(03)V9 FIELD
*   ABOVE CONCATENATES ITS DIGITS WITH NO DECIMAL POINT IF STRUNG
*   DIRECTLY, THE SAME REASON WRK-SCORE-EDIT EXISTS OVER IN
*   WS-DUPREG.CBL FOR THE NEAR-DUPLICATE SCORE.
    77  VP-AMOUNT-MULTIPLE-EDIT          PIC Z9.9.

*   AU0242 - THREE-PRICE TREND WORKING FIELDS FOR CHECK 3.2.  THE
*   TREND CLASSIFICATION ITSELF (VP-PRICE-TREND) IS CARRIED AS A
*   WORD RATHER THAN A ONE-CHARACTER CODE SINCE NOTHING ELSE IN
*   THIS SYSTEM'S RESULT RECORD NEEDS TO PACK IT TIGHTLY.
    77  VP-TREND-PRICE-1                PIC S9(09)V99.
    77  VP-TREND-PRICE-2                PIC S9(09)V99.
    77  VP-TREND-PRICE-3                PIC S9(09)V99.
    77  VP-PRICE-TREND                  PIC X(10).
