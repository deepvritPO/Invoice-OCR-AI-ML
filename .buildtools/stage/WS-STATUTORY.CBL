*----------------------------------------------------------------
*    WS-STATUTORY.CBL
*    WORKING-STORAGE for PL-STATUTORY-VALIDATOR.CBL - the GSTIN
*    format breakdown, the PAN breakdown derived from it, the PAN
*    entity-type table and the HSN/SAC rate master (checks 2.1,
*    2.2, 2.3).  The HSN/SAC master used to be a separate indexed
*    file off the old GST sub-system; it is short enough now that
*    we just carry it as a table.
*----------------------------------------------------------------
*    1994-11-02 RKP AU0112  First cut - GSTIN / PAN breakdown.    AU0112  
*    1995-01-19 RKP AU0118  Added the HSN/SAC master table (was   AU0118
*                           going to CALL the GST sub-system's
*                           lookup routine, but it pulls in the
*                           whole GST load module for four rates).
*    2004-02-11 SRK AU0239  ST-PAN-BROKEN was slicing the entity   AU0239
*                           type out of PAN position 6, not
*                           position 4 - re-laid the redefines as
*                           a 3/1/6 split so FIND-PAN-ENTITY-NAME
*                           in PL-STATUTORY-VALIDATOR.CBL reads
*                           the correct byte.  See also AU0240.
*    2004-02-11 SRK AU0240  Added ST-HSN-RATE-EDIT so the HSN/SAC  AU0240
*                           data-missing alert can quote the
*                           master's expected rate, per the
*                           committee's request that a missing-
*                           rate alert actually say what rate was
*                           expected rather than just "on file."
*----------------------------------------------------------------

    01  ST-GSTIN-WORK                   PIC X(15).

    01  ST-GSTIN-BROKEN REDEFINES ST-GSTIN-WORK.
        05  ST-GSTIN-STATE-CODE         PIC X(02).
        05  ST-GSTIN-PAN                PIC X(10).
        05  ST-GSTIN-ENTITY-SEQ         PIC X(01).
        05  ST-GSTIN-Z-CHECK            PIC X(01).
        05  ST-GSTIN-CHECKSUM           PIC X(01).

    01  ST-PAN-WORK                     PIC X(10).

*   AU0239 - THE ENTITY-TYPE LETTER IS THE 4TH CHARACTER OF A PAN,
*   NOT THE 6TH.  THE LAYOUT BELOW IS THEREFORE A 3/1/6 SPLIT - THE
*   FIRST THREE HOLDER-CODE LETTERS, THE ENTITY-TYPE LETTER, THEN
*   THE REMAINING FOUR DIGITS AND THE CHECK LETTER CARRIED TOGETHER
*   SINCE NOTHING IN THIS LIBRARY NEEDS THEM SPLIT OUT ANY FURTHER.
    01  ST-PAN-BROKEN REDEFINES ST-PAN-WORK.
        05  ST-PAN-FIRST-THREE          PIC X(03).
        05  ST-PAN-ENTITY-TYPE          PIC X(01).
        05  ST-PAN-REMAINDER            PIC X(06).

    77  ST-GSTIN-SWITCHES               PIC X(01).
        88  ST-GSTIN-FORMAT-OK              VALUE "Y".
        88  ST-GSTIN-FORMAT-BAD             VALUE "N".

    77  ST-PAN-INDEX                    PIC 9(02) COMP.
    77  WS-PAN-ENTITY-COUNT             PIC 9(02) COMP VALUE 9.

    77  ST-PAN-ENTITY-SWITCH            PIC X(01).
        88  PAN-ENTITY-FOUND                VALUE "Y".
        88  PAN-ENTITY-NOT-FOUND            VALUE "N".

*   PAN 4TH-CHARACTER ENTITY-TYPE TABLE, LOADED BY REDEFINES - ONE
*   FILLER PER ENTITY CODE, CODE IN POSITION 1 OF EACH 25-BYTE SLOT.
    01  WS-PAN-ENTITY-VALUES.
        05  FILLER  PIC X(25)  VALUE "CCOMPANY                 ".
        05  FILLER  PIC X(25)  VALUE "PINDIVIDUAL              ".
        05  FILLER  PIC X(25)  VALUE "HHUF                     ".
        05  FILLER  PIC X(25)  VALUE "FFIRM                    ".
        05  FILLER  PIC X(25)  VALUE "AASSOCIATION OF PERSONS  ".
        05  FILLER  PIC X(25)  VALUE "TTRUST                   ".
        05  FILLER  PIC X(25)  VALUE "LLOCAL AUTHORITY         ".
        05  FILLER  PIC X(25)  VALUE "JARTIFICIAL JURIDICAL PER".
        05  FILLER  PIC X(25)  VALUE "GGOVERNMENT              ".

    01  WS-PAN-ENTITY-TABLE REDEFINES WS-PAN-ENTITY-VALUES.
        05  WS-PAN-ENTITY-ENTRY  OCCURS 9 TIMES.
            10  WS-PAN-ENTITY-CODE       PIC X(01).
            10  WS-PAN-ENTITY-NAME       PIC X(24).

    77  ST-HSN-INDEX                    PIC 9(02) COMP.
    77  WS-HSN-MASTER-COUNT             PIC 9(02) COMP VALUE 4.

    77  ST-HSN-SWITCHES                 PIC X(01).
        88  ST-HSN-FOUND                    VALUE "Y".
        88  ST-HSN-NOT-FOUND                VALUE "N".

*   HSN/SAC RATE MASTER, LOADED BY REDEFINES THE SAME WAY AS THE
*   PAN ENTITY TABLE ABOVE - CODE (8) FOLLOWED BY RATE (4, 2 DEC).
    01  WS-HSN-MASTER-VALUES.
        05  FILLER  PIC X(12)  VALUE "9983    1800".
        05  FILLER  PIC X(12)  VALUE "8471    1800".
        05  FILLER  PIC X(12)  VALUE "1001    0500".
        05  FILLER  PIC X(12)  VALUE "3004    1200".

    01  WS-HSN-MASTER-TABLE REDEFINES WS-HSN-MASTER-VALUES.
        05  WS-HSN-MASTER-ENTRY  OCCURS 4 TIMES.
            10  WS-HSN-MASTER-CODE       PIC X(08).
            10  WS-HSN-MASTER-RATE       PIC 9(02)V99.

    77  ST-HSN-EXPECTED-RATE             PIC 9(02)V99.
    77  ST-HSN-RATE-DIFF                 PIC S9(02)V99.

*   AU0240 - EDITED PICTURE SO THE EXPECTED RATE CAN BE STRUNG INTO
*   THE DATA-MISSING ALERT TEXT IN RUN-HSN-SAC-VALIDATION; MOVING AN
*   UNEDITED 9(02)V99 FIELD INTO A STRING SIMPLY CONCATENATES ITS
*   DIGITS WITH NO DECIMAL POINT, WHICH IS NOT WHAT THE ALERT NEEDS.
    77  ST-HSN-RATE-EDIT                 PIC Z9.99.
