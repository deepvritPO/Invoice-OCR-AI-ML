*----------------------------------------------------------------
*    PL-DATE-UTILS.CBL
*    Paragraph library - CONVERT-DATE-TO-DAYS.  Load DU-DATE-
*    STRING with an ISO date, PERFORM, read DU-DAYS-RESULT.  The
*    result is only ever used to subtract one date from another
*    a few weeks or months apart, so an arbitrary but consistent
*    day-zero is fine - we do not need a true Julian day number.
*----------------------------------------------------------------
*    1991-02-14 RKP AU0042  First cut.                            AU0042  
*----------------------------------------------------------------

CONVERT-DATE-TO-DAYS.

    PERFORM TEST-CURRENT-YEAR-LEAP.

    COMPUTE DU-DAYS-RESULT =
            (DU-YEAR * 365) + WS-CUM-DAYS(DU-MONTH) + DU-DAY.

    IF DU-CURRENT-YEAR-IS-LEAP AND DU-MONTH > 2
        ADD 1 TO DU-DAYS-RESULT.

    PERFORM COUNT-LEAP-YEARS-BEFORE-THIS-ONE.
*----------------------------------------------------------------

TEST-CURRENT-YEAR-LEAP.

    MOVE SPACE TO DU-CURRENT-YEAR-LEAP-SW.
    DIVIDE DU-YEAR BY 4 GIVING DU-LEAP-QUOTIENT
                        REMAINDER DU-LEAP-REMAINDER.
    IF DU-LEAP-REMAINDER = 0
        MOVE "Y" TO DU-CURRENT-YEAR-LEAP-SW.
*----------------------------------------------------------------

COUNT-LEAP-YEARS-BEFORE-THIS-ONE.

    SUBTRACT 1 FROM DU-YEAR GIVING DU-YEAR-LESS-1.
    DIVIDE DU-YEAR-LESS-1 BY 4 GIVING DU-LEAP-QUOTIENT
                               REMAINDER DU-LEAP-REMAINDER.
    ADD DU-LEAP-QUOTIENT TO DU-DAYS-RESULT.
