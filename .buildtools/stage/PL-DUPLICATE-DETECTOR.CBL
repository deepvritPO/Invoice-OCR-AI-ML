*----------------------------------------------------------------
*    PL-DUPLICATE-DETECTOR.CBL
*    Paragraph library - checks 4.1 (exact duplicate), 4.2 (near-
*    duplicate fuzzy score) and 4.3 (PO/GRN 3-way match).  Scoring
*    in 4.2 calls PL-EDIT-DISTANCE.CBL once per registered invoice
*    compared, so this is the most expensive check in the run -
*    registry capacity is watched for that reason as well as for
*    memory (see DR-REGISTRY-MAX in WS-DUPREG.CBL).
*----------------------------------------------------------------
*    1990-10-08 RKP AU0031  First cut - exact duplicate only.     AU0031  
*    1992-06-30 RKP AU0075  Added near-duplicate weighted scoring.AU0075  
*    1996-04-17 TJH AU0171  Added PO/GRN 3-way match.             AU0171  
*----------------------------------------------------------------

*   GENERAL NOTE - 4.1 AND 4.2 BOTH WORK OFF THE SAME DR-DUP-
*   REGISTRY TABLE IN WS-DUPREG.CBL, BUT LOOK FOR DIFFERENT THINGS:
*   4.1 WANTS AN EXACT KEY MATCH (SAME VENDOR, SAME INVOICE NUMBER,
*   SAME DATE, SAME AMOUNT - A CLASSIC RE-SUBMITTED INVOICE) WHILE
*   4.2 WANTS A HIGH WEIGHTED SIMILARITY SCORE EVEN WHEN ONE OR
*   MORE FIELDS DIFFER SLIGHTLY (A RETYPED INVOICE NUMBER, A ROUNDED
*   AMOUNT, A DATE OFF BY A DAY) - THE KIND OF NEAR-MATCH A VENDOR
*   MIGHT PRODUCE BY ACCIDENT OR BY DESIGN.  4.3 IS UNRELATED TO
*   EITHER - IT IS A STRAIGHT THREE-WAY TOTAL COMPARISON AGAINST
*   THE MATCHED PURCHASE ORDER AND GOODS RECEIPT, AND DOES NOT
*   TOUCH THE DUPLICATE REGISTRY AT ALL.  REGISTER-CURRENT-INVOICE
*   AT THE BOTTOM OF THIS LIBRARY IS PERFORMED ONCE PER INVOICE,
*   AFTER BOTH 4.1 AND 4.2 HAVE RUN, SO AN INVOICE NEVER MATCHES
*   ITSELF.

RUN-EXACT-DUPLICATE-CHECK.

*   EXACT-MATCH LOGIC HAS NO SCORE TO WEIGH - EITHER THE FOUR-FIELD
*   COMPOSITE KEY MATCHES A REGISTRY ENTRY OR IT DOES NOT, SO THIS
*   CHECK RESOLVES TO FAIL RATHER THAN WARNING WHEN IT TRIPS, UNLIKE
*   MOST OF THE FUZZY/STATISTICAL CHECKS ELSEWHERE IN THE SYSTEM.
    MOVE "4.1 " TO WRK-CHECK-ID.

    IF INV-INVOICE-NUMBER = SPACES
        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
        MOVE "Data Missing: invoice number not provided."
                             TO WRK-ALERT-TEXT
    ELSE
        MOVE INV-VENDOR-ID TO DR-CUR-VENDOR-ID
        MOVE INV-INVOICE-NUMBER TO DR-CUR-INVOICE-NUMBER
        MOVE INV-INVOICE-DATE TO DR-CUR-INVOICE-DATE
        MOVE INV-TOTAL-AMOUNT TO DR-CUR-TOTAL-AMOUNT

        SET DR-EXACT-MATCH-NOT-FOUND TO TRUE
        PERFORM TEST-ONE-EXACT-KEY
                VARYING DR-REGISTRY-INDEX FROM 1 BY 1
                UNTIL DR-REGISTRY-INDEX > DR-REGISTRY-COUNT
                   OR DR-EXACT-MATCH-FOUND

        IF DR-EXACT-MATCH-FOUND
            MOVE "FAIL" TO WRK-CHECK-STATUS
            STRING "Exact duplicate of invoice "
                        DELIMITED BY SIZE
                   DR-REG-INVOICE-NUMBER(DR-REGISTRY-INDEX)
                        DELIMITED BY SIZE
                   " dated " DELIMITED BY SIZE
                   DR-REG-INVOICE-DATE(DR-REGISTRY-INDEX)
                        DELIMITED BY SIZE
                   INTO WRK-ALERT-TEXT
        ELSE
            MOVE "PASS"   TO WRK-CHECK-STATUS
            MOVE SPACES   TO WRK-ALERT-TEXT.

    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

TEST-ONE-EXACT-KEY.

*   DR-CURRENT-KEY IS A REDEFINES VIEW OVER THE FOUR DR-CUR-* FIELDS
*   MOVED IN BY THE CALLER, COMPARED IN ONE SHOT AGAINST THE SAME
*   REDEFINES VIEW OVER EACH REGISTRY ROW - A SINGLE COMPARISON
*   STATEMENT RATHER THAN FOUR SEPARATE FIELD-BY-FIELD TESTS.
    IF DR-CURRENT-KEY = DR-COMPOSITE-KEY(DR-REGISTRY-INDEX)
        SET DR-EXACT-MATCH-FOUND TO TRUE.
*----------------------------------------------------------------

RUN-NEAR-DUPLICATE-CHECK.

*   850 OF 1000 (85%) IS THE COMMITTEE'S NEAR-DUPLICATE LINE - HIGH
*   ENOUGH THAT AN INVOICE FROM A DIFFERENT VENDOR FOR A ROUGHLY
*   SIMILAR AMOUNT ON A NEARBY DATE DOES NOT TRIP IT, SINCE THE
*   VENDOR COMPONENT BELOW CONTRIBUTES A FULL 20% OF THE SCORE ON
*   ITS OWN AND AN EXACT VENDOR MISMATCH ALONE CANNOT BE MADE UP
*   BY THE OTHER THREE COMPONENTS SCORING PERFECTLY.
    MOVE "4.2 " TO WRK-CHECK-ID.

    IF INV-INVOICE-NUMBER = SPACES
       AND INV-TOTAL-AMOUNT = ZEROS
        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
        MOVE "Data Missing: no invoice number or amount to score."
                             TO WRK-ALERT-TEXT
    ELSE
        MOVE 0 TO DR-BEST-SCORE-1000
        MOVE 0 TO DR-BEST-MATCH-INDEX
        PERFORM SCORE-ONE-REGISTRY-ENTRY
                VARYING DR-REGISTRY-INDEX FROM 1 BY 1
                UNTIL DR-REGISTRY-INDEX > DR-REGISTRY-COUNT

        IF DR-BEST-SCORE-1000 >= 850
            MOVE "FAIL" TO WRK-CHECK-STATUS
            COMPUTE WRK-SCORE-NUM = DR-BEST-SCORE-1000 / 1000
            MOVE WRK-SCORE-NUM TO WRK-SCORE-EDIT
            STRING "Near-duplicate of invoice "
                        DELIMITED BY SIZE
                   DR-REG-INVOICE-NUMBER(DR-BEST-MATCH-INDEX)
                        DELIMITED BY SIZE
                   " score " DELIMITED BY SIZE
                   WRK-SCORE-EDIT DELIMITED BY SIZE
                   INTO WRK-ALERT-TEXT
        ELSE
            MOVE "PASS"   TO WRK-CHECK-STATUS
            MOVE SPACES   TO WRK-ALERT-TEXT.

    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

SCORE-ONE-REGISTRY-ENTRY.

*   FOUR WEIGHTED COMPONENTS SUM TO DR-THIS-SCORE-1000, EXPRESSED
*   AS A FRACTION OF 1000 RATHER THAN A PERCENT SO THE INTERMEDIATE
*   COMPUTES STAY IN WHOLE NUMBERS - THE SAME "TIMES 1000, DIVIDE
*   BY 1000" CONVENTION PL-EDIT-DISTANCE.CBL USES FOR ITS OWN
*   SIMILARITY RATIO, KEPT CONSISTENT HERE SO THE TWO SCORES CAN BE
*   COMBINED WITHOUT A SEPARATE UNIT CONVERSION.
*
*   INVOICE-NUMBER SIMILARITY, WEIGHT 0.30 (300 OF 1000).
    MOVE INV-INVOICE-NUMBER   TO ED-ARGUMENT-1
    MOVE DR-REG-INVOICE-NUMBER(DR-REGISTRY-INDEX) TO ED-ARGUMENT-2
    PERFORM COMPUTE-SIMILARITY-RATIO
    COMPUTE DR-THIS-SCORE-1000 = (ED-RATIO-1000 * 300) / 1000

*   AMOUNT SIMILARITY, WEIGHT 0.30 - ONLY WHEN THE REGISTERED
*   AMOUNT IS GREATER THAN ZERO.
    MOVE 0 TO DR-AMOUNT-SIM-1000
    IF DR-REG-TOTAL-AMOUNT(DR-REGISTRY-INDEX) > 0
        COMPUTE DR-AMOUNT-DIFF =
                INV-TOTAL-AMOUNT
              - DR-REG-TOTAL-AMOUNT(DR-REGISTRY-INDEX)
        IF DR-AMOUNT-DIFF < 0
            MULTIPLY -1 BY DR-AMOUNT-DIFF
*       EXPRESSED AS A RATIO OF THE REGISTERED AMOUNT, NOT THE
*       CURRENT INVOICE'S OWN AMOUNT - AN ARBITRARY BUT CONSISTENT
*       CHOICE OF DENOMINATOR SINCE THE TWO AMOUNTS ARE EXPECTED
*       TO BE CLOSE FOR ANYTHING SCORING NEAR THE TOP OF THE RANGE.
        COMPUTE DR-AMOUNT-RATIO-1000 =
                1000 - ((DR-AMOUNT-DIFF * 1000)
                         / DR-REG-TOTAL-AMOUNT(DR-REGISTRY-INDEX))
        IF DR-AMOUNT-RATIO-1000 > 0
            MOVE DR-AMOUNT-RATIO-1000 TO DR-AMOUNT-SIM-1000.
    COMPUTE DR-COMPONENT-SCORE-1000 = (DR-AMOUNT-SIM-1000 * 300) / 1000
    ADD DR-COMPONENT-SCORE-1000 TO DR-THIS-SCORE-1000

*   DATE SIMILARITY, WEIGHT 0.20 - ONLY WHEN BOTH DATES PRESENT.
*   THIS IS A BLUNT EXACT-OR-NOT TEST, NOT A DAYS-APART CALCULATION
*   LIKE THE GAP-PATTERN TEST IN PL-VENDOR-HISTORY.CBL - A HALF
*   SCORE FOR ANY MISMATCH, NO MATTER HOW FAR APART THE TWO DATES
*   ACTUALLY ARE, WAS JUDGED GOOD ENOUGH FOR THIS CHECK'S PURPOSES.
    MOVE 0 TO DR-DATE-SIM-1000
    IF INV-INVOICE-DATE NOT = SPACES
       AND DR-REG-INVOICE-DATE(DR-REGISTRY-INDEX) NOT = SPACES
        IF INV-INVOICE-DATE
              = DR-REG-INVOICE-DATE(DR-REGISTRY-INDEX)
            MOVE 1000 TO DR-DATE-SIM-1000
        ELSE
            MOVE 500  TO DR-DATE-SIM-1000.
    COMPUTE DR-COMPONENT-SCORE-1000 = (DR-DATE-SIM-1000 * 200) / 1000
    ADD DR-COMPONENT-SCORE-1000 TO DR-THIS-SCORE-1000

*   VENDOR SIMILARITY, WEIGHT 0.20.
    MOVE 0 TO DR-VENDOR-SIM-1000
    IF INV-VENDOR-ID
          = DR-REG-VENDOR-ID(DR-REGISTRY-INDEX)
        MOVE 1000 TO DR-VENDOR-SIM-1000.
    COMPUTE DR-COMPONENT-SCORE-1000 = (DR-VENDOR-SIM-1000 * 200) / 1000
    ADD DR-COMPONENT-SCORE-1000 TO DR-THIS-SCORE-1000

    IF DR-THIS-SCORE-1000 > DR-BEST-SCORE-1000
        MOVE DR-THIS-SCORE-1000  TO DR-BEST-SCORE-1000
        MOVE DR-REGISTRY-INDEX   TO DR-BEST-MATCH-INDEX.
*----------------------------------------------------------------

RUN-3WAY-MATCH-CHECK.

*   THE CLASSIC PURCHASING-CONTROLS 3-WAY MATCH: THE INVOICE TOTAL
*   MUST NOT EXCEED EITHER THE MATCHED PURCHASE ORDER'S TOTAL OR
*   THE MATCHED GOODS-RECEIPT'S TOTAL.  BOTH COMPARISONS ARE
*   INDEPENDENT AND EITHER CAN FAIL THE CHECK ON ITS OWN - A
*   VENDOR OVER-BILLING AGAINST THE PO BUT UNDER THE GRN STILL
*   FAILS, AND VICE VERSA.
    MOVE "4.3 " TO WRK-CHECK-ID.

    IF INV-PO-TOTAL = ZEROS
       OR INV-GRN-TOTAL = ZEROS
        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
        IF INV-PO-TOTAL = ZEROS
            MOVE "Data Missing: purchase order not matched."
                             TO WRK-ALERT-TEXT
        ELSE
            MOVE "Data Missing: goods receipt not matched."
                             TO WRK-ALERT-TEXT
    ELSE
        MOVE SPACES TO WRK-ALERT-TEXT
        MOVE "PASS" TO WRK-CHECK-STATUS
        IF INV-TOTAL-AMOUNT > INV-GRN-TOTAL
            MOVE "FAIL" TO WRK-CHECK-STATUS
            MOVE "Invoice total exceeds matched goods-receipt total."
                        TO WRK-ALERT-TEXT
        IF INV-TOTAL-AMOUNT > INV-PO-TOTAL
            MOVE "FAIL" TO WRK-CHECK-STATUS
            MOVE "Invoice total exceeds matched purchase-order total."
                        TO WRK-ALERT-TEXT.

    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

REGISTER-CURRENT-INVOICE.

*   500-ENTRY CEILING, THE SAME DR-REGISTRY-MAX SHARED WITH THE
*   ANALYTICS FEATURE POPULATION TABLE - PAST IT THE CURRENT
*   INVOICE SIMPLY IS NOT REGISTERED, SO A LATER INVOICE CANNOT BE
*   COMPARED AGAINST IT.  PRINT-OVERFLOW-WARNING IN THE MAIN
*   PROGRAM REPORTS WHEN THIS HAS HAPPENED SO THE OPERATOR KNOWS
*   DUPLICATE COVERAGE WAS PARTIAL FOR THE REST OF THE RUN.
    IF DR-REGISTRY-COUNT >= DR-REGISTRY-MAX
        SET DR-REGISTRY-OVERFLOWED TO TRUE
    ELSE
        ADD 1 TO DR-REGISTRY-COUNT
        MOVE INV-VENDOR-ID
                             TO DR-REG-VENDOR-ID(DR-REGISTRY-COUNT)
        MOVE INV-INVOICE-NUMBER
                             TO DR-REG-INVOICE-NUMBER(DR-REGISTRY-COUNT)
        MOVE INV-INVOICE-DATE
                             TO DR-REG-INVOICE-DATE(DR-REGISTRY-COUNT)
        MOVE INV-TOTAL-AMOUNT
                             TO DR-REG-TOTAL-AMOUNT(DR-REGISTRY-COUNT).
