*----------------------------------------------------------------
*    AUDITLNS
*    Invoice audit batch engine - reads the invoice extract AUDINVC
*    and its matching line-item extract AUDITEM, runs the full 26-
*    check audit catalogue against every invoice, writes one audit
*    result record per check to AUDRSLT, one summary record per
*    invoice to AUDSUMM, and the printed management report to
*    AUDRPRT (detail lines, vendor control-break totals, the
*    Benford digit test, the multi-vendor collusion section and the
*    run grand totals).
*----------------------------------------------------------------
*    AUTHOR.  R K PATTERSON.
*    INSTALLATION.  DATA PROCESSING.
*    DATE-WRITTEN.  03/06/89.
*    DATE-COMPILED.
*    SECURITY.  COMPANY CONFIDENTIAL - ACCOUNTS PAYABLE AUDIT.
*----------------------------------------------------------------
*    1989-03-06 RKP AU0001  First cut - statutory and duplicate   AU0001  
*                           checks only, categories 1 and 4 stubbed
*                           to NOT-APPLICABLE pending the OCR feed.
*    1991-07-09 RKP AU0054  Added categories 3 and the 3-way matchAU0054  
*                           to category 4; vendor control-break and
*                           grand totals added to the report.
*    1993-03-30 RKP AU0086  Hooked in the pricing-variance historyAU0086  
*                           now that PL-VENDOR-HISTORY.CBL carries
*                           per-item price tables.
*    1994-08-09 RKP AU0108  Address and terms variance wired in.  AU0108  
*    1996-02-06 TJH AU0165  Category 5 added - vendor risk scoringAU0165  
*                           and the Z-score anomaly test.  Composite
*                           score and WS-WEIGHT-TABLE added here so
*                           every check, old and new, rolls up the
*                           same way.
*    1996-04-17 TJH AU0171  3-way match wired into category 4.    AU0171  
*    1996-11-21 TJH AU0180  Benford digit test added at end of runAU0180  
*    1997-05-02 TJH AU0188  Collusion detection and threshold-    AU0188  
*                           circumvention wired into category 5.
*    1997-06-18 TJH AU0191  Catalogue reached its full 26 checks; AU0191  
*                           categories 1.3/1.4/2.4-2.7/5.3 remain
*                           one-line DATA-MISSING scaffolds pending
*                           the OCR and ERP-integration work nobody
*                           has funded yet.
*    1998-09-30 TJH AU0201  Y2K REVIEW - run date built off ACCEPTAU0201  
*                           FROM DATE YYYYMMDD, four-digit year
*                           throughout.  No other date math in this
*                           program; everything else is delegated to
*                           PL-DATE-UTILS.CBL, already reviewed.
*    1999-04-07 DMS AU0207  PRINT-OVERFLOW-WARNING added so a fullAU0207  
*                           duplicate registry or vendor table at
*                           least leaves a line on the report instead
*                           of silently under-checking the tail of
*                           the run.
*    2001-03-12 DMS AU0219  Internal code-standards review.  No   AU0219  
*                           logic change; confirmed the catalogue
*                           scaffolding is still in step with the
*                           audit committee's 26-check list.
*    2003-08-26 SRK AU0238  Standards-review follow-up - category AU0238  
*                           1 and 2's scaffold tails, and category
*                           4's two not-applicable checks, recast as
*                           numbered PERFORM...THRU ranges instead of
*                           one PERFORM per check; PRINT-OVERFLOW-
*                           WARNING recast the same way with GO TO
*                           between the two warning tests.  No change
*                           to what gets written to any file.
*    2004-03-04 SRK AU0243  Committee complaint - RD-ALERT-COUNT  AU0243  
*                           was a bare count with no wording.
*                           FILE-CHECK-RESULT now builds each alerting
*                           check's "[check-id] alert-text" line into
*                           WRK-ALERT-LINE-TABLE (WS-DRIVER.CBL), and
*                           WRITE-DETAIL-LINE prints them under the
*                           detail line via the new PRINT-ALERT-LINES,
*                           or the single "No major anomalies
*                           detected." line when none were raised.
*----------------------------------------------------------------

    IDENTIFICATION DIVISION.
    PROGRAM-ID.  AUDITLNS.
    AUTHOR.  R K PATTERSON.
    INSTALLATION.  DATA PROCESSING.
    DATE-WRITTEN.  03/06/89.
    DATE-COMPILED.
    SECURITY.  COMPANY CONFIDENTIAL - ACCOUNTS PAYABLE AUDIT.

    ENVIRONMENT DIVISION.
    CONFIGURATION SECTION.
    SPECIAL-NAMES.
        C01 IS TOP-OF-FORM
        CLASS NUMERIC-DIGIT-CLASS IS "0" THRU "9"
        CLASS ALPHA-UPPER-CLASS IS "A" THRU "Z".

    INPUT-OUTPUT SECTION.
    FILE-CONTROL.
        COPY "SLINVC.CBL".
        COPY "SLITEM.CBL".
        COPY "SLRSLT.CBL".
        COPY "SLSUMM.CBL".
        COPY "SLRPRT.CBL".

    DATA DIVISION.
    FILE SECTION.
        COPY "FDINVC.CBL".
        COPY "FDITEM.CBL".
        COPY "FDRSLT.CBL".
        COPY "FDSUMM.CBL".
        COPY "FDRPRT.CBL".

    WORKING-STORAGE SECTION.
        COPY "WS-PRINTCTL.CBL".
        COPY "WS-EDITDIST.CBL".
        COPY "WS-STATUTORY.CBL".
        COPY "WS-DUPREG.CBL".
        COPY "WS-MATHUTIL.CBL".
        COPY "WS-DATEUTIL.CBL".
        COPY "WS-VENDPROF.CBL".
        COPY "WS-ANALYTICS.CBL".
        COPY "WS-DRIVER.CBL".

    PROCEDURE DIVISION.

MAIN-LOGIC.

    PERFORM OPEN-AUDIT-FILES.
    PERFORM ESTABLISH-RUN-DATE.
    PERFORM PRINT-HEADINGS.

    PERFORM READ-NEXT-INVOICE.
    PERFORM READ-NEXT-LINE-ITEM-INTO-HOLD.

    PERFORM PROCESS-ONE-INVOICE UNTIL WS-INVOICE-EOF.

    PERFORM FINISH-FINAL-VENDOR-BREAK.
    PERFORM RUN-COLLUSION-DETECTION.
    PERFORM PRINT-COLLUSION-SCORE-LINE.
    PERFORM RUN-BENFORD-TEST.
    PERFORM PRINT-BENFORD-LINE.
    PERFORM PRINT-GRAND-TOTALS.
    PERFORM FINALIZE-PAGE.

    PERFORM CLOSE-AUDIT-FILES.
    STOP RUN.
*----------------------------------------------------------------

OPEN-AUDIT-FILES.

    OPEN INPUT  INVOICE-FILE
                LINEITEM-FILE.
    OPEN OUTPUT RESULT-FILE
                SUMMARY-FILE
                REPORT-FILE.
*----------------------------------------------------------------

ESTABLISH-RUN-DATE.

    ACCEPT WS-RUN-DATE-NUMERIC FROM DATE YYYYMMDD.
    MOVE W-RDN-CCYY TO W-RDE-CCYY.
    MOVE W-RDN-MM   TO W-RDE-MM.
    MOVE W-RDN-DD   TO W-RDE-DD.
*----------------------------------------------------------------

CLOSE-AUDIT-FILES.

    CLOSE INVOICE-FILE
          LINEITEM-FILE
          RESULT-FILE
          SUMMARY-FILE
          REPORT-FILE.
*----------------------------------------------------------------

*   THE STEP-READ.  AUDITEM IS READ ONE RECORD AHEAD OF NEED AND
*   HELD IN WRK-ITEM-HOLD; BUILD-LINEITEM-TABLE BELOW ABSORBS EVERY
*   HELD RECORD THAT STILL MATCHES THE INVOICE KEY JUST READ.
READ-NEXT-INVOICE.

    READ INVOICE-FILE
        AT END
            SET WS-INVOICE-EOF TO TRUE.
*----------------------------------------------------------------

READ-NEXT-LINE-ITEM-INTO-HOLD.

    IF NOT WS-ITEM-EOF
        READ LINEITEM-FILE
            AT END
                SET WS-ITEM-EOF TO TRUE
            NOT AT END
                MOVE LIT-VENDOR-ID      TO WRK-ITEM-HOLD-VENDOR-ID
                MOVE LIT-INVOICE-NUMBER TO WRK-ITEM-HOLD-INVOICE-NBR
                MOVE LIT-ITEM-DESC      TO WRK-ITEM-HOLD-DESC
                MOVE LIT-UNIT-PRICE     TO WRK-ITEM-HOLD-PRICE.
*----------------------------------------------------------------

PROCESS-ONE-INVOICE.

    PERFORM BUILD-LINEITEM-TABLE.
    PERFORM VENDOR-CONTROL-BREAK-CHECK.
    PERFORM FIND-OR-CREATE-VENDOR-PROFILE.

    MOVE 0 TO WRK-COMPOSITE-SCORE.
    MOVE 0 TO WRK-ALERT-COUNT.

    PERFORM CATEGORY-1-CHECKS.
    PERFORM CATEGORY-2-CHECKS.
    PERFORM CATEGORY-3-CHECKS.
    PERFORM CATEGORY-4-CHECKS.
    PERFORM CATEGORY-5-CHECKS.

    PERFORM WRITE-SUMMARY-RECORD.
    PERFORM WRITE-DETAIL-LINE.
    PERFORM ACCUMULATE-VENDOR-TOTALS.
    PERFORM ACCUMULATE-GRAND-TOTALS.

    PERFORM REGISTER-CURRENT-INVOICE.
    PERFORM REGISTER-VENDOR-ATTRIBUTES.

    PERFORM READ-NEXT-INVOICE.
*----------------------------------------------------------------

BUILD-LINEITEM-TABLE.

    MOVE 0 TO WRK-LINEITEM-COUNT.
    PERFORM ABSORB-ONE-MATCHING-ITEM
            UNTIL WS-ITEM-EOF
               OR WRK-ITEM-HOLD-VENDOR-ID   NOT = INV-VENDOR-ID
               OR WRK-ITEM-HOLD-INVOICE-NBR NOT = INV-INVOICE-NUMBER.
*----------------------------------------------------------------

ABSORB-ONE-MATCHING-ITEM.

    IF WRK-LINEITEM-COUNT < WRK-LINEITEM-MAX
        ADD 1 TO WRK-LINEITEM-COUNT
        MOVE WRK-ITEM-HOLD-DESC  TO WRK-LI-DESC(WRK-LINEITEM-COUNT)
        MOVE WRK-ITEM-HOLD-PRICE TO WRK-LI-PRICE(WRK-LINEITEM-COUNT).
    PERFORM READ-NEXT-LINE-ITEM-INTO-HOLD.
*----------------------------------------------------------------

*   VENDOR CONTROL BREAK - AUDINVC ARRIVES SORTED VENDOR-ID THEN
*   INVOICE-DATE, SO A CHANGE OF VENDOR-ID IS THE BREAK SIGNAL.
VENDOR-CONTROL-BREAK-CHECK.

    IF WRK-FIRST-RECORD
        MOVE "N" TO WRK-FIRST-RECORD-SWITCH
        MOVE INV-VENDOR-ID TO WRK-SAVE-VENDOR-ID
    ELSE
    IF INV-VENDOR-ID NOT = WRK-SAVE-VENDOR-ID
        PERFORM WRITE-VENDOR-TOTAL-LINE
        PERFORM RESET-VENDOR-ACCUMULATORS
        MOVE INV-VENDOR-ID TO WRK-SAVE-VENDOR-ID.
*----------------------------------------------------------------

RESET-VENDOR-ACCUMULATORS.

    MOVE 0 TO WRK-VENDOR-INVOICE-COUNT.
    MOVE 0 TO WRK-VENDOR-AMOUNT-SUM.
    MOVE 0 TO WRK-VENDOR-RISK-SUM.
    MOVE 0 TO WRK-VENDOR-ALERT-COUNT.
*----------------------------------------------------------------

WRITE-VENDOR-TOTAL-LINE.

    MOVE WRK-SAVE-VENDOR-ID       TO RVT-VENDOR-ID.
    MOVE WRK-VENDOR-INVOICE-COUNT TO RVT-INVOICE-COUNT.
    MOVE WRK-VENDOR-AMOUNT-SUM    TO RVT-AMOUNT.
    IF WRK-VENDOR-INVOICE-COUNT > 0
        COMPUTE WRK-VENDOR-AVG-RISK ROUNDED =
                WRK-VENDOR-RISK-SUM / WRK-VENDOR-INVOICE-COUNT
    ELSE
        MOVE 0 TO WRK-VENDOR-AVG-RISK.
    MOVE WRK-VENDOR-AVG-RISK      TO RVT-AVG-RISK.
    MOVE WRK-VENDOR-ALERT-COUNT   TO RVT-ALERT-COUNT.
    MOVE RPT-VENDOR-TOTAL TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.
*----------------------------------------------------------------

FINISH-FINAL-VENDOR-BREAK.

    IF NOT WRK-FIRST-RECORD
        PERFORM WRITE-VENDOR-TOTAL-LINE.
*----------------------------------------------------------------

*   CATEGORY 1 - DOCUMENT AUTHENTICITY.  NO IMAGE/OCR FEED EXISTS
*   IN THIS RUN, SO ONLY 1.1 (THE METADATA FLAG CARRIED ON THE
*   EXTRACT ITSELF) AND 1.2 (PERMANENTLY NOT-APPLICABLE, THERE IS
*   NO ERROR-LEVEL-ANALYSIS FACILITY) RESOLVE TO ANYTHING BUT THE
*   STANDARD SCAFFOLD WORDING.
*   THE FOUR CATEGORY-1 CHECKS RUN AS A SINGLE NUMBERED RANGE - THERE
*   IS NO BRANCH BETWEEN THEM, SO ONE PERFORM...THRU CARRIES ALL FOUR
*   INSTEAD OF FOUR SEPARATE PERFORMS.
CATEGORY-1-CHECKS.

    PERFORM CHECK-1-1-METADATA-TAMPERING
            THRU CHECK-1-4-ORIENTATION-QUALITY-EXIT.
*----------------------------------------------------------------

CHECK-1-1-METADATA-TAMPERING.

    MOVE "1.1 " TO WRK-CHECK-ID.
    IF INV-METADATA-EDITED
        MOVE "WARNING" TO WRK-CHECK-STATUS
        MOVE "Metadata tamper flag set by capture software."
                            TO WRK-ALERT-TEXT
    ELSE
        MOVE "PASS"    TO WRK-CHECK-STATUS
        MOVE SPACES    TO WRK-ALERT-TEXT.
    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

CHECK-1-2-ERROR-LEVEL-ANALYSIS.

    MOVE "1.2 " TO WRK-CHECK-ID.
    PERFORM WRITE-NOT-APPLICABLE-RESULT.
*----------------------------------------------------------------

CHECK-1-3-FONT-CONSISTENCY.

    MOVE "1.3 " TO WRK-CHECK-ID.
    PERFORM WRITE-SCAFFOLD-RESULT.
*----------------------------------------------------------------

CHECK-1-4-ORIENTATION-QUALITY.

    MOVE "1.4 " TO WRK-CHECK-ID.
    PERFORM WRITE-SCAFFOLD-RESULT.

CHECK-1-4-ORIENTATION-QUALITY-EXIT.
    EXIT.
*----------------------------------------------------------------

*   CATEGORY 2 - STATUTORY VALIDATION.  2.1-2.3 ARE REAL CHECKS
*   AGAINST THE GSTIN/PAN/HSN MASTERS; 2.4-2.7 ARE STILL SCAFFOLDS
*   AWAITING THE ERP AND E-INVOICE-PORTAL TIE-INS.
CATEGORY-2-CHECKS.

    PERFORM RUN-GSTIN-VALIDATION.
    IF ST-GSTIN-FORMAT-OK
        SET RF-GSTIN-IS-VALID TO TRUE
    ELSE
        SET RF-GSTIN-IS-INVALID TO TRUE.

    PERFORM RUN-PAN-VALIDATION.

    PERFORM RUN-HSN-SAC-VALIDATION.
    IF WRK-STATUS-FAIL
        SET RF-HSN-IS-MISMATCHED TO TRUE
    ELSE
        SET RF-HSN-NOT-MISMATCHED TO TRUE.

*   2.4 THRU 2.7 ARE STILL THE STANDARD SCAFFOLD, IN SEQUENCE, WITH NO
*   BRANCHING AMONG THEM - ONE NUMBERED RANGE, NOT FOUR PERFORMS.
    PERFORM CHECK-2-4-GST-CALCULATION
            THRU CHECK-2-7-E-INVOICE-IRN-EXIT.
*----------------------------------------------------------------

CHECK-2-4-GST-CALCULATION.

    MOVE "2.4 " TO WRK-CHECK-ID.
    PERFORM WRITE-SCAFFOLD-RESULT.
*----------------------------------------------------------------

CHECK-2-5-INVOICE-SEQUENCE.

    MOVE "2.5 " TO WRK-CHECK-ID.
    PERFORM WRITE-SCAFFOLD-RESULT.
*----------------------------------------------------------------

CHECK-2-6-BANK-ACCOUNT.

    MOVE "2.6 " TO WRK-CHECK-ID.
    PERFORM WRITE-SCAFFOLD-RESULT.
*----------------------------------------------------------------

CHECK-2-7-E-INVOICE-IRN.

    MOVE "2.7 " TO WRK-CHECK-ID.
    PERFORM WRITE-SCAFFOLD-RESULT.

CHECK-2-7-E-INVOICE-IRN-EXIT.
    EXIT.
*----------------------------------------------------------------

*   CATEGORY 3 - BEHAVIORAL/VENDOR-HISTORY CONSISTENCY.  3.1 HAS NO
*   TEMPLATE LIBRARY TO COMPARE AGAINST AND IS PERMANENTLY NOT-
*   APPLICABLE; 3.2-3.5 RUN AGAINST THE IN-RUN VENDOR PROFILE.
CATEGORY-3-CHECKS.

    PERFORM CHECK-3-1-TEMPLATE-CONSISTENCY.

    PERFORM RUN-PRICING-VARIANCE-CHECK.
    IF WRK-STATUS-WARNING
        SET RF-PRICE-VARIANCE-RAISED TO TRUE
    ELSE
        SET RF-PRICE-VARIANCE-NOT-RAISED TO TRUE.

    PERFORM RUN-FREQUENCY-PATTERN-CHECK.
    PERFORM RUN-ADDRESS-CONSISTENCY-CHECK.
    PERFORM RUN-TERMS-VARIANCE-CHECK.
*----------------------------------------------------------------

CHECK-3-1-TEMPLATE-CONSISTENCY.

    MOVE "3.1 " TO WRK-CHECK-ID.
    PERFORM WRITE-NOT-APPLICABLE-RESULT.
*----------------------------------------------------------------

*   CATEGORY 4 - DUPLICATE DETECTION.  4.1/4.2 AGAINST THE RUN-LONG
*   REGISTRY, 4.3 AGAINST THE PO/GRN TOTALS CARRIED ON THE EXTRACT;
*   4.4/4.5 NEED IMAGE HASHING AND OCR TEXT NEITHER OF WHICH THIS
*   BATCH RECEIVES AND ARE PERMANENTLY NOT-APPLICABLE.
CATEGORY-4-CHECKS.

    PERFORM RUN-EXACT-DUPLICATE-CHECK.
    MOVE WRK-CHECK-STATUS TO WRK-SAVE-CHECK-STATUS.

    PERFORM RUN-NEAR-DUPLICATE-CHECK.
    IF WRK-SAVE-CHECK-STATUS = "FAIL"
        SET RF-DUPLICATE-WAS-DETECTED TO TRUE
    ELSE
    IF WRK-STATUS-FAIL
        SET RF-DUPLICATE-WAS-DETECTED TO TRUE
    ELSE
        SET RF-DUPLICATE-NOT-DETECTED TO TRUE.

    PERFORM RUN-3WAY-MATCH-CHECK.

*   4.4/4.5 NEED IMAGE HASHING AND OCR TEXT THIS BATCH NEVER RECEIVES
*   AND ARE PERMANENTLY NOT-APPLICABLE - ONE NUMBERED RANGE COVERS
*   BOTH, THE SAME WAY THE OTHER SCAFFOLD TAILS DO.
    PERFORM CHECK-4-4-IMAGE-HASH-DUPLICATE
            THRU CHECK-4-5-OCR-CONTENT-DUPLICATE-EXIT.
*----------------------------------------------------------------

CHECK-4-4-IMAGE-HASH-DUPLICATE.

    MOVE "4.4 " TO WRK-CHECK-ID.
    PERFORM WRITE-NOT-APPLICABLE-RESULT.
*----------------------------------------------------------------

CHECK-4-5-OCR-CONTENT-DUPLICATE.

    MOVE "4.5 " TO WRK-CHECK-ID.
    PERFORM WRITE-NOT-APPLICABLE-RESULT.

CHECK-4-5-OCR-CONTENT-DUPLICATE-EXIT.
    EXIT.
*----------------------------------------------------------------

*   CATEGORY 5 - RISK SCORING AND CROSS-INVOICE ANALYTICS.  5.2 MUST
*   RUN AHEAD OF 5.1 - THE RISK SCORE READS THE ANOMALY FLAG 5.2
*   SETS.  5.4 IS A RUN-LEVEL CHECK (SEE RUN-COLLUSION-DETECTION,
*   PERFORMED ONCE AT END OF FILE); THE PER-INVOICE CATALOGUE ENTRY
*   FOR IT IS ALWAYS DATA-MISSING - THE VENDOR-PAIR WORK IS NOT
*   ATTRIBUTABLE TO ANY ONE INVOICE.
CATEGORY-5-CHECKS.

    PERFORM RUN-ANOMALY-DETECTION.
    PERFORM RUN-VENDOR-RISK-SCORING.
    PERFORM CHECK-5-3-EXPENSE-CORRELATION.
    PERFORM CHECK-5-4-MULTI-VENDOR-COLLUSION.
    PERFORM RUN-THRESHOLD-CIRCUMVENTION.
*----------------------------------------------------------------

CHECK-5-3-EXPENSE-CORRELATION.

    MOVE "5.3 " TO WRK-CHECK-ID.
    PERFORM WRITE-SCAFFOLD-RESULT.
*----------------------------------------------------------------

CHECK-5-4-MULTI-VENDOR-COLLUSION.

    MOVE "5.4 " TO WRK-CHECK-ID.
    MOVE "DATA-MISSING" TO WRK-CHECK-STATUS.
    MOVE SPACES TO WRK-ALERT-TEXT.
    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

*   THE TWO STANDING ONE-LINE RESULTS SHARED BY EVERY SCAFFOLD AND
*   NOT-APPLICABLE CHECK IN THE CATALOGUE.
WRITE-SCAFFOLD-RESULT.

    MOVE "DATA-MISSING" TO WRK-CHECK-STATUS.
    MOVE "Data Missing: This control requires OCR, ERP/vendor master, "
      &  "or external API integration." TO WRK-ALERT-TEXT.
    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

WRITE-NOT-APPLICABLE-RESULT.

    MOVE "NOT-APPLICABLE" TO WRK-CHECK-STATUS.
    MOVE SPACES TO WRK-ALERT-TEXT.
    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

*   THE CONTRACT EVERY CHECK PARAGRAPH IN THE FOUR LIBRARIES, AND
*   EVERY ONE-LINE CHECK ABOVE, CALLS ONCE WRK-CHECK-ID/-STATUS/
*   -ALERT-TEXT ARE LOADED.  WRITES THE RESULT RECORD AND ROLLS THE
*   CHECK'S WEIGHT INTO THE INVOICE'S COMPOSITE SCORE.
FILE-CHECK-RESULT.

    MOVE INV-VENDOR-ID      TO RES-VENDOR-ID.
    MOVE INV-INVOICE-NUMBER TO RES-INVOICE-NUMBER.
    MOVE WRK-CHECK-ID       TO RES-CHECK-ID.
    MOVE WRK-CHECK-STATUS   TO RES-CHECK-STATUS.
    MOVE WRK-ALERT-TEXT     TO RES-ALERT-TEXT.
    WRITE RESULT-RECORD.

    PERFORM ADD-CHECK-WEIGHT-TO-COMPOSITE.
*----------------------------------------------------------------

ADD-CHECK-WEIGHT-TO-COMPOSITE.

    PERFORM TEST-ONE-WEIGHT-ENTRY
            VARYING WS-WEIGHT-INDEX FROM 1 BY 1
            UNTIL WS-WEIGHT-INDEX > 5.

    IF WRK-COMPOSITE-SCORE > 100
        MOVE 100 TO WRK-COMPOSITE-SCORE.

    IF WRK-ALERT-TEXT NOT = SPACES
        ADD 1 TO WRK-ALERT-COUNT
        PERFORM FORMAT-ALERT-LINE.
*----------------------------------------------------------------

TEST-ONE-WEIGHT-ENTRY.

    IF WS-WEIGHT-STATUS(WS-WEIGHT-INDEX) = WRK-CHECK-STATUS
        ADD WS-WEIGHT-POINTS(WS-WEIGHT-INDEX) TO WRK-COMPOSITE-SCORE.
*----------------------------------------------------------------

*   AU0243 - BUILDS THIS CHECK'S REPORT-FORMAT ALERT LINE, "[CHECK-ID]
*   ALERT-TEXT", INTO THE NEXT SLOT OF WRK-ALERT-LINE-TABLE.  WRK-
*   ALERT-COUNT WAS JUST INCREMENTED ABOVE SO IT ALREADY POINTS AT
*   THIS CHECK'S SLOT; THE TABLE IS SIZED TO THE FULL 26-CHECK
*   CATALOGUE SO WRK-ALERT-COUNT CAN NEVER RUN PAST IT.  ONLY THE
*   FIRST THREE CHARACTERS OF WRK-CHECK-ID ARE SIGNIFICANT - "N.N"
*   FOLLOWED BY A TRAILING FILL SPACE.
FORMAT-ALERT-LINE.

    STRING "["                      DELIMITED BY SIZE
           WRK-CHECK-ID(1:3)        DELIMITED BY SIZE
           "] "                     DELIMITED BY SIZE
           WRK-ALERT-TEXT           DELIMITED BY SIZE
           INTO WRK-ALERT-LINE(WRK-ALERT-COUNT).
*----------------------------------------------------------------

WRITE-SUMMARY-RECORD.

    MOVE INV-VENDOR-ID       TO SUM-VENDOR-ID.
    MOVE INV-INVOICE-NUMBER  TO SUM-INVOICE-NUMBER.
    MOVE WRK-COMPOSITE-SCORE TO SUM-COMPOSITE-SCORE.
    PERFORM BAND-COMPOSITE-SCORE.
    MOVE RS-RISK-ACTION      TO SUM-ACTION.
    MOVE WRK-ALERT-COUNT     TO SUM-ALERT-COUNT.
    WRITE SUMMARY-RECORD.
*----------------------------------------------------------------

*   THE SUMMARY'S OWN 3-BAND RISK LEVEL, OFF THE COMPOSITE SCORE -
*   DELIBERATELY SEPARATE FROM RS-RISK-LEVEL (CHECK 5.1'S 4-BAND
*   VENDOR BANDING, PRINTED ON THE DETAIL LINE INSTEAD).
BAND-COMPOSITE-SCORE.

    IF WRK-COMPOSITE-SCORE >= 70
        MOVE "HIGH    " TO SUM-RISK-LEVEL
    ELSE
    IF WRK-COMPOSITE-SCORE >= 40
        MOVE "MEDIUM  " TO SUM-RISK-LEVEL
    ELSE
        MOVE "LOW     " TO SUM-RISK-LEVEL.
*----------------------------------------------------------------

WRITE-DETAIL-LINE.

    MOVE INV-VENDOR-ID       TO RD-VENDOR-ID.
    MOVE INV-INVOICE-NUMBER  TO RD-INVOICE-NUMBER.
    MOVE INV-INVOICE-DATE    TO RD-INVOICE-DATE.
    MOVE INV-TOTAL-AMOUNT    TO RD-AMOUNT.
    MOVE WRK-COMPOSITE-SCORE TO RD-RISK-SCORE.
    MOVE RS-RISK-LEVEL       TO RD-RISK-LEVEL.
    MOVE WRK-ALERT-COUNT     TO RD-ALERT-COUNT.
    MOVE RPT-DETAIL-1 TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.

    PERFORM PRINT-ALERT-LINES.
*----------------------------------------------------------------

*   AU0243 - PRINTS THIS INVOICE'S ALERT LINES RIGHT UNDER ITS DETAIL
*   LINE ABOVE, ONE REPORT LINE PER "[CHECK-ID] ALERT-TEXT" BUILT BY
*   FORMAT-ALERT-LINE AS THE CHECKS RAN, OR THE SINGLE "NO MAJOR
*   ANOMALIES DETECTED." LINE WHEN WRK-ALERT-COUNT CAME BACK ZERO.
PRINT-ALERT-LINES.

    IF WRK-ALERT-COUNT = 0
        MOVE "No major anomalies detected." TO RAD-ALERT-LINE
        MOVE RPT-ALERT-DETAIL TO PRINT-RECORD
        PERFORM WRITE-REPORT-LINE
    ELSE
        PERFORM PRINT-ONE-ALERT-LINE
                VARYING WRK-ALERT-LINE-INDEX FROM 1 BY 1
                UNTIL WRK-ALERT-LINE-INDEX > WRK-ALERT-COUNT.
*----------------------------------------------------------------

PRINT-ONE-ALERT-LINE.

    MOVE WRK-ALERT-LINE(WRK-ALERT-LINE-INDEX) TO RAD-ALERT-LINE.
    MOVE RPT-ALERT-DETAIL TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.
*----------------------------------------------------------------

ACCUMULATE-VENDOR-TOTALS.

    ADD 1               TO WRK-VENDOR-INVOICE-COUNT.
    ADD INV-TOTAL-AMOUNT TO WRK-VENDOR-AMOUNT-SUM.
    ADD WRK-COMPOSITE-SCORE TO WRK-VENDOR-RISK-SUM.
    ADD WRK-ALERT-COUNT TO WRK-VENDOR-ALERT-COUNT.
*----------------------------------------------------------------

ACCUMULATE-GRAND-TOTALS.

    ADD 1               TO WRK-GRAND-INVOICE-COUNT.
    ADD INV-TOTAL-AMOUNT TO WRK-GRAND-AMOUNT.

    IF RS-RISK-LEVEL = "CRITICAL"
        ADD 1 TO WRK-GRAND-CNT-CRITICAL
    ELSE
    IF RS-RISK-LEVEL = "HIGH    "
        ADD 1 TO WRK-GRAND-CNT-HIGH
    ELSE
    IF RS-RISK-LEVEL = "MEDIUM  "
        ADD 1 TO WRK-GRAND-CNT-MEDIUM
    ELSE
        ADD 1 TO WRK-GRAND-CNT-LOW.

    IF RF-DUPLICATE-WAS-DETECTED
        ADD 1 TO WRK-GRAND-DUPLICATE-COUNT.
    IF AN-IS-ANOMALY
        ADD 1 TO WRK-GRAND-ANOMALY-COUNT.
*----------------------------------------------------------------

*   THE COLLUSION LIBRARY'S PER-PAIR LINES CALL BACK HERE - IT OWNS
*   RPT-COLLUSION-LINE, WE OWN PRINT-RECORD AND WRITE-REPORT-LINE.
PRINT-COLLUSION-ALERT-LINE.

    MOVE RPT-COLLUSION-LINE TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.
*----------------------------------------------------------------

PRINT-COLLUSION-SCORE-LINE.

    MOVE AT-COLLUSION-SCORE TO RCL-SCORE.
    MOVE RPT-COLLUSION-SCORE TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.
*----------------------------------------------------------------

PRINT-BENFORD-LINE.

    MOVE AN-BENFORD-SAMPLE-COUNT  TO RBF-SAMPLE-SIZE.
    MOVE AN-BENFORD-CHI-STATISTIC TO RBF-CHI-STATISTIC.
    IF AN-BENFORD-PASSES
        MOVE "NO DEVIATION FOUND " TO RBF-RESULT
    ELSE
        MOVE "DEVIATION DETECTED " TO RBF-RESULT.
    MOVE RPT-BENFORD-LINE TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.
*----------------------------------------------------------------

PRINT-GRAND-TOTALS.

    MOVE WRK-GRAND-INVOICE-COUNT TO RGT-INVOICE-COUNT.
    MOVE WRK-GRAND-AMOUNT        TO RGT-AMOUNT.
    MOVE RPT-GRAND-TOTAL-1 TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.

    MOVE RPT-GRAND-TOTAL-2 TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.

    MOVE WRK-GRAND-CNT-LOW      TO RGT-CNT-LOW.
    MOVE WRK-GRAND-CNT-MEDIUM   TO RGT-CNT-MEDIUM.
    MOVE WRK-GRAND-CNT-HIGH     TO RGT-CNT-HIGH.
    MOVE WRK-GRAND-CNT-CRITICAL TO RGT-CNT-CRITICAL.
    MOVE RPT-GRAND-TOTAL-3 TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.

    MOVE WRK-GRAND-DUPLICATE-COUNT TO RGT-DUPLICATE-COUNT.
    MOVE WRK-GRAND-ANOMALY-COUNT   TO RGT-ANOMALY-COUNT.
    MOVE RPT-GRAND-TOTAL-4 TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.

    PERFORM PRINT-OVERFLOW-WARNING.
*----------------------------------------------------------------

*   A FULL DUPLICATE REGISTRY OR VENDOR TABLE STILL LETS THE RUN
*   FINISH, BUT THE TAIL OF THE RUN WAS NOT FULLY CROSS-CHECKED -
*   THAT BELONGS ON THE REPORT, NOT BURIED IN A RETURN CODE.  WRITTEN
*   AS A NUMBERED RANGE WITH GO TO RATHER THAN NESTED IF'S SO EACH
*   WARNING CAN BE DROPPED IN OR TAKEN OUT WITHOUT DISTURBING THE
*   OTHER ONE'S TEST.
PRINT-OVERFLOW-WARNING.

    IF NOT DR-REGISTRY-OVERFLOWED
        GO TO PRINT-OVERFLOW-WARNING-020.

    MOVE SPACES TO PRINT-RECORD.
    MOVE "*** WARNING - DUPLICATE REGISTRY FULL AT 500 INVOICES, "
      &  "LATER INVOICES NOT CHECKED AGAINST IT ***" TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.

PRINT-OVERFLOW-WARNING-020.

    IF NOT VP-TABLE-OVERFLOWED
        GO TO PRINT-OVERFLOW-WARNING-EXIT.

    MOVE SPACES TO PRINT-RECORD.
    MOVE "*** WARNING - VENDOR PROFILE TABLE FULL AT 100 VENDORS, "
      &  "LATER VENDORS NOT TRACKED FOR HISTORY ***" TO PRINT-RECORD.
    PERFORM WRITE-REPORT-LINE.

PRINT-OVERFLOW-WARNING-EXIT.
    EXIT.
*----------------------------------------------------------------

    COPY "PL-PRINT-CONTROL.CBL".
    COPY "PL-STATUTORY-VALIDATOR.CBL".
    COPY "PL-DUPLICATE-DETECTOR.CBL".
    COPY "PL-VENDOR-HISTORY.CBL".
    COPY "PL-ANALYTICS-ENGINE.CBL".
    COPY "PL-EDIT-DISTANCE.CBL".
    COPY "PL-DATE-UTILS.CBL".
    COPY "PL-MATH-UTILS.CBL".
