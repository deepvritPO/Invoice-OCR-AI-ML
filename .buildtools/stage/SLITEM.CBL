*----------------------------------------------------------------
*    SLITEM.CBL
*    FILE-CONTROL entry for the invoice line-item input file.
*----------------------------------------------------------------
*    1989-03-14 RKP AU0001  First cut for the audit-engine rewriteAU0001  
*    1994-11-02 TJH AU0118  Read-in-step with AUDINVC on vendor anAU0118  
*                           invoice number, same sort order.
*----------------------------------------------------------------

    SELECT LINEITEM-FILE
           ASSIGN TO "AUDITEM"
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL.
