*----------------------------------------------------------------
*    PL-MATH-UTILS.CBL
*    Paragraph library - COMPUTE-SQUARE-ROOT.  Load MU-SQRT-ARG,
*    PERFORM COMPUTE-SQUARE-ROOT, read MU-SQRT-RESULT.  Negative
*    or zero input returns zero rather than abending - every
*    caller in this run only ever square-roots a variance, which
*    cannot legitimately go negative, but a data error upstream
*    should not bring the whole overnight run down over it.
*----------------------------------------------------------------
*    1996-02-06 TJH AU0165  First cut.                            AU0165  
*----------------------------------------------------------------

COMPUTE-SQUARE-ROOT.

    IF MU-SQRT-ARG NOT > 0
        MOVE 0 TO MU-SQRT-RESULT
    ELSE
        MOVE MU-SQRT-ARG TO MU-SQRT-GUESS
        PERFORM ONE-SQRT-ITERATION
                VARYING MU-SQRT-ITER FROM 1 BY 1
                UNTIL MU-SQRT-ITER > 20
        MOVE MU-SQRT-GUESS TO MU-SQRT-RESULT.
*----------------------------------------------------------------

ONE-SQRT-ITERATION.

    MOVE MU-SQRT-GUESS TO MU-SQRT-PREV.
    COMPUTE MU-SQRT-GUESS ROUNDED =
            (MU-SQRT-PREV + (MU-SQRT-ARG / MU-SQRT-PREV)) / 2.
