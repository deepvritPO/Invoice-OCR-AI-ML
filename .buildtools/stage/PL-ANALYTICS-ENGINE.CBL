*----------------------------------------------------------------
*    PL-ANALYTICS-ENGINE.CBL
*    Paragraph library - checks 5.1 (vendor risk scoring), 5.2
*    (anomaly detection), 5.4 (multi-vendor collusion, run level)
*    and 5.5 (threshold circumvention).  The Benford test feeding
*    5.1's duplicate/anomaly factors needs 4.1/4.2/3.2/5.2 already
*    resolved for the current invoice - the main-line sets the
*    RF- switches below right after each of those checks returns,
*    before WRK-CHECK-STATUS is overwritten by the next one.  The
*    Benford test and collusion detection are both run-level and
*    PERFORMed once at end of file, ahead of the grand totals.
*----------------------------------------------------------------
*    1996-02-06 TJH AU0165  First cut - risk scoring and Z-score. AU0165  
*    1996-11-21 TJH AU0180  Added the Benford test.               AU0180  
*    1997-05-02 TJH AU0188  Added collusion and circumvention.    AU0188  
*    1998-11-30 TJH AU0201  Y2K REVIEW - AN-POP-DAY-OF-MONTH and  AU0201  
*                           the threshold table carry no century
*                           data; nothing here needed a change.
*    1999-04-07 DMS AU0207  WRITE-ADDRESS-COLLUSION-LINE and WRITEAU0207  
*                           BANK-COLLUSION-LINE now load the RCL-
*                           REL-TYPE/RCL-VENDOR-A/RCL-VENDOR-B fields
*                           on RPT-COLLUSION-LINE directly instead of
*                           STRINGing prose into WRK-ALERT-TEXT - the
*                           report line already had the structured
*                           fields, nobody was filling them in.
*    2001-03-12 DMS AU0219  Standards review.  Comment banners    AU0219  
*                           added or expanded through every
*                           paragraph below so the next person
*                           touching the risk catalogue does not
*                           have to rebuild the arithmetic from
*                           scratch - this library has the worst
*                           comment-to-code ratio in the system
*                           and it is the one outside auditors ask
*                           about most.
*----------------------------------------------------------------
*   A GENERAL NOTE FOR WHOEVER PICKS THIS LIBRARY UP NEXT - CHECKS
*   5.1, 5.2, 5.4 AND 5.5 ARE THE FOUR "STATISTICAL" MEMBERS OF THE
*   CATALOGUE, AS OPPOSED TO THE RULE-BASED CHECKS IN THE OTHER
*   FOUR PARAGRAPH LIBRARIES.  THAT DISTINCTION MATTERS FOR HOW YOU
*   DEBUG A FALSE ALERT FROM ONE OF THESE - A RULE-BASED CHECK
*   EITHER FOUND THE CONDITION OR DID NOT, BUT A STATISTICAL CHECK
*   CAN FLAG AN INVOICE PURELY BECAUSE THE POPULATION IT IS BEING
*   COMPARED AGAINST IS SMALL OR UNUSUAL THIS RUN, NOT BECAUSE THE
*   INVOICE ITSELF IS WRONG.  WHEN A REVIEWER DISPUTES A 5.1/5.2/5.4/
*   5.5 ALERT, THE FIRST QUESTION TO ASK IS HOW MANY SAMPLES WERE IN
*   THE RUNNING POPULATION AT THE TIME, NOT WHETHER THE ARITHMETIC
*   BELOW IS CORRECT.
*----------------------------------------------------------------

*==================================================================
*   CHECK 5.1 - VENDOR RISK SCORING.
*
*   COMBINES THE RESULTS OF SIX EARLIER CHECKS INTO ONE COMPOSITE
*   RISK SCORE PER INVOICE.  EACH FACTOR CARRIES A WEIGHT OUT OF
*   100 (TABLE WS-RISK-WEIGHT-VALUES, LOADED VIA REDEFINES), AND
*   THE SCORE IS SIMPLY THE SUM OF THE WEIGHTS FOR EVERY FACTOR
*   THAT FIRED ON THIS INVOICE, CAPPED AT 100.  FOUR OF THE TEN
*   CATALOGUED FACTORS (ELA-MANIPULATION, FONT-INCONSISTENCY,
*   DOCUMENT-QUALITY, GST-CALC-ERROR) HAVE NO AUTOMATED DETECTOR
*   IN THIS BATCH RUN AND SO NEVER CONTRIBUTE - THEY REMAIN IN THE
*   TABLE FOR WHEN IMAGE/OCR PROCESSING IS ADDED.
*==================================================================
RUN-VENDOR-RISK-SCORING.

    MOVE "5.1 " TO WRK-CHECK-ID.
    MOVE 0 TO RS-FACTOR-SCORE.

*   EACH IF BELOW ADDS ONE WEIGHT IF, AND ONLY IF, THE FLAG SET BY
*   THE CORRESPONDING EARLIER CHECK IS ON.  ORDER DOES NOT MATTER -
*   THESE ARE INDEPENDENT ADDITIONS, NOT A DECISION TREE.
    IF RF-GSTIN-IS-INVALID
        ADD WS-RISK-FACTOR-WEIGHT(1) TO RS-FACTOR-SCORE.
    IF INV-METADATA-EDITED
        ADD WS-RISK-FACTOR-WEIGHT(2) TO RS-FACTOR-SCORE.
    IF RF-HSN-IS-MISMATCHED
        ADD WS-RISK-FACTOR-WEIGHT(6) TO RS-FACTOR-SCORE.
    IF RF-DUPLICATE-WAS-DETECTED
        ADD WS-RISK-FACTOR-WEIGHT(8) TO RS-FACTOR-SCORE.
    IF RF-PRICE-VARIANCE-RAISED
        ADD WS-RISK-FACTOR-WEIGHT(9) TO RS-FACTOR-SCORE.
    IF AN-IS-ANOMALY
        ADD WS-RISK-FACTOR-WEIGHT(10) TO RS-FACTOR-SCORE.

*   100 IS THE CEILING EVEN IF EVERY FACTOR SOMEHOW FIRED AT ONCE -
*   THE BAND TABLE BELOW IS ONLY DEFINED UP TO 100.
    IF RS-FACTOR-SCORE > 100
        MOVE 100 TO RS-FACTOR-SCORE.
    MOVE RS-FACTOR-SCORE TO RS-RISK-SCORE.

    PERFORM BAND-RISK-SCORE.

*   5.1 NEVER FAILS OUTRIGHT - A CRITICAL SCORE IS A WARNING FOR THE
*   REVIEWER TO ACT ON, NOT GROUNDS TO REJECT THE INVOICE HERE.  THE
*   BANDED ACTION TEXT (BLOCK VENDOR, HOLD PAYMENT, ETC.) GOES ON THE
*   SUMMARY RECORD, NOT THE PER-CHECK ALERT, SO WRK-ALERT-TEXT STAYS
*   BLANK FOR THIS CHECK.
    IF RS-RISK-LEVEL = "LOW     "
        MOVE "PASS"    TO WRK-CHECK-STATUS
    ELSE
        MOVE "WARNING" TO WRK-CHECK-STATUS.
    MOVE SPACES TO WRK-ALERT-TEXT.

    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

*   FOUR FIXED BANDS, TESTED HIGH TO LOW SO EACH INVOICE LANDS IN
*   EXACTLY ONE.  RS-RISK-ACTION IS WHAT GOES ON THE SUMMARY RECORD'S
*   SUM-ACTION FIELD - THE AUDIT COMMITTEE SET THESE FOUR WORDINGS,
*   NOT THIS PROGRAM, SO DO NOT REWORD THEM WITHOUT CHECKING BACK.
BAND-RISK-SCORE.

    IF RS-RISK-SCORE > 80
        MOVE "CRITICAL"                      TO RS-RISK-LEVEL
        MOVE "Block vendor - immediate investigation"
                                              TO RS-RISK-ACTION
    ELSE
    IF RS-RISK-SCORE > 60
        MOVE "HIGH    "                      TO RS-RISK-LEVEL
        MOVE "Hold payment for review"        TO RS-RISK-ACTION
    ELSE
    IF RS-RISK-SCORE > 30
        MOVE "MEDIUM  "                      TO RS-RISK-LEVEL
        MOVE "Manual review recommended"      TO RS-RISK-ACTION
    ELSE
        MOVE "LOW     "                      TO RS-RISK-LEVEL
        MOVE "Auto-approve"                   TO RS-RISK-ACTION.
*----------------------------------------------------------------
*   A NOTE ON WHERE 80/60/30 CAME FROM - THE AUDIT COMMITTEE ASKED
*   FOR THREE BANDS WHEN THIS CHECK WAS FIRST WRITTEN (AU0165) AND
*   THE FOUR-BAND SPLIT SHOWN HERE CAME OUT OF THE FIRST SIX MONTHS
*   OF RUNS - TOO MANY INVOICES WERE LANDING IN A SINGLE "REVIEW"
*   BUCKET FOR THE ACCOUNTS-PAYABLE CLERKS TO WORK THROUGH IN A
*   NORMAL DAY, SO MEDIUM AND HIGH WERE SPLIT OUT TO GIVE THE
*   CLERKS A WORKABLE TRIAGE ORDER.  THE CUTOFFS THEMSELVES ARE NOT
*   DERIVED FROM ANY FORMULA - THEY ARE A POLICY CHOICE THE
*   COMMITTEE REVISITS EVERY FEW YEARS AGAINST HOW MANY INVOICES
*   ACTUALLY GET ESCALATED VERSUS HOW MANY TURN OUT CLEAN ON REVIEW.
*   IF THESE EVER CHANGE, THE SUM-RISK-LEVEL 88-LEVELS IN FDSUMM.CBL
*   DO NOT NEED TO CHANGE - THEY TEST THE RESULTING TEXT, NOT THE
*   NUMERIC SCORE.

*==================================================================
*   CHECK 5.2 - STATISTICAL ANOMALY DETECTION.
*
*   A Z-SCORE OUTLIER TEST RUN ACROSS FOUR NUMERIC FEATURES OF THE
*   CURRENT INVOICE (AMOUNT, LINE-ITEM COUNT, CLAIMED TAX RATE, DAY
*   OF MONTH) AGAINST THE RUNNING POPULATION OF INVOICES SEEN SO FAR
*   THIS RUN.  NEEDS AT LEAST 3 SAMPLES BEFORE IT CAN SAY ANYTHING -
*   BEFORE THAT THE MEAN AND VARIANCE ARE TOO UNSTABLE TO BE
*   MEANINGFUL, SO THE CHECK REPORTS DATA-MISSING INSTEAD OF GUESSING.
*==================================================================
RUN-ANOMALY-DETECTION.

    MOVE "5.2 " TO WRK-CHECK-ID.

    IF AN-POPULATION-COUNT < 3
        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
        MOVE "Data Missing: fewer than 3 samples in population."
                             TO WRK-ALERT-TEXT
        SET AN-IS-NOT-ANOMALY TO TRUE
    ELSE
*       FOUR INDEPENDENT Z-SCORE TESTS, ONE PER FEATURE.  ANY ONE OF
*       THEM TRIPPING SETS AN-IS-ANOMALY AND THE OTHERS STILL RUN -
*       WE WANT THE FINAL SWITCH STATE, NOT AN EARLY EXIT, SINCE A
*       FUTURE CHANGE MIGHT WANT TO KNOW HOW MANY FEATURES TRIPPED.
        SET AN-IS-NOT-ANOMALY TO TRUE
        PERFORM TEST-AMOUNT-ZSCORE
        PERFORM TEST-LINE-ITEMS-ZSCORE
        PERFORM TEST-TAX-RATE-ZSCORE
        PERFORM TEST-DAY-OF-MONTH-ZSCORE
        IF AN-IS-ANOMALY
            MOVE "WARNING" TO WRK-CHECK-STATUS
            MOVE "Statistical anomaly detected in feature vector"
                             TO WRK-ALERT-TEXT
        ELSE
            MOVE "PASS"    TO WRK-CHECK-STATUS
            MOVE SPACES    TO WRK-ALERT-TEXT.

*   THE CURRENT INVOICE JOINS THE POPULATION AFTER BEING TESTED
*   AGAINST IT, NOT BEFORE - OTHERWISE AN OUTLIER WOULD PULL THE
*   MEAN TOWARD ITSELF AND COULD MASK ITS OWN ANOMALY.
    PERFORM APPEND-TO-FEATURE-POPULATION.
    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------

*   Z = (X - MEAN) / STANDARD-DEVIATION.  THE STANDARD DEVIATION IS
*   THE SQUARE ROOT OF THE VARIANCE (SUM OF SQUARED DEVIATIONS OVER
*   COUNT) - WS-MATHUTIL.CBL'S NEWTON'S-METHOD ROUTINE DOES THE
*   ACTUAL ROOT SINCE THIS COMPILER HAS NO SQRT FUNCTION.  A ZERO
*   STANDARD DEVIATION (EVERY SAMPLE IDENTICAL SO FAR) MEANS THE
*   TEST CANNOT RUN, SO EVERY ARITHMETIC STEP BELOW IS GUARDED BY
*   MU-SQRT-RESULT > 0.
TEST-AMOUNT-ZSCORE.

    MOVE 0 TO AN-ZSCORE-SUM.
    PERFORM SUM-ONE-POP-AMOUNT
            VARYING AN-POPULATION-INDEX FROM 1 BY 1
            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
    COMPUTE AN-ZSCORE-MEAN ROUNDED = AN-ZSCORE-SUM / AN-POPULATION-COUNT.

*   SECOND PASS OVER THE SAME POPULATION TO ACCUMULATE THE SUM OF
*   SQUARED DEVIATIONS FROM THE MEAN JUST COMPUTED ABOVE - CANNOT BE
*   DONE IN ONE PASS SINCE THE MEAN ISN'T KNOWN UNTIL THE FIRST PASS
*   FINISHES.
    MOVE 0 TO AN-ZSCORE-SUM-SQ.
    PERFORM SUMSQ-ONE-POP-AMOUNT
            VARYING AN-POPULATION-INDEX FROM 1 BY 1
            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
    COMPUTE MU-SQRT-ARG = AN-ZSCORE-SUM-SQ / AN-POPULATION-COUNT.
    PERFORM COMPUTE-SQUARE-ROOT.

    MOVE 0 TO AN-ZSCORE.
    IF MU-SQRT-RESULT > 0
        COMPUTE AN-ZSCORE-DIFF = INV-TOTAL-AMOUNT - AN-ZSCORE-MEAN.
*   ABSOLUTE VALUE OF THE DIFFERENCE - WE ONLY CARE HOW FAR FROM
*   THE MEAN, NOT WHICH DIRECTION.
    IF MU-SQRT-RESULT > 0 AND AN-ZSCORE-DIFF < 0
        COMPUTE AN-ZSCORE-DIFF = AN-ZSCORE-DIFF * -1.
    IF MU-SQRT-RESULT > 0
        COMPUTE AN-ZSCORE ROUNDED = AN-ZSCORE-DIFF / MU-SQRT-RESULT.
*   2.5 STANDARD DEVIATIONS IS THE COMMITTEE'S CHOSEN OUTLIER LINE -
*   ROUGHLY THE TOP/BOTTOM 1% OF A NORMAL DISTRIBUTION.
    IF AN-ZSCORE > 2.5
        SET AN-IS-ANOMALY TO TRUE.
*----------------------------------------------------------------
*   WHY 2.5 AND NOT, SAY, 3.0 - A STRICT 3-SIGMA CUTOFF IS THE MORE
*   COMMON TEXTBOOK CHOICE, BUT WITH THE SMALL POPULATIONS THIS
*   PROGRAM BUILDS UP DURING A SINGLE RUN (OFTEN WELL UNDER 100
*   INVOICES) THE COMMITTEE FOUND 3.0 LET TOO MANY GENUINELY
*   SUSPICIOUS INVOICES THROUGH UNFLAGGED, SO 2.5 WAS ADOPTED AS A
*   DELIBERATELY LOOSER LINE FOR THIS BATCH - IT IS APPLIED
*   IDENTICALLY TO ALL FOUR FEATURES BELOW RATHER THAN TUNED PER
*   FEATURE, SINCE A PER-FEATURE CUTOFF WOULD NEED ITS OWN LITERAL
*   AND ITS OWN JUSTIFICATION EVERY TIME SOMEONE ASKED WHY THEY
*   DIFFER.

*   ONE ITERATION OF THE FIRST PASS - JUST AN ACCUMULATOR ADD, BUT
*   KEPT AS ITS OWN PARAGRAPH SO THE VARYING CLAUSE ON TEST-AMOUNT-
*   ZSCORE HAS SOMETHING NAMED TO PERFORM; THIS COMPILER HAS NO
*   INLINE PERFORM ... END-PERFORM SO THE LOOP BODY CANNOT BE WRITTEN
*   IN PLACE.
SUM-ONE-POP-AMOUNT.

    ADD AN-POP-AMOUNT(AN-POPULATION-INDEX) TO AN-ZSCORE-SUM.
*----------------------------------------------------------------

*   ONE ITERATION OF THE SECOND PASS - SQUARED DEVIATION FROM THE
*   MEAN, ACCUMULATED INTO AN-ZSCORE-SUM-SQ FOR THE VARIANCE DIVIDE
*   BACK IN THE CALLING PARAGRAPH.
SUMSQ-ONE-POP-AMOUNT.

    COMPUTE AN-ZSCORE-DIFF =
            AN-POP-AMOUNT(AN-POPULATION-INDEX) - AN-ZSCORE-MEAN.
    COMPUTE AN-ZSCORE-SUM-SQ = AN-ZSCORE-SUM-SQ
                             + (AN-ZSCORE-DIFF * AN-ZSCORE-DIFF).
*----------------------------------------------------------------

*   SAME Z-SCORE MACHINERY AS TEST-AMOUNT-ZSCORE ABOVE, APPLIED TO
*   THE LINE-ITEM COUNT FEATURE INSTEAD OF THE AMOUNT.  THE FOUR
*   FEATURE TESTS IN THIS PARAGRAPH LIBRARY ARE DELIBERATELY NOT
*   SHARED INTO ONE GENERIC ROUTINE - THE ORIGINAL AUTHOR'S NOTE
*   (SEE AU0165 ABOVE) WAS THAT A SHARED ROUTINE WOULD NEED AN
*   INDIRECTION TABLE OF FIELD NAMES THIS COMPILER CANNOT BUILD
*   CLEANLY, SO FOUR NEAR-IDENTICAL COPIES WON OUT.
TEST-LINE-ITEMS-ZSCORE.

    MOVE 0 TO AN-ZSCORE-SUM.
    PERFORM SUM-ONE-POP-LINE-ITEMS
            VARYING AN-POPULATION-INDEX FROM 1 BY 1
            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
    COMPUTE AN-ZSCORE-MEAN ROUNDED = AN-ZSCORE-SUM / AN-POPULATION-COUNT.

    MOVE 0 TO AN-ZSCORE-SUM-SQ.
    PERFORM SUMSQ-ONE-POP-LINE-ITEMS
            VARYING AN-POPULATION-INDEX FROM 1 BY 1
            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
    COMPUTE MU-SQRT-ARG = AN-ZSCORE-SUM-SQ / AN-POPULATION-COUNT.
    PERFORM COMPUTE-SQUARE-ROOT.

    MOVE 0 TO AN-ZSCORE.
    IF MU-SQRT-RESULT > 0
        COMPUTE AN-ZSCORE-DIFF = INV-LINE-ITEM-COUNT - AN-ZSCORE-MEAN.
    IF MU-SQRT-RESULT > 0 AND AN-ZSCORE-DIFF < 0
        COMPUTE AN-ZSCORE-DIFF = AN-ZSCORE-DIFF * -1.
    IF MU-SQRT-RESULT > 0
        COMPUTE AN-ZSCORE ROUNDED = AN-ZSCORE-DIFF / MU-SQRT-RESULT.
    IF AN-ZSCORE > 2.5
        SET AN-IS-ANOMALY TO TRUE.
*----------------------------------------------------------------

*   FIRST-PASS ACCUMULATOR FOR THE LINE-ITEM-COUNT FEATURE - SEE
*   SUM-ONE-POP-AMOUNT ABOVE FOR WHY THIS IS ITS OWN PARAGRAPH.
SUM-ONE-POP-LINE-ITEMS.

    ADD AN-POP-LINE-ITEMS(AN-POPULATION-INDEX) TO AN-ZSCORE-SUM.
*----------------------------------------------------------------

*   SECOND-PASS VARIANCE ACCUMULATOR FOR THE LINE-ITEM-COUNT FEATURE.
SUMSQ-ONE-POP-LINE-ITEMS.

    COMPUTE AN-ZSCORE-DIFF =
            AN-POP-LINE-ITEMS(AN-POPULATION-INDEX) - AN-ZSCORE-MEAN.
    COMPUTE AN-ZSCORE-SUM-SQ = AN-ZSCORE-SUM-SQ
                             + (AN-ZSCORE-DIFF * AN-ZSCORE-DIFF).
*----------------------------------------------------------------

*   SAME PATTERN AGAIN, NOW AGAINST THE CLAIMED TAX RATE FEATURE -
*   A VENDOR CLAIMING AN UNUSUAL RATE COMPARED TO EVERYBODY ELSE
*   SEEN THIS RUN IS FLAGGED EVEN THOUGH NO SINGLE HSN/RATE TABLE
*   LOOKUP (CHECK 2.5) CAUGHT IT.
TEST-TAX-RATE-ZSCORE.

    MOVE 0 TO AN-ZSCORE-SUM.
    PERFORM SUM-ONE-POP-TAX-RATE
            VARYING AN-POPULATION-INDEX FROM 1 BY 1
            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
    COMPUTE AN-ZSCORE-MEAN ROUNDED = AN-ZSCORE-SUM / AN-POPULATION-COUNT.

    MOVE 0 TO AN-ZSCORE-SUM-SQ.
    PERFORM SUMSQ-ONE-POP-TAX-RATE
            VARYING AN-POPULATION-INDEX FROM 1 BY 1
            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
    COMPUTE MU-SQRT-ARG = AN-ZSCORE-SUM-SQ / AN-POPULATION-COUNT.
    PERFORM COMPUTE-SQUARE-ROOT.

    MOVE 0 TO AN-ZSCORE.
    IF MU-SQRT-RESULT > 0
        COMPUTE AN-ZSCORE-DIFF = INV-CLAIMED-TAX-RATE - AN-ZSCORE-MEAN.
    IF MU-SQRT-RESULT > 0 AND AN-ZSCORE-DIFF < 0
        COMPUTE AN-ZSCORE-DIFF = AN-ZSCORE-DIFF * -1.
    IF MU-SQRT-RESULT > 0
        COMPUTE AN-ZSCORE ROUNDED = AN-ZSCORE-DIFF / MU-SQRT-RESULT.
    IF AN-ZSCORE > 2.5
        SET AN-IS-ANOMALY TO TRUE.
*----------------------------------------------------------------

*   FIRST-PASS ACCUMULATOR FOR THE CLAIMED-TAX-RATE FEATURE.
SUM-ONE-POP-TAX-RATE.

    ADD AN-POP-TAX-RATE(AN-POPULATION-INDEX) TO AN-ZSCORE-SUM.
*----------------------------------------------------------------

*   SECOND-PASS VARIANCE ACCUMULATOR FOR THE CLAIMED-TAX-RATE FEATURE.
SUMSQ-ONE-POP-TAX-RATE.

    COMPUTE AN-ZSCORE-DIFF =
            AN-POP-TAX-RATE(AN-POPULATION-INDEX) - AN-ZSCORE-MEAN.
    COMPUTE AN-ZSCORE-SUM-SQ = AN-ZSCORE-SUM-SQ
                             + (AN-ZSCORE-DIFF * AN-ZSCORE-DIFF).
*----------------------------------------------------------------

*   LAST OF THE FOUR FEATURES - DAY OF MONTH.  A VENDOR WHOSE
*   INVOICES CLUSTER UNUSUALLY TIGHT AROUND A PARTICULAR DAY (SAY,
*   ALWAYS THE LAST DAY OF THE MONTH TO BEAT A BUDGET DEADLINE) WILL
*   SHOW A LOW VARIANCE AND THAT IN TURN CAN PUSH A LEGITIMATE
*   OUTLIER DAY INTO ANOMALY TERRITORY - THAT IS A FEATURE OF THE
*   STATISTIC, NOT A BUG IN THIS CODE.
TEST-DAY-OF-MONTH-ZSCORE.

    MOVE 0 TO AN-ZSCORE-SUM.
    PERFORM SUM-ONE-POP-DAY
            VARYING AN-POPULATION-INDEX FROM 1 BY 1
            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
    COMPUTE AN-ZSCORE-MEAN ROUNDED = AN-ZSCORE-SUM / AN-POPULATION-COUNT.

    MOVE 0 TO AN-ZSCORE-SUM-SQ.
    PERFORM SUMSQ-ONE-POP-DAY
            VARYING AN-POPULATION-INDEX FROM 1 BY 1
            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
    COMPUTE MU-SQRT-ARG = AN-ZSCORE-SUM-SQ / AN-POPULATION-COUNT.
    PERFORM COMPUTE-SQUARE-ROOT.

    MOVE 0 TO AN-ZSCORE.
    IF MU-SQRT-RESULT > 0
        COMPUTE AN-ZSCORE-DIFF = INV-DAY-OF-MONTH - AN-ZSCORE-MEAN.
    IF MU-SQRT-RESULT > 0 AND AN-ZSCORE-DIFF < 0
        COMPUTE AN-ZSCORE-DIFF = AN-ZSCORE-DIFF * -1.
    IF MU-SQRT-RESULT > 0
        COMPUTE AN-ZSCORE ROUNDED = AN-ZSCORE-DIFF / MU-SQRT-RESULT.
    IF AN-ZSCORE > 2.5
        SET AN-IS-ANOMALY TO TRUE.
*----------------------------------------------------------------

*   FIRST-PASS ACCUMULATOR FOR THE DAY-OF-MONTH FEATURE.
SUM-ONE-POP-DAY.

    ADD AN-POP-DAY-OF-MONTH(AN-POPULATION-INDEX) TO AN-ZSCORE-SUM.
*----------------------------------------------------------------

*   SECOND-PASS VARIANCE ACCUMULATOR FOR THE DAY-OF-MONTH FEATURE.
SUMSQ-ONE-POP-DAY.

    COMPUTE AN-ZSCORE-DIFF =
            AN-POP-DAY-OF-MONTH(AN-POPULATION-INDEX) - AN-ZSCORE-MEAN.
    COMPUTE AN-ZSCORE-SUM-SQ = AN-ZSCORE-SUM-SQ
                             + (AN-ZSCORE-DIFF * AN-ZSCORE-DIFF).
*----------------------------------------------------------------

*   APPENDS THE CURRENT INVOICE'S FOUR FEATURES TO THE RUNNING
*   POPULATION TABLE (CAPPED AT THE SAME 500-INVOICE CEILING AS THE
*   DUPLICATE REGISTRY - SEE WS-ANALYTICS.CBL).  ALSO FEEDS THE
*   BENFORD FIRST-DIGIT ACCUMULATOR BELOW, BUT ONLY WHEN THE AMOUNT
*   IS POSITIVE (A ZERO OR CREDIT-NOTE AMOUNT HAS NO LEADING SIGNIFICANT
*   DIGIT TO SPEAK OF) AND ONLY UP TO 9999 SAMPLES, WHICH IS FAR MORE
*   THAN ANY SINGLE RUN IS EXPECTED TO PRODUCE.
APPEND-TO-FEATURE-POPULATION.

    IF AN-POPULATION-COUNT < AN-POPULATION-MAX
        ADD 1 TO AN-POPULATION-COUNT
        MOVE INV-TOTAL-AMOUNT     TO AN-POP-AMOUNT(AN-POPULATION-COUNT)
        MOVE INV-LINE-ITEM-COUNT
                                 TO AN-POP-LINE-ITEMS(AN-POPULATION-COUNT)
        MOVE INV-CLAIMED-TAX-RATE TO AN-POP-TAX-RATE(AN-POPULATION-COUNT)
        MOVE INV-DAY-OF-MONTH
                              TO AN-POP-DAY-OF-MONTH(AN-POPULATION-COUNT).

    IF INV-TOTAL-AMOUNT > 0 AND AN-BENFORD-SAMPLE-COUNT < 9999
        PERFORM ACCUMULATE-BENFORD-DIGIT.
*----------------------------------------------------------------
*   AN-POPULATION-MAX IS 500, THE SAME NUMBER USED FOR THE DUPLICATE
*   REGISTRY OVER IN WS-DUPREG.CBL - NOT A COINCIDENCE, BOTH TABLES
*   WERE SIZED TOGETHER WHEN THE COMMITTEE SET THE 500-INVOICE
*   CEILING FOR A SINGLE BATCH WINDOW BACK WHEN THIS CHECK WAS
*   FIRST WRITTEN.  PAST THAT CEILING THE FEATURE POPULATION SIMPLY
*   STOPS GROWING - THE Z-SCORE TESTS KEEP RUNNING AGAINST WHATEVER
*   WAS CAPTURED IN THE FIRST 500 INVOICES RATHER THAN FAILING OR
*   SKIPPING, SINCE A STABLE POPULATION OF 500 IS STATISTICALLY
*   MORE THAN ENOUGH TO KEEP DETECTING OUTLIERS IN THE REMAINDER OF
*   AN OVERSIZED RUN.  PRINT-OVERFLOW-WARNING IN THE MAIN PROGRAM
*   IS WHAT TELLS THE OPERATOR THIS HAPPENED.
*----------------------------------------------------------------

*   PULLS THE FIRST SIGNIFICANT (NON-ZERO) DIGIT OUT OF THE
*   INVOICE AMOUNT VIA THE AN-BENFORD-DIGIT-VIEW REDEFINES TABLE
*   (ONE PIC 9(01) SLOT PER COLUMN OF THE ZONED AMOUNT) AND TALLIES
*   IT.  THE TALLY FEEDS RUN-BENFORD-TEST BELOW, EXECUTED ONCE AT
*   END OF FILE.
ACCUMULATE-BENFORD-DIGIT.

    MOVE INV-TOTAL-AMOUNT TO AN-BENFORD-AMOUNT-WORK.
    MOVE "N" TO AN-BENFORD-FOUND-SWITCH.
    PERFORM FIND-FIRST-SIGNIFICANT-DIGIT
            VARYING AN-BENFORD-SCAN-INDEX FROM 1 BY 1
            UNTIL AN-BENFORD-SCAN-INDEX > 11
               OR AN-BENFORD-DIGIT-FOUND.

    IF AN-BENFORD-DIGIT-FOUND
        ADD 1 TO AN-BENFORD-SAMPLE-COUNT
        ADD 1 TO AN-BENFORD-DIGIT-TALLY(AN-BENFORD-FIRST-DIGIT).
*----------------------------------------------------------------
*   AN-BENFORD-SAMPLE-COUNT IS A SEPARATE COUNTER FROM AN-POPULATION-
*   COUNT ABOVE - THE FEATURE POPULATION STOPS GROWING AT 500 BUT
*   THE BENFORD SAMPLE COUNT KEEPS GOING TO 9999, SINCE THE BENFORD
*   TEST'S ACCURACY ONLY IMPROVES WITH MORE SAMPLES AND IT DOES NOT
*   NEED TO RETAIN EACH INDIVIDUAL AMOUNT THE WAY THE Z-SCORE TESTS
*   DO - ONLY A RUNNING TALLY PER DIGIT, SO THE STORAGE COST OF A
*   LARGER CEILING IS NINE COMP COUNTERS, NOT A 500-ROW TABLE.
*----------------------------------------------------------------

*   SCANS LEFT TO RIGHT THROUGH THE 11 INTEGER-PART DIGIT SLOTS
*   (THE VIEW ALSO COVERS THE TWO DECIMAL DIGITS BUT THOSE ARE NEVER
*   REACHED BECAUSE THE LOOP STOPS AT 11) AND STOPS ON THE FIRST
*   NON-ZERO ONE IT FINDS - THAT IS THE LEADING DIGIT BENFORD'S LAW
*   IS ABOUT.
FIND-FIRST-SIGNIFICANT-DIGIT.

    IF AN-BENFORD-DIGIT(AN-BENFORD-SCAN-INDEX) > 0
        MOVE AN-BENFORD-DIGIT(AN-BENFORD-SCAN-INDEX)
                                      TO AN-BENFORD-FIRST-DIGIT
        MOVE "Y" TO AN-BENFORD-FOUND-SWITCH.
*----------------------------------------------------------------

*==================================================================
*   RUN-LEVEL BENFORD'S LAW TEST.
*
*   NOT A PER-INVOICE CHECK - PERFORMED ONCE AT END OF FILE AFTER
*   EVERY INVOICE HAS BEEN SCANNED.  NATURALLY-OCCURRING FINANCIAL
*   AMOUNTS FOLLOW A KNOWN DISTRIBUTION OF LEADING DIGITS (DIGIT 1
*   LEADS ABOUT 30% OF THE TIME, DIGIT 9 ONLY ABOUT 4.6%) - FABRICATED
*   OR ROUNDED-UP AMOUNTS TEND TO DEVIATE FROM IT.  THE CHI-SQUARED
*   STATISTIC BELOW MEASURES HOW FAR THE OBSERVED DIGIT COUNTS STRAY
*   FROM THE EXPECTED PROPORTIONS; 15.507 IS THE STANDARD 95%
*   CONFIDENCE CUTOFF FOR 8 DEGREES OF FREEDOM (9 DIGIT BUCKETS LESS
*   ONE).  NEEDS AT LEAST 20 SAMPLES OR THE STATISTIC IS TOO NOISY
*   TO TRUST.
*==================================================================
RUN-BENFORD-TEST.

    SET AN-BENFORD-PASSES TO TRUE.
    MOVE 0 TO AN-BENFORD-CHI-STATISTIC.

    IF AN-BENFORD-SAMPLE-COUNT >= 20
        PERFORM ADD-ONE-BENFORD-CHI-TERM
                VARYING AN-BENFORD-SCAN-INDEX FROM 1 BY 1
                UNTIL AN-BENFORD-SCAN-INDEX > 9.
    IF AN-BENFORD-SAMPLE-COUNT >= 20 AND AN-BENFORD-CHI-STATISTIC
                                                        NOT < 15.507
        MOVE "N" TO AN-BENFORD-RESULT-SWITCH.
*----------------------------------------------------------------

*   ONE CHI-SQUARED TERM PER DIGIT BUCKET: (OBSERVED - EXPECTED)
*   SQUARED, DIVIDED BY EXPECTED, SUMMED OVER ALL NINE BUCKETS.  THE
*   EXPECTED PROPORTIONS COME FROM WS-BENFORD-EXPECTED-VALUES, LOADED
*   BY REDEFINES IN WS-ANALYTICS.CBL AND ALREADY SCALED BY 100000 TO
*   AVOID A DECIMAL LITERAL IN THE TABLE ITSELF.
ADD-ONE-BENFORD-CHI-TERM.

    COMPUTE AN-BENFORD-OBSERVED-PROP ROUNDED =
            AN-BENFORD-DIGIT-TALLY(AN-BENFORD-SCAN-INDEX)
                / AN-BENFORD-SAMPLE-COUNT.
    COMPUTE AN-BENFORD-EXPECTED-PROP ROUNDED =
            WS-BENFORD-EXPECTED(AN-BENFORD-SCAN-INDEX) / 100000.
    COMPUTE AN-BENFORD-DEVIATION =
            AN-BENFORD-OBSERVED-PROP - AN-BENFORD-EXPECTED-PROP.
    COMPUTE AN-BENFORD-CHI-TERM ROUNDED =
            (AN-BENFORD-DEVIATION * AN-BENFORD-DEVIATION)
                / AN-BENFORD-EXPECTED-PROP.
    ADD AN-BENFORD-CHI-TERM TO AN-BENFORD-CHI-STATISTIC.
*----------------------------------------------------------------
*   WHY BENFORD AT ALL - THE AUDIT COMMITTEE PICKED IT UP FROM A
*   FRAUD-EXAMINATION SEMINAR IN LATE 1996 (SEE AU0180) AS A CHEAP
*   RUN-LEVEL SCREEN THAT NEEDS NO PER-VENDOR HISTORY AND CATCHES A
*   DIFFERENT KIND OF FABRICATION THAN THE PER-INVOICE CHECKS DO -
*   SOMEONE MAKING UP A WHOLE BATCH OF NUMBERS TENDS TO UNDER-USE
*   LOW LEADING DIGITS AND OVER-USE HIGH ONES WITHOUT REALISING IT.
*   IT IS DELIBERATELY A RUN-LEVEL WARNING ONLY, NEVER A PER-INVOICE
*   FAIL - A CHI-SQUARED DEVIATION SAYS SOMETHING ABOUT THE WHOLE
*   BATCH, NOT ABOUT ANY ONE INVOICE IN IT, SO THERE IS NO SINGLE
*   INV-INVOICE-NUMBER TO FAIL AGAINST.  THE PRINT-ANALYTICS-SUMMARY
*   PARAGRAPH IN THE MAIN PROGRAM IS WHAT ACTUALLY REPORTS THIS
*   RESULT TO THE RUN-LEVEL SECTION OF THE AUDIT REPORT.

*==================================================================
*   CHECK 5.4 - MULTI-VENDOR COLLUSION DETECTION (RUN LEVEL).
*
*   BUILDS A RUN-LEVEL TABLE OF DISTINCT VENDOR IDENTITIES SEEN THIS
*   RUN (ADDRESS, BANK ACCOUNT, PHONE), THEN AFTER END OF FILE
*   COMPARES EVERY VENDOR PAIR LOOKING FOR SHARED CONTACT DETAILS -
*   A CLASSIC SIGN OF ONE PERSON OPERATING MULTIPLE SHELL VENDORS TO
*   SPLIT PAYMENTS BELOW AN APPROVAL THRESHOLD.  CAPPED AT 100
*   DISTINCT VENDORS (AT-VENDOR-ATTR-TABLE) SINCE THE COMPARISON
*   BELOW IS O(N-SQUARED) AND THE COMMITTEE JUDGED 100 VENDORS PER
*   RUN A SAFE UPPER BOUND FOR THIS BATCH WINDOW.
*==================================================================
REGISTER-VENDOR-ATTRIBUTES.

*   LINEAR SCAN FOR AN EXISTING ENTRY FOR THIS VENDOR ID - THE TABLE
*   IS SMALL ENOUGH (100 MAX) THAT A SEQUENTIAL SEARCH IS NO WORSE
*   THAN A BINARY ONE WOULD BE FOR THE EFFORT OF KEEPING IT SORTED.
    SET AT-VENDOR-NOT-FOUND TO TRUE.
    PERFORM TEST-ONE-VENDOR-ATTR-KEY
            VARYING AT-VENDOR-ATTR-INDEX FROM 1 BY 1
            UNTIL AT-VENDOR-ATTR-INDEX > AT-VENDOR-ATTR-COUNT
               OR AT-VENDOR-FOUND.

    IF AT-VENDOR-NOT-FOUND AND AT-VENDOR-ATTR-COUNT < 100
        ADD 1 TO AT-VENDOR-ATTR-COUNT
        MOVE INV-VENDOR-ID      TO AT-VENDOR-ID(AT-VENDOR-ATTR-COUNT)
        MOVE INV-VENDOR-ADDRESS TO AT-VENDOR-ADDRESS(AT-VENDOR-ATTR-COUNT)
        MOVE INV-BANK-ACCOUNT
                        TO AT-VENDOR-BANK-ACCOUNT(AT-VENDOR-ATTR-COUNT)
        MOVE INV-PHONE          TO AT-VENDOR-PHONE(AT-VENDOR-ATTR-COUNT).
*----------------------------------------------------------------

*   ONE COMPARISON OF THE LOOKUP KEY AGAINST ONE TABLE SLOT - A
*   STRAIGHT EQUALITY TEST ON THE TEN-BYTE VENDOR ID, NO PARTIAL OR
*   FUZZY MATCHING HERE (THAT IS WHAT WS-EDITDIST.CBL'S EDIT-
*   DISTANCE ROUTINE IS FOR, USED ELSEWHERE BY THE DUPLICATE-
*   DETECTION CHECKS, NOT BY THIS ONE).
TEST-ONE-VENDOR-ATTR-KEY.

    IF INV-VENDOR-ID = AT-VENDOR-ID(AT-VENDOR-ATTR-INDEX)
        SET AT-VENDOR-FOUND TO TRUE.
*----------------------------------------------------------------

*   PAIRWISE COMPARISON ACROSS THE ENTIRE VENDOR TABLE - OUTER LOOP
*   RUNS EVERY VENDOR, INNER LOOP (COMPARE-ONE-VENDOR-PAIR) RUNS
*   EVERY VENDOR AFTER IT, SO EACH PAIR IS CHECKED EXACTLY ONCE.
*   AT-COLLUSION-SCORE IS A RUN-LEVEL COMPOSITE, NOT A PER-INVOICE
*   FIGURE - IT DOES NOT GO ON ANY ONE INVOICE'S RESULT RECORD, ONLY
*   ON THE RPT-COLLUSION-LINE ALERT LINES PRINTED BY WRITE-ADDRESS-
*   COLLUSION-LINE AND WRITE-BANK-COLLUSION-LINE BELOW.
RUN-COLLUSION-DETECTION.

    MOVE 0 TO AT-RELATIONSHIP-COUNT.

    IF AT-VENDOR-ATTR-COUNT >= 2
        PERFORM COMPARE-ONE-VENDOR-PAIR
                VARYING AT-VENDOR-ATTR-INDEX FROM 1 BY 1
                UNTIL AT-VENDOR-ATTR-INDEX > AT-VENDOR-ATTR-COUNT.

*   25 POINTS PER FLAGGED RELATIONSHIP, CAPPED AT 100 - A ROUGH
*   SEVERITY INDICATOR RATHER THAN A STATISTICALLY DERIVED FIGURE.
    COMPUTE AT-COLLUSION-SCORE = AT-RELATIONSHIP-COUNT * 25.
    IF AT-COLLUSION-SCORE > 100
        MOVE 100 TO AT-COLLUSION-SCORE.
*----------------------------------------------------------------
*   AT-COLLUSION-SCORE IS NOT WRITTEN TO ANY RESULT OR SUMMARY
*   RECORD AT ALL - THE ONLY PLACE IT SURFACES IS A RUN-LEVEL
*   TOTALS LINE THE MAIN PROGRAM PRINTS AFTER END OF FILE, ALONGSIDE
*   THE BENFORD CHI-SQUARED FIGURE.  BOTH ARE DIAGNOSTIC NUMBERS FOR
*   THE PERSON RUNNING THE BATCH, NOT INPUTS TO ANY PER-INVOICE
*   DECISION - THE PER-INVOICE DECISIONS COME OUT OF WRITE-ADDRESS-
*   COLLUSION-LINE AND WRITE-BANK-COLLUSION-LINE BELOW, WHICH FIRE
*   ONE RPT-COLLUSION-LINE PER FLAGGED PAIR REGARDLESS OF WHAT THE
*   EVENTUAL RUN-LEVEL SCORE ADDS UP TO.
*----------------------------------------------------------------

*   OUTER HALF OF THE PAIRWISE SCAN - FOR VENDOR AT INDEX N, COMPARE
*   IT AGAINST EVERY VENDOR AT INDEX N+1 THROUGH THE END OF THE
*   TABLE SO NO PAIR IS VISITED TWICE AND NO VENDOR IS COMPARED
*   AGAINST ITSELF.
COMPARE-ONE-VENDOR-PAIR.

    COMPUTE AT-VENDOR-ATTR-INDEX-2 = AT-VENDOR-ATTR-INDEX + 1.
    PERFORM COMPARE-ONE-VENDOR-PAIR-INNER
            VARYING AT-VENDOR-ATTR-INDEX-2 FROM AT-VENDOR-ATTR-INDEX-2
            BY 1 UNTIL AT-VENDOR-ATTR-INDEX-2 > AT-VENDOR-ATTR-COUNT.
*----------------------------------------------------------------

*   THREE INDEPENDENT TESTS PER PAIR - SHARED ADDRESS, SHARED BANK
*   ACCOUNT, SHARED PHONE.  A BLANK FIELD ON EITHER SIDE NEVER
*   COUNTS AS A MATCH (TWO VENDORS BOTH MISSING A PHONE NUMBER ARE
*   NOT THEREBY RELATED).  THE PHONE TEST DELIBERATELY DOES NOT
*   WRITE AN ALERT LINE OF ITS OWN - THE COMMITTEE TREATS A SHARED
*   PHONE AS CORROBORATING EVIDENCE FOR THE OTHER TWO RATHER THAN AN
*   ALERT IN ITS OWN RIGHT, BUT IT STILL COUNTS TOWARD THE SCORE.
COMPARE-ONE-VENDOR-PAIR-INNER.

    IF AT-VENDOR-ADDRESS(AT-VENDOR-ATTR-INDEX) NOT = SPACES
       AND AT-VENDOR-ADDRESS(AT-VENDOR-ATTR-INDEX)
              = AT-VENDOR-ADDRESS(AT-VENDOR-ATTR-INDEX-2)
        ADD 1 TO AT-RELATIONSHIP-COUNT
        PERFORM WRITE-ADDRESS-COLLUSION-LINE.

    IF AT-VENDOR-BANK-ACCOUNT(AT-VENDOR-ATTR-INDEX) NOT = SPACES
       AND AT-VENDOR-BANK-ACCOUNT(AT-VENDOR-ATTR-INDEX)
              = AT-VENDOR-BANK-ACCOUNT(AT-VENDOR-ATTR-INDEX-2)
        ADD 1 TO AT-RELATIONSHIP-COUNT
        PERFORM WRITE-BANK-COLLUSION-LINE.

    IF AT-VENDOR-PHONE(AT-VENDOR-ATTR-INDEX) NOT = SPACES
       AND AT-VENDOR-PHONE(AT-VENDOR-ATTR-INDEX)
              = AT-VENDOR-PHONE(AT-VENDOR-ATTR-INDEX-2)
        ADD 1 TO AT-RELATIONSHIP-COUNT.
*----------------------------------------------------------------

*   LOADS THE STRUCTURED RPT-COLLUSION-LINE FIELDS DIRECTLY - SEE
*   AU0207 ABOVE, THIS USED TO STRING PROSE INTO WRK-ALERT-TEXT
*   BEFORE THE REPORT LAYOUT GREW ITS OWN RCL- FIELDS FOR IT.
WRITE-ADDRESS-COLLUSION-LINE.

    MOVE "SHARED ADDRESS   " TO RCL-REL-TYPE.
    MOVE AT-VENDOR-ID(AT-VENDOR-ATTR-INDEX)   TO RCL-VENDOR-A.
    MOVE AT-VENDOR-ID(AT-VENDOR-ATTR-INDEX-2) TO RCL-VENDOR-B.
    PERFORM PRINT-COLLUSION-ALERT-LINE.
*----------------------------------------------------------------

WRITE-BANK-COLLUSION-LINE.

    MOVE "SHARED BANK ACCT " TO RCL-REL-TYPE.
    MOVE AT-VENDOR-ID(AT-VENDOR-ATTR-INDEX)   TO RCL-VENDOR-A.
    MOVE AT-VENDOR-ID(AT-VENDOR-ATTR-INDEX-2) TO RCL-VENDOR-B.
    PERFORM PRINT-COLLUSION-ALERT-LINE.
*----------------------------------------------------------------
*   A NOTE ON WHAT THIS CHECK DOES NOT DO - IT NEVER LOOKS AT A
*   VENDOR-NAME FIELD, ONLY ADDRESS, BANK ACCOUNT AND PHONE, BECAUSE
*   TWO LEGITIMATELY UNRELATED VENDORS CAN SHARE A TRADING NAME (A
*   FRANCHISE, A COMMON SURNAME) BUT RARELY SHARE A BANK ACCOUNT
*   NUMBER BY ACCIDENT.  IT ALSO ONLY EVER COMPARES VENDORS SEEN
*   WITHIN THE SAME RUN - THERE IS NO CROSS-RUN VENDOR ATTRIBUTE
*   HISTORY KEPT ANYWHERE IN THIS SYSTEM, SO A COLLUSION RING THAT
*   SPREADS ITS INVOICES ACROSS SEPARATE RUNS TO STAY BELOW THIS
*   CHECK'S RADAR WILL NOT BE CAUGHT HERE - THAT GAP IS A KNOWN
*   LIMITATION, NOT AN OVERSIGHT, AND HAS BEEN RAISED WITH THE
*   COMMITTEE MORE THAN ONCE WITHOUT A DECISION TO CLOSE IT.

*==================================================================
*   CHECK 5.5 - APPROVAL THRESHOLD CIRCUMVENTION.
*
*   WATCHES FOR THREE WAYS A VENDOR MIGHT BE KEEPING INVOICES JUST
*   UNDER AN APPROVAL LIMIT TO AVOID THE NEXT LEVEL OF SIGN-OFF:
*   (1) THIS INVOICE ALONE SITS SUSPICIOUSLY CLOSE TO A THRESHOLD,
*   (2) THIS INVOICE PLUS ITS MOST RECENT PREDECESSORS FROM THE SAME
*   VENDOR SUM TO ABOUT A THRESHOLD (CLASSIC INVOICE SPLITTING), AND
*   (3) THE VENDOR HAS AN UNUSUALLY HIGH RATE OF ROUND-NUMBER
*   INVOICES, WHICH TENDS TO ACCOMPANY FABRICATED RATHER THAN
*   ORGANICALLY-PRICED BILLING.
*==================================================================
RUN-THRESHOLD-CIRCUMVENTION.

    MOVE "5.5 " TO WRK-CHECK-ID.
    MOVE 0 TO TC-ALERT-COUNT.
    MOVE SPACES TO WRK-ALERT-TEXT.

*   WS-THRESHOLD-VALUES HOLDS FIVE APPROVAL LIMITS, LOADED BY
*   REDEFINES - EACH IS TESTED IN TURN AGAINST THIS INVOICE.
    PERFORM TEST-ONE-THRESHOLD
            VARYING TC-THRESHOLD-INDEX FROM 1 BY 1
            UNTIL TC-THRESHOLD-INDEX > 5.

    PERFORM TEST-ROUND-NUMBER-CIRCUMVENTION.

    IF TC-ALERT-COUNT > 0
        MOVE "WARNING" TO WRK-CHECK-STATUS
    ELSE
        MOVE "PASS"    TO WRK-CHECK-STATUS.

    PERFORM FILE-CHECK-RESULT.
*----------------------------------------------------------------
*   ONE ALERT COUNT COVERS ALL THREE TESTS BELOW AND THE CHECK GOES
*   TO WARNING IF ANY OF THEM FIRED - THERE IS NO SEPARATE PASS/
*   WARNING DISTINCTION PER SUB-TEST THE WAY SOME OF THE EARLIER
*   CATEGORIES DO, BECAUSE THE COMMITTEE TREATS ALL THREE AS THE SAME
*   UNDERLYING CONCERN (A VENDOR STRUCTURING THEIR BILLING TO AVOID
*   SCRUTINY) RATHER THAN THREE SEPARATE FINDINGS.

*   TESTS 1: IS THIS INVOICE, ALONE, WITHIN 90-99% OF THIS PARTICULAR
*   THRESHOLD?  A VENDOR BILLING AT, SAY, 97% OF AN APPROVAL LIMIT
*   REPEATEDLY IS A CLASSIC SIGN OF DELIBERATELY STAYING JUST UNDER
*   THE SIGN-OFF LINE.  ONLY THE FIRST THRESHOLD THAT TRIPS GETS ITS
*   TEXT INTO WRK-ALERT-TEXT (THE "= SPACES" GUARD), SINCE THE ALERT
*   FIELD HOLDS ONE LINE OF PROSE, NOT A LIST.
TEST-ONE-THRESHOLD.

    COMPUTE TC-PROXIMITY-PCT ROUNDED =
            (INV-TOTAL-AMOUNT * 100) / WS-THRESHOLD(TC-THRESHOLD-INDEX).

    IF TC-PROXIMITY-PCT >= 90 AND TC-PROXIMITY-PCT < 100
        ADD 1 TO TC-ALERT-COUNT.
    IF TC-PROXIMITY-PCT >= 90 AND TC-PROXIMITY-PCT < 100
       AND WRK-ALERT-TEXT = SPACES
        STRING "Invoice at " DELIMITED BY SIZE
               TC-PROXIMITY-PCT DELIMITED BY SIZE
               "% of approval threshold " DELIMITED BY SIZE
               WS-THRESHOLD(TC-THRESHOLD-INDEX) DELIMITED BY SIZE
               INTO WRK-ALERT-TEXT.

    PERFORM TEST-SPLIT-CIRCUMVENTION.
*----------------------------------------------------------------
*   WHY 90-99% RATHER THAN, SAY, "WITHIN 500 RUPEES OF THE LIMIT" -
*   A PERCENTAGE WINDOW SCALES SENSIBLY ACROSS ALL FIVE THRESHOLDS
*   IN THE TABLE (TEN THOUSAND UP TO FIVE HUNDRED THOUSAND) WITHOUT
*   NEEDING A SEPARATE ABSOLUTE TOLERANCE FOR EACH ONE.  100% ITSELF
*   IS DELIBERATELY EXCLUDED FROM THE WINDOW - AN INVOICE AT OR OVER
*   THE THRESHOLD IS NOT CIRCUMVENTING ANYTHING, IT SIMPLY REQUIRES
*   THE NEXT LEVEL OF APPROVAL AND THAT IS WORKING AS DESIGNED.

*   TEST 2: INVOICE SPLITTING.  WALKS BACKWARD THROUGH UP TO THE
*   LAST FIVE INVOICES ON RECORD FOR THIS VENDOR (THE VP- VENDOR
*   PROFILE TABLE, SEE WS-VENDPROF.CBL) ADDING THEM TO THE CURRENT
*   INVOICE'S AMOUNT UNTIL EITHER FIVE HAVE BEEN ADDED OR THE
*   RUNNING SUM LANDS WITHIN 95-110% OF THE SAME THRESHOLD JUST
*   TESTED ABOVE - IF IT DOES, THAT LOOKS LIKE ONE LARGE INVOICE
*   DELIBERATELY BROKEN INTO SEVERAL SMALLER ONES TO STAY UNDER THE
*   LIMIT ON EACH ONE INDIVIDUALLY.
TEST-SPLIT-CIRCUMVENTION.

    MOVE "N" TO TC-SPLIT-FOUND-SWITCH.
    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) >= 2
        MOVE INV-TOTAL-AMOUNT TO TC-SPLIT-SUM
        MOVE 1 TO TC-SPLIT-COUNT
        PERFORM ADD-ONE-RECENT-AMOUNT
                VARYING TC-RECENT-INDEX
                FROM VP-INVOICE-COUNT(VP-VENDOR-INDEX) BY -1
                UNTIL TC-RECENT-INDEX < 1
                   OR TC-SPLIT-COUNT > 5
                   OR TC-SPLIT-FOUND.

    IF TC-SPLIT-FOUND
        ADD 1 TO TC-ALERT-COUNT.
    IF TC-SPLIT-FOUND AND WRK-ALERT-TEXT = SPACES
        STRING "Possible invoice splitting - "
                    DELIMITED BY SIZE
               TC-SPLIT-COUNT DELIMITED BY SIZE
               " invoices totalling " DELIMITED BY SIZE
               TC-SPLIT-SUM DELIMITED BY SIZE
               INTO WRK-ALERT-TEXT.
*----------------------------------------------------------------
*   THE "= SPACES" GUARD HERE MEANS A SPLITTING ALERT NEVER
*   OVERWRITES A PROXIMITY ALERT ALREADY SET BY TEST-ONE-THRESHOLD
*   ABOVE FOR AN EARLIER, SMALLER THRESHOLD IN THE SAME PASS - ONLY
*   THE FIRST OF THE THREE WORDINGS TO FIRE EVER REACHES WRK-ALERT-
*   TEXT.  THE ALERT COUNT STILL GOES UP REGARDLESS, SO THE CHECK
*   STATUS CORRECTLY GOES TO WARNING EVEN WHEN THE DISPLAYED TEXT
*   ONLY NAMES ONE OF SEVERAL THINGS THAT TRIPPED.
*----------------------------------------------------------------

*   ADDS ONE MORE RECENT INVOICE'S AMOUNT TO THE RUNNING SPLIT SUM
*   AND RE-CHECKS PROXIMITY TO THE THRESHOLD EVERY TIME A NEW
*   AMOUNT JOINS - STOPS AS SOON AS THE COMBINED TOTAL LANDS IN THE
*   95.0-110.0% WINDOW (PROXIMITY IS KEPT TO ONE DECIMAL, HENCE THE
*   TIMES-1000 SCALING RATHER THAN TIMES-100).
ADD-ONE-RECENT-AMOUNT.

    ADD VP-INV-AMOUNT(VP-VENDOR-INDEX, TC-RECENT-INDEX) TO TC-SPLIT-SUM.
    ADD 1 TO TC-SPLIT-COUNT.

    COMPUTE TC-PROXIMITY-PCT ROUNDED =
            (TC-SPLIT-SUM * 1000) / WS-THRESHOLD(TC-THRESHOLD-INDEX).
    IF TC-PROXIMITY-PCT >= 950 AND TC-PROXIMITY-PCT <= 1100
        MOVE "Y" TO TC-SPLIT-FOUND-SWITCH.
*----------------------------------------------------------------
*   WHY ONLY THE LAST FIVE INVOICES AND NOT THE VENDOR'S WHOLE
*   HISTORY - THE VP- VENDOR PROFILE TABLE ITSELF ONLY CARRIES THE
*   TEN MOST RECENT INVOICE AMOUNTS PER VENDOR (SEE WS-VENDPROF.CBL),
*   AND FIVE WAS JUDGED ENOUGH TO CATCH A SPLIT ACROSS A HANDFUL OF
*   INVOICES WITHOUT THE SEARCH RUNNING SO FAR BACK THAT IT STARTS
*   PICKING UP ORDINARY, UNRELATED INVOICES FROM WEEKS EARLIER AND
*   CALLING THEIR COINCIDENTAL SUM A SPLIT.  95.0-110.0% IS A WIDER
*   WINDOW THAN THE SINGLE-INVOICE TEST ABOVE BECAUSE A DELIBERATE
*   SPLIT DOES NOT ALWAYS LAND EXACTLY AT THE THRESHOLD - SOMEONE
*   SPLITTING ON PURPOSE OFTEN OVERSHOOTS SLIGHTLY RATHER THAN RISK
*   UNDERSHOOTING AND NEEDING A THIRD INVOICE.

*   TEST 3: ROUND-NUMBER FREQUENCY.  COUNTS HOW MANY OF THE
*   VENDOR'S INVOICES ON RECORD ARE EXACT MULTIPLES OF 1000 AND
*   FLAGS IF MORE THAN HALF OF THEM ARE - A NATURAL MIX OF GOODS AND
*   SERVICES RARELY PRICES THIS CLEANLY THIS OFTEN.
TEST-ROUND-NUMBER-CIRCUMVENTION.

    MOVE 0 TO TC-ROUND-COUNT.
    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) > 0
        PERFORM TEST-ONE-RECENT-ROUND-AMOUNT
                VARYING TC-RECENT-INDEX FROM 1 BY 1
                UNTIL TC-RECENT-INDEX > VP-INVOICE-COUNT(VP-VENDOR-INDEX).

    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) > 0
        COMPUTE TC-ROUND-PCT ROUNDED =
            (TC-ROUND-COUNT * 100) / VP-INVOICE-COUNT(VP-VENDOR-INDEX).
    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) > 0 AND TC-ROUND-PCT > 50
        ADD 1 TO TC-ALERT-COUNT.
    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) > 0 AND TC-ROUND-PCT > 50
       AND WRK-ALERT-TEXT = SPACES
        MOVE "High frequency of round-number invoices"
                         TO WRK-ALERT-TEXT.
*----------------------------------------------------------------
*   TC-ROUND-PCT IS COMPUTED OVER THE VENDOR'S WHOLE RECENT HISTORY
*   IN THE PROFILE TABLE (UP TO TEN INVOICES, SEE WS-VENDPROF.CBL),
*   NOT JUST THE CURRENT INVOICE - A SINGLE ROUND-NUMBER INVOICE IS
*   UNREMARKABLE, BUT A VENDOR WHOSE LAST SEVERAL INVOICES ARE ALL
*   SUSPICIOUSLY ROUND IS THE PATTERN THIS TEST IS AFTER, SO THE 50%
*   THRESHOLD IS TESTED AGAINST THE VENDOR'S HISTORY EVERY TIME A
*   NEW INVOICE FROM THEM IS AUDITED, NOT JUST ONCE.
*----------------------------------------------------------------

*   DIVIDE ... REMAINDER AGAINST 1000 - A ZERO REMAINDER MEANS THE
*   AMOUNT IS AN EXACT MULTIPLE OF 1000 AND SO COUNTS AS "ROUND" FOR
*   THIS TEST.
TEST-ONE-RECENT-ROUND-AMOUNT.

    DIVIDE VP-INV-AMOUNT(VP-VENDOR-INDEX, TC-RECENT-INDEX) BY 1000
           GIVING VP-AMOUNT-MULTIPLE REMAINDER VP-DIVIDE-REMAINDER.
    IF VP-DIVIDE-REMAINDER = 0
        ADD 1 TO TC-ROUND-COUNT.
*----------------------------------------------------------------
*   A ROUND MULTIPLE OF 1000 IS THE TEST, NOT A ROUND MULTIPLE OF
*   100 OR 10000 - THE COMMITTEE TRIED A FEW DIFFERENT GRANULARITIES
*   AGAINST A SAMPLE OF HISTORICAL INVOICES AND SETTLED ON 1000 AS
*   THE ONE THAT SEPARATED GENUINELY ROUND QUOTED PRICES (SERVICE
*   CONTRACTS, RETAINERS) FROM ORDINARY GOODS INVOICES THAT JUST SO
*   HAPPEN TO LAND ON A ROUND HUNDRED BY COINCIDENCE OF QUANTITY
*   TIMES UNIT PRICE; 100 CAUGHT TOO MANY OF THE LATTER AS FALSE
*   POSITIVES.
*----------------------------------------------------------------
*   END OF THE THRESHOLD-CIRCUMVENTION CATALOGUE AND OF THIS
*   PARAGRAPH LIBRARY.  ALL THREE TESTS ABOVE (PROXIMITY, SPLITTING,
*   ROUND-NUMBER FREQUENCY) WRITE INTO THE SAME TC- WORKING-STORAGE
*   GROUP DECLARED IN WS-DRIVER.CBL, RESET AT THE TOP OF RUN-
*   THRESHOLD-CIRCUMVENTION EACH TIME A NEW INVOICE IS AUDITED -
*   NONE OF IT CARRIES STATE ACROSS INVOICES EXCEPT THROUGH THE
*   VENDOR PROFILE TABLE ITSELF, WHICH IS MAINTAINED BY PL-VENDOR-
*   HISTORY.CBL, NOT BY ANYTHING IN THIS FILE.
*----------------------------------------------------------------
