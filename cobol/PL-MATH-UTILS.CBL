000100*----------------------------------------------------------------
000200*    PL-MATH-UTILS.CBL
000300*    Paragraph library - COMPUTE-SQUARE-ROOT.  Load MU-SQRT-ARG,
000400*    PERFORM COMPUTE-SQUARE-ROOT, read MU-SQRT-RESULT.  Negative
000500*    or zero input returns zero rather than abending - every
000600*    caller in this run only ever square-roots a variance, which
000700*    cannot legitimately go negative, but a data error upstream
000800*    should not bring the whole overnight run down over it.
000900*----------------------------------------------------------------
001000*    1996-02-06 TJH AU0165  First cut.                            AU0165  
001100*----------------------------------------------------------------
001200
001300COMPUTE-SQUARE-ROOT.
001400
001500    IF MU-SQRT-ARG NOT > 0
001600        MOVE 0 TO MU-SQRT-RESULT
001700    ELSE
001800        MOVE MU-SQRT-ARG TO MU-SQRT-GUESS
001900        PERFORM ONE-SQRT-ITERATION
002000                VARYING MU-SQRT-ITER FROM 1 BY 1
002100                UNTIL MU-SQRT-ITER > 20
002200        MOVE MU-SQRT-GUESS TO MU-SQRT-RESULT.
002300*----------------------------------------------------------------
002400
002500ONE-SQRT-ITERATION.
002600
002700    MOVE MU-SQRT-GUESS TO MU-SQRT-PREV.
002800    COMPUTE MU-SQRT-GUESS ROUNDED =
002900            (MU-SQRT-PREV + (MU-SQRT-ARG / MU-SQRT-PREV)) / 2.
