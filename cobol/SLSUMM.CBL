000100*----------------------------------------------------------------
000200*    SLSUMM.CBL
000300*    FILE-CONTROL entry for the per-invoice audit summary output.
000400*----------------------------------------------------------------
000500*    1989-03-20 RKP AU0002  First cut.                            AU0002  
000600*----------------------------------------------------------------
000700
000800    SELECT SUMMARY-FILE
000900           ASSIGN TO "AUDSUMM"
001000           ORGANIZATION IS SEQUENTIAL
001100           ACCESS MODE IS SEQUENTIAL.
