000100*----------------------------------------------------------------
000200*    WS-ANALYTICS.CBL
000300*    WORKING-STORAGE for PL-ANALYTICS-ENGINE.CBL - vendor risk
000400*    scoring weights (5.1), the running feature population for
000500*    the Z-score anomaly test (5.2), the Benford first-digit
000600*    count table (run level), the vendor attribute table used for
000700*    collusion detection (5.4, run level) and the approval
000800*    thresholds used by the circumvention check (5.5).
000900*----------------------------------------------------------------
001000*    1996-02-06 TJH AU0165  First cut - risk scoring and Z-score. AU0165  
001100*    1996-11-21 TJH AU0180  Added the Benford digit-count table,  AU0180  
001200*                           built off the old cash-receipts digit
001300*                           test that never got finished.
001400*    1997-05-02 TJH AU0188  Added collusion detection and the     AU0188  
001500*                           threshold-circumvention tables.
001600*    2001-03-12 DMS AU0219  Standards review - the scalar score   AU0219  
001700*                           and accumulator fields below recast
001800*                           from 01-levels to 77-levels per the
001900*                           shop standard; tables and REDEFINES
002000*                           pairs left at 01, unaffected.
002100*----------------------------------------------------------------
002200
002300*   RISK-FACTOR WEIGHTS, CHECK 5.1.  SAME LOAD-BY-REDEFINES TRICK
002400*   AS THE STATUTORY MASTER TABLES - ONE ENTRY PER FACTOR.
002500    01  WS-RISK-WEIGHT-VALUES.
002600        05  FILLER  PIC X(20)  VALUE "GSTIN-STATUS      15".
002700        05  FILLER  PIC X(20)  VALUE "METADATA-TAMPER   12".
002800        05  FILLER  PIC X(20)  VALUE "ELA-MANIPULATION  12".
002900        05  FILLER  PIC X(20)  VALUE "FONT-INCONSISTENCY08".
003000        05  FILLER  PIC X(20)  VALUE "DOCUMENT-QUALITY  05".
003100        05  FILLER  PIC X(20)  VALUE "HSN-MISMATCH      10".
003200        05  FILLER  PIC X(20)  VALUE "GST-CALC-ERROR    10".
003300        05  FILLER  PIC X(20)  VALUE "DUPLICATE-DETECTED20".
003400        05  FILLER  PIC X(20)  VALUE "PRICE-VARIANCE    08".
003500        05  FILLER  PIC X(20)  VALUE "ANOMALY-DETECTED  10".
003600
003700    01  WS-RISK-WEIGHT-TABLE REDEFINES WS-RISK-WEIGHT-VALUES.
003800        05  WS-RISK-WEIGHT-ENTRY OCCURS 10 TIMES.
003900            10  WS-RISK-FACTOR-NAME      PIC X(18).
004000            10  WS-RISK-FACTOR-WEIGHT    PIC 9(02).
004100
004200    77  RS-FACTOR-SCORE                  PIC 9(03) COMP VALUE 0.
004300
004400    77  RS-RISK-SCORE                    PIC 9(03)V9.
004500    77  RS-RISK-LEVEL                    PIC X(08).
004600    77  RS-RISK-ACTION                   PIC X(40).
004700
004800*   RISK-FACTOR INPUT SWITCHES - SET BY THE MAIN-LINE IMMEDIATELY
004900*   AFTER THE CORRESPONDING CHECK RETURNS ITS STATUS, BEFORE WRK-
005000*   CHECK-STATUS IS OVERWRITTEN BY THE NEXT CHECK IN THE CATALOGUE.
005100*   THE REMAINING FOUR WEIGHTED FACTORS (ELA-MANIPULATION, FONT-
005200*   INCONSISTENCY, DOCUMENT-QUALITY, GST-CALC-ERROR) HAVE NO
005300*   DETECTOR IN THIS BATCH AND ALWAYS CONTRIBUTE ZERO.
005400    77  RF-GSTIN-INVALID-SWITCH          PIC X(01) VALUE "N".
005500        88  RF-GSTIN-IS-INVALID              VALUE "Y".
005600        88  RF-GSTIN-IS-VALID                VALUE "N".
005700    77  RF-HSN-MISMATCH-SWITCH           PIC X(01) VALUE "N".
005800        88  RF-HSN-IS-MISMATCHED             VALUE "Y".
005900        88  RF-HSN-NOT-MISMATCHED            VALUE "N".
006000    77  RF-DUPLICATE-SWITCH              PIC X(01) VALUE "N".
006100        88  RF-DUPLICATE-WAS-DETECTED        VALUE "Y".
006200        88  RF-DUPLICATE-NOT-DETECTED        VALUE "N".
006300    77  RF-PRICE-VARIANCE-SWITCH         PIC X(01) VALUE "N".
006400        88  RF-PRICE-VARIANCE-RAISED         VALUE "Y".
006500        88  RF-PRICE-VARIANCE-NOT-RAISED     VALUE "N".
006600
006700*   RUNNING FEATURE POPULATION, CHECK 5.2 - ONE ROW PER INVOICE
006800*   AUDITED THIS RUN (SHARES THE SAME 500-INVOICE CEILING AS THE
006900*   DUPLICATE REGISTRY).
007000    77  AN-POPULATION-COUNT              PIC 9(03) COMP VALUE 0.
007100    77  AN-POPULATION-MAX                PIC 9(03) COMP VALUE 500.
007200    77  AN-POPULATION-INDEX              PIC 9(03) COMP.
007300
007400    01  AN-POPULATION-TABLE.
007500        05  AN-POP-ENTRY OCCURS 500 TIMES.
007600            10  AN-POP-AMOUNT             PIC S9(11)V99.
007700            10  AN-POP-LINE-ITEMS         PIC 9(02).
007800            10  AN-POP-TAX-RATE           PIC 9(02)V99.
007900            10  AN-POP-DAY-OF-MONTH       PIC 9(02).
008000
008100*   DIGIT-EXTRACTION VIEW OF THE CURRENT AMOUNT, USED ONLY BY THE
008200*   BENFORD TEST BELOW TO PULL THE FIRST SIGNIFICANT DIGIT OUT OF
008300*   A ZONED MONEY FIELD WITHOUT AN INTRINSIC FUNCTION.
008400    01  AN-BENFORD-AMOUNT-WORK            PIC 9(11)V99.
008500    01  AN-BENFORD-DIGIT-VIEW REDEFINES AN-BENFORD-AMOUNT-WORK.
008600        05  AN-BENFORD-DIGIT OCCURS 13 TIMES PIC 9(01).
008700
008800    77  AN-BENFORD-SAMPLE-COUNT           PIC 9(04) COMP VALUE 0.
008900    01  AN-BENFORD-DIGIT-COUNT.
009000        05  AN-BENFORD-DIGIT-TALLY OCCURS 9 TIMES PIC 9(04) COMP.
009100
009200    77  AN-BENFORD-SCAN-INDEX             PIC 9(02) COMP.
009300    77  AN-BENFORD-FIRST-DIGIT            PIC 9(01).
009400    77  AN-BENFORD-FOUND-SWITCH           PIC X(01).
009500        88  AN-BENFORD-DIGIT-FOUND            VALUE "Y".
009600
009700*   EXPECTED BENFORD PROPORTION PER LEADING DIGIT, TIMES 100000,
009800*   LOADED BY REDEFINES - LOG10(1+1/D) FOR D = 1 THRU 9.
009900    01  WS-BENFORD-EXPECTED-VALUES.
010000        05  FILLER  PIC 9(06)  VALUE 030103.
010100        05  FILLER  PIC 9(06)  VALUE 017609.
010200        05  FILLER  PIC 9(06)  VALUE 012494.
010300        05  FILLER  PIC 9(06)  VALUE 009691.
010400        05  FILLER  PIC 9(06)  VALUE 007918.
010500        05  FILLER  PIC 9(06)  VALUE 006695.
010600        05  FILLER  PIC 9(06)  VALUE 005799.
010700        05  FILLER  PIC 9(06)  VALUE 005115.
010800        05  FILLER  PIC 9(06)  VALUE 004576.
010900
011000    01  WS-BENFORD-EXPECTED-TABLE REDEFINES WS-BENFORD-EXPECTED-VALUES.
011100        05  WS-BENFORD-EXPECTED OCCURS 9 TIMES PIC 9(06).
011200
011300    77  AN-BENFORD-OBSERVED-PROP          PIC 9(01)V99999.
011400    77  AN-BENFORD-EXPECTED-PROP          PIC 9(01)V99999.
011500    77  AN-BENFORD-DEVIATION              PIC S9(01)V99999.
011600    77  AN-BENFORD-CHI-TERM               PIC 9(03)V9999.
011700    77  AN-BENFORD-CHI-STATISTIC          PIC 9(04)V999.
011800    77  AN-BENFORD-RESULT-SWITCH          PIC X(01).
011900        88  AN-BENFORD-PASSES                 VALUE "Y".
012000
012100    77  AN-ANOMALY-SWITCH                 PIC X(01).
012200        88  AN-IS-ANOMALY                     VALUE "Y".
012300        88  AN-IS-NOT-ANOMALY                 VALUE "N".
012400
012500    77  AN-ZSCORE-SUM                     PIC S9(13)V99.
012600    77  AN-ZSCORE-SUM-SQ                  PIC S9(15)V99.
012700    77  AN-ZSCORE-MEAN                    PIC S9(11)V99.
012800    77  AN-ZSCORE-DIFF                    PIC S9(11)V99.
012900    77  AN-ZSCORE                         PIC S9(05)V99.
013000
013100*   VENDOR ATTRIBUTE TABLE, COLLUSION DETECTION (5.4, RUN LEVEL).
013200    77  AT-VENDOR-ATTR-COUNT              PIC 9(03) COMP VALUE 0.
013300    77  AT-VENDOR-ATTR-INDEX              PIC 9(03) COMP.
013400    77  AT-VENDOR-ATTR-INDEX-2            PIC 9(03) COMP.
013500
013600    01  AT-VENDOR-ATTR-TABLE.
013700        05  AT-VENDOR-ATTR-ENTRY OCCURS 100 TIMES.
013800            10  AT-VENDOR-ID              PIC X(10).
013900            10  AT-VENDOR-ADDRESS         PIC X(40).
014000            10  AT-VENDOR-BANK-ACCOUNT    PIC X(18).
014100            10  AT-VENDOR-PHONE           PIC X(12).
014200
014300    77  AT-VENDOR-FOUND-SWITCH            PIC X(01).
014400        88  AT-VENDOR-FOUND                   VALUE "Y".
014500        88  AT-VENDOR-NOT-FOUND               VALUE "N".
014600
014700    77  AT-RELATIONSHIP-COUNT             PIC 9(03) COMP VALUE 0.
014800    77  AT-COLLUSION-SCORE                PIC 9(03) COMP.
014900
015000*   APPROVAL THRESHOLDS, CHECK 5.5, LOADED BY REDEFINES.
015100    01  WS-THRESHOLD-VALUES.
015200        05  FILLER  PIC 9(09)  VALUE 000010000.
015300        05  FILLER  PIC 9(09)  VALUE 000050000.
015400        05  FILLER  PIC 9(09)  VALUE 000100000.
015500        05  FILLER  PIC 9(09)  VALUE 000500000.
015600        05  FILLER  PIC 9(09)  VALUE 001000000.
015700
015800    01  WS-THRESHOLD-TABLE REDEFINES WS-THRESHOLD-VALUES.
015900        05  WS-THRESHOLD OCCURS 5 TIMES PIC 9(09).
016000
016100    77  TC-THRESHOLD-INDEX                PIC 9(01) COMP.
016200    77  TC-ALERT-COUNT                    PIC 9(02) COMP.
016300    77  TC-PROXIMITY-PCT                  PIC 9(03)V9.
016400    77  TC-SPLIT-SUM                      PIC S9(11)V99.
016500    77  TC-SPLIT-COUNT                    PIC 9(02) COMP.
016600    77  TC-RECENT-INDEX                   PIC 9(02) COMP.
016700    77  TC-SPLIT-FOUND-SWITCH             PIC X(01).
016800        88  TC-SPLIT-FOUND                     VALUE "Y".
016900    77  TC-ROUND-COUNT                    PIC 9(02) COMP.
017000    77  TC-ROUND-PCT                      PIC 9(03)V9.
