000100*----------------------------------------------------------------
000200*    WS-EDITDIST.CBL
000300*    WORKING-STORAGE for PL-EDIT-DISTANCE.CBL - the Levenshtein
000400*    matrix used for every similarity-ratio comparison in the
000500*    audit engine (invoice numbers, item descriptions, addresses).
000600*    40 characters is the longest field we ever compare (the
000700*    40-byte vendor address); the matrix is sized one bigger on
000800*    each side for the "empty prefix" row/column.
000900*----------------------------------------------------------------
001000*    1992-05-11 RKP AU0071  First cut, needed for the near-       AU0071  
001100*                           duplicate fuzzy score.
001200*    1993-08-02 RKP AU0093  Reused for price-history description  AU0093  
001300*                           matching and the address-consistency
001400*                           check instead of writing a second copy.
001500*----------------------------------------------------------------
001600
001700    77  ED-ARGUMENT-1               PIC X(40).
001800    77  ED-ARGUMENT-2               PIC X(40).
001900    77  ED-LENGTH-1                 PIC 9(02) COMP.
002000    77  ED-LENGTH-2                 PIC 9(02) COMP.
002100    77  ED-I                        PIC 9(02) COMP.
002200    77  ED-J                        PIC 9(02) COMP.
002300    77  ED-COST-SUB                 PIC 9(02) COMP.
002400    77  ED-COST-DEL                 PIC 9(02) COMP.
002500    77  ED-COST-INS                 PIC 9(02) COMP.
002600    77  ED-MIN-COST                 PIC 9(02) COMP.
002700    77  ED-DISTANCE                 PIC 9(02) COMP.
002800    77  ED-MAX-LENGTH               PIC 9(02) COMP.
002900    77  ED-RATIO-1000               PIC 9(04) COMP.
003000
003100    01  ED-MATRIX.
003200        05  ED-MATRIX-ROW OCCURS 41 TIMES.
003300            10  ED-MATRIX-CELL  OCCURS 41 TIMES PIC 9(02) COMP.
003400
003500    77  ED-SCORE-100                PIC 9(03) COMP.
