000100*----------------------------------------------------------------
000200*    WS-DUPREG.CBL
000300*    WORKING-STORAGE for PL-DUPLICATE-DETECTOR.CBL - the in-run
000400*    registry of every invoice audited so far (checks 4.1, 4.2,
000500*    4.3).  Sized at 500 invoices; this was plenty for the old
000600*    overnight voucher run and still is for one day's invoices.
000700*----------------------------------------------------------------
000800*    1990-10-08 RKP AU0031  First cut - exact-duplicate key only. AU0031  
000900*    1992-06-30 RKP AU0075  Added the near-duplicate scoring work AU0075  
001000*                           fields (uses PL-EDIT-DISTANCE.CBL).
001100*    1996-04-17 TJH AU0171  Added the PO/GRN 3-way match fields.  AU0171  
001200*----------------------------------------------------------------
001300
001400    77  DR-REGISTRY-COUNT                PIC 9(03) COMP VALUE 0.
001500    77  DR-REGISTRY-MAX                  PIC 9(03) COMP VALUE 500.
001600    77  DR-REGISTRY-INDEX                PIC 9(03) COMP.
001700    77  DR-REGISTRY-OVERFLOW-SW          PIC X(01) VALUE "N".
001800        88  DR-REGISTRY-OVERFLOWED           VALUE "Y".
001900
002000    01  DR-REGISTRY-TABLE.
002100        05  DR-REGISTRY-ENTRY OCCURS 500 TIMES.
002200            10  DR-REG-VENDOR-ID          PIC X(10).
002300            10  DR-REG-INVOICE-NUMBER     PIC X(20).
002400            10  DR-REG-INVOICE-DATE       PIC X(10).
002500            10  DR-REG-TOTAL-AMOUNT       PIC S9(11)V99.
002600
002700*   ALTERNATE VIEW OF ONE REGISTRY ENTRY, USED WHEN WE ONLY NEED
002800*   THE COMPOSITE EXACT-MATCH KEY (VENDOR+INVOICE+DATE+AMOUNT)
002900*   WITHOUT ADDRESSING THE FOUR PIECES SEPARATELY.
003000    01  DR-COMPOSITE-KEY-VIEW REDEFINES DR-REGISTRY-TABLE.
003100        05  DR-COMPOSITE-KEY OCCURS 500 TIMES PIC X(53).
003200
003300    01  DR-CURRENT-KEY-GROUP.
003400        05  DR-CUR-VENDOR-ID              PIC X(10).
003500        05  DR-CUR-INVOICE-NUMBER         PIC X(20).
003600        05  DR-CUR-INVOICE-DATE           PIC X(10).
003700        05  DR-CUR-TOTAL-AMOUNT           PIC S9(11)V99.
003800
003900    01  DR-CURRENT-KEY REDEFINES DR-CURRENT-KEY-GROUP
004000                                          PIC X(53).
004100
004200    77  DR-EXACT-MATCH-SWITCH            PIC X(01).
004300        88  DR-EXACT-MATCH-FOUND             VALUE "Y".
004400        88  DR-EXACT-MATCH-NOT-FOUND         VALUE "N".
004500
004600    77  DR-BEST-SCORE-1000                PIC 9(04) COMP VALUE 0.
004700    77  DR-BEST-MATCH-INDEX               PIC 9(03) COMP VALUE 0.
004800    77  DR-THIS-SCORE-1000                PIC 9(04) COMP.
004900
005000    77  DR-COMPONENT-SCORE-1000           PIC 9(04) COMP.
005100    77  DR-AMOUNT-SIM-1000                PIC 9(04) COMP.
005200    77  DR-DATE-SIM-1000                  PIC 9(04) COMP.
005300    77  DR-VENDOR-SIM-1000                PIC 9(04) COMP.
005400
005500    77  DR-AMOUNT-DIFF                    PIC S9(11)V99.
005600    77  DR-AMOUNT-RATIO-1000              PIC S9(05) COMP.
005700
005800    77  DR-3WAY-MISSING-TEXT              PIC X(20).
005900
006000    77  WRK-SCORE-NUM                     PIC 9V999.
006100    77  WRK-SCORE-EDIT                    PIC 9.999.
