000100*----------------------------------------------------------------
000200*    PL-EDIT-DISTANCE.CBL
000300*    Paragraph library - normalized edit-distance similarity
000400*    ratio between two alphanumeric fields, 0 (nothing alike) to
000500*    1000 (identical), three implied decimals, matching the
000600*    catalogue's "[0,1], 3 decimal places" convention.  Loaded
000700*    into ED-ARGUMENT-1/ED-ARGUMENT-2 before the PERFORM.
000800*----------------------------------------------------------------
000900*    1992-05-11 RKP AU0071  First cut, needed for the near-       AU0071  
001000*                           duplicate fuzzy score (4.2).
001100*    1993-08-02 RKP AU0093  Added ED-SCORE-100 output so the      AU0093  
001200*                           vendor-history paragraphs (which grade
001300*                           match quality 0-100, not 0-1) do not
001400*                           need their own copy of this routine.
001500*----------------------------------------------------------------
001600
001700COMPUTE-SIMILARITY-RATIO.
001800
001900    PERFORM FIND-ARGUMENT-LENGTHS.
002000
002100    IF ED-LENGTH-1 = 0 AND ED-LENGTH-2 = 0
002200        MOVE 1000 TO ED-RATIO-1000
002300    ELSE
002400        PERFORM BUILD-EDIT-MATRIX
002500        MOVE ED-MATRIX-CELL(ED-LENGTH-1 + 1, ED-LENGTH-2 + 1)
002600                                          TO ED-DISTANCE
002700        PERFORM DERIVE-MAX-LENGTH
002800        COMPUTE ED-RATIO-1000 ROUNDED =
002900                1000 - ((ED-DISTANCE * 1000) / ED-MAX-LENGTH).
003000
003100    COMPUTE ED-SCORE-100 ROUNDED = ED-RATIO-1000 / 10.
003200*----------------------------------------------------------------
003300
003400FIND-ARGUMENT-LENGTHS.
003500
003600    MOVE 40 TO ED-LENGTH-1.
003700    PERFORM TRIM-ARGUMENT-1
003800            UNTIL ED-LENGTH-1 = 0
003900               OR ED-ARGUMENT-1(ED-LENGTH-1:1) NOT = SPACE.
004000
004100    MOVE 40 TO ED-LENGTH-2.
004200    PERFORM TRIM-ARGUMENT-2
004300            UNTIL ED-LENGTH-2 = 0
004400               OR ED-ARGUMENT-2(ED-LENGTH-2:1) NOT = SPACE.
004500*----------------------------------------------------------------
004600
004700TRIM-ARGUMENT-1.
004800
004900    SUBTRACT 1 FROM ED-LENGTH-1.
005000*----------------------------------------------------------------
005100
005200TRIM-ARGUMENT-2.
005300
005400    SUBTRACT 1 FROM ED-LENGTH-2.
005500*----------------------------------------------------------------
005600
005700DERIVE-MAX-LENGTH.
005800
005900    MOVE ED-LENGTH-1 TO ED-MAX-LENGTH.
006000    IF ED-LENGTH-2 > ED-MAX-LENGTH
006100        MOVE ED-LENGTH-2 TO ED-MAX-LENGTH.
006200*----------------------------------------------------------------
006300
006400BUILD-EDIT-MATRIX.
006500
006600    MOVE ZEROS TO ED-MATRIX.
006700    PERFORM SET-ROW-BORDER
006800            VARYING ED-I FROM 1 BY 1 UNTIL ED-I > ED-LENGTH-1.
006900    PERFORM SET-COL-BORDER
007000            VARYING ED-J FROM 1 BY 1 UNTIL ED-J > ED-LENGTH-2.
007100    PERFORM FILL-MATRIX-ROW
007200            VARYING ED-I FROM 1 BY 1 UNTIL ED-I > ED-LENGTH-1.
007300*----------------------------------------------------------------
007400
007500SET-ROW-BORDER.
007600
007700    MOVE ED-I TO ED-MATRIX-CELL(ED-I + 1, 1).
007800*----------------------------------------------------------------
007900
008000SET-COL-BORDER.
008100
008200    MOVE ED-J TO ED-MATRIX-CELL(1, ED-J + 1).
008300*----------------------------------------------------------------
008400
008500FILL-MATRIX-ROW.
008600
008700    PERFORM FILL-MATRIX-CELL
008800            VARYING ED-J FROM 1 BY 1 UNTIL ED-J > ED-LENGTH-2.
008900*----------------------------------------------------------------
009000
009100FILL-MATRIX-CELL.
009200
009300    IF ED-ARGUMENT-1(ED-I:1) = ED-ARGUMENT-2(ED-J:1)
009400        MOVE ED-MATRIX-CELL(ED-I, ED-J)
009500                                TO ED-MATRIX-CELL(ED-I + 1, ED-J + 1)
009600    ELSE
009700        MOVE ED-MATRIX-CELL(ED-I, ED-J + 1)     TO ED-COST-DEL
009800        MOVE ED-MATRIX-CELL(ED-I + 1, ED-J)     TO ED-COST-INS
009900        MOVE ED-MATRIX-CELL(ED-I, ED-J)         TO ED-COST-SUB
010000        MOVE ED-COST-DEL TO ED-MIN-COST
010100        IF ED-COST-INS < ED-MIN-COST
010200            MOVE ED-COST-INS TO ED-MIN-COST.
010300        IF ED-COST-SUB < ED-MIN-COST
010400            MOVE ED-COST-SUB TO ED-MIN-COST.
010500        ADD 1 TO ED-MIN-COST.
010600        IF ED-ARGUMENT-1(ED-I:1) NOT = ED-ARGUMENT-2(ED-J:1)
010700            MOVE ED-MIN-COST TO ED-MATRIX-CELL(ED-I + 1, ED-J + 1).
