000100*----------------------------------------------------------------
000200*    WS-VENDPROF.CBL
000300*    WORKING-STORAGE for PL-VENDOR-HISTORY.CBL - the in-run vendor
000400*    profile table (checks 3.2, 3.3, 3.4, 3.5).  One entry per
000500*    distinct vendor seen this run, 100 vendors, each carrying up
000600*    to 50 prior invoice amounts/dates, up to 10 distinct item
000700*    descriptions with up to 50 prices apiece, up to 5 distinct
000800*    addresses, and the vendor's most recently seen payment terms.
000900*----------------------------------------------------------------
001000*    1991-02-14 RKP AU0041  First cut - amounts and dates only,   AU0041  
001100*                           for the old frequency-spike report.
001200*    1993-03-30 RKP AU0086  Added the per-item price history for  AU0086  
001300*                           the pricing-variance check.
001400*    1994-08-09 RKP AU0108  Added address and terms history.      AU0108  
001500*    2004-02-11 SRK AU0241  Added VP-AMOUNT-MULTIPLE-EDIT so the  AU0241  
001600*                           amount-spike alert in check 3.3 can
001700*                           quote the actual multiple instead of
001800*                           just saying the average was exceeded.
001900*    2004-02-11 SRK AU0242  Added the three-price trend fields forAU0242  
002000*                           check 3.2 - COMPUTE-PRICE-TREND in
002100*                           PL-VENDOR-HISTORY.CBL classifies a
002200*                           matched item's last 3 recorded prices
002300*                           as increasing, decreasing or stable.
002400*----------------------------------------------------------------
002500
002600    77  VP-VENDOR-COUNT                PIC 9(03) COMP VALUE 0.
002700    77  VP-VENDOR-MAX                  PIC 9(03) COMP VALUE 100.
002800    77  VP-VENDOR-INDEX                PIC 9(03) COMP.
002900    77  VP-OVERFLOW-SWITCH             PIC X(01) VALUE "N".
003000        88  VP-TABLE-OVERFLOWED            VALUE "Y".
003100
003200    77  VP-FOUND-SWITCH                PIC X(01).
003300        88  VP-VENDOR-FOUND                VALUE "Y".
003400        88  VP-VENDOR-NOT-FOUND            VALUE "N".
003500
003600    01  VP-VENDOR-TABLE.
003700        05  VP-VENDOR-ENTRY OCCURS 100 TIMES.
003800            10  VP-VENDOR-ID             PIC X(10).
003900
004000            10  VP-INVOICE-COUNT         PIC 9(02) COMP.
004100            10  VP-INVOICE-HISTORY OCCURS 50 TIMES.
004200                15  VP-INV-AMOUNT        PIC S9(11)V99.
004300                15  VP-INV-DATE          PIC X(10).
004400
004500            10  VP-ITEM-COUNT            PIC 9(02) COMP.
004600            10  VP-ITEM-ENTRY OCCURS 10 TIMES.
004700                15  VP-ITEM-DESC         PIC X(30).
004800                15  VP-ITEM-PRICE-COUNT  PIC 9(02) COMP.
004900                15  VP-ITEM-PRICE OCCURS 50 TIMES PIC S9(09)V99.
005000
005100            10  VP-ADDRESS-COUNT         PIC 9(01) COMP.
005200            10  VP-ADDRESS-ENTRY OCCURS 5 TIMES PIC X(40).
005300
005400            10  VP-TERMS-SWITCH          PIC X(01).
005500                88  VP-TERMS-RECORDED        VALUE "Y".
005600            10  VP-LAST-PAYMENT-DAYS     PIC 9(03).
005700            10  VP-LAST-WARRANTY-MONTHS  PIC 9(03).
005800
005900*   ALTERNATE VIEW OF ONE VENDOR ENTRY - USED WHEN ALL WE NEED IS
006000*   THE VENDOR-ID FOR A TABLE SCAN, WITHOUT PULLING THE WHOLE
006100*   (SIZEABLE) ENTRY THROUGH THE COMPARE.
006200    01  VP-VENDOR-KEY-VIEW REDEFINES VP-VENDOR-TABLE.
006300        05  VP-VENDOR-KEY-ENTRY OCCURS 100 TIMES.
006400            10  VP-VENDOR-KEY-ID         PIC X(10).
006500            10  FILLER                   PIC X(2914).
006600
006700    77  VP-ITEM-INDEX                   PIC 9(02) COMP.
006800    77  VP-PRICE-INDEX                  PIC 9(02) COMP.
006900    77  VP-INVOICE-INDEX                PIC 9(02) COMP.
007000    77  VP-ADDRESS-INDEX                PIC 9(02) COMP.
007100    77  VP-BEST-ITEM-INDEX              PIC 9(02) COMP.
007200    77  VP-BEST-ITEM-SCORE              PIC 9(03) COMP.
007300
007400    77  VP-ALERT-SWITCH                 PIC X(01).
007500        88  VP-ALERT-RAISED                 VALUE "Y".
007600        88  VP-ALERT-NOT-RAISED             VALUE "N".
007700
007800    77  VP-PRICE-SUM                    PIC S9(11)V99.
007900    77  VP-PRICE-AVG                    PIC S9(09)V99.
008000    77  VP-PRICE-VARIANCE-PCT           PIC S9(05)V99.
008100    77  VP-PRICE-VARIANCE-SUM-SQ        PIC S9(13)V99.
008200    77  VP-PRICE-ABS-DIFF               PIC S9(09)V99.
008300    77  WRK-SAVED-VARIANCE-PCT           PIC S9(05)V99.
008400    77  VP-PRICE-OUTLIER-SWITCH         PIC X(01).
008500        88  VP-PRICE-IS-OUTLIER             VALUE "Y".
008600
008700    77  VP-AMOUNT-SUM                   PIC S9(13)V99.
008800    77  VP-AMOUNT-AVG                   PIC S9(11)V99.
008900    77  VP-AMOUNT-MULTIPLE              PIC S9(03)V9.
009000    77  VP-ROUND-NUMBER-COUNT           PIC 9(03) COMP.
009100    77  VP-ROUND-NUMBER-PCT             PIC S9(05)V99.
009200    77  VP-DIVIDE-REMAINDER             PIC S9(05).
009300    77  VP-GAP-DAYS                     PIC S9(05).
009400    77  VP-GAP-SUM                      PIC S9(07).
009500    77  VP-GAP-AVG                      PIC S9(05)V9.
009600    77  VP-GAP-COUNT                    PIC 9(02) COMP.
009700    77  VP-LATEST-GAP                   PIC S9(05).
009800
009900    77  VP-MATCH-SCORE-PCT              PIC 9(03) COMP.
010000
010100*   AU0241 - EDITED VIEW OF VP-AMOUNT-MULTIPLE FOR STRINGING INTO
010200*   THE AMOUNT-SPIKE ALERT TEXT - THE UNEDITED PIC S9(03)V9 FIELD
010300*   ABOVE CONCATENATES ITS DIGITS WITH NO DECIMAL POINT IF STRUNG
010400*   DIRECTLY, THE SAME REASON WRK-SCORE-EDIT EXISTS OVER IN
010500*   WS-DUPREG.CBL FOR THE NEAR-DUPLICATE SCORE.
010600    77  VP-AMOUNT-MULTIPLE-EDIT          PIC Z9.9.
010700
010800*   AU0242 - THREE-PRICE TREND WORKING FIELDS FOR CHECK 3.2.  THE
010900*   TREND CLASSIFICATION ITSELF (VP-PRICE-TREND) IS CARRIED AS A
011000*   WORD RATHER THAN A ONE-CHARACTER CODE SINCE NOTHING ELSE IN
011100*   THIS SYSTEM'S RESULT RECORD NEEDS TO PACK IT TIGHTLY.
011200    77  VP-TREND-PRICE-1                PIC S9(09)V99.
011300    77  VP-TREND-PRICE-2                PIC S9(09)V99.
011400    77  VP-TREND-PRICE-3                PIC S9(09)V99.
011500    77  VP-PRICE-TREND                  PIC X(10).
