000100*----------------------------------------------------------------
000200*    PL-DATE-UTILS.CBL
000300*    Paragraph library - CONVERT-DATE-TO-DAYS.  Load DU-DATE-
000400*    STRING with an ISO date, PERFORM, read DU-DAYS-RESULT.  The
000500*    result is only ever used to subtract one date from another
000600*    a few weeks or months apart, so an arbitrary but consistent
000700*    day-zero is fine - we do not need a true Julian day number.
000800*----------------------------------------------------------------
000900*    1991-02-14 RKP AU0042  First cut.                            AU0042  
001000*----------------------------------------------------------------
001100
001200CONVERT-DATE-TO-DAYS.
001300
001400    PERFORM TEST-CURRENT-YEAR-LEAP.
001500
001600    COMPUTE DU-DAYS-RESULT =
001700            (DU-YEAR * 365) + WS-CUM-DAYS(DU-MONTH) + DU-DAY.
001800
001900    IF DU-CURRENT-YEAR-IS-LEAP AND DU-MONTH > 2
002000        ADD 1 TO DU-DAYS-RESULT.
002100
002200    PERFORM COUNT-LEAP-YEARS-BEFORE-THIS-ONE.
002300*----------------------------------------------------------------
002400
002500TEST-CURRENT-YEAR-LEAP.
002600
002700    MOVE SPACE TO DU-CURRENT-YEAR-LEAP-SW.
002800    DIVIDE DU-YEAR BY 4 GIVING DU-LEAP-QUOTIENT
002900                        REMAINDER DU-LEAP-REMAINDER.
003000    IF DU-LEAP-REMAINDER = 0
003100        MOVE "Y" TO DU-CURRENT-YEAR-LEAP-SW.
003200*----------------------------------------------------------------
003300
003400COUNT-LEAP-YEARS-BEFORE-THIS-ONE.
003500
003600    SUBTRACT 1 FROM DU-YEAR GIVING DU-YEAR-LESS-1.
003700    DIVIDE DU-YEAR-LESS-1 BY 4 GIVING DU-LEAP-QUOTIENT
003800                               REMAINDER DU-LEAP-REMAINDER.
003900    ADD DU-LEAP-QUOTIENT TO DU-DAYS-RESULT.
