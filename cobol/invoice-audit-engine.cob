000100*----------------------------------------------------------------
000200*    AUDITLNS
000300*    Invoice audit batch engine - reads the invoice extract AUDINVC
000400*    and its matching line-item extract AUDITEM, runs the full 26-
000500*    check audit catalogue against every invoice, writes one audit
000600*    result record per check to AUDRSLT, one summary record per
000700*    invoice to AUDSUMM, and the printed management report to
000800*    AUDRPRT (detail lines, vendor control-break totals, the
000900*    Benford digit test, the multi-vendor collusion section and the
001000*    run grand totals).
001100*----------------------------------------------------------------
001200*    AUTHOR.  R K PATTERSON.
001300*    INSTALLATION.  DATA PROCESSING.
001400*    DATE-WRITTEN.  03/06/89.
001500*    DATE-COMPILED.
001600*    SECURITY.  COMPANY CONFIDENTIAL - ACCOUNTS PAYABLE AUDIT.
001700*----------------------------------------------------------------
001800*    1989-03-06 RKP AU0001  First cut - statutory and duplicate   AU0001  
001900*                           checks only, categories 1 and 4 stubbed
002000*                           to NOT-APPLICABLE pending the OCR feed.
002100*    1991-07-09 RKP AU0054  Added categories 3 and the 3-way matchAU0054  
002200*                           to category 4; vendor control-break and
002300*                           grand totals added to the report.
002400*    1993-03-30 RKP AU0086  Hooked in the pricing-variance historyAU0086  
002500*                           now that PL-VENDOR-HISTORY.CBL carries
002600*                           per-item price tables.
002700*    1994-08-09 RKP AU0108  Address and terms variance wired in.  AU0108  
002800*    1996-02-06 TJH AU0165  Category 5 added - vendor risk scoringAU0165  
002900*                           and the Z-score anomaly test.  Composite
003000*                           score and WS-WEIGHT-TABLE added here so
003100*                           every check, old and new, rolls up the
003200*                           same way.
003300*    1996-04-17 TJH AU0171  3-way match wired into category 4.    AU0171  
003400*    1996-11-21 TJH AU0180  Benford digit test added at end of runAU0180  
003500*    1997-05-02 TJH AU0188  Collusion detection and threshold-    AU0188  
003600*                           circumvention wired into category 5.
003700*    1997-06-18 TJH AU0191  Catalogue reached its full 26 checks; AU0191  
003800*                           categories 1.3/1.4/2.4-2.7/5.3 remain
003900*                           one-line DATA-MISSING scaffolds pending
004000*                           the OCR and ERP-integration work nobody
004100*                           has funded yet.
004200*    1998-09-30 TJH AU0201  Y2K REVIEW - run date built off ACCEPTAU0201  
004300*                           FROM DATE YYYYMMDD, four-digit year
004400*                           throughout.  No other date math in this
004500*                           program; everything else is delegated to
004600*                           PL-DATE-UTILS.CBL, already reviewed.
004700*    1999-04-07 DMS AU0207  PRINT-OVERFLOW-WARNING added so a fullAU0207  
004800*                           duplicate registry or vendor table at
004900*                           least leaves a line on the report instead
005000*                           of silently under-checking the tail of
005100*                           the run.
005200*    2001-03-12 DMS AU0219  Internal code-standards review.  No   AU0219  
005300*                           logic change; confirmed the catalogue
005400*                           scaffolding is still in step with the
005500*                           audit committee's 26-check list.
005600*    2003-08-26 SRK AU0238  Standards-review follow-up - category AU0238  
005700*                           1 and 2's scaffold tails, and category
005800*                           4's two not-applicable checks, recast as
005900*                           numbered PERFORM...THRU ranges instead of
006000*                           one PERFORM per check; PRINT-OVERFLOW-
006100*                           WARNING recast the same way with GO TO
006200*                           between the two warning tests.  No change
006300*                           to what gets written to any file.
006400*    2004-03-04 SRK AU0243  Committee complaint - RD-ALERT-COUNT  AU0243  
006500*                           was a bare count with no wording.
006600*                           FILE-CHECK-RESULT now builds each alerting
006700*                           check's "[check-id] alert-text" line into
006800*                           WRK-ALERT-LINE-TABLE (WS-DRIVER.CBL), and
006900*                           WRITE-DETAIL-LINE prints them under the
007000*                           detail line via the new PRINT-ALERT-LINES,
007100*                           or the single "No major anomalies
007200*                           detected." line when none were raised.
007300*----------------------------------------------------------------
007400
007500    IDENTIFICATION DIVISION.
007600    PROGRAM-ID.  AUDITLNS.
007700    AUTHOR.  R K PATTERSON.
007800    INSTALLATION.  DATA PROCESSING.
007900    DATE-WRITTEN.  03/06/89.
008000    DATE-COMPILED.
008100    SECURITY.  COMPANY CONFIDENTIAL - ACCOUNTS PAYABLE AUDIT.
008200
008300    ENVIRONMENT DIVISION.
008400    CONFIGURATION SECTION.
008500    SPECIAL-NAMES.
008600        C01 IS TOP-OF-FORM
008700        CLASS NUMERIC-DIGIT-CLASS IS "0" THRU "9"
008800        CLASS ALPHA-UPPER-CLASS IS "A" THRU "Z".
008900
009000    INPUT-OUTPUT SECTION.
009100    FILE-CONTROL.
009200        COPY "SLINVC.CBL".
009300        COPY "SLITEM.CBL".
009400        COPY "SLRSLT.CBL".
009500        COPY "SLSUMM.CBL".
009600        COPY "SLRPRT.CBL".
009700
009800    DATA DIVISION.
009900    FILE SECTION.
010000        COPY "FDINVC.CBL".
010100        COPY "FDITEM.CBL".
010200        COPY "FDRSLT.CBL".
010300        COPY "FDSUMM.CBL".
010400        COPY "FDRPRT.CBL".
010500
010600    WORKING-STORAGE SECTION.
010700        COPY "WS-PRINTCTL.CBL".
010800        COPY "WS-EDITDIST.CBL".
010900        COPY "WS-STATUTORY.CBL".
011000        COPY "WS-DUPREG.CBL".
011100        COPY "WS-MATHUTIL.CBL".
011200        COPY "WS-DATEUTIL.CBL".
011300        COPY "WS-VENDPROF.CBL".
011400        COPY "WS-ANALYTICS.CBL".
011500        COPY "WS-DRIVER.CBL".
011600
011700    PROCEDURE DIVISION.
011800
011900MAIN-LOGIC.
012000
012100    PERFORM OPEN-AUDIT-FILES.
012200    PERFORM ESTABLISH-RUN-DATE.
012300    PERFORM PRINT-HEADINGS.
012400
012500    PERFORM READ-NEXT-INVOICE.
012600    PERFORM READ-NEXT-LINE-ITEM-INTO-HOLD.
012700
012800    PERFORM PROCESS-ONE-INVOICE UNTIL WS-INVOICE-EOF.
012900
013000    PERFORM FINISH-FINAL-VENDOR-BREAK.
013100    PERFORM RUN-COLLUSION-DETECTION.
013200    PERFORM PRINT-COLLUSION-SCORE-LINE.
013300    PERFORM RUN-BENFORD-TEST.
013400    PERFORM PRINT-BENFORD-LINE.
013500    PERFORM PRINT-GRAND-TOTALS.
013600    PERFORM FINALIZE-PAGE.
013700
013800    PERFORM CLOSE-AUDIT-FILES.
013900    STOP RUN.
014000*----------------------------------------------------------------
014100
014200OPEN-AUDIT-FILES.
014300
014400    OPEN INPUT  INVOICE-FILE
014500                LINEITEM-FILE.
014600    OPEN OUTPUT RESULT-FILE
014700                SUMMARY-FILE
014800                REPORT-FILE.
014900*----------------------------------------------------------------
015000
015100ESTABLISH-RUN-DATE.
015200
015300    ACCEPT WS-RUN-DATE-NUMERIC FROM DATE YYYYMMDD.
015400    MOVE W-RDN-CCYY TO W-RDE-CCYY.
015500    MOVE W-RDN-MM   TO W-RDE-MM.
015600    MOVE W-RDN-DD   TO W-RDE-DD.
015700*----------------------------------------------------------------
015800
015900CLOSE-AUDIT-FILES.
016000
016100    CLOSE INVOICE-FILE
016200          LINEITEM-FILE
016300          RESULT-FILE
016400          SUMMARY-FILE
016500          REPORT-FILE.
016600*----------------------------------------------------------------
016700
016800*   THE STEP-READ.  AUDITEM IS READ ONE RECORD AHEAD OF NEED AND
016900*   HELD IN WRK-ITEM-HOLD; BUILD-LINEITEM-TABLE BELOW ABSORBS EVERY
017000*   HELD RECORD THAT STILL MATCHES THE INVOICE KEY JUST READ.
017100READ-NEXT-INVOICE.
017200
017300    READ INVOICE-FILE
017400        AT END
017500            SET WS-INVOICE-EOF TO TRUE.
017600*----------------------------------------------------------------
017700
017800READ-NEXT-LINE-ITEM-INTO-HOLD.
017900
018000    IF NOT WS-ITEM-EOF
018100        READ LINEITEM-FILE
018200            AT END
018300                SET WS-ITEM-EOF TO TRUE
018400            NOT AT END
018500                MOVE LIT-VENDOR-ID      TO WRK-ITEM-HOLD-VENDOR-ID
018600                MOVE LIT-INVOICE-NUMBER TO WRK-ITEM-HOLD-INVOICE-NBR
018700                MOVE LIT-ITEM-DESC      TO WRK-ITEM-HOLD-DESC
018800                MOVE LIT-UNIT-PRICE     TO WRK-ITEM-HOLD-PRICE.
018900*----------------------------------------------------------------
019000
019100PROCESS-ONE-INVOICE.
019200
019300    PERFORM BUILD-LINEITEM-TABLE.
019400    PERFORM VENDOR-CONTROL-BREAK-CHECK.
019500    PERFORM FIND-OR-CREATE-VENDOR-PROFILE.
019600
019700    MOVE 0 TO WRK-COMPOSITE-SCORE.
019800    MOVE 0 TO WRK-ALERT-COUNT.
019900
020000    PERFORM CATEGORY-1-CHECKS.
020100    PERFORM CATEGORY-2-CHECKS.
020200    PERFORM CATEGORY-3-CHECKS.
020300    PERFORM CATEGORY-4-CHECKS.
020400    PERFORM CATEGORY-5-CHECKS.
020500
020600    PERFORM WRITE-SUMMARY-RECORD.
020700    PERFORM WRITE-DETAIL-LINE.
020800    PERFORM ACCUMULATE-VENDOR-TOTALS.
020900    PERFORM ACCUMULATE-GRAND-TOTALS.
021000
021100    PERFORM REGISTER-CURRENT-INVOICE.
021200    PERFORM REGISTER-VENDOR-ATTRIBUTES.
021300
021400    PERFORM READ-NEXT-INVOICE.
021500*----------------------------------------------------------------
021600
021700BUILD-LINEITEM-TABLE.
021800
021900    MOVE 0 TO WRK-LINEITEM-COUNT.
022000    PERFORM ABSORB-ONE-MATCHING-ITEM
022100            UNTIL WS-ITEM-EOF
022200               OR WRK-ITEM-HOLD-VENDOR-ID   NOT = INV-VENDOR-ID
022300               OR WRK-ITEM-HOLD-INVOICE-NBR NOT = INV-INVOICE-NUMBER.
022400*----------------------------------------------------------------
022500
022600ABSORB-ONE-MATCHING-ITEM.
022700
022800    IF WRK-LINEITEM-COUNT < WRK-LINEITEM-MAX
022900        ADD 1 TO WRK-LINEITEM-COUNT
023000        MOVE WRK-ITEM-HOLD-DESC  TO WRK-LI-DESC(WRK-LINEITEM-COUNT)
023100        MOVE WRK-ITEM-HOLD-PRICE TO WRK-LI-PRICE(WRK-LINEITEM-COUNT).
023200    PERFORM READ-NEXT-LINE-ITEM-INTO-HOLD.
023300*----------------------------------------------------------------
023400
023500*   VENDOR CONTROL BREAK - AUDINVC ARRIVES SORTED VENDOR-ID THEN
023600*   INVOICE-DATE, SO A CHANGE OF VENDOR-ID IS THE BREAK SIGNAL.
023700VENDOR-CONTROL-BREAK-CHECK.
023800
023900    IF WRK-FIRST-RECORD
024000        MOVE "N" TO WRK-FIRST-RECORD-SWITCH
024100        MOVE INV-VENDOR-ID TO WRK-SAVE-VENDOR-ID
024200    ELSE
024300    IF INV-VENDOR-ID NOT = WRK-SAVE-VENDOR-ID
024400        PERFORM WRITE-VENDOR-TOTAL-LINE
024500        PERFORM RESET-VENDOR-ACCUMULATORS
024600        MOVE INV-VENDOR-ID TO WRK-SAVE-VENDOR-ID.
024700*----------------------------------------------------------------
024800
024900RESET-VENDOR-ACCUMULATORS.
025000
025100    MOVE 0 TO WRK-VENDOR-INVOICE-COUNT.
025200    MOVE 0 TO WRK-VENDOR-AMOUNT-SUM.
025300    MOVE 0 TO WRK-VENDOR-RISK-SUM.
025400    MOVE 0 TO WRK-VENDOR-ALERT-COUNT.
025500*----------------------------------------------------------------
025600
025700WRITE-VENDOR-TOTAL-LINE.
025800
025900    MOVE WRK-SAVE-VENDOR-ID       TO RVT-VENDOR-ID.
026000    MOVE WRK-VENDOR-INVOICE-COUNT TO RVT-INVOICE-COUNT.
026100    MOVE WRK-VENDOR-AMOUNT-SUM    TO RVT-AMOUNT.
026200    IF WRK-VENDOR-INVOICE-COUNT > 0
026300        COMPUTE WRK-VENDOR-AVG-RISK ROUNDED =
026400                WRK-VENDOR-RISK-SUM / WRK-VENDOR-INVOICE-COUNT
026500    ELSE
026600        MOVE 0 TO WRK-VENDOR-AVG-RISK.
026700    MOVE WRK-VENDOR-AVG-RISK      TO RVT-AVG-RISK.
026800    MOVE WRK-VENDOR-ALERT-COUNT   TO RVT-ALERT-COUNT.
026900    MOVE RPT-VENDOR-TOTAL TO PRINT-RECORD.
027000    PERFORM WRITE-REPORT-LINE.
027100*----------------------------------------------------------------
027200
027300FINISH-FINAL-VENDOR-BREAK.
027400
027500    IF NOT WRK-FIRST-RECORD
027600        PERFORM WRITE-VENDOR-TOTAL-LINE.
027700*----------------------------------------------------------------
027800
027900*   CATEGORY 1 - DOCUMENT AUTHENTICITY.  NO IMAGE/OCR FEED EXISTS
028000*   IN THIS RUN, SO ONLY 1.1 (THE METADATA FLAG CARRIED ON THE
028100*   EXTRACT ITSELF) AND 1.2 (PERMANENTLY NOT-APPLICABLE, THERE IS
028200*   NO ERROR-LEVEL-ANALYSIS FACILITY) RESOLVE TO ANYTHING BUT THE
028300*   STANDARD SCAFFOLD WORDING.
028400*   THE FOUR CATEGORY-1 CHECKS RUN AS A SINGLE NUMBERED RANGE - THERE
028500*   IS NO BRANCH BETWEEN THEM, SO ONE PERFORM...THRU CARRIES ALL FOUR
028600*   INSTEAD OF FOUR SEPARATE PERFORMS.
028700CATEGORY-1-CHECKS.
028800
028900    PERFORM CHECK-1-1-METADATA-TAMPERING
029000            THRU CHECK-1-4-ORIENTATION-QUALITY-EXIT.
029100*----------------------------------------------------------------
029200
029300CHECK-1-1-METADATA-TAMPERING.
029400
029500    MOVE "1.1 " TO WRK-CHECK-ID.
029600    IF INV-METADATA-EDITED
029700        MOVE "WARNING" TO WRK-CHECK-STATUS
029800        MOVE "Metadata tamper flag set by capture software."
029900                            TO WRK-ALERT-TEXT
030000    ELSE
030100        MOVE "PASS"    TO WRK-CHECK-STATUS
030200        MOVE SPACES    TO WRK-ALERT-TEXT.
030300    PERFORM FILE-CHECK-RESULT.
030400*----------------------------------------------------------------
030500
030600CHECK-1-2-ERROR-LEVEL-ANALYSIS.
030700
030800    MOVE "1.2 " TO WRK-CHECK-ID.
030900    PERFORM WRITE-NOT-APPLICABLE-RESULT.
031000*----------------------------------------------------------------
031100
031200CHECK-1-3-FONT-CONSISTENCY.
031300
031400    MOVE "1.3 " TO WRK-CHECK-ID.
031500    PERFORM WRITE-SCAFFOLD-RESULT.
031600*----------------------------------------------------------------
031700
031800CHECK-1-4-ORIENTATION-QUALITY.
031900
032000    MOVE "1.4 " TO WRK-CHECK-ID.
032100    PERFORM WRITE-SCAFFOLD-RESULT.
032200
032300CHECK-1-4-ORIENTATION-QUALITY-EXIT.
032400    EXIT.
032500*----------------------------------------------------------------
032600
032700*   CATEGORY 2 - STATUTORY VALIDATION.  2.1-2.3 ARE REAL CHECKS
032800*   AGAINST THE GSTIN/PAN/HSN MASTERS; 2.4-2.7 ARE STILL SCAFFOLDS
032900*   AWAITING THE ERP AND E-INVOICE-PORTAL TIE-INS.
033000CATEGORY-2-CHECKS.
033100
033200    PERFORM RUN-GSTIN-VALIDATION.
033300    IF ST-GSTIN-FORMAT-OK
033400        SET RF-GSTIN-IS-VALID TO TRUE
033500    ELSE
033600        SET RF-GSTIN-IS-INVALID TO TRUE.
033700
033800    PERFORM RUN-PAN-VALIDATION.
033900
034000    PERFORM RUN-HSN-SAC-VALIDATION.
034100    IF WRK-STATUS-FAIL
034200        SET RF-HSN-IS-MISMATCHED TO TRUE
034300    ELSE
034400        SET RF-HSN-NOT-MISMATCHED TO TRUE.
034500
034600*   2.4 THRU 2.7 ARE STILL THE STANDARD SCAFFOLD, IN SEQUENCE, WITH NO
034700*   BRANCHING AMONG THEM - ONE NUMBERED RANGE, NOT FOUR PERFORMS.
034800    PERFORM CHECK-2-4-GST-CALCULATION
034900            THRU CHECK-2-7-E-INVOICE-IRN-EXIT.
035000*----------------------------------------------------------------
035100
035200CHECK-2-4-GST-CALCULATION.
035300
035400    MOVE "2.4 " TO WRK-CHECK-ID.
035500    PERFORM WRITE-SCAFFOLD-RESULT.
035600*----------------------------------------------------------------
035700
035800CHECK-2-5-INVOICE-SEQUENCE.
035900
036000    MOVE "2.5 " TO WRK-CHECK-ID.
036100    PERFORM WRITE-SCAFFOLD-RESULT.
036200*----------------------------------------------------------------
036300
036400CHECK-2-6-BANK-ACCOUNT.
036500
036600    MOVE "2.6 " TO WRK-CHECK-ID.
036700    PERFORM WRITE-SCAFFOLD-RESULT.
036800*----------------------------------------------------------------
036900
037000CHECK-2-7-E-INVOICE-IRN.
037100
037200    MOVE "2.7 " TO WRK-CHECK-ID.
037300    PERFORM WRITE-SCAFFOLD-RESULT.
037400
037500CHECK-2-7-E-INVOICE-IRN-EXIT.
037600    EXIT.
037700*----------------------------------------------------------------
037800
037900*   CATEGORY 3 - BEHAVIORAL/VENDOR-HISTORY CONSISTENCY.  3.1 HAS NO
038000*   TEMPLATE LIBRARY TO COMPARE AGAINST AND IS PERMANENTLY NOT-
038100*   APPLICABLE; 3.2-3.5 RUN AGAINST THE IN-RUN VENDOR PROFILE.
038200CATEGORY-3-CHECKS.
038300
038400    PERFORM CHECK-3-1-TEMPLATE-CONSISTENCY.
038500
038600    PERFORM RUN-PRICING-VARIANCE-CHECK.
038700    IF WRK-STATUS-WARNING
038800        SET RF-PRICE-VARIANCE-RAISED TO TRUE
038900    ELSE
039000        SET RF-PRICE-VARIANCE-NOT-RAISED TO TRUE.
039100
039200    PERFORM RUN-FREQUENCY-PATTERN-CHECK.
039300    PERFORM RUN-ADDRESS-CONSISTENCY-CHECK.
039400    PERFORM RUN-TERMS-VARIANCE-CHECK.
039500*----------------------------------------------------------------
039600
039700CHECK-3-1-TEMPLATE-CONSISTENCY.
039800
039900    MOVE "3.1 " TO WRK-CHECK-ID.
040000    PERFORM WRITE-NOT-APPLICABLE-RESULT.
040100*----------------------------------------------------------------
040200
040300*   CATEGORY 4 - DUPLICATE DETECTION.  4.1/4.2 AGAINST THE RUN-LONG
040400*   REGISTRY, 4.3 AGAINST THE PO/GRN TOTALS CARRIED ON THE EXTRACT;
040500*   4.4/4.5 NEED IMAGE HASHING AND OCR TEXT NEITHER OF WHICH THIS
040600*   BATCH RECEIVES AND ARE PERMANENTLY NOT-APPLICABLE.
040700CATEGORY-4-CHECKS.
040800
040900    PERFORM RUN-EXACT-DUPLICATE-CHECK.
041000    MOVE WRK-CHECK-STATUS TO WRK-SAVE-CHECK-STATUS.
041100
041200    PERFORM RUN-NEAR-DUPLICATE-CHECK.
041300    IF WRK-SAVE-CHECK-STATUS = "FAIL"
041400        SET RF-DUPLICATE-WAS-DETECTED TO TRUE
041500    ELSE
041600    IF WRK-STATUS-FAIL
041700        SET RF-DUPLICATE-WAS-DETECTED TO TRUE
041800    ELSE
041900        SET RF-DUPLICATE-NOT-DETECTED TO TRUE.
042000
042100    PERFORM RUN-3WAY-MATCH-CHECK.
042200
042300*   4.4/4.5 NEED IMAGE HASHING AND OCR TEXT THIS BATCH NEVER RECEIVES
042400*   AND ARE PERMANENTLY NOT-APPLICABLE - ONE NUMBERED RANGE COVERS
042500*   BOTH, THE SAME WAY THE OTHER SCAFFOLD TAILS DO.
042600    PERFORM CHECK-4-4-IMAGE-HASH-DUPLICATE
042700            THRU CHECK-4-5-OCR-CONTENT-DUPLICATE-EXIT.
042800*----------------------------------------------------------------
042900
043000CHECK-4-4-IMAGE-HASH-DUPLICATE.
043100
043200    MOVE "4.4 " TO WRK-CHECK-ID.
043300    PERFORM WRITE-NOT-APPLICABLE-RESULT.
043400*----------------------------------------------------------------
043500
043600CHECK-4-5-OCR-CONTENT-DUPLICATE.
043700
043800    MOVE "4.5 " TO WRK-CHECK-ID.
043900    PERFORM WRITE-NOT-APPLICABLE-RESULT.
044000
044100CHECK-4-5-OCR-CONTENT-DUPLICATE-EXIT.
044200    EXIT.
044300*----------------------------------------------------------------
044400
044500*   CATEGORY 5 - RISK SCORING AND CROSS-INVOICE ANALYTICS.  5.2 MUST
044600*   RUN AHEAD OF 5.1 - THE RISK SCORE READS THE ANOMALY FLAG 5.2
044700*   SETS.  5.4 IS A RUN-LEVEL CHECK (SEE RUN-COLLUSION-DETECTION,
044800*   PERFORMED ONCE AT END OF FILE); THE PER-INVOICE CATALOGUE ENTRY
044900*   FOR IT IS ALWAYS DATA-MISSING - THE VENDOR-PAIR WORK IS NOT
045000*   ATTRIBUTABLE TO ANY ONE INVOICE.
045100CATEGORY-5-CHECKS.
045200
045300    PERFORM RUN-ANOMALY-DETECTION.
045400    PERFORM RUN-VENDOR-RISK-SCORING.
045500    PERFORM CHECK-5-3-EXPENSE-CORRELATION.
045600    PERFORM CHECK-5-4-MULTI-VENDOR-COLLUSION.
045700    PERFORM RUN-THRESHOLD-CIRCUMVENTION.
045800*----------------------------------------------------------------
045900
046000CHECK-5-3-EXPENSE-CORRELATION.
046100
046200    MOVE "5.3 " TO WRK-CHECK-ID.
046300    PERFORM WRITE-SCAFFOLD-RESULT.
046400*----------------------------------------------------------------
046500
046600CHECK-5-4-MULTI-VENDOR-COLLUSION.
046700
046800    MOVE "5.4 " TO WRK-CHECK-ID.
046900    MOVE "DATA-MISSING" TO WRK-CHECK-STATUS.
047000    MOVE SPACES TO WRK-ALERT-TEXT.
047100    PERFORM FILE-CHECK-RESULT.
047200*----------------------------------------------------------------
047300
047400*   THE TWO STANDING ONE-LINE RESULTS SHARED BY EVERY SCAFFOLD AND
047500*   NOT-APPLICABLE CHECK IN THE CATALOGUE.
047600WRITE-SCAFFOLD-RESULT.
047700
047800    MOVE "DATA-MISSING" TO WRK-CHECK-STATUS.
047900    MOVE "Data Missing: This control requires OCR, ERP/vendor master, "
048000      &  "or external API integration." TO WRK-ALERT-TEXT.
048100    PERFORM FILE-CHECK-RESULT.
048200*----------------------------------------------------------------
048300
048400WRITE-NOT-APPLICABLE-RESULT.
048500
048600    MOVE "NOT-APPLICABLE" TO WRK-CHECK-STATUS.
048700    MOVE SPACES TO WRK-ALERT-TEXT.
048800    PERFORM FILE-CHECK-RESULT.
048900*----------------------------------------------------------------
049000
049100*   THE CONTRACT EVERY CHECK PARAGRAPH IN THE FOUR LIBRARIES, AND
049200*   EVERY ONE-LINE CHECK ABOVE, CALLS ONCE WRK-CHECK-ID/-STATUS/
049300*   -ALERT-TEXT ARE LOADED.  WRITES THE RESULT RECORD AND ROLLS THE
049400*   CHECK'S WEIGHT INTO THE INVOICE'S COMPOSITE SCORE.
049500FILE-CHECK-RESULT.
049600
049700    MOVE INV-VENDOR-ID      TO RES-VENDOR-ID.
049800    MOVE INV-INVOICE-NUMBER TO RES-INVOICE-NUMBER.
049900    MOVE WRK-CHECK-ID       TO RES-CHECK-ID.
050000    MOVE WRK-CHECK-STATUS   TO RES-CHECK-STATUS.
050100    MOVE WRK-ALERT-TEXT     TO RES-ALERT-TEXT.
050200    WRITE RESULT-RECORD.
050300
050400    PERFORM ADD-CHECK-WEIGHT-TO-COMPOSITE.
050500*----------------------------------------------------------------
050600
050700ADD-CHECK-WEIGHT-TO-COMPOSITE.
050800
050900    PERFORM TEST-ONE-WEIGHT-ENTRY
051000            VARYING WS-WEIGHT-INDEX FROM 1 BY 1
051100            UNTIL WS-WEIGHT-INDEX > 5.
051200
051300    IF WRK-COMPOSITE-SCORE > 100
051400        MOVE 100 TO WRK-COMPOSITE-SCORE.
051500
051600    IF WRK-ALERT-TEXT NOT = SPACES
051700        ADD 1 TO WRK-ALERT-COUNT
051800        PERFORM FORMAT-ALERT-LINE.
051900*----------------------------------------------------------------
052000
052100TEST-ONE-WEIGHT-ENTRY.
052200
052300    IF WS-WEIGHT-STATUS(WS-WEIGHT-INDEX) = WRK-CHECK-STATUS
052400        ADD WS-WEIGHT-POINTS(WS-WEIGHT-INDEX) TO WRK-COMPOSITE-SCORE.
052500*----------------------------------------------------------------
052600
052700*   AU0243 - BUILDS THIS CHECK'S REPORT-FORMAT ALERT LINE, "[CHECK-ID]
052800*   ALERT-TEXT", INTO THE NEXT SLOT OF WRK-ALERT-LINE-TABLE.  WRK-
052900*   ALERT-COUNT WAS JUST INCREMENTED ABOVE SO IT ALREADY POINTS AT
053000*   THIS CHECK'S SLOT; THE TABLE IS SIZED TO THE FULL 26-CHECK
053100*   CATALOGUE SO WRK-ALERT-COUNT CAN NEVER RUN PAST IT.  ONLY THE
053200*   FIRST THREE CHARACTERS OF WRK-CHECK-ID ARE SIGNIFICANT - "N.N"
053300*   FOLLOWED BY A TRAILING FILL SPACE.
053400FORMAT-ALERT-LINE.
053500
053600    STRING "["                      DELIMITED BY SIZE
053700           WRK-CHECK-ID(1:3)        DELIMITED BY SIZE
053800           "] "                     DELIMITED BY SIZE
053900           WRK-ALERT-TEXT           DELIMITED BY SIZE
054000           INTO WRK-ALERT-LINE(WRK-ALERT-COUNT).
054100*----------------------------------------------------------------
054200
054300WRITE-SUMMARY-RECORD.
054400
054500    MOVE INV-VENDOR-ID       TO SUM-VENDOR-ID.
054600    MOVE INV-INVOICE-NUMBER  TO SUM-INVOICE-NUMBER.
054700    MOVE WRK-COMPOSITE-SCORE TO SUM-COMPOSITE-SCORE.
054800    PERFORM BAND-COMPOSITE-SCORE.
054900    MOVE RS-RISK-ACTION      TO SUM-ACTION.
055000    MOVE WRK-ALERT-COUNT     TO SUM-ALERT-COUNT.
055100    WRITE SUMMARY-RECORD.
055200*----------------------------------------------------------------
055300
055400*   THE SUMMARY'S OWN 3-BAND RISK LEVEL, OFF THE COMPOSITE SCORE -
055500*   DELIBERATELY SEPARATE FROM RS-RISK-LEVEL (CHECK 5.1'S 4-BAND
055600*   VENDOR BANDING, PRINTED ON THE DETAIL LINE INSTEAD).
055700BAND-COMPOSITE-SCORE.
055800
055900    IF WRK-COMPOSITE-SCORE >= 70
056000        MOVE "HIGH    " TO SUM-RISK-LEVEL
056100    ELSE
056200    IF WRK-COMPOSITE-SCORE >= 40
056300        MOVE "MEDIUM  " TO SUM-RISK-LEVEL
056400    ELSE
056500        MOVE "LOW     " TO SUM-RISK-LEVEL.
056600*----------------------------------------------------------------
056700
056800WRITE-DETAIL-LINE.
056900
057000    MOVE INV-VENDOR-ID       TO RD-VENDOR-ID.
057100    MOVE INV-INVOICE-NUMBER  TO RD-INVOICE-NUMBER.
057200    MOVE INV-INVOICE-DATE    TO RD-INVOICE-DATE.
057300    MOVE INV-TOTAL-AMOUNT    TO RD-AMOUNT.
057400    MOVE WRK-COMPOSITE-SCORE TO RD-RISK-SCORE.
057500    MOVE RS-RISK-LEVEL       TO RD-RISK-LEVEL.
057600    MOVE WRK-ALERT-COUNT     TO RD-ALERT-COUNT.
057700    MOVE RPT-DETAIL-1 TO PRINT-RECORD.
057800    PERFORM WRITE-REPORT-LINE.
057900
058000    PERFORM PRINT-ALERT-LINES.
058100*----------------------------------------------------------------
058200
058300*   AU0243 - PRINTS THIS INVOICE'S ALERT LINES RIGHT UNDER ITS DETAIL
058400*   LINE ABOVE, ONE REPORT LINE PER "[CHECK-ID] ALERT-TEXT" BUILT BY
058500*   FORMAT-ALERT-LINE AS THE CHECKS RAN, OR THE SINGLE "NO MAJOR
058600*   ANOMALIES DETECTED." LINE WHEN WRK-ALERT-COUNT CAME BACK ZERO.
058700PRINT-ALERT-LINES.
058800
058900    IF WRK-ALERT-COUNT = 0
059000        MOVE "No major anomalies detected." TO RAD-ALERT-LINE
059100        MOVE RPT-ALERT-DETAIL TO PRINT-RECORD
059200        PERFORM WRITE-REPORT-LINE
059300    ELSE
059400        PERFORM PRINT-ONE-ALERT-LINE
059500                VARYING WRK-ALERT-LINE-INDEX FROM 1 BY 1
059600                UNTIL WRK-ALERT-LINE-INDEX > WRK-ALERT-COUNT.
059700*----------------------------------------------------------------
059800
059900PRINT-ONE-ALERT-LINE.
060000
060100    MOVE WRK-ALERT-LINE(WRK-ALERT-LINE-INDEX) TO RAD-ALERT-LINE.
060200    MOVE RPT-ALERT-DETAIL TO PRINT-RECORD.
060300    PERFORM WRITE-REPORT-LINE.
060400*----------------------------------------------------------------
060500
060600ACCUMULATE-VENDOR-TOTALS.
060700
060800    ADD 1               TO WRK-VENDOR-INVOICE-COUNT.
060900    ADD INV-TOTAL-AMOUNT TO WRK-VENDOR-AMOUNT-SUM.
061000    ADD WRK-COMPOSITE-SCORE TO WRK-VENDOR-RISK-SUM.
061100    ADD WRK-ALERT-COUNT TO WRK-VENDOR-ALERT-COUNT.
061200*----------------------------------------------------------------
061300
061400ACCUMULATE-GRAND-TOTALS.
061500
061600    ADD 1               TO WRK-GRAND-INVOICE-COUNT.
061700    ADD INV-TOTAL-AMOUNT TO WRK-GRAND-AMOUNT.
061800
061900    IF RS-RISK-LEVEL = "CRITICAL"
062000        ADD 1 TO WRK-GRAND-CNT-CRITICAL
062100    ELSE
062200    IF RS-RISK-LEVEL = "HIGH    "
062300        ADD 1 TO WRK-GRAND-CNT-HIGH
062400    ELSE
062500    IF RS-RISK-LEVEL = "MEDIUM  "
062600        ADD 1 TO WRK-GRAND-CNT-MEDIUM
062700    ELSE
062800        ADD 1 TO WRK-GRAND-CNT-LOW.
062900
063000    IF RF-DUPLICATE-WAS-DETECTED
063100        ADD 1 TO WRK-GRAND-DUPLICATE-COUNT.
063200    IF AN-IS-ANOMALY
063300        ADD 1 TO WRK-GRAND-ANOMALY-COUNT.
063400*----------------------------------------------------------------
063500
063600*   THE COLLUSION LIBRARY'S PER-PAIR LINES CALL BACK HERE - IT OWNS
063700*   RPT-COLLUSION-LINE, WE OWN PRINT-RECORD AND WRITE-REPORT-LINE.
063800PRINT-COLLUSION-ALERT-LINE.
063900
064000    MOVE RPT-COLLUSION-LINE TO PRINT-RECORD.
064100    PERFORM WRITE-REPORT-LINE.
064200*----------------------------------------------------------------
064300
064400PRINT-COLLUSION-SCORE-LINE.
064500
064600    MOVE AT-COLLUSION-SCORE TO RCL-SCORE.
064700    MOVE RPT-COLLUSION-SCORE TO PRINT-RECORD.
064800    PERFORM WRITE-REPORT-LINE.
064900*----------------------------------------------------------------
065000
065100PRINT-BENFORD-LINE.
065200
065300    MOVE AN-BENFORD-SAMPLE-COUNT  TO RBF-SAMPLE-SIZE.
065400    MOVE AN-BENFORD-CHI-STATISTIC TO RBF-CHI-STATISTIC.
065500    IF AN-BENFORD-PASSES
065600        MOVE "NO DEVIATION FOUND " TO RBF-RESULT
065700    ELSE
065800        MOVE "DEVIATION DETECTED " TO RBF-RESULT.
065900    MOVE RPT-BENFORD-LINE TO PRINT-RECORD.
066000    PERFORM WRITE-REPORT-LINE.
066100*----------------------------------------------------------------
066200
066300PRINT-GRAND-TOTALS.
066400
066500    MOVE WRK-GRAND-INVOICE-COUNT TO RGT-INVOICE-COUNT.
066600    MOVE WRK-GRAND-AMOUNT        TO RGT-AMOUNT.
066700    MOVE RPT-GRAND-TOTAL-1 TO PRINT-RECORD.
066800    PERFORM WRITE-REPORT-LINE.
066900
067000    MOVE RPT-GRAND-TOTAL-2 TO PRINT-RECORD.
067100    PERFORM WRITE-REPORT-LINE.
067200
067300    MOVE WRK-GRAND-CNT-LOW      TO RGT-CNT-LOW.
067400    MOVE WRK-GRAND-CNT-MEDIUM   TO RGT-CNT-MEDIUM.
067500    MOVE WRK-GRAND-CNT-HIGH     TO RGT-CNT-HIGH.
067600    MOVE WRK-GRAND-CNT-CRITICAL TO RGT-CNT-CRITICAL.
067700    MOVE RPT-GRAND-TOTAL-3 TO PRINT-RECORD.
067800    PERFORM WRITE-REPORT-LINE.
067900
068000    MOVE WRK-GRAND-DUPLICATE-COUNT TO RGT-DUPLICATE-COUNT.
068100    MOVE WRK-GRAND-ANOMALY-COUNT   TO RGT-ANOMALY-COUNT.
068200    MOVE RPT-GRAND-TOTAL-4 TO PRINT-RECORD.
068300    PERFORM WRITE-REPORT-LINE.
068400
068500    PERFORM PRINT-OVERFLOW-WARNING.
068600*----------------------------------------------------------------
068700
068800*   A FULL DUPLICATE REGISTRY OR VENDOR TABLE STILL LETS THE RUN
068900*   FINISH, BUT THE TAIL OF THE RUN WAS NOT FULLY CROSS-CHECKED -
069000*   THAT BELONGS ON THE REPORT, NOT BURIED IN A RETURN CODE.  WRITTEN
069100*   AS A NUMBERED RANGE WITH GO TO RATHER THAN NESTED IF'S SO EACH
069200*   WARNING CAN BE DROPPED IN OR TAKEN OUT WITHOUT DISTURBING THE
069300*   OTHER ONE'S TEST.
069400PRINT-OVERFLOW-WARNING.
069500
069600    IF NOT DR-REGISTRY-OVERFLOWED
069700        GO TO PRINT-OVERFLOW-WARNING-020.
069800
069900    MOVE SPACES TO PRINT-RECORD.
070000    MOVE "*** WARNING - DUPLICATE REGISTRY FULL AT 500 INVOICES, "
070100      &  "LATER INVOICES NOT CHECKED AGAINST IT ***" TO PRINT-RECORD.
070200    PERFORM WRITE-REPORT-LINE.
070300
070400PRINT-OVERFLOW-WARNING-020.
070500
070600    IF NOT VP-TABLE-OVERFLOWED
070700        GO TO PRINT-OVERFLOW-WARNING-EXIT.
070800
070900    MOVE SPACES TO PRINT-RECORD.
071000    MOVE "*** WARNING - VENDOR PROFILE TABLE FULL AT 100 VENDORS, "
071100      &  "LATER VENDORS NOT TRACKED FOR HISTORY ***" TO PRINT-RECORD.
071200    PERFORM WRITE-REPORT-LINE.
071300
071400PRINT-OVERFLOW-WARNING-EXIT.
071500    EXIT.
071600*----------------------------------------------------------------
071700
071800    COPY "PL-PRINT-CONTROL.CBL".
071900    COPY "PL-STATUTORY-VALIDATOR.CBL".
072000    COPY "PL-DUPLICATE-DETECTOR.CBL".
072100    COPY "PL-VENDOR-HISTORY.CBL".
072200    COPY "PL-ANALYTICS-ENGINE.CBL".
072300    COPY "PL-EDIT-DISTANCE.CBL".
072400    COPY "PL-DATE-UTILS.CBL".
072500    COPY "PL-MATH-UTILS.CBL".
