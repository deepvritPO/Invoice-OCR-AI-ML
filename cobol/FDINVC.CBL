000100*----------------------------------------------------------------
000200*    FDINVC.CBL
000300*    FD and record layout for the invoice master input file,
000400*    200 bytes fixed, one record per invoice, sorted vendor then
000500*    invoice date ascending by the extract job that feeds AUDINVC.
000600*----------------------------------------------------------------
000700*    1989-03-14 RKP AU0001  First cut for the audit-engine rewriteAU0001  
000800*    1991-07-09 RKP AU0054  Added PO-TOTAL/GRN-TOTAL for the 3-wayAU0054  
000900*                           match check added to the catalogue.
001000*    1994-11-02 TJH AU0118  INV-DATE-BROKEN redefinition added so AU0118  
001100*                           the gap-analysis paragraphs do not have
001200*                           to re-slice the date every call.
001300*    1998-09-30 TJH AU0201  Y2K  -  INV-INVOICE-DATE stays CCYY-MMAU0201  
001400*                           confirmed four-digit year throughout;
001500*                           no two-digit year fields in this record.
001600*    2001-03-12 DMS AU0219  Internal code-standards review.  No   AU0219  
001700*                           layout change; INV-DATE-BROKEN still
001800*                           matches the shop's current REDEFINES
001900*                           convention.
002000*----------------------------------------------------------------
002100
002200    FD  INVOICE-FILE
002300        LABEL RECORDS ARE STANDARD
002400        RECORD CONTAINS 200 CHARACTERS.
002500
002600    01  INVOICE-RECORD.
002700        05  INV-VENDOR-ID           PIC X(10).
002800        05  INV-INVOICE-NUMBER      PIC X(20).
002900        05  INV-INVOICE-DATE        PIC X(10).
003000        05  INV-DATE-BROKEN REDEFINES INV-INVOICE-DATE.
003100            10  INV-DATE-CCYY       PIC 9(04).
003200            10  INV-DATE-SEP-1      PIC X(01).
003300            10  INV-DATE-MM         PIC 9(02).
003400            10  INV-DATE-SEP-2      PIC X(01).
003500            10  INV-DATE-DD         PIC 9(02).
003600        05  INV-TOTAL-AMOUNT        PIC S9(11)V99.
003700        05  INV-TAXABLE-AMOUNT      PIC S9(11)V99.
003800        05  INV-CLAIMED-TAX-RATE    PIC 9(02)V99.
003900        05  INV-GSTIN               PIC X(15).
004000        05  INV-HSN-SAC             PIC X(08).
004100        05  INV-VENDOR-ADDRESS      PIC X(40).
004200        05  INV-BANK-ACCOUNT        PIC X(18).
004300        05  INV-PHONE               PIC X(12).
004400        05  INV-PAYMENT-DAYS        PIC 9(03).
004500        05  INV-WARRANTY-MONTHS     PIC 9(03).
004600        05  INV-LINE-ITEM-COUNT     PIC 9(02).
004700        05  INV-DAY-OF-MONTH        PIC 9(02).
004800        05  INV-PO-TOTAL            PIC S9(11)V99.
004900        05  INV-GRN-TOTAL           PIC S9(11)V99.
005000        05  INV-EDIT-SOFTWARE-FLAG  PIC X(01).
005100            88  INV-METADATA-EDITED     VALUE "Y".
