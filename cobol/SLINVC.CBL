000100*----------------------------------------------------------------
000200*    SLINVC.CBL
000300*    FILE-CONTROL entry for the invoice master input file.
000400*----------------------------------------------------------------
000500*    1989-03-14 RKP AU0001  First cut for the audit-engine rewriteAU0001  
000600*    1994-11-02 TJH AU0118  Confirmed sequential/fixed, sort orderAU0118  
000700*                           is vendor then invoice-date per extract.
000800*----------------------------------------------------------------
000900
001000    SELECT INVOICE-FILE
001100           ASSIGN TO "AUDINVC"
001200           ORGANIZATION IS SEQUENTIAL
001300           ACCESS MODE IS SEQUENTIAL.
