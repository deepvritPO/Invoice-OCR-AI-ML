000100*----------------------------------------------------------------
000200*    FDRPRT.CBL
000300*    FD for the printed audit report, 132 print positions.  The
000400*    heading/detail/control-break layouts that get MOVEd into
000500*    PRINT-RECORD live in WS-PRINTCTL.CBL, same as the shop has
000600*    always done it on the other print programs.
000700*----------------------------------------------------------------
000800*    1989-03-22 RKP AU0003  First cut, 132 print positions.       AU0003  
000900*----------------------------------------------------------------
001000
001100    FD  REPORT-FILE
001200        LABEL RECORDS ARE OMITTED.
001300
001400    01  PRINT-RECORD                PIC X(132).
