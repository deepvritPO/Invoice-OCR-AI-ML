000100*----------------------------------------------------------------
000200*    FDITEM.CBL
000300*    FD and record layout for the invoice line-item input file,
000400*    80 bytes fixed, 0..n records per invoice, read in step with
000500*    AUDINVC on vendor id + invoice number.
000600*----------------------------------------------------------------
000700*    1989-03-14 RKP AU0001  First cut for the audit-engine rewriteAU0001  
000800*    1991-07-09 RKP AU0054  ITEM-DESC confirmed normalized lower  AU0054  
000900*                           case by the extract job - no INSPECT
001000*                           needed here before the pricing-variance
001100*                           match.
001200*----------------------------------------------------------------
001300
001400    FD  LINEITEM-FILE
001500        LABEL RECORDS ARE STANDARD
001600        RECORD CONTAINS 80 CHARACTERS.
001700
001800    01  LINEITEM-RECORD.
001900        05  LIT-VENDOR-ID           PIC X(10).
002000        05  LIT-INVOICE-NUMBER      PIC X(20).
002100        05  LIT-ITEM-DESC           PIC X(30).
002200        05  LIT-UNIT-PRICE          PIC S9(09)V99.
002300        05  LIT-QUANTITY            PIC 9(05).
002400        05  FILLER                  PIC X(04).
