000100*----------------------------------------------------------------
000200*    PL-ANALYTICS-ENGINE.CBL
000300*    Paragraph library - checks 5.1 (vendor risk scoring), 5.2
000400*    (anomaly detection), 5.4 (multi-vendor collusion, run level)
000500*    and 5.5 (threshold circumvention).  The Benford test feeding
000600*    5.1's duplicate/anomaly factors needs 4.1/4.2/3.2/5.2 already
000700*    resolved for the current invoice - the main-line sets the
000800*    RF- switches below right after each of those checks returns,
000900*    before WRK-CHECK-STATUS is overwritten by the next one.  The
001000*    Benford test and collusion detection are both run-level and
001100*    PERFORMed once at end of file, ahead of the grand totals.
001200*----------------------------------------------------------------
001300*    1996-02-06 TJH AU0165  First cut - risk scoring and Z-score. AU0165  
001400*    1996-11-21 TJH AU0180  Added the Benford test.               AU0180  
001500*    1997-05-02 TJH AU0188  Added collusion and circumvention.    AU0188  
001600*    1998-11-30 TJH AU0201  Y2K REVIEW - AN-POP-DAY-OF-MONTH and  AU0201  
001700*                           the threshold table carry no century
001800*                           data; nothing here needed a change.
001900*    1999-04-07 DMS AU0207  WRITE-ADDRESS-COLLUSION-LINE and WRITEAU0207  
002000*                           BANK-COLLUSION-LINE now load the RCL-
002100*                           REL-TYPE/RCL-VENDOR-A/RCL-VENDOR-B fields
002200*                           on RPT-COLLUSION-LINE directly instead of
002300*                           STRINGing prose into WRK-ALERT-TEXT - the
002400*                           report line already had the structured
002500*                           fields, nobody was filling them in.
002600*    2001-03-12 DMS AU0219  Standards review.  Comment banners    AU0219  
002700*                           added or expanded through every
002800*                           paragraph below so the next person
002900*                           touching the risk catalogue does not
003000*                           have to rebuild the arithmetic from
003100*                           scratch - this library has the worst
003200*                           comment-to-code ratio in the system
003300*                           and it is the one outside auditors ask
003400*                           about most.
003500*----------------------------------------------------------------
003600*   A GENERAL NOTE FOR WHOEVER PICKS THIS LIBRARY UP NEXT - CHECKS
003700*   5.1, 5.2, 5.4 AND 5.5 ARE THE FOUR "STATISTICAL" MEMBERS OF THE
003800*   CATALOGUE, AS OPPOSED TO THE RULE-BASED CHECKS IN THE OTHER
003900*   FOUR PARAGRAPH LIBRARIES.  THAT DISTINCTION MATTERS FOR HOW YOU
004000*   DEBUG A FALSE ALERT FROM ONE OF THESE - A RULE-BASED CHECK
004100*   EITHER FOUND THE CONDITION OR DID NOT, BUT A STATISTICAL CHECK
004200*   CAN FLAG AN INVOICE PURELY BECAUSE THE POPULATION IT IS BEING
004300*   COMPARED AGAINST IS SMALL OR UNUSUAL THIS RUN, NOT BECAUSE THE
004400*   INVOICE ITSELF IS WRONG.  WHEN A REVIEWER DISPUTES A 5.1/5.2/5.4/
004500*   5.5 ALERT, THE FIRST QUESTION TO ASK IS HOW MANY SAMPLES WERE IN
004600*   THE RUNNING POPULATION AT THE TIME, NOT WHETHER THE ARITHMETIC
004700*   BELOW IS CORRECT.
004800*----------------------------------------------------------------
004900
005000*==================================================================
005100*   CHECK 5.1 - VENDOR RISK SCORING.
005200*
005300*   COMBINES THE RESULTS OF SIX EARLIER CHECKS INTO ONE COMPOSITE
005400*   RISK SCORE PER INVOICE.  EACH FACTOR CARRIES A WEIGHT OUT OF
005500*   100 (TABLE WS-RISK-WEIGHT-VALUES, LOADED VIA REDEFINES), AND
005600*   THE SCORE IS SIMPLY THE SUM OF THE WEIGHTS FOR EVERY FACTOR
005700*   THAT FIRED ON THIS INVOICE, CAPPED AT 100.  FOUR OF THE TEN
005800*   CATALOGUED FACTORS (ELA-MANIPULATION, FONT-INCONSISTENCY,
005900*   DOCUMENT-QUALITY, GST-CALC-ERROR) HAVE NO AUTOMATED DETECTOR
006000*   IN THIS BATCH RUN AND SO NEVER CONTRIBUTE - THEY REMAIN IN THE
006100*   TABLE FOR WHEN IMAGE/OCR PROCESSING IS ADDED.
006200*==================================================================
006300RUN-VENDOR-RISK-SCORING.
006400
006500    MOVE "5.1 " TO WRK-CHECK-ID.
006600    MOVE 0 TO RS-FACTOR-SCORE.
006700
006800*   EACH IF BELOW ADDS ONE WEIGHT IF, AND ONLY IF, THE FLAG SET BY
006900*   THE CORRESPONDING EARLIER CHECK IS ON.  ORDER DOES NOT MATTER -
007000*   THESE ARE INDEPENDENT ADDITIONS, NOT A DECISION TREE.
007100    IF RF-GSTIN-IS-INVALID
007200        ADD WS-RISK-FACTOR-WEIGHT(1) TO RS-FACTOR-SCORE.
007300    IF INV-METADATA-EDITED
007400        ADD WS-RISK-FACTOR-WEIGHT(2) TO RS-FACTOR-SCORE.
007500    IF RF-HSN-IS-MISMATCHED
007600        ADD WS-RISK-FACTOR-WEIGHT(6) TO RS-FACTOR-SCORE.
007700    IF RF-DUPLICATE-WAS-DETECTED
007800        ADD WS-RISK-FACTOR-WEIGHT(8) TO RS-FACTOR-SCORE.
007900    IF RF-PRICE-VARIANCE-RAISED
008000        ADD WS-RISK-FACTOR-WEIGHT(9) TO RS-FACTOR-SCORE.
008100    IF AN-IS-ANOMALY
008200        ADD WS-RISK-FACTOR-WEIGHT(10) TO RS-FACTOR-SCORE.
008300
008400*   100 IS THE CEILING EVEN IF EVERY FACTOR SOMEHOW FIRED AT ONCE -
008500*   THE BAND TABLE BELOW IS ONLY DEFINED UP TO 100.
008600    IF RS-FACTOR-SCORE > 100
008700        MOVE 100 TO RS-FACTOR-SCORE.
008800    MOVE RS-FACTOR-SCORE TO RS-RISK-SCORE.
008900
009000    PERFORM BAND-RISK-SCORE.
009100
009200*   5.1 NEVER FAILS OUTRIGHT - A CRITICAL SCORE IS A WARNING FOR THE
009300*   REVIEWER TO ACT ON, NOT GROUNDS TO REJECT THE INVOICE HERE.  THE
009400*   BANDED ACTION TEXT (BLOCK VENDOR, HOLD PAYMENT, ETC.) GOES ON THE
009500*   SUMMARY RECORD, NOT THE PER-CHECK ALERT, SO WRK-ALERT-TEXT STAYS
009600*   BLANK FOR THIS CHECK.
009700    IF RS-RISK-LEVEL = "LOW     "
009800        MOVE "PASS"    TO WRK-CHECK-STATUS
009900    ELSE
010000        MOVE "WARNING" TO WRK-CHECK-STATUS.
010100    MOVE SPACES TO WRK-ALERT-TEXT.
010200
010300    PERFORM FILE-CHECK-RESULT.
010400*----------------------------------------------------------------
010500
010600*   FOUR FIXED BANDS, TESTED HIGH TO LOW SO EACH INVOICE LANDS IN
010700*   EXACTLY ONE.  RS-RISK-ACTION IS WHAT GOES ON THE SUMMARY RECORD'S
010800*   SUM-ACTION FIELD - THE AUDIT COMMITTEE SET THESE FOUR WORDINGS,
010900*   NOT THIS PROGRAM, SO DO NOT REWORD THEM WITHOUT CHECKING BACK.
011000BAND-RISK-SCORE.
011100
011200    IF RS-RISK-SCORE > 80
011300        MOVE "CRITICAL"                      TO RS-RISK-LEVEL
011400        MOVE "Block vendor - immediate investigation"
011500                                              TO RS-RISK-ACTION
011600    ELSE
011700    IF RS-RISK-SCORE > 60
011800        MOVE "HIGH    "                      TO RS-RISK-LEVEL
011900        MOVE "Hold payment for review"        TO RS-RISK-ACTION
012000    ELSE
012100    IF RS-RISK-SCORE > 30
012200        MOVE "MEDIUM  "                      TO RS-RISK-LEVEL
012300        MOVE "Manual review recommended"      TO RS-RISK-ACTION
012400    ELSE
012500        MOVE "LOW     "                      TO RS-RISK-LEVEL
012600        MOVE "Auto-approve"                   TO RS-RISK-ACTION.
012700*----------------------------------------------------------------
012800*   A NOTE ON WHERE 80/60/30 CAME FROM - THE AUDIT COMMITTEE ASKED
012900*   FOR THREE BANDS WHEN THIS CHECK WAS FIRST WRITTEN (AU0165) AND
013000*   THE FOUR-BAND SPLIT SHOWN HERE CAME OUT OF THE FIRST SIX MONTHS
013100*   OF RUNS - TOO MANY INVOICES WERE LANDING IN A SINGLE "REVIEW"
013200*   BUCKET FOR THE ACCOUNTS-PAYABLE CLERKS TO WORK THROUGH IN A
013300*   NORMAL DAY, SO MEDIUM AND HIGH WERE SPLIT OUT TO GIVE THE
013400*   CLERKS A WORKABLE TRIAGE ORDER.  THE CUTOFFS THEMSELVES ARE NOT
013500*   DERIVED FROM ANY FORMULA - THEY ARE A POLICY CHOICE THE
013600*   COMMITTEE REVISITS EVERY FEW YEARS AGAINST HOW MANY INVOICES
013700*   ACTUALLY GET ESCALATED VERSUS HOW MANY TURN OUT CLEAN ON REVIEW.
013800*   IF THESE EVER CHANGE, THE SUM-RISK-LEVEL 88-LEVELS IN FDSUMM.CBL
013900*   DO NOT NEED TO CHANGE - THEY TEST THE RESULTING TEXT, NOT THE
014000*   NUMERIC SCORE.
014100
014200*==================================================================
014300*   CHECK 5.2 - STATISTICAL ANOMALY DETECTION.
014400*
014500*   A Z-SCORE OUTLIER TEST RUN ACROSS FOUR NUMERIC FEATURES OF THE
014600*   CURRENT INVOICE (AMOUNT, LINE-ITEM COUNT, CLAIMED TAX RATE, DAY
014700*   OF MONTH) AGAINST THE RUNNING POPULATION OF INVOICES SEEN SO FAR
014800*   THIS RUN.  NEEDS AT LEAST 3 SAMPLES BEFORE IT CAN SAY ANYTHING -
014900*   BEFORE THAT THE MEAN AND VARIANCE ARE TOO UNSTABLE TO BE
015000*   MEANINGFUL, SO THE CHECK REPORTS DATA-MISSING INSTEAD OF GUESSING.
015100*==================================================================
015200RUN-ANOMALY-DETECTION.
015300
015400    MOVE "5.2 " TO WRK-CHECK-ID.
015500
015600    IF AN-POPULATION-COUNT < 3
015700        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
015800        MOVE "Data Missing: fewer than 3 samples in population."
015900                             TO WRK-ALERT-TEXT
016000        SET AN-IS-NOT-ANOMALY TO TRUE
016100    ELSE
016200*       FOUR INDEPENDENT Z-SCORE TESTS, ONE PER FEATURE.  ANY ONE OF
016300*       THEM TRIPPING SETS AN-IS-ANOMALY AND THE OTHERS STILL RUN -
016400*       WE WANT THE FINAL SWITCH STATE, NOT AN EARLY EXIT, SINCE A
016500*       FUTURE CHANGE MIGHT WANT TO KNOW HOW MANY FEATURES TRIPPED.
016600        SET AN-IS-NOT-ANOMALY TO TRUE
016700        PERFORM TEST-AMOUNT-ZSCORE
016800        PERFORM TEST-LINE-ITEMS-ZSCORE
016900        PERFORM TEST-TAX-RATE-ZSCORE
017000        PERFORM TEST-DAY-OF-MONTH-ZSCORE
017100        IF AN-IS-ANOMALY
017200            MOVE "WARNING" TO WRK-CHECK-STATUS
017300            MOVE "Statistical anomaly detected in feature vector"
017400                             TO WRK-ALERT-TEXT
017500        ELSE
017600            MOVE "PASS"    TO WRK-CHECK-STATUS
017700            MOVE SPACES    TO WRK-ALERT-TEXT.
017800
017900*   THE CURRENT INVOICE JOINS THE POPULATION AFTER BEING TESTED
018000*   AGAINST IT, NOT BEFORE - OTHERWISE AN OUTLIER WOULD PULL THE
018100*   MEAN TOWARD ITSELF AND COULD MASK ITS OWN ANOMALY.
018200    PERFORM APPEND-TO-FEATURE-POPULATION.
018300    PERFORM FILE-CHECK-RESULT.
018400*----------------------------------------------------------------
018500
018600*   Z = (X - MEAN) / STANDARD-DEVIATION.  THE STANDARD DEVIATION IS
018700*   THE SQUARE ROOT OF THE VARIANCE (SUM OF SQUARED DEVIATIONS OVER
018800*   COUNT) - WS-MATHUTIL.CBL'S NEWTON'S-METHOD ROUTINE DOES THE
018900*   ACTUAL ROOT SINCE THIS COMPILER HAS NO SQRT FUNCTION.  A ZERO
019000*   STANDARD DEVIATION (EVERY SAMPLE IDENTICAL SO FAR) MEANS THE
019100*   TEST CANNOT RUN, SO EVERY ARITHMETIC STEP BELOW IS GUARDED BY
019200*   MU-SQRT-RESULT > 0.
019300TEST-AMOUNT-ZSCORE.
019400
019500    MOVE 0 TO AN-ZSCORE-SUM.
019600    PERFORM SUM-ONE-POP-AMOUNT
019700            VARYING AN-POPULATION-INDEX FROM 1 BY 1
019800            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
019900    COMPUTE AN-ZSCORE-MEAN ROUNDED = AN-ZSCORE-SUM / AN-POPULATION-COUNT.
020000
020100*   SECOND PASS OVER THE SAME POPULATION TO ACCUMULATE THE SUM OF
020200*   SQUARED DEVIATIONS FROM THE MEAN JUST COMPUTED ABOVE - CANNOT BE
020300*   DONE IN ONE PASS SINCE THE MEAN ISN'T KNOWN UNTIL THE FIRST PASS
020400*   FINISHES.
020500    MOVE 0 TO AN-ZSCORE-SUM-SQ.
020600    PERFORM SUMSQ-ONE-POP-AMOUNT
020700            VARYING AN-POPULATION-INDEX FROM 1 BY 1
020800            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
020900    COMPUTE MU-SQRT-ARG = AN-ZSCORE-SUM-SQ / AN-POPULATION-COUNT.
021000    PERFORM COMPUTE-SQUARE-ROOT.
021100
021200    MOVE 0 TO AN-ZSCORE.
021300    IF MU-SQRT-RESULT > 0
021400        COMPUTE AN-ZSCORE-DIFF = INV-TOTAL-AMOUNT - AN-ZSCORE-MEAN.
021500*   ABSOLUTE VALUE OF THE DIFFERENCE - WE ONLY CARE HOW FAR FROM
021600*   THE MEAN, NOT WHICH DIRECTION.
021700    IF MU-SQRT-RESULT > 0 AND AN-ZSCORE-DIFF < 0
021800        COMPUTE AN-ZSCORE-DIFF = AN-ZSCORE-DIFF * -1.
021900    IF MU-SQRT-RESULT > 0
022000        COMPUTE AN-ZSCORE ROUNDED = AN-ZSCORE-DIFF / MU-SQRT-RESULT.
022100*   2.5 STANDARD DEVIATIONS IS THE COMMITTEE'S CHOSEN OUTLIER LINE -
022200*   ROUGHLY THE TOP/BOTTOM 1% OF A NORMAL DISTRIBUTION.
022300    IF AN-ZSCORE > 2.5
022400        SET AN-IS-ANOMALY TO TRUE.
022500*----------------------------------------------------------------
022600*   WHY 2.5 AND NOT, SAY, 3.0 - A STRICT 3-SIGMA CUTOFF IS THE MORE
022700*   COMMON TEXTBOOK CHOICE, BUT WITH THE SMALL POPULATIONS THIS
022800*   PROGRAM BUILDS UP DURING A SINGLE RUN (OFTEN WELL UNDER 100
022900*   INVOICES) THE COMMITTEE FOUND 3.0 LET TOO MANY GENUINELY
023000*   SUSPICIOUS INVOICES THROUGH UNFLAGGED, SO 2.5 WAS ADOPTED AS A
023100*   DELIBERATELY LOOSER LINE FOR THIS BATCH - IT IS APPLIED
023200*   IDENTICALLY TO ALL FOUR FEATURES BELOW RATHER THAN TUNED PER
023300*   FEATURE, SINCE A PER-FEATURE CUTOFF WOULD NEED ITS OWN LITERAL
023400*   AND ITS OWN JUSTIFICATION EVERY TIME SOMEONE ASKED WHY THEY
023500*   DIFFER.
023600
023700*   ONE ITERATION OF THE FIRST PASS - JUST AN ACCUMULATOR ADD, BUT
023800*   KEPT AS ITS OWN PARAGRAPH SO THE VARYING CLAUSE ON TEST-AMOUNT-
023900*   ZSCORE HAS SOMETHING NAMED TO PERFORM; THIS COMPILER HAS NO
024000*   INLINE PERFORM ... END-PERFORM SO THE LOOP BODY CANNOT BE WRITTEN
024100*   IN PLACE.
024200SUM-ONE-POP-AMOUNT.
024300
024400    ADD AN-POP-AMOUNT(AN-POPULATION-INDEX) TO AN-ZSCORE-SUM.
024500*----------------------------------------------------------------
024600
024700*   ONE ITERATION OF THE SECOND PASS - SQUARED DEVIATION FROM THE
024800*   MEAN, ACCUMULATED INTO AN-ZSCORE-SUM-SQ FOR THE VARIANCE DIVIDE
024900*   BACK IN THE CALLING PARAGRAPH.
025000SUMSQ-ONE-POP-AMOUNT.
025100
025200    COMPUTE AN-ZSCORE-DIFF =
025300            AN-POP-AMOUNT(AN-POPULATION-INDEX) - AN-ZSCORE-MEAN.
025400    COMPUTE AN-ZSCORE-SUM-SQ = AN-ZSCORE-SUM-SQ
025500                             + (AN-ZSCORE-DIFF * AN-ZSCORE-DIFF).
025600*----------------------------------------------------------------
025700
025800*   SAME Z-SCORE MACHINERY AS TEST-AMOUNT-ZSCORE ABOVE, APPLIED TO
025900*   THE LINE-ITEM COUNT FEATURE INSTEAD OF THE AMOUNT.  THE FOUR
026000*   FEATURE TESTS IN THIS PARAGRAPH LIBRARY ARE DELIBERATELY NOT
026100*   SHARED INTO ONE GENERIC ROUTINE - THE ORIGINAL AUTHOR'S NOTE
026200*   (SEE AU0165 ABOVE) WAS THAT A SHARED ROUTINE WOULD NEED AN
026300*   INDIRECTION TABLE OF FIELD NAMES THIS COMPILER CANNOT BUILD
026400*   CLEANLY, SO FOUR NEAR-IDENTICAL COPIES WON OUT.
026500TEST-LINE-ITEMS-ZSCORE.
026600
026700    MOVE 0 TO AN-ZSCORE-SUM.
026800    PERFORM SUM-ONE-POP-LINE-ITEMS
026900            VARYING AN-POPULATION-INDEX FROM 1 BY 1
027000            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
027100    COMPUTE AN-ZSCORE-MEAN ROUNDED = AN-ZSCORE-SUM / AN-POPULATION-COUNT.
027200
027300    MOVE 0 TO AN-ZSCORE-SUM-SQ.
027400    PERFORM SUMSQ-ONE-POP-LINE-ITEMS
027500            VARYING AN-POPULATION-INDEX FROM 1 BY 1
027600            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
027700    COMPUTE MU-SQRT-ARG = AN-ZSCORE-SUM-SQ / AN-POPULATION-COUNT.
027800    PERFORM COMPUTE-SQUARE-ROOT.
027900
028000    MOVE 0 TO AN-ZSCORE.
028100    IF MU-SQRT-RESULT > 0
028200        COMPUTE AN-ZSCORE-DIFF = INV-LINE-ITEM-COUNT - AN-ZSCORE-MEAN.
028300    IF MU-SQRT-RESULT > 0 AND AN-ZSCORE-DIFF < 0
028400        COMPUTE AN-ZSCORE-DIFF = AN-ZSCORE-DIFF * -1.
028500    IF MU-SQRT-RESULT > 0
028600        COMPUTE AN-ZSCORE ROUNDED = AN-ZSCORE-DIFF / MU-SQRT-RESULT.
028700    IF AN-ZSCORE > 2.5
028800        SET AN-IS-ANOMALY TO TRUE.
028900*----------------------------------------------------------------
029000
029100*   FIRST-PASS ACCUMULATOR FOR THE LINE-ITEM-COUNT FEATURE - SEE
029200*   SUM-ONE-POP-AMOUNT ABOVE FOR WHY THIS IS ITS OWN PARAGRAPH.
029300SUM-ONE-POP-LINE-ITEMS.
029400
029500    ADD AN-POP-LINE-ITEMS(AN-POPULATION-INDEX) TO AN-ZSCORE-SUM.
029600*----------------------------------------------------------------
029700
029800*   SECOND-PASS VARIANCE ACCUMULATOR FOR THE LINE-ITEM-COUNT FEATURE.
029900SUMSQ-ONE-POP-LINE-ITEMS.
030000
030100    COMPUTE AN-ZSCORE-DIFF =
030200            AN-POP-LINE-ITEMS(AN-POPULATION-INDEX) - AN-ZSCORE-MEAN.
030300    COMPUTE AN-ZSCORE-SUM-SQ = AN-ZSCORE-SUM-SQ
030400                             + (AN-ZSCORE-DIFF * AN-ZSCORE-DIFF).
030500*----------------------------------------------------------------
030600
030700*   SAME PATTERN AGAIN, NOW AGAINST THE CLAIMED TAX RATE FEATURE -
030800*   A VENDOR CLAIMING AN UNUSUAL RATE COMPARED TO EVERYBODY ELSE
030900*   SEEN THIS RUN IS FLAGGED EVEN THOUGH NO SINGLE HSN/RATE TABLE
031000*   LOOKUP (CHECK 2.5) CAUGHT IT.
031100TEST-TAX-RATE-ZSCORE.
031200
031300    MOVE 0 TO AN-ZSCORE-SUM.
031400    PERFORM SUM-ONE-POP-TAX-RATE
031500            VARYING AN-POPULATION-INDEX FROM 1 BY 1
031600            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
031700    COMPUTE AN-ZSCORE-MEAN ROUNDED = AN-ZSCORE-SUM / AN-POPULATION-COUNT.
031800
031900    MOVE 0 TO AN-ZSCORE-SUM-SQ.
032000    PERFORM SUMSQ-ONE-POP-TAX-RATE
032100            VARYING AN-POPULATION-INDEX FROM 1 BY 1
032200            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
032300    COMPUTE MU-SQRT-ARG = AN-ZSCORE-SUM-SQ / AN-POPULATION-COUNT.
032400    PERFORM COMPUTE-SQUARE-ROOT.
032500
032600    MOVE 0 TO AN-ZSCORE.
032700    IF MU-SQRT-RESULT > 0
032800        COMPUTE AN-ZSCORE-DIFF = INV-CLAIMED-TAX-RATE - AN-ZSCORE-MEAN.
032900    IF MU-SQRT-RESULT > 0 AND AN-ZSCORE-DIFF < 0
033000        COMPUTE AN-ZSCORE-DIFF = AN-ZSCORE-DIFF * -1.
033100    IF MU-SQRT-RESULT > 0
033200        COMPUTE AN-ZSCORE ROUNDED = AN-ZSCORE-DIFF / MU-SQRT-RESULT.
033300    IF AN-ZSCORE > 2.5
033400        SET AN-IS-ANOMALY TO TRUE.
033500*----------------------------------------------------------------
033600
033700*   FIRST-PASS ACCUMULATOR FOR THE CLAIMED-TAX-RATE FEATURE.
033800SUM-ONE-POP-TAX-RATE.
033900
034000    ADD AN-POP-TAX-RATE(AN-POPULATION-INDEX) TO AN-ZSCORE-SUM.
034100*----------------------------------------------------------------
034200
034300*   SECOND-PASS VARIANCE ACCUMULATOR FOR THE CLAIMED-TAX-RATE FEATURE.
034400SUMSQ-ONE-POP-TAX-RATE.
034500
034600    COMPUTE AN-ZSCORE-DIFF =
034700            AN-POP-TAX-RATE(AN-POPULATION-INDEX) - AN-ZSCORE-MEAN.
034800    COMPUTE AN-ZSCORE-SUM-SQ = AN-ZSCORE-SUM-SQ
034900                             + (AN-ZSCORE-DIFF * AN-ZSCORE-DIFF).
035000*----------------------------------------------------------------
035100
035200*   LAST OF THE FOUR FEATURES - DAY OF MONTH.  A VENDOR WHOSE
035300*   INVOICES CLUSTER UNUSUALLY TIGHT AROUND A PARTICULAR DAY (SAY,
035400*   ALWAYS THE LAST DAY OF THE MONTH TO BEAT A BUDGET DEADLINE) WILL
035500*   SHOW A LOW VARIANCE AND THAT IN TURN CAN PUSH A LEGITIMATE
035600*   OUTLIER DAY INTO ANOMALY TERRITORY - THAT IS A FEATURE OF THE
035700*   STATISTIC, NOT A BUG IN THIS CODE.
035800TEST-DAY-OF-MONTH-ZSCORE.
035900
036000    MOVE 0 TO AN-ZSCORE-SUM.
036100    PERFORM SUM-ONE-POP-DAY
036200            VARYING AN-POPULATION-INDEX FROM 1 BY 1
036300            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
036400    COMPUTE AN-ZSCORE-MEAN ROUNDED = AN-ZSCORE-SUM / AN-POPULATION-COUNT.
036500
036600    MOVE 0 TO AN-ZSCORE-SUM-SQ.
036700    PERFORM SUMSQ-ONE-POP-DAY
036800            VARYING AN-POPULATION-INDEX FROM 1 BY 1
036900            UNTIL AN-POPULATION-INDEX > AN-POPULATION-COUNT.
037000    COMPUTE MU-SQRT-ARG = AN-ZSCORE-SUM-SQ / AN-POPULATION-COUNT.
037100    PERFORM COMPUTE-SQUARE-ROOT.
037200
037300    MOVE 0 TO AN-ZSCORE.
037400    IF MU-SQRT-RESULT > 0
037500        COMPUTE AN-ZSCORE-DIFF = INV-DAY-OF-MONTH - AN-ZSCORE-MEAN.
037600    IF MU-SQRT-RESULT > 0 AND AN-ZSCORE-DIFF < 0
037700        COMPUTE AN-ZSCORE-DIFF = AN-ZSCORE-DIFF * -1.
037800    IF MU-SQRT-RESULT > 0
037900        COMPUTE AN-ZSCORE ROUNDED = AN-ZSCORE-DIFF / MU-SQRT-RESULT.
038000    IF AN-ZSCORE > 2.5
038100        SET AN-IS-ANOMALY TO TRUE.
038200*----------------------------------------------------------------
038300
038400*   FIRST-PASS ACCUMULATOR FOR THE DAY-OF-MONTH FEATURE.
038500SUM-ONE-POP-DAY.
038600
038700    ADD AN-POP-DAY-OF-MONTH(AN-POPULATION-INDEX) TO AN-ZSCORE-SUM.
038800*----------------------------------------------------------------
038900
039000*   SECOND-PASS VARIANCE ACCUMULATOR FOR THE DAY-OF-MONTH FEATURE.
039100SUMSQ-ONE-POP-DAY.
039200
039300    COMPUTE AN-ZSCORE-DIFF =
039400            AN-POP-DAY-OF-MONTH(AN-POPULATION-INDEX) - AN-ZSCORE-MEAN.
039500    COMPUTE AN-ZSCORE-SUM-SQ = AN-ZSCORE-SUM-SQ
039600                             + (AN-ZSCORE-DIFF * AN-ZSCORE-DIFF).
039700*----------------------------------------------------------------
039800
039900*   APPENDS THE CURRENT INVOICE'S FOUR FEATURES TO THE RUNNING
040000*   POPULATION TABLE (CAPPED AT THE SAME 500-INVOICE CEILING AS THE
040100*   DUPLICATE REGISTRY - SEE WS-ANALYTICS.CBL).  ALSO FEEDS THE
040200*   BENFORD FIRST-DIGIT ACCUMULATOR BELOW, BUT ONLY WHEN THE AMOUNT
040300*   IS POSITIVE (A ZERO OR CREDIT-NOTE AMOUNT HAS NO LEADING SIGNIFICANT
040400*   DIGIT TO SPEAK OF) AND ONLY UP TO 9999 SAMPLES, WHICH IS FAR MORE
040500*   THAN ANY SINGLE RUN IS EXPECTED TO PRODUCE.
040600APPEND-TO-FEATURE-POPULATION.
040700
040800    IF AN-POPULATION-COUNT < AN-POPULATION-MAX
040900        ADD 1 TO AN-POPULATION-COUNT
041000        MOVE INV-TOTAL-AMOUNT     TO AN-POP-AMOUNT(AN-POPULATION-COUNT)
041100        MOVE INV-LINE-ITEM-COUNT
041200                                 TO AN-POP-LINE-ITEMS(AN-POPULATION-COUNT)
041300        MOVE INV-CLAIMED-TAX-RATE TO AN-POP-TAX-RATE(AN-POPULATION-COUNT)
041400        MOVE INV-DAY-OF-MONTH
041500                              TO AN-POP-DAY-OF-MONTH(AN-POPULATION-COUNT).
041600
041700    IF INV-TOTAL-AMOUNT > 0 AND AN-BENFORD-SAMPLE-COUNT < 9999
041800        PERFORM ACCUMULATE-BENFORD-DIGIT.
041900*----------------------------------------------------------------
042000*   AN-POPULATION-MAX IS 500, THE SAME NUMBER USED FOR THE DUPLICATE
042100*   REGISTRY OVER IN WS-DUPREG.CBL - NOT A COINCIDENCE, BOTH TABLES
042200*   WERE SIZED TOGETHER WHEN THE COMMITTEE SET THE 500-INVOICE
042300*   CEILING FOR A SINGLE BATCH WINDOW BACK WHEN THIS CHECK WAS
042400*   FIRST WRITTEN.  PAST THAT CEILING THE FEATURE POPULATION SIMPLY
042500*   STOPS GROWING - THE Z-SCORE TESTS KEEP RUNNING AGAINST WHATEVER
042600*   WAS CAPTURED IN THE FIRST 500 INVOICES RATHER THAN FAILING OR
042700*   SKIPPING, SINCE A STABLE POPULATION OF 500 IS STATISTICALLY
042800*   MORE THAN ENOUGH TO KEEP DETECTING OUTLIERS IN THE REMAINDER OF
042900*   AN OVERSIZED RUN.  PRINT-OVERFLOW-WARNING IN THE MAIN PROGRAM
043000*   IS WHAT TELLS THE OPERATOR THIS HAPPENED.
043100*----------------------------------------------------------------
043200
043300*   PULLS THE FIRST SIGNIFICANT (NON-ZERO) DIGIT OUT OF THE
043400*   INVOICE AMOUNT VIA THE AN-BENFORD-DIGIT-VIEW REDEFINES TABLE
043500*   (ONE PIC 9(01) SLOT PER COLUMN OF THE ZONED AMOUNT) AND TALLIES
043600*   IT.  THE TALLY FEEDS RUN-BENFORD-TEST BELOW, EXECUTED ONCE AT
043700*   END OF FILE.
043800ACCUMULATE-BENFORD-DIGIT.
043900
044000    MOVE INV-TOTAL-AMOUNT TO AN-BENFORD-AMOUNT-WORK.
044100    MOVE "N" TO AN-BENFORD-FOUND-SWITCH.
044200    PERFORM FIND-FIRST-SIGNIFICANT-DIGIT
044300            VARYING AN-BENFORD-SCAN-INDEX FROM 1 BY 1
044400            UNTIL AN-BENFORD-SCAN-INDEX > 11
044500               OR AN-BENFORD-DIGIT-FOUND.
044600
044700    IF AN-BENFORD-DIGIT-FOUND
044800        ADD 1 TO AN-BENFORD-SAMPLE-COUNT
044900        ADD 1 TO AN-BENFORD-DIGIT-TALLY(AN-BENFORD-FIRST-DIGIT).
045000*----------------------------------------------------------------
045100*   AN-BENFORD-SAMPLE-COUNT IS A SEPARATE COUNTER FROM AN-POPULATION-
045200*   COUNT ABOVE - THE FEATURE POPULATION STOPS GROWING AT 500 BUT
045300*   THE BENFORD SAMPLE COUNT KEEPS GOING TO 9999, SINCE THE BENFORD
045400*   TEST'S ACCURACY ONLY IMPROVES WITH MORE SAMPLES AND IT DOES NOT
045500*   NEED TO RETAIN EACH INDIVIDUAL AMOUNT THE WAY THE Z-SCORE TESTS
045600*   DO - ONLY A RUNNING TALLY PER DIGIT, SO THE STORAGE COST OF A
045700*   LARGER CEILING IS NINE COMP COUNTERS, NOT A 500-ROW TABLE.
045800*----------------------------------------------------------------
045900
046000*   SCANS LEFT TO RIGHT THROUGH THE 11 INTEGER-PART DIGIT SLOTS
046100*   (THE VIEW ALSO COVERS THE TWO DECIMAL DIGITS BUT THOSE ARE NEVER
046200*   REACHED BECAUSE THE LOOP STOPS AT 11) AND STOPS ON THE FIRST
046300*   NON-ZERO ONE IT FINDS - THAT IS THE LEADING DIGIT BENFORD'S LAW
046400*   IS ABOUT.
046500FIND-FIRST-SIGNIFICANT-DIGIT.
046600
046700    IF AN-BENFORD-DIGIT(AN-BENFORD-SCAN-INDEX) > 0
046800        MOVE AN-BENFORD-DIGIT(AN-BENFORD-SCAN-INDEX)
046900                                      TO AN-BENFORD-FIRST-DIGIT
047000        MOVE "Y" TO AN-BENFORD-FOUND-SWITCH.
047100*----------------------------------------------------------------
047200
047300*==================================================================
047400*   RUN-LEVEL BENFORD'S LAW TEST.
047500*
047600*   NOT A PER-INVOICE CHECK - PERFORMED ONCE AT END OF FILE AFTER
047700*   EVERY INVOICE HAS BEEN SCANNED.  NATURALLY-OCCURRING FINANCIAL
047800*   AMOUNTS FOLLOW A KNOWN DISTRIBUTION OF LEADING DIGITS (DIGIT 1
047900*   LEADS ABOUT 30% OF THE TIME, DIGIT 9 ONLY ABOUT 4.6%) - FABRICATED
048000*   OR ROUNDED-UP AMOUNTS TEND TO DEVIATE FROM IT.  THE CHI-SQUARED
048100*   STATISTIC BELOW MEASURES HOW FAR THE OBSERVED DIGIT COUNTS STRAY
048200*   FROM THE EXPECTED PROPORTIONS; 15.507 IS THE STANDARD 95%
048300*   CONFIDENCE CUTOFF FOR 8 DEGREES OF FREEDOM (9 DIGIT BUCKETS LESS
048400*   ONE).  NEEDS AT LEAST 20 SAMPLES OR THE STATISTIC IS TOO NOISY
048500*   TO TRUST.
048600*==================================================================
048700RUN-BENFORD-TEST.
048800
048900    SET AN-BENFORD-PASSES TO TRUE.
049000    MOVE 0 TO AN-BENFORD-CHI-STATISTIC.
049100
049200    IF AN-BENFORD-SAMPLE-COUNT >= 20
049300        PERFORM ADD-ONE-BENFORD-CHI-TERM
049400                VARYING AN-BENFORD-SCAN-INDEX FROM 1 BY 1
049500                UNTIL AN-BENFORD-SCAN-INDEX > 9.
049600    IF AN-BENFORD-SAMPLE-COUNT >= 20 AND AN-BENFORD-CHI-STATISTIC
049700                                                        NOT < 15.507
049800        MOVE "N" TO AN-BENFORD-RESULT-SWITCH.
049900*----------------------------------------------------------------
050000
050100*   ONE CHI-SQUARED TERM PER DIGIT BUCKET: (OBSERVED - EXPECTED)
050200*   SQUARED, DIVIDED BY EXPECTED, SUMMED OVER ALL NINE BUCKETS.  THE
050300*   EXPECTED PROPORTIONS COME FROM WS-BENFORD-EXPECTED-VALUES, LOADED
050400*   BY REDEFINES IN WS-ANALYTICS.CBL AND ALREADY SCALED BY 100000 TO
050500*   AVOID A DECIMAL LITERAL IN THE TABLE ITSELF.
050600ADD-ONE-BENFORD-CHI-TERM.
050700
050800    COMPUTE AN-BENFORD-OBSERVED-PROP ROUNDED =
050900            AN-BENFORD-DIGIT-TALLY(AN-BENFORD-SCAN-INDEX)
051000                / AN-BENFORD-SAMPLE-COUNT.
051100    COMPUTE AN-BENFORD-EXPECTED-PROP ROUNDED =
051200            WS-BENFORD-EXPECTED(AN-BENFORD-SCAN-INDEX) / 100000.
051300    COMPUTE AN-BENFORD-DEVIATION =
051400            AN-BENFORD-OBSERVED-PROP - AN-BENFORD-EXPECTED-PROP.
051500    COMPUTE AN-BENFORD-CHI-TERM ROUNDED =
051600            (AN-BENFORD-DEVIATION * AN-BENFORD-DEVIATION)
051700                / AN-BENFORD-EXPECTED-PROP.
051800    ADD AN-BENFORD-CHI-TERM TO AN-BENFORD-CHI-STATISTIC.
051900*----------------------------------------------------------------
052000*   WHY BENFORD AT ALL - THE AUDIT COMMITTEE PICKED IT UP FROM A
052100*   FRAUD-EXAMINATION SEMINAR IN LATE 1996 (SEE AU0180) AS A CHEAP
052200*   RUN-LEVEL SCREEN THAT NEEDS NO PER-VENDOR HISTORY AND CATCHES A
052300*   DIFFERENT KIND OF FABRICATION THAN THE PER-INVOICE CHECKS DO -
052400*   SOMEONE MAKING UP A WHOLE BATCH OF NUMBERS TENDS TO UNDER-USE
052500*   LOW LEADING DIGITS AND OVER-USE HIGH ONES WITHOUT REALISING IT.
052600*   IT IS DELIBERATELY A RUN-LEVEL WARNING ONLY, NEVER A PER-INVOICE
052700*   FAIL - A CHI-SQUARED DEVIATION SAYS SOMETHING ABOUT THE WHOLE
052800*   BATCH, NOT ABOUT ANY ONE INVOICE IN IT, SO THERE IS NO SINGLE
052900*   INV-INVOICE-NUMBER TO FAIL AGAINST.  THE PRINT-ANALYTICS-SUMMARY
053000*   PARAGRAPH IN THE MAIN PROGRAM IS WHAT ACTUALLY REPORTS THIS
053100*   RESULT TO THE RUN-LEVEL SECTION OF THE AUDIT REPORT.
053200
053300*==================================================================
053400*   CHECK 5.4 - MULTI-VENDOR COLLUSION DETECTION (RUN LEVEL).
053500*
053600*   BUILDS A RUN-LEVEL TABLE OF DISTINCT VENDOR IDENTITIES SEEN THIS
053700*   RUN (ADDRESS, BANK ACCOUNT, PHONE), THEN AFTER END OF FILE
053800*   COMPARES EVERY VENDOR PAIR LOOKING FOR SHARED CONTACT DETAILS -
053900*   A CLASSIC SIGN OF ONE PERSON OPERATING MULTIPLE SHELL VENDORS TO
054000*   SPLIT PAYMENTS BELOW AN APPROVAL THRESHOLD.  CAPPED AT 100
054100*   DISTINCT VENDORS (AT-VENDOR-ATTR-TABLE) SINCE THE COMPARISON
054200*   BELOW IS O(N-SQUARED) AND THE COMMITTEE JUDGED 100 VENDORS PER
054300*   RUN A SAFE UPPER BOUND FOR THIS BATCH WINDOW.
054400*==================================================================
054500REGISTER-VENDOR-ATTRIBUTES.
054600
054700*   LINEAR SCAN FOR AN EXISTING ENTRY FOR THIS VENDOR ID - THE TABLE
054800*   IS SMALL ENOUGH (100 MAX) THAT A SEQUENTIAL SEARCH IS NO WORSE
054900*   THAN A BINARY ONE WOULD BE FOR THE EFFORT OF KEEPING IT SORTED.
055000    SET AT-VENDOR-NOT-FOUND TO TRUE.
055100    PERFORM TEST-ONE-VENDOR-ATTR-KEY
055200            VARYING AT-VENDOR-ATTR-INDEX FROM 1 BY 1
055300            UNTIL AT-VENDOR-ATTR-INDEX > AT-VENDOR-ATTR-COUNT
055400               OR AT-VENDOR-FOUND.
055500
055600    IF AT-VENDOR-NOT-FOUND AND AT-VENDOR-ATTR-COUNT < 100
055700        ADD 1 TO AT-VENDOR-ATTR-COUNT
055800        MOVE INV-VENDOR-ID      TO AT-VENDOR-ID(AT-VENDOR-ATTR-COUNT)
055900        MOVE INV-VENDOR-ADDRESS TO AT-VENDOR-ADDRESS(AT-VENDOR-ATTR-COUNT)
056000        MOVE INV-BANK-ACCOUNT
056100                        TO AT-VENDOR-BANK-ACCOUNT(AT-VENDOR-ATTR-COUNT)
056200        MOVE INV-PHONE          TO AT-VENDOR-PHONE(AT-VENDOR-ATTR-COUNT).
056300*----------------------------------------------------------------
056400
056500*   ONE COMPARISON OF THE LOOKUP KEY AGAINST ONE TABLE SLOT - A
056600*   STRAIGHT EQUALITY TEST ON THE TEN-BYTE VENDOR ID, NO PARTIAL OR
056700*   FUZZY MATCHING HERE (THAT IS WHAT WS-EDITDIST.CBL'S EDIT-
056800*   DISTANCE ROUTINE IS FOR, USED ELSEWHERE BY THE DUPLICATE-
056900*   DETECTION CHECKS, NOT BY THIS ONE).
057000TEST-ONE-VENDOR-ATTR-KEY.
057100
057200    IF INV-VENDOR-ID = AT-VENDOR-ID(AT-VENDOR-ATTR-INDEX)
057300        SET AT-VENDOR-FOUND TO TRUE.
057400*----------------------------------------------------------------
057500
057600*   PAIRWISE COMPARISON ACROSS THE ENTIRE VENDOR TABLE - OUTER LOOP
057700*   RUNS EVERY VENDOR, INNER LOOP (COMPARE-ONE-VENDOR-PAIR) RUNS
057800*   EVERY VENDOR AFTER IT, SO EACH PAIR IS CHECKED EXACTLY ONCE.
057900*   AT-COLLUSION-SCORE IS A RUN-LEVEL COMPOSITE, NOT A PER-INVOICE
058000*   FIGURE - IT DOES NOT GO ON ANY ONE INVOICE'S RESULT RECORD, ONLY
058100*   ON THE RPT-COLLUSION-LINE ALERT LINES PRINTED BY WRITE-ADDRESS-
058200*   COLLUSION-LINE AND WRITE-BANK-COLLUSION-LINE BELOW.
058300RUN-COLLUSION-DETECTION.
058400
058500    MOVE 0 TO AT-RELATIONSHIP-COUNT.
058600
058700    IF AT-VENDOR-ATTR-COUNT >= 2
058800        PERFORM COMPARE-ONE-VENDOR-PAIR
058900                VARYING AT-VENDOR-ATTR-INDEX FROM 1 BY 1
059000                UNTIL AT-VENDOR-ATTR-INDEX > AT-VENDOR-ATTR-COUNT.
059100
059200*   25 POINTS PER FLAGGED RELATIONSHIP, CAPPED AT 100 - A ROUGH
059300*   SEVERITY INDICATOR RATHER THAN A STATISTICALLY DERIVED FIGURE.
059400    COMPUTE AT-COLLUSION-SCORE = AT-RELATIONSHIP-COUNT * 25.
059500    IF AT-COLLUSION-SCORE > 100
059600        MOVE 100 TO AT-COLLUSION-SCORE.
059700*----------------------------------------------------------------
059800*   AT-COLLUSION-SCORE IS NOT WRITTEN TO ANY RESULT OR SUMMARY
059900*   RECORD AT ALL - THE ONLY PLACE IT SURFACES IS A RUN-LEVEL
060000*   TOTALS LINE THE MAIN PROGRAM PRINTS AFTER END OF FILE, ALONGSIDE
060100*   THE BENFORD CHI-SQUARED FIGURE.  BOTH ARE DIAGNOSTIC NUMBERS FOR
060200*   THE PERSON RUNNING THE BATCH, NOT INPUTS TO ANY PER-INVOICE
060300*   DECISION - THE PER-INVOICE DECISIONS COME OUT OF WRITE-ADDRESS-
060400*   COLLUSION-LINE AND WRITE-BANK-COLLUSION-LINE BELOW, WHICH FIRE
060500*   ONE RPT-COLLUSION-LINE PER FLAGGED PAIR REGARDLESS OF WHAT THE
060600*   EVENTUAL RUN-LEVEL SCORE ADDS UP TO.
060700*----------------------------------------------------------------
060800
060900*   OUTER HALF OF THE PAIRWISE SCAN - FOR VENDOR AT INDEX N, COMPARE
061000*   IT AGAINST EVERY VENDOR AT INDEX N+1 THROUGH THE END OF THE
061100*   TABLE SO NO PAIR IS VISITED TWICE AND NO VENDOR IS COMPARED
061200*   AGAINST ITSELF.
061300COMPARE-ONE-VENDOR-PAIR.
061400
061500    COMPUTE AT-VENDOR-ATTR-INDEX-2 = AT-VENDOR-ATTR-INDEX + 1.
061600    PERFORM COMPARE-ONE-VENDOR-PAIR-INNER
061700            VARYING AT-VENDOR-ATTR-INDEX-2 FROM AT-VENDOR-ATTR-INDEX-2
061800            BY 1 UNTIL AT-VENDOR-ATTR-INDEX-2 > AT-VENDOR-ATTR-COUNT.
061900*----------------------------------------------------------------
062000
062100*   THREE INDEPENDENT TESTS PER PAIR - SHARED ADDRESS, SHARED BANK
062200*   ACCOUNT, SHARED PHONE.  A BLANK FIELD ON EITHER SIDE NEVER
062300*   COUNTS AS A MATCH (TWO VENDORS BOTH MISSING A PHONE NUMBER ARE
062400*   NOT THEREBY RELATED).  THE PHONE TEST DELIBERATELY DOES NOT
062500*   WRITE AN ALERT LINE OF ITS OWN - THE COMMITTEE TREATS A SHARED
062600*   PHONE AS CORROBORATING EVIDENCE FOR THE OTHER TWO RATHER THAN AN
062700*   ALERT IN ITS OWN RIGHT, BUT IT STILL COUNTS TOWARD THE SCORE.
062800COMPARE-ONE-VENDOR-PAIR-INNER.
062900
063000    IF AT-VENDOR-ADDRESS(AT-VENDOR-ATTR-INDEX) NOT = SPACES
063100       AND AT-VENDOR-ADDRESS(AT-VENDOR-ATTR-INDEX)
063200              = AT-VENDOR-ADDRESS(AT-VENDOR-ATTR-INDEX-2)
063300        ADD 1 TO AT-RELATIONSHIP-COUNT
063400        PERFORM WRITE-ADDRESS-COLLUSION-LINE.
063500
063600    IF AT-VENDOR-BANK-ACCOUNT(AT-VENDOR-ATTR-INDEX) NOT = SPACES
063700       AND AT-VENDOR-BANK-ACCOUNT(AT-VENDOR-ATTR-INDEX)
063800              = AT-VENDOR-BANK-ACCOUNT(AT-VENDOR-ATTR-INDEX-2)
063900        ADD 1 TO AT-RELATIONSHIP-COUNT
064000        PERFORM WRITE-BANK-COLLUSION-LINE.
064100
064200    IF AT-VENDOR-PHONE(AT-VENDOR-ATTR-INDEX) NOT = SPACES
064300       AND AT-VENDOR-PHONE(AT-VENDOR-ATTR-INDEX)
064400              = AT-VENDOR-PHONE(AT-VENDOR-ATTR-INDEX-2)
064500        ADD 1 TO AT-RELATIONSHIP-COUNT.
064600*----------------------------------------------------------------
064700
064800*   LOADS THE STRUCTURED RPT-COLLUSION-LINE FIELDS DIRECTLY - SEE
064900*   AU0207 ABOVE, THIS USED TO STRING PROSE INTO WRK-ALERT-TEXT
065000*   BEFORE THE REPORT LAYOUT GREW ITS OWN RCL- FIELDS FOR IT.
065100WRITE-ADDRESS-COLLUSION-LINE.
065200
065300    MOVE "SHARED ADDRESS   " TO RCL-REL-TYPE.
065400    MOVE AT-VENDOR-ID(AT-VENDOR-ATTR-INDEX)   TO RCL-VENDOR-A.
065500    MOVE AT-VENDOR-ID(AT-VENDOR-ATTR-INDEX-2) TO RCL-VENDOR-B.
065600    PERFORM PRINT-COLLUSION-ALERT-LINE.
065700*----------------------------------------------------------------
065800
065900WRITE-BANK-COLLUSION-LINE.
066000
066100    MOVE "SHARED BANK ACCT " TO RCL-REL-TYPE.
066200    MOVE AT-VENDOR-ID(AT-VENDOR-ATTR-INDEX)   TO RCL-VENDOR-A.
066300    MOVE AT-VENDOR-ID(AT-VENDOR-ATTR-INDEX-2) TO RCL-VENDOR-B.
066400    PERFORM PRINT-COLLUSION-ALERT-LINE.
066500*----------------------------------------------------------------
066600*   A NOTE ON WHAT THIS CHECK DOES NOT DO - IT NEVER LOOKS AT A
066700*   VENDOR-NAME FIELD, ONLY ADDRESS, BANK ACCOUNT AND PHONE, BECAUSE
066800*   TWO LEGITIMATELY UNRELATED VENDORS CAN SHARE A TRADING NAME (A
066900*   FRANCHISE, A COMMON SURNAME) BUT RARELY SHARE A BANK ACCOUNT
067000*   NUMBER BY ACCIDENT.  IT ALSO ONLY EVER COMPARES VENDORS SEEN
067100*   WITHIN THE SAME RUN - THERE IS NO CROSS-RUN VENDOR ATTRIBUTE
067200*   HISTORY KEPT ANYWHERE IN THIS SYSTEM, SO A COLLUSION RING THAT
067300*   SPREADS ITS INVOICES ACROSS SEPARATE RUNS TO STAY BELOW THIS
067400*   CHECK'S RADAR WILL NOT BE CAUGHT HERE - THAT GAP IS A KNOWN
067500*   LIMITATION, NOT AN OVERSIGHT, AND HAS BEEN RAISED WITH THE
067600*   COMMITTEE MORE THAN ONCE WITHOUT A DECISION TO CLOSE IT.
067700
067800*==================================================================
067900*   CHECK 5.5 - APPROVAL THRESHOLD CIRCUMVENTION.
068000*
068100*   WATCHES FOR THREE WAYS A VENDOR MIGHT BE KEEPING INVOICES JUST
068200*   UNDER AN APPROVAL LIMIT TO AVOID THE NEXT LEVEL OF SIGN-OFF:
068300*   (1) THIS INVOICE ALONE SITS SUSPICIOUSLY CLOSE TO A THRESHOLD,
068400*   (2) THIS INVOICE PLUS ITS MOST RECENT PREDECESSORS FROM THE SAME
068500*   VENDOR SUM TO ABOUT A THRESHOLD (CLASSIC INVOICE SPLITTING), AND
068600*   (3) THE VENDOR HAS AN UNUSUALLY HIGH RATE OF ROUND-NUMBER
068700*   INVOICES, WHICH TENDS TO ACCOMPANY FABRICATED RATHER THAN
068800*   ORGANICALLY-PRICED BILLING.
068900*==================================================================
069000RUN-THRESHOLD-CIRCUMVENTION.
069100
069200    MOVE "5.5 " TO WRK-CHECK-ID.
069300    MOVE 0 TO TC-ALERT-COUNT.
069400    MOVE SPACES TO WRK-ALERT-TEXT.
069500
069600*   WS-THRESHOLD-VALUES HOLDS FIVE APPROVAL LIMITS, LOADED BY
069700*   REDEFINES - EACH IS TESTED IN TURN AGAINST THIS INVOICE.
069800    PERFORM TEST-ONE-THRESHOLD
069900            VARYING TC-THRESHOLD-INDEX FROM 1 BY 1
070000            UNTIL TC-THRESHOLD-INDEX > 5.
070100
070200    PERFORM TEST-ROUND-NUMBER-CIRCUMVENTION.
070300
070400    IF TC-ALERT-COUNT > 0
070500        MOVE "WARNING" TO WRK-CHECK-STATUS
070600    ELSE
070700        MOVE "PASS"    TO WRK-CHECK-STATUS.
070800
070900    PERFORM FILE-CHECK-RESULT.
071000*----------------------------------------------------------------
071100*   ONE ALERT COUNT COVERS ALL THREE TESTS BELOW AND THE CHECK GOES
071200*   TO WARNING IF ANY OF THEM FIRED - THERE IS NO SEPARATE PASS/
071300*   WARNING DISTINCTION PER SUB-TEST THE WAY SOME OF THE EARLIER
071400*   CATEGORIES DO, BECAUSE THE COMMITTEE TREATS ALL THREE AS THE SAME
071500*   UNDERLYING CONCERN (A VENDOR STRUCTURING THEIR BILLING TO AVOID
071600*   SCRUTINY) RATHER THAN THREE SEPARATE FINDINGS.
071700
071800*   TESTS 1: IS THIS INVOICE, ALONE, WITHIN 90-99% OF THIS PARTICULAR
071900*   THRESHOLD?  A VENDOR BILLING AT, SAY, 97% OF AN APPROVAL LIMIT
072000*   REPEATEDLY IS A CLASSIC SIGN OF DELIBERATELY STAYING JUST UNDER
072100*   THE SIGN-OFF LINE.  ONLY THE FIRST THRESHOLD THAT TRIPS GETS ITS
072200*   TEXT INTO WRK-ALERT-TEXT (THE "= SPACES" GUARD), SINCE THE ALERT
072300*   FIELD HOLDS ONE LINE OF PROSE, NOT A LIST.
072400TEST-ONE-THRESHOLD.
072500
072600    COMPUTE TC-PROXIMITY-PCT ROUNDED =
072700            (INV-TOTAL-AMOUNT * 100) / WS-THRESHOLD(TC-THRESHOLD-INDEX).
072800
072900    IF TC-PROXIMITY-PCT >= 90 AND TC-PROXIMITY-PCT < 100
073000        ADD 1 TO TC-ALERT-COUNT.
073100    IF TC-PROXIMITY-PCT >= 90 AND TC-PROXIMITY-PCT < 100
073200       AND WRK-ALERT-TEXT = SPACES
073300        STRING "Invoice at " DELIMITED BY SIZE
073400               TC-PROXIMITY-PCT DELIMITED BY SIZE
073500               "% of approval threshold " DELIMITED BY SIZE
073600               WS-THRESHOLD(TC-THRESHOLD-INDEX) DELIMITED BY SIZE
073700               INTO WRK-ALERT-TEXT.
073800
073900    PERFORM TEST-SPLIT-CIRCUMVENTION.
074000*----------------------------------------------------------------
074100*   WHY 90-99% RATHER THAN, SAY, "WITHIN 500 RUPEES OF THE LIMIT" -
074200*   A PERCENTAGE WINDOW SCALES SENSIBLY ACROSS ALL FIVE THRESHOLDS
074300*   IN THE TABLE (TEN THOUSAND UP TO FIVE HUNDRED THOUSAND) WITHOUT
074400*   NEEDING A SEPARATE ABSOLUTE TOLERANCE FOR EACH ONE.  100% ITSELF
074500*   IS DELIBERATELY EXCLUDED FROM THE WINDOW - AN INVOICE AT OR OVER
074600*   THE THRESHOLD IS NOT CIRCUMVENTING ANYTHING, IT SIMPLY REQUIRES
074700*   THE NEXT LEVEL OF APPROVAL AND THAT IS WORKING AS DESIGNED.
074800
074900*   TEST 2: INVOICE SPLITTING.  WALKS BACKWARD THROUGH UP TO THE
075000*   LAST FIVE INVOICES ON RECORD FOR THIS VENDOR (THE VP- VENDOR
075100*   PROFILE TABLE, SEE WS-VENDPROF.CBL) ADDING THEM TO THE CURRENT
075200*   INVOICE'S AMOUNT UNTIL EITHER FIVE HAVE BEEN ADDED OR THE
075300*   RUNNING SUM LANDS WITHIN 95-110% OF THE SAME THRESHOLD JUST
075400*   TESTED ABOVE - IF IT DOES, THAT LOOKS LIKE ONE LARGE INVOICE
075500*   DELIBERATELY BROKEN INTO SEVERAL SMALLER ONES TO STAY UNDER THE
075600*   LIMIT ON EACH ONE INDIVIDUALLY.
075700TEST-SPLIT-CIRCUMVENTION.
075800
075900    MOVE "N" TO TC-SPLIT-FOUND-SWITCH.
076000    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) >= 2
076100        MOVE INV-TOTAL-AMOUNT TO TC-SPLIT-SUM
076200        MOVE 1 TO TC-SPLIT-COUNT
076300        PERFORM ADD-ONE-RECENT-AMOUNT
076400                VARYING TC-RECENT-INDEX
076500                FROM VP-INVOICE-COUNT(VP-VENDOR-INDEX) BY -1
076600                UNTIL TC-RECENT-INDEX < 1
076700                   OR TC-SPLIT-COUNT > 5
076800                   OR TC-SPLIT-FOUND.
076900
077000    IF TC-SPLIT-FOUND
077100        ADD 1 TO TC-ALERT-COUNT.
077200    IF TC-SPLIT-FOUND AND WRK-ALERT-TEXT = SPACES
077300        STRING "Possible invoice splitting - "
077400                    DELIMITED BY SIZE
077500               TC-SPLIT-COUNT DELIMITED BY SIZE
077600               " invoices totalling " DELIMITED BY SIZE
077700               TC-SPLIT-SUM DELIMITED BY SIZE
077800               INTO WRK-ALERT-TEXT.
077900*----------------------------------------------------------------
078000*   THE "= SPACES" GUARD HERE MEANS A SPLITTING ALERT NEVER
078100*   OVERWRITES A PROXIMITY ALERT ALREADY SET BY TEST-ONE-THRESHOLD
078200*   ABOVE FOR AN EARLIER, SMALLER THRESHOLD IN THE SAME PASS - ONLY
078300*   THE FIRST OF THE THREE WORDINGS TO FIRE EVER REACHES WRK-ALERT-
078400*   TEXT.  THE ALERT COUNT STILL GOES UP REGARDLESS, SO THE CHECK
078500*   STATUS CORRECTLY GOES TO WARNING EVEN WHEN THE DISPLAYED TEXT
078600*   ONLY NAMES ONE OF SEVERAL THINGS THAT TRIPPED.
078700*----------------------------------------------------------------
078800
078900*   ADDS ONE MORE RECENT INVOICE'S AMOUNT TO THE RUNNING SPLIT SUM
079000*   AND RE-CHECKS PROXIMITY TO THE THRESHOLD EVERY TIME A NEW
079100*   AMOUNT JOINS - STOPS AS SOON AS THE COMBINED TOTAL LANDS IN THE
079200*   95.0-110.0% WINDOW (PROXIMITY IS KEPT TO ONE DECIMAL, HENCE THE
079300*   TIMES-1000 SCALING RATHER THAN TIMES-100).
079400ADD-ONE-RECENT-AMOUNT.
079500
079600    ADD VP-INV-AMOUNT(VP-VENDOR-INDEX, TC-RECENT-INDEX) TO TC-SPLIT-SUM.
079700    ADD 1 TO TC-SPLIT-COUNT.
079800
079900    COMPUTE TC-PROXIMITY-PCT ROUNDED =
080000            (TC-SPLIT-SUM * 1000) / WS-THRESHOLD(TC-THRESHOLD-INDEX).
080100    IF TC-PROXIMITY-PCT >= 950 AND TC-PROXIMITY-PCT <= 1100
080200        MOVE "Y" TO TC-SPLIT-FOUND-SWITCH.
080300*----------------------------------------------------------------
080400*   WHY ONLY THE LAST FIVE INVOICES AND NOT THE VENDOR'S WHOLE
080500*   HISTORY - THE VP- VENDOR PROFILE TABLE ITSELF ONLY CARRIES THE
080600*   TEN MOST RECENT INVOICE AMOUNTS PER VENDOR (SEE WS-VENDPROF.CBL),
080700*   AND FIVE WAS JUDGED ENOUGH TO CATCH A SPLIT ACROSS A HANDFUL OF
080800*   INVOICES WITHOUT THE SEARCH RUNNING SO FAR BACK THAT IT STARTS
080900*   PICKING UP ORDINARY, UNRELATED INVOICES FROM WEEKS EARLIER AND
081000*   CALLING THEIR COINCIDENTAL SUM A SPLIT.  95.0-110.0% IS A WIDER
081100*   WINDOW THAN THE SINGLE-INVOICE TEST ABOVE BECAUSE A DELIBERATE
081200*   SPLIT DOES NOT ALWAYS LAND EXACTLY AT THE THRESHOLD - SOMEONE
081300*   SPLITTING ON PURPOSE OFTEN OVERSHOOTS SLIGHTLY RATHER THAN RISK
081400*   UNDERSHOOTING AND NEEDING A THIRD INVOICE.
081500
081600*   TEST 3: ROUND-NUMBER FREQUENCY.  COUNTS HOW MANY OF THE
081700*   VENDOR'S INVOICES ON RECORD ARE EXACT MULTIPLES OF 1000 AND
081800*   FLAGS IF MORE THAN HALF OF THEM ARE - A NATURAL MIX OF GOODS AND
081900*   SERVICES RARELY PRICES THIS CLEANLY THIS OFTEN.
082000TEST-ROUND-NUMBER-CIRCUMVENTION.
082100
082200    MOVE 0 TO TC-ROUND-COUNT.
082300    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) > 0
082400        PERFORM TEST-ONE-RECENT-ROUND-AMOUNT
082500                VARYING TC-RECENT-INDEX FROM 1 BY 1
082600                UNTIL TC-RECENT-INDEX > VP-INVOICE-COUNT(VP-VENDOR-INDEX).
082700
082800    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) > 0
082900        COMPUTE TC-ROUND-PCT ROUNDED =
083000            (TC-ROUND-COUNT * 100) / VP-INVOICE-COUNT(VP-VENDOR-INDEX).
083100    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) > 0 AND TC-ROUND-PCT > 50
083200        ADD 1 TO TC-ALERT-COUNT.
083300    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) > 0 AND TC-ROUND-PCT > 50
083400       AND WRK-ALERT-TEXT = SPACES
083500        MOVE "High frequency of round-number invoices"
083600                         TO WRK-ALERT-TEXT.
083700*----------------------------------------------------------------
083800*   TC-ROUND-PCT IS COMPUTED OVER THE VENDOR'S WHOLE RECENT HISTORY
083900*   IN THE PROFILE TABLE (UP TO TEN INVOICES, SEE WS-VENDPROF.CBL),
084000*   NOT JUST THE CURRENT INVOICE - A SINGLE ROUND-NUMBER INVOICE IS
084100*   UNREMARKABLE, BUT A VENDOR WHOSE LAST SEVERAL INVOICES ARE ALL
084200*   SUSPICIOUSLY ROUND IS THE PATTERN THIS TEST IS AFTER, SO THE 50%
084300*   THRESHOLD IS TESTED AGAINST THE VENDOR'S HISTORY EVERY TIME A
084400*   NEW INVOICE FROM THEM IS AUDITED, NOT JUST ONCE.
084500*----------------------------------------------------------------
084600
084700*   DIVIDE ... REMAINDER AGAINST 1000 - A ZERO REMAINDER MEANS THE
084800*   AMOUNT IS AN EXACT MULTIPLE OF 1000 AND SO COUNTS AS "ROUND" FOR
084900*   THIS TEST.
085000TEST-ONE-RECENT-ROUND-AMOUNT.
085100
085200    DIVIDE VP-INV-AMOUNT(VP-VENDOR-INDEX, TC-RECENT-INDEX) BY 1000
085300           GIVING VP-AMOUNT-MULTIPLE REMAINDER VP-DIVIDE-REMAINDER.
085400    IF VP-DIVIDE-REMAINDER = 0
085500        ADD 1 TO TC-ROUND-COUNT.
085600*----------------------------------------------------------------
085700*   A ROUND MULTIPLE OF 1000 IS THE TEST, NOT A ROUND MULTIPLE OF
085800*   100 OR 10000 - THE COMMITTEE TRIED A FEW DIFFERENT GRANULARITIES
085900*   AGAINST A SAMPLE OF HISTORICAL INVOICES AND SETTLED ON 1000 AS
086000*   THE ONE THAT SEPARATED GENUINELY ROUND QUOTED PRICES (SERVICE
086100*   CONTRACTS, RETAINERS) FROM ORDINARY GOODS INVOICES THAT JUST SO
086200*   HAPPEN TO LAND ON A ROUND HUNDRED BY COINCIDENCE OF QUANTITY
086300*   TIMES UNIT PRICE; 100 CAUGHT TOO MANY OF THE LATTER AS FALSE
086400*   POSITIVES.
086500*----------------------------------------------------------------
086600*   END OF THE THRESHOLD-CIRCUMVENTION CATALOGUE AND OF THIS
086700*   PARAGRAPH LIBRARY.  ALL THREE TESTS ABOVE (PROXIMITY, SPLITTING,
086800*   ROUND-NUMBER FREQUENCY) WRITE INTO THE SAME TC- WORKING-STORAGE
086900*   GROUP DECLARED IN WS-DRIVER.CBL, RESET AT THE TOP OF RUN-
087000*   THRESHOLD-CIRCUMVENTION EACH TIME A NEW INVOICE IS AUDITED -
087100*   NONE OF IT CARRIES STATE ACROSS INVOICES EXCEPT THROUGH THE
087200*   VENDOR PROFILE TABLE ITSELF, WHICH IS MAINTAINED BY PL-VENDOR-
087300*   HISTORY.CBL, NOT BY ANYTHING IN THIS FILE.
087400*----------------------------------------------------------------
