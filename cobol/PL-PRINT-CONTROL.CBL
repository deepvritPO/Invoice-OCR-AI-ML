000100*----------------------------------------------------------------
000200*    PL-PRINT-CONTROL.CBL
000300*    Paragraph library - report pagination, shared by every
000400*    section of the audit report (detail, control break and the
000500*    run-level analytics block at the end of the run).
000600*----------------------------------------------------------------
000700*    1989-03-22 RKP AU0003  First cut, lifted from the page-break AU0003  
000800*                           style used on the old print programs.
000900*    1991-07-09 RKP AU0054  FINALIZE-PAGE now ejects on TOP-OF-FORAU0054  
001000*                           instead of just skipping 3 lines.
001100*----------------------------------------------------------------
001200
001300PRINT-HEADINGS.
001400
001500    ADD 1 TO W-PAGE-NUMBER.
001600    MOVE W-PAGE-NUMBER      TO RPT-PAGE-NUMBER.
001700    MOVE W-RUN-DATE-EDITED  TO RPT-RUN-DATE.
001800
001900    MOVE RPT-TITLE          TO PRINT-RECORD.
002000    WRITE PRINT-RECORD AFTER ADVANCING C01.
002100    MOVE RPT-HEADING-1      TO PRINT-RECORD.
002200    WRITE PRINT-RECORD AFTER ADVANCING 2.
002300    MOVE RPT-HEADING-2      TO PRINT-RECORD.
002400    WRITE PRINT-RECORD AFTER ADVANCING 1.
002500
002600    MOVE 4 TO W-PRINTED-LINES.
002700*----------------------------------------------------------------
002800
002900WRITE-REPORT-LINE.
003000
003100    WRITE PRINT-RECORD AFTER ADVANCING 1.
003200    ADD 1 TO W-PRINTED-LINES.
003300
003400    IF RPT-PAGE-FULL
003500        PERFORM PRINT-HEADINGS.
003600*----------------------------------------------------------------
003700
003800FINALIZE-PAGE.
003900
004000    MOVE SPACES TO PRINT-RECORD.
004100    WRITE PRINT-RECORD AFTER ADVANCING 1.
004200    MOVE 0 TO W-PRINTED-LINES.
