000100*----------------------------------------------------------------
000200*    PL-STATUTORY-VALIDATOR.CBL
000300*    Paragraph library - checks 2.1 (GSTIN), 2.2 (PAN) and 2.3
000400*    (HSN/SAC) of the check catalogue.  Entered once per invoice
000500*    from CATEGORY-2-CHECKS in the main driver; results are left
000600*    in the CHECK-STATUS/ALERT-TEXT working fields for the caller
000700*    to move onto the result record.
000800*----------------------------------------------------------------
000900*    1994-11-02 RKP AU0112  First cut - GSTIN validation only.    AU0112  
001000*    1995-01-19 RKP AU0118  Added PAN entity lookup and HSN/SAC.  AU0118  
001100*    1998-09-14 RKP AU0149  Y2K REVIEW - no two-digit years storedAU0149  
001200*                           anywhere in this copybook; GSTIN/PAN/
001300*                           HSN fields are all alphanumeric codes.
001400*                           No changes required.
001500*    2004-02-11 SRK AU0239  FIND-PAN-ENTITY-NAME was scoring off  AU0239  
001600*                           ST-PAN-ENTITY-TYPE while the redefines
001700*                           in WS-STATUTORY.CBL had that field
001800*                           aligned to PAN position 6, a digit
001900*                           position, so check 2.2 warned "Unknown
002000*                           PAN entity type code" on almost every
002100*                           invoice.  WS-STATUTORY.CBL's redefines
002200*                           corrected to pull position 4; no change
002300*                           needed in this copybook itself.
002400*    2004-02-11 SRK AU0240  RUN-HSN-SAC-VALIDATION's claimed-rate-AU0240  
002500*                           missing alert now quotes the master's
002600*                           expected rate instead of just saying
002700*                           one is on file.
002800*----------------------------------------------------------------
002900
003000*   GENERAL NOTE - 2.1, 2.2 AND 2.3 FORM A CHAIN, NOT THREE
003100*   INDEPENDENT CHECKS.  2.2 (PAN) READS ST-GSTIN-PAN, THE SLICE OF
003200*   THE GSTIN HOLDING THE VENDOR'S PAN NUMBER, WHICH IS ONLY
003300*   TRUSTWORTHY IF 2.1 ALREADY CONFIRMED THE GSTIN'S FORMAT IS
003400*   VALID - HENCE 2.2 COMES BACK DATA-MISSING RATHER THAN ACTUALLY
003500*   VALIDATING ANYTHING WHEN 2.1 FAILED.  2.3 (HSN/SAC) IS THE ONE
003600*   TRULY INDEPENDENT CHECK OF THE THREE - IT LOOKS UP THE GOODS/
003700*   SERVICE CODE AGAINST WS-STATUTORY.CBL'S HSN MASTER TABLE AND
003800*   COMPARES THE MASTER'S EXPECTED TAX RATE TO WHAT THE INVOICE
003900*   CLAIMS, REGARDLESS OF HOW 2.1/2.2 CAME OUT.
004000
004100RUN-GSTIN-VALIDATION.
004200
004300*   A MISSING GSTIN FAILS OUTRIGHT RATHER THAN COMING BACK DATA-
004400*   MISSING - UNLIKE MOST OTHER CHECKS IN THIS SYSTEM, THE GSTIN IS
004500*   A STATUTORY REQUIREMENT ON EVERY TAXABLE INVOICE, SO ITS ABSENCE
004600*   IS ITSELF A COMPLIANCE FAILURE RATHER THAN SIMPLY UNTESTABLE
004700*   DATA.
004800    MOVE "2.1 " TO WRK-CHECK-ID.
004900    IF INV-GSTIN = SPACES
005000        MOVE "FAIL"          TO WRK-CHECK-STATUS
005100        MOVE "Data Missing: GSTIN not provided."
005200                              TO WRK-ALERT-TEXT
005300    ELSE
005400        MOVE INV-GSTIN TO ST-GSTIN-WORK
005500        INSPECT ST-GSTIN-WORK
005600            CONVERTING "abcdefghijklmnopqrstuvwxyz"
005700                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800        PERFORM TEST-GSTIN-FORMAT
005900        IF ST-GSTIN-FORMAT-OK
006000            MOVE "PASS"      TO WRK-CHECK-STATUS
006100            MOVE SPACES      TO WRK-ALERT-TEXT
006200            MOVE ST-GSTIN-PAN TO ST-PAN-WORK
006300        ELSE
006400            MOVE "FAIL"      TO WRK-CHECK-STATUS
006500            MOVE "Invalid GSTIN format."
006600                              TO WRK-ALERT-TEXT.
006700
006800    PERFORM FILE-CHECK-RESULT.
006900*----------------------------------------------------------------
007000
007100TEST-GSTIN-FORMAT.
007200
007300*   15-CHARACTER GSTIN LAYOUT: 2-DIGIT STATE CODE, 10-CHARACTER PAN
007400*   (5 LETTERS, 4 DIGITS, 1 LETTER - THE SAME SHAPE AS A STAND-ALONE
007500*   PAN NUMBER), A 1-CHARACTER ENTITY SEQUENCE, A LITERAL "Z", AND A
007600*   FINAL CHECKSUM CHARACTER.  THE NUMERIC-DIGIT-CLASS AND ALPHA-
007700*   UPPER-CLASS CONDITIONS BELOW ARE DEFINED IN SPECIAL-NAMES AT THE
007800*   TOP OF THE MAIN PROGRAM.  THIS IS A SHAPE CHECK ONLY - IT DOES
007900*   NOT RECOMPUTE THE ACTUAL GSTIN CHECKSUM ALGORITHM, WHICH WAS
008000*   JUDGED MORE MACHINERY THAN THE AUDIT COMMITTEE WANTED FOR A
008100*   FORMAT-LEVEL VALIDATION.
008200    SET ST-GSTIN-FORMAT-BAD TO TRUE.
008300
008400    IF ST-GSTIN-WORK(1:2)    IS NUMERIC-DIGIT-CLASS
008500        AND ST-GSTIN-PAN(1:5)    IS ALPHA-UPPER-CLASS
008600        AND ST-GSTIN-PAN(6:4)    IS NUMERIC-DIGIT-CLASS
008700        AND ST-GSTIN-PAN(10:1)   IS ALPHA-UPPER-CLASS
008800        AND (ST-GSTIN-ENTITY-SEQ IS ALPHA-UPPER-CLASS
008900             OR ST-GSTIN-ENTITY-SEQ IS NUMERIC-DIGIT-CLASS)
009000        AND ST-GSTIN-Z-CHECK = "Z"
009100        AND (ST-GSTIN-CHECKSUM  IS ALPHA-UPPER-CLASS
009200             OR ST-GSTIN-CHECKSUM  IS NUMERIC-DIGIT-CLASS)
009300            SET ST-GSTIN-FORMAT-OK TO TRUE.
009400*----------------------------------------------------------------
009500
009600RUN-PAN-VALIDATION.
009700
009800*   ST-GSTIN-FORMAT-OK IS LEFT SET BY RUN-GSTIN-VALIDATION ABOVE -
009900*   THIS CHECK DOES NOT RE-RUN TEST-GSTIN-FORMAT ITSELF, IT RELIES
010000*   ON THE SWITCH STILL HOLDING 2.1'S RESULT FROM EARLIER THIS SAME
010100*   INVOICE.  THAT MEANS THE MAIN PROGRAM MUST ALWAYS PERFORM 2.1
010200*   BEFORE 2.2 - WHICH CATEGORY-2-CHECKS IN THE DRIVER DOES, SINCE
010300*   THE CATALOGUE RUNS IN FIXED NUMBER ORDER.
010400    MOVE "2.2 " TO WRK-CHECK-ID.
010500
010600    IF NOT ST-GSTIN-FORMAT-OK
010700        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
010800        MOVE "Data Missing: no valid PAN (GSTIN failed validation)."
010900                            TO WRK-ALERT-TEXT
011000    ELSE
011100        MOVE "PASS"         TO WRK-CHECK-STATUS
011200        MOVE SPACES         TO WRK-ALERT-TEXT
011300        PERFORM FIND-PAN-ENTITY-NAME
011400        IF NOT PAN-ENTITY-FOUND
011500            MOVE "WARNING"  TO WRK-CHECK-STATUS
011600            MOVE "Unknown PAN entity type code"
011700                             TO WRK-ALERT-TEXT.
011800
011900    PERFORM FILE-CHECK-RESULT.
012000*----------------------------------------------------------------
012100
012200FIND-PAN-ENTITY-NAME.
012300
012400*   ST-PAN-ENTITY-TYPE IS THE 4TH CHARACTER OF THE PAN (THE LETTER
012500*   ENCODING WHETHER THE HOLDER IS A COMPANY, A TRUST, AN
012600*   INDIVIDUAL AND SO ON) - LOOKED UP AGAINST THE SMALL ENTITY-TYPE
012700*   TABLE IN WS-STATUTORY.CBL RATHER THAN A FULL RANGE CHECK, SINCE
012800*   THE SET OF VALID CODES IS SHORT AND FIXED BY STATUTE.
012900    SET PAN-ENTITY-NOT-FOUND TO TRUE.
013000    PERFORM TEST-ONE-PAN-ENTITY
013100            VARYING ST-PAN-INDEX FROM 1 BY 1
013200            UNTIL ST-PAN-INDEX > WS-PAN-ENTITY-COUNT
013300               OR PAN-ENTITY-FOUND.
013400*----------------------------------------------------------------
013500
013600TEST-ONE-PAN-ENTITY.
013700
013800    IF ST-PAN-ENTITY-TYPE = WS-PAN-ENTITY-CODE(ST-PAN-INDEX)
013900        SET PAN-ENTITY-FOUND TO TRUE.
014000*----------------------------------------------------------------
014100
014200RUN-HSN-SAC-VALIDATION.
014300
014400*   HSN (GOODS) AND SAC (SERVICES) CODES SHARE THE SAME MASTER
014500*   TABLE AND THE SAME FIELD ON THE INVOICE - THE DISTINCTION
014600*   BETWEEN THE TWO DOES NOT MATTER TO THIS CHECK, ONLY WHETHER THE
014700*   CODE IS ON FILE AND WHETHER THE INVOICE'S CLAIMED TAX RATE
014800*   MATCHES WHAT THE MASTER SAYS THAT CODE SHOULD CARRY.
014900    MOVE "2.3 " TO WRK-CHECK-ID.
015000
015100    IF INV-HSN-SAC = SPACES
015200        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
015300        MOVE "Data Missing: HSN/SAC code not provided."
015400                            TO WRK-ALERT-TEXT
015500    ELSE
015600        PERFORM FIND-HSN-MASTER-ENTRY
015700        IF NOT ST-HSN-FOUND
015800            MOVE "WARNING"  TO WRK-CHECK-STATUS
015900            MOVE "HSN/SAC code not found in master"
016000                            TO WRK-ALERT-TEXT
016100        ELSE
016200            IF INV-CLAIMED-TAX-RATE = ZEROS
016300                MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
016400*               AU0240 - THE EXPECTED RATE ITSELF IS STRUNG INTO THE
016500*               ALERT, NOT JUST A CLAIM THAT ONE IS ON FILE - ST-HSN-
016600*               EXPECTED-RATE WAS ALREADY SET BY FIND-HSN-MASTER-
016700*               ENTRY ABOVE, SO NOTHING FURTHER NEEDS LOOKING UP.
016800                MOVE ST-HSN-EXPECTED-RATE TO ST-HSN-RATE-EDIT
016900                STRING "Data Missing: claimed tax rate not provided, "
017000                            DELIMITED BY SIZE
017100                       "expected rate per master is "
017200                            DELIMITED BY SIZE
017300                       ST-HSN-RATE-EDIT DELIMITED BY SIZE
017400                       "%." DELIMITED BY SIZE
017500                       INTO WRK-ALERT-TEXT
017600            ELSE
017700                PERFORM TEST-HSN-RATE-MATCH.
017800
017900    PERFORM FILE-CHECK-RESULT.
018000*----------------------------------------------------------------
018100
018200FIND-HSN-MASTER-ENTRY.
018300
018400*   LINEAR SCAN OF THE HSN MASTER TABLE - SAME SIZING REASONING AS
018500*   EVERY OTHER SMALL LOOKUP TABLE IN THIS SYSTEM, A SEQUENTIAL
018600*   SEARCH OVER A FEW HUNDRED ENTRIES IS CHEAP ENOUGH NOT TO NEED
018700*   AN INDEXED OR BINARY SEARCH.
018800    SET ST-HSN-NOT-FOUND TO TRUE.
018900    PERFORM TEST-ONE-HSN-ENTRY
019000            VARYING ST-HSN-INDEX FROM 1 BY 1
019100            UNTIL ST-HSN-INDEX > WS-HSN-MASTER-COUNT
019200               OR ST-HSN-FOUND.
019300*----------------------------------------------------------------
019400
019500TEST-ONE-HSN-ENTRY.
019600
019700    IF INV-HSN-SAC = WS-HSN-MASTER-CODE(ST-HSN-INDEX)
019800        SET ST-HSN-FOUND TO TRUE
019900        MOVE WS-HSN-MASTER-RATE(ST-HSN-INDEX) TO ST-HSN-EXPECTED-RATE.
020000*----------------------------------------------------------------
020100
020200TEST-HSN-RATE-MATCH.
020300
020400*   A 0.01 TOLERANCE RATHER THAN AN EXACT EQUALITY TEST, SINCE
020500*   TAX-RATE FIELDS ARE V99 AND A ROUNDING DIFFERENCE OF A SINGLE
020600*   HUNDREDTH OF A PERCENT BETWEEN THE MASTER AND THE INVOICE IS
020700*   NOT CONSIDERED A REAL DISCREPANCY.
020800    COMPUTE ST-HSN-RATE-DIFF =
020900            ST-HSN-EXPECTED-RATE - INV-CLAIMED-TAX-RATE.
021000    IF ST-HSN-RATE-DIFF < 0
021100        MULTIPLY -1 BY ST-HSN-RATE-DIFF.
021200
021300    IF ST-HSN-RATE-DIFF < 0.01
021400        MOVE "PASS" TO WRK-CHECK-STATUS
021500        MOVE SPACES TO WRK-ALERT-TEXT
021600    ELSE
021700        MOVE "FAIL" TO WRK-CHECK-STATUS
021800        MOVE "Claimed tax rate does not match master."
021900                    TO WRK-ALERT-TEXT.
