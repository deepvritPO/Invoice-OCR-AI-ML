000100*----------------------------------------------------------------
000200*    FDRSLT.CBL
000300*    FD and record layout for the per-check audit result output,
000400*    128 bytes fixed, written once per invoice per catalogue check
000500*    in processing order (26 records per invoice, fewer if a check
000600*    is skipped - none are, every check always resolves to a
000700*    status).
000800*----------------------------------------------------------------
000900*    1989-03-20 RKP AU0002  First cut.                            AU0002  
001000*    1991-07-09 RKP AU0054  Widened ALERT-TEXT to 80 to carry the AU0054  
001100*                           3-way-match wording without truncating.
001200*    1997-06-18 TJH AU0191  Catalogue grew to 26 checks with the  AU0191  
001300*                           threshold-circumvention addition; comment
001400*                           above corrected from the old count of 25.
001500*    2001-03-12 DMS AU0219  Internal code-standards review.  No   AU0219  
001600*                           layout change; still fully subscribed
001700*                           at 128 bytes.
001800*    NOTE - the five fields below are fully subscribed at 128
001900*    bytes; there is no slack left for a FILLER on this record.
002000*----------------------------------------------------------------
002100
002200    FD  RESULT-FILE
002300        LABEL RECORDS ARE STANDARD
002400        RECORD CONTAINS 128 CHARACTERS.
002500
002600    01  RESULT-RECORD.
002700        05  RES-VENDOR-ID           PIC X(10).
002800        05  RES-INVOICE-NUMBER      PIC X(20).
002900        05  RES-CHECK-ID            PIC X(04).
003000        05  RES-CHECK-STATUS        PIC X(14).
003100            88  RES-STATUS-PASS          VALUE "PASS          ".
003200            88  RES-STATUS-FAIL          VALUE "FAIL          ".
003300            88  RES-STATUS-WARNING       VALUE "WARNING       ".
003400            88  RES-STATUS-DATA-MISSING  VALUE "DATA-MISSING  ".
003500            88  RES-STATUS-NOT-APPL      VALUE "NOT-APPLICABLE".
003600        05  RES-ALERT-TEXT          PIC X(80).
