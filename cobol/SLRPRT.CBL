000100*----------------------------------------------------------------
000200*    SLRPRT.CBL
000300*    FILE-CONTROL entry for the printed audit report.
000400*----------------------------------------------------------------
000500*    1989-03-22 RKP AU0003  First cut, 132 print positions.       AU0003  
000600*----------------------------------------------------------------
000700
000800    SELECT REPORT-FILE
000900           ASSIGN TO "AUDRPRT"
001000           ORGANIZATION IS SEQUENTIAL
001100           ACCESS MODE IS SEQUENTIAL.
