000100*----------------------------------------------------------------
000200*    WS-MATHUTIL.CBL
000300*    WORKING-STORAGE for PL-MATH-UTILS.CBL - a Newton's-method
000400*    square root, shared by the vendor-history standard-deviation
000500*    figure (3.2) and the analytics engine's Z-score standard
000600*    deviation (5.2).  Twenty iterations settles to more decimal
000700*    places than we print; nobody has asked us to make it faster.
000800*----------------------------------------------------------------
000900*    1996-02-06 TJH AU0165  First cut, split out of the anomaly-  AU0165  
001000*                           detection paragraph so the price-
001100*                           variance check did not need its own
001200*                           copy.
001300*----------------------------------------------------------------
001400
001500    77  MU-SQRT-ARG                  PIC S9(09)V9999 COMP.
001600    77  MU-SQRT-RESULT                PIC S9(09)V9999 COMP.
001700    77  MU-SQRT-GUESS                 PIC S9(09)V9999 COMP.
001800    77  MU-SQRT-PREV                  PIC S9(09)V9999 COMP.
001900    77  MU-SQRT-ITER                  PIC 9(02) COMP.
