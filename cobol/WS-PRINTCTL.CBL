000100*----------------------------------------------------------------
000200*    WS-PRINTCTL.CBL
000300*    WORKING-STORAGE for PL-PRINT-CONTROL.CBL - report titles,
000400*    headings, detail/control-break lines and the page-full switch.
000500*    Column positions follow the 132-print-position report grid.
000600*----------------------------------------------------------------
000700*    1989-03-22 RKP AU0003  First cut.                            AU0003  
000800*    1991-07-09 RKP AU0054  Added RPT-3WAY heading line.          AU0054  
000900*    1996-02-06 TJH AU0166  Added the run-level analytics block   AU0166  
001000*                           (Benford / collusion) headings.
001100*    2004-03-04 SRK AU0243  Added RPT-ALERT-DETAIL so each check'sAU0243  
001200*                           own alert wording can be printed under
001300*                           the RPT-DETAIL-1 line instead of just
001400*                           the bare alert count already there.
001500*----------------------------------------------------------------
001600
001700    01  RPT-TITLE.
001800        05  FILLER                  PIC X(04)  VALUE "AUDI".
001900        05  FILLER                  PIC X(37)  VALUE
002000            "TLNS  --  INVOICE AUDIT BATCH ENGINE".
002100        05  FILLER                  PIC X(20)  VALUE SPACES.
002200        05  RPT-RUN-DATE            PIC X(10).
002300        05  FILLER                  PIC X(10)  VALUE "   PAGE : ".
002400        05  RPT-PAGE-NUMBER         PIC ZZZ9.
002500        05  FILLER                  PIC X(48)  VALUE SPACES.
002600
002700    01  RPT-HEADING-1.
002800        05  FILLER                  PIC X(10)  VALUE "VENDOR-ID ".
002900        05  FILLER                  PIC X(22)
003000                                          VALUE "INVOICE-NUMBER        ".
003100        05  FILLER                  PIC X(12)  VALUE "INV-DATE    ".
003200        05  FILLER                  PIC X(17)  VALUE "AMOUNT           ".
003300        05  FILLER                  PIC X(07)  VALUE "RSK-SCR".
003400        05  FILLER                  PIC X(09)  VALUE " RSK-LVL ".
003500        05  FILLER                  PIC X(07)  VALUE "ALERTS ".
003600        05  FILLER                  PIC X(31)  VALUE SPACES.
003700
003800    01  RPT-HEADING-2.
003900        05  FILLER                  PIC X(132) VALUE ALL "-".
004000
004100    01  RPT-DETAIL-1.
004200        05  RD-VENDOR-ID            PIC X(10).
004300        05  FILLER                  PIC X(02)  VALUE SPACES.
004400        05  RD-INVOICE-NUMBER       PIC X(20).
004500        05  FILLER                  PIC X(02)  VALUE SPACES.
004600        05  RD-INVOICE-DATE         PIC X(10).
004700        05  FILLER                  PIC X(02)  VALUE SPACES.
004800        05  RD-AMOUNT               PIC ZZ,ZZZ,ZZ9.99-.
004900        05  FILLER                  PIC X(02)  VALUE SPACES.
005000        05  RD-RISK-SCORE           PIC ZZ9.
005100        05  FILLER                  PIC X(04)  VALUE SPACES.
005200        05  RD-RISK-LEVEL           PIC X(08).
005300        05  FILLER                  PIC X(02)  VALUE SPACES.
005400        05  RD-ALERT-COUNT          PIC ZZ9.
005500        05  FILLER                  PIC X(38)  VALUE SPACES.
005600
005700*   AU0243 - ONE LINE PER CHECK THAT RAISED AN ALERT ON THE INVOICE
005800*   JUST PRINTED ON RPT-DETAIL-1 ABOVE, CARRYING THE COMMITTEE'S
005900*   MANDATED "[CHECK-ID] ALERT-TEXT" WORDING - OR THE SINGLE "NO MAJOR
006000*   ANOMALIES DETECTED." LINE WHEN THE INVOICE RAISED NONE.  INDENTED
006100*   UNDER THE DETAIL LINE'S VENDOR-ID/INVOICE-NUMBER COLUMNS SO THE
006200*   ALERT TEXT READS AS A CONTINUATION OF THE LINE ABOVE IT.
006300    01  RPT-ALERT-DETAIL.
006400        05  FILLER                  PIC X(14)  VALUE SPACES.
006500        05  RAD-ALERT-LINE          PIC X(87).
006600        05  FILLER                  PIC X(31)  VALUE SPACES.
006700
006800    01  RPT-VENDOR-TOTAL.
006900        05  FILLER                  PIC X(14)  VALUE "VENDOR TOTAL -".
007000        05  RVT-VENDOR-ID           PIC X(10).
007100        05  FILLER                  PIC X(09)  VALUE " INVOICES".
007200        05  RVT-INVOICE-COUNT       PIC ZZZ9.
007300        05  FILLER                  PIC X(08)  VALUE "  AMOUNT".
007400        05  RVT-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.
007500        05  FILLER                  PIC X(11)  VALUE "  AVG RISK".
007600        05  RVT-AVG-RISK            PIC ZZ9.
007700        05  FILLER                  PIC X(09)  VALUE "  ALERTS ".
007800        05  RVT-ALERT-COUNT         PIC ZZZZ9.
007900        05  FILLER                  PIC X(29)  VALUE SPACES.
008000
008100    01  RPT-GRAND-TOTAL-1.
008200        05  FILLER                  PIC X(20)  VALUE
008300            "GRAND TOTAL - INVOICES PROCESSED ".
008400        05  RGT-INVOICE-COUNT       PIC ZZZZZ9.
008500        05  FILLER                  PIC X(10)  VALUE "   AMOUNT ".
008600        05  RGT-AMOUNT              PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
008700        05  FILLER                  PIC X(63)  VALUE SPACES.
008800
008900    01  RPT-GRAND-TOTAL-2.
009000        05  FILLER                  PIC X(40)  VALUE
009100            "RISK LEVELS - LOW        MEDIUM     HIGH".
009200        05  FILLER                  PIC X(12)  VALUE "     CRIT  ".
009300        05  FILLER                  PIC X(80)  VALUE SPACES.
009400
009500    01  RPT-GRAND-TOTAL-3.
009600        05  FILLER                  PIC X(13)  VALUE SPACES.
009700        05  RGT-CNT-LOW             PIC ZZZZ9.
009800        05  FILLER                  PIC X(06)  VALUE SPACES.
009900        05  RGT-CNT-MEDIUM          PIC ZZZZ9.
010000        05  FILLER                  PIC X(06)  VALUE SPACES.
010100        05  RGT-CNT-HIGH            PIC ZZZZ9.
010200        05  FILLER                  PIC X(06)  VALUE SPACES.
010300        05  RGT-CNT-CRITICAL        PIC ZZZZ9.
010400        05  FILLER                  PIC X(80)  VALUE SPACES.
010500
010600    01  RPT-GRAND-TOTAL-4.
010700        05  FILLER                  PIC X(25)  VALUE
010800            "DUPLICATES FOUND ........".
010900        05  RGT-DUPLICATE-COUNT     PIC ZZZZ9.
011000        05  FILLER                  PIC X(25)  VALUE
011100            "     ANOMALIES FLAGGED ..".
011200        05  RGT-ANOMALY-COUNT       PIC ZZZZ9.
011300        05  FILLER                  PIC X(73)  VALUE SPACES.
011400
011500    01  RPT-BENFORD-LINE.
011600        05  FILLER                  PIC X(30)  VALUE
011700            "BENFORD'S LAW TEST -  SAMPLE ".
011800        05  RBF-SAMPLE-SIZE         PIC ZZZZ9.
011900        05  FILLER                  PIC X(12)  VALUE "   CHI-SQ = ".
012000        05  RBF-CHI-STATISTIC       PIC ZZZ9.999.
012100        05  FILLER                  PIC X(04)  VALUE SPACES.
012200        05  RBF-RESULT              PIC X(20).
012300        05  FILLER                  PIC X(53)  VALUE SPACES.
012400
012500    01  RPT-COLLUSION-LINE.
012600        05  FILLER                  PIC X(18)  VALUE "COLLUSION - TYPE: ".
012700        05  RCL-REL-TYPE            PIC X(17).
012800        05  FILLER                  PIC X(08)  VALUE "VENDORS ".
012900        05  RCL-VENDOR-A            PIC X(10).
013000        05  FILLER                  PIC X(04)  VALUE " -- ".
013100        05  RCL-VENDOR-B            PIC X(10).
013200        05  FILLER                  PIC X(65)  VALUE SPACES.
013300
013400    01  RPT-COLLUSION-SCORE.
013500        05  FILLER                  PIC X(26)  VALUE
013600            "COLLUSION SCORE (0-100) .".
013700        05  RCL-SCORE               PIC ZZZ.
013800        05  FILLER                  PIC X(103) VALUE SPACES.
013900
014000    77  W-PRINTED-LINES             PIC 9(02) COMP.
014100        88  RPT-PAGE-FULL                VALUE 55 THRU 99.
014200
014300    77  W-PAGE-NUMBER                PIC 9(04) COMP.
