000100*----------------------------------------------------------------
000200*    SLITEM.CBL
000300*    FILE-CONTROL entry for the invoice line-item input file.
000400*----------------------------------------------------------------
000500*    1989-03-14 RKP AU0001  First cut for the audit-engine rewriteAU0001  
000600*    1994-11-02 TJH AU0118  Read-in-step with AUDINVC on vendor anAU0118  
000700*                           invoice number, same sort order.
000800*----------------------------------------------------------------
000900
001000    SELECT LINEITEM-FILE
001100           ASSIGN TO "AUDITEM"
001200           ORGANIZATION IS SEQUENTIAL
001300           ACCESS MODE IS SEQUENTIAL.
