000100*----------------------------------------------------------------
000200*    FDSUMM.CBL
000300*    FD and record layout for the one-per-invoice audit summary
000400*    output, 84 bytes fixed.
000500*----------------------------------------------------------------
000600*    1989-03-20 RKP AU0002  First cut.                            AU0002  
000700*    1996-02-06 TJH AU0166  ACTION widened to 40 to carry the fullAU0166  
000800*                           banding wording ("Block vendor -
000900*                           immediate investigation") without
001000*                           truncating.
001100*    NOTE - the six fields below are fully subscribed at 84 bytes;
001200*    there is no slack left for a FILLER on this record.
001300*    2001-03-12 DMS AU0219  Internal code-standards review.  No   AU0219  
001400*                           layout change; still fully subscribed
001500*                           at 84 bytes.
001600*----------------------------------------------------------------
001700
001800    FD  SUMMARY-FILE
001900        LABEL RECORDS ARE STANDARD
002000        RECORD CONTAINS 84 CHARACTERS.
002100
002200    01  SUMMARY-RECORD.
002300        05  SUM-VENDOR-ID           PIC X(10).
002400        05  SUM-INVOICE-NUMBER      PIC X(20).
002500        05  SUM-COMPOSITE-SCORE     PIC 9(03).
002600        05  SUM-RISK-LEVEL          PIC X(08).
002700            88  SUM-RISK-LOW             VALUE "LOW     ".
002800            88  SUM-RISK-MEDIUM          VALUE "MEDIUM  ".
002900            88  SUM-RISK-HIGH            VALUE "HIGH    ".
003000            88  SUM-RISK-CRITICAL        VALUE "CRITICAL".
003100        05  SUM-ACTION              PIC X(40).
003200        05  SUM-ALERT-COUNT         PIC 9(03).
