000100*----------------------------------------------------------------
000200*    PL-VENDOR-HISTORY.CBL
000300*    Paragraph library - checks 3.2 (pricing variance), 3.3
000400*    (frequency & amount patterns), 3.4 (address consistency) and
000500*    3.5 (terms variance).  FIND-OR-CREATE-VENDOR-PROFILE must be
000600*    PERFORMed once per invoice, before any of the four checks,
000700*    to position VP-VENDOR-INDEX.
000800*----------------------------------------------------------------
000900*    1991-02-14 RKP AU0041  First cut - frequency pattern only.   AU0041
001000*    1993-03-30 RKP AU0086  Added pricing variance.               AU0086
001100*    1994-08-09 RKP AU0108  Added address and terms variance.     AU0108
001200*    2001-03-12 DMS AU0219  Standards review - comment banners    AU0219  
001300*                           expanded through the whole library;
001400*                           nothing below changed behaviourally,
001500*                           this is the file new starters on the
001600*                           audit team get pointed at first since
001700*                           it touches the vendor profile table
001800*                           more than any other paragraph library.
001900*    2004-02-11 SRK AU0241  TEST-SPIKE-PATTERN now quotes the     AU0241  
002000*                           computed VP-AMOUNT-MULTIPLE in its
002100*                           alert text instead of the old generic
002200*                           wording - VP-AMOUNT-MULTIPLE had been
002300*                           computed since AU0041 but never
002400*                           referenced by the message.
002500*    2004-02-11 SRK AU0242  Added COMPUTE-PRICE-TREND to check    AU0242  
002600*                           3.2 - classifies a matched item's last
002700*                           3 recorded prices as increasing,
002800*                           decreasing or stable, alongside the
002900*                           existing variance% and std-deviation
003000*                           outlier sub-tests.  Not currently
003100*                           quoted in the "Price spike" wording,
003200*                           same as the outlier switch below.
003300*----------------------------------------------------------------
003400
003500*   GENERAL NOTE - WHAT MAKES THIS LIBRARY DIFFERENT FROM THE
003600*   DOCUMENT-LEVEL AND MASTER-DATA CHECKS ELSEWHERE IN THE SYSTEM:
003700*   EVERY CHECK BELOW COMPARES THE CURRENT INVOICE AGAINST THAT
003800*   SAME VENDOR'S OWN PAST BEHAVIOUR, NOT AGAINST A FIXED RULE OR
003900*   THE WHOLE RUN'S POPULATION.  THAT MEANS A BRAND NEW VENDOR WITH
004000*   NO HISTORY YET CANNOT FAIL ANY OF THESE FOUR CHECKS - THE FIRST
004100*   INVOICE FROM A VENDOR ALWAYS EITHER PASSES OR COMES BACK DATA-
004200*   MISSING, AND ONLY STARTS BUILDING THE HISTORY THAT LATER
004300*   INVOICES GET JUDGED AGAINST.  THE COMMITTEE ACCEPTED THIS
004400*   TRADE-OFF DELIBERATELY: A NEW VENDOR RELATIONSHIP IS EXPECTED
004500*   TO LOOK DIFFERENT FROM AN ESTABLISHED ONE, AND FLAGGING EVERY
004600*   FIRST INVOICE AS AN "ANOMALY" SIMPLY BECAUSE THERE IS NOTHING
004700*   TO COMPARE IT TO WOULD SWAMP THE AUDIT QUEUE WITH NOISE.
004800*
004900*   ALL FOUR CHECKS SHARE THE SAME VP-VENDOR-TABLE ROW, LOCATED
005000*   ONCE PER INVOICE BY FIND-OR-CREATE-VENDOR-PROFILE BELOW, SO
005100*   THE MAIN PROGRAM MUST PERFORM THAT PARAGRAPH BEFORE PERFORMING
005200*   ANY OF RUN-PRICING-VARIANCE-CHECK, RUN-FREQUENCY-PATTERN-CHECK,
005300*   RUN-ADDRESS-CONSISTENCY-CHECK OR RUN-TERMS-VARIANCE-CHECK -
005400*   THIS IS NOT ENFORCED BY THE COMPILER, ONLY BY CONVENTION AND
005500*   BY THE CALLING ORDER IN THE MAIN PROGRAM'S CATALOGUE DRIVER.
005600
005700*==================================================================
005800*   VENDOR PROFILE LOOKUP - SHARED SET-UP FOR ALL FOUR CHECKS BELOW.
005900*
006000*   EVERY INVOICE NEEDS ITS VENDOR'S ROW IN THE VP-VENDOR-TABLE
006100*   (WS-VENDPROF.CBL) LOCATED BEFORE ANY OF CHECKS 3.2 THROUGH 3.5
006200*   CAN RUN, SINCE ALL FOUR SUBSCRIPT OFF VP-VENDOR-INDEX RATHER
006300*   THAN RE-SEARCHING FOR THEMSELVES.  A VENDOR NOT YET SEEN THIS
006400*   RUN GETS A FRESH, ZEROED ROW - THERE IS NO CROSS-RUN VENDOR
006500*   HISTORY ANYWHERE IN THIS SYSTEM, SO EVERY BATCH STARTS THE
006600*   TABLE EMPTY AND BUILDS IT UP INVOICE BY INVOICE.
006700*==================================================================
006800FIND-OR-CREATE-VENDOR-PROFILE.
006900
007000*   LINEAR SCAN - THE TABLE IS CAPPED AT 100 VENDORS (SEE CREATE-
007100*   NEW-VENDOR-PROFILE BELOW) SO A SEQUENTIAL SEARCH IS CHEAP ENOUGH
007200*   NOT TO WARRANT KEEPING THE TABLE SORTED FOR A BINARY ONE.
007300    SET VP-VENDOR-NOT-FOUND TO TRUE.
007400    PERFORM TEST-ONE-VENDOR-KEY
007500            VARYING VP-VENDOR-INDEX FROM 1 BY 1
007600            UNTIL VP-VENDOR-INDEX > VP-VENDOR-COUNT
007700               OR VP-VENDOR-FOUND.
007800
007900    IF NOT VP-VENDOR-FOUND
008000        PERFORM CREATE-NEW-VENDOR-PROFILE.
008100*----------------------------------------------------------------
008200
008300*   ONE TABLE-SLOT COMPARISON AGAINST THE CURRENT INVOICE'S VENDOR
008400*   ID.  KEPT AS ITS OWN PARAGRAPH BECAUSE THE VARYING CLAUSE ABOVE
008500*   NEEDS A PARAGRAPH NAME TO PERFORM - THIS COMPILER HAS NO INLINE
008600*   PERFORM ... END-PERFORM TO WRITE THE LOOP BODY IN PLACE.
008700TEST-ONE-VENDOR-KEY.
008800
008900*   THE VENDOR ID IS COMPARED EXACTLY - NO FUZZY MATCHING HERE,
009000*   UNLIKE THE ADDRESS AND ITEM-DESCRIPTION COMPARISONS FURTHER
009100*   DOWN THIS LIBRARY - SINCE VP-VENDOR-KEY-ID COMES STRAIGHT OFF
009200*   THE VENDOR MASTER AND IS EXPECTED TO BE TYPED CONSISTENTLY.
009300    IF INV-VENDOR-ID = VP-VENDOR-KEY-ID(VP-VENDOR-INDEX)
009400        SET VP-VENDOR-FOUND TO TRUE.
009500*----------------------------------------------------------------
009600
009700*   100 VENDORS IS THE SAME TABLE-SIZING DECISION BEHIND EVERY OTHER
009800*   100-ROW TABLE IN THIS SYSTEM (SEE AT-VENDOR-ATTR-TABLE IN
009900*   WS-ANALYTICS.CBL) - A SINGLE BATCH WINDOW IS NOT EXPECTED TO
010000*   CARRY MORE THAN 100 DISTINCT VENDORS, AND WHEN IT DOES, THE
010100*   OVERFLOWING VENDORS SIMPLY SHARE THE LAST TABLE SLOT RATHER
010200*   THAN CRASHING THE RUN - THEIR HISTORY-BASED CHECKS BECOME LESS
010300*   ACCURATE BUT STILL RUN.  PRINT-OVERFLOW-WARNING IN THE MAIN
010400*   PROGRAM TELLS THE OPERATOR WHEN THIS HAPPENED.
010500CREATE-NEW-VENDOR-PROFILE.
010600
010700    IF VP-VENDOR-COUNT >= VP-VENDOR-MAX
010800        SET VP-TABLE-OVERFLOWED TO TRUE
010900        MOVE VP-VENDOR-MAX TO VP-VENDOR-INDEX
011000    ELSE
011100        ADD 1 TO VP-VENDOR-COUNT
011200        MOVE VP-VENDOR-COUNT TO VP-VENDOR-INDEX
011300        MOVE INV-VENDOR-ID TO VP-VENDOR-ID(VP-VENDOR-INDEX)
011400        MOVE 0 TO VP-INVOICE-COUNT(VP-VENDOR-INDEX)
011500        MOVE 0 TO VP-ITEM-COUNT(VP-VENDOR-INDEX)
011600        MOVE 0 TO VP-ADDRESS-COUNT(VP-VENDOR-INDEX)
011700        MOVE "N" TO VP-TERMS-SWITCH(VP-VENDOR-INDEX).
011800*----------------------------------------------------------------
011900
012000*==================================================================
012100*   CHECK 3.2 - PRICING VARIANCE.
012200*
012300*   EVERY LINE ITEM ON THE CURRENT INVOICE IS MATCHED, BY FUZZY
012400*   DESCRIPTION, AGAINST THE VENDOR'S OWN PRICE HISTORY FOR SIMILAR
012500*   ITEMS (WS-EDITDIST.CBL'S SIMILARITY ROUTINE DOES THE MATCHING,
012600*   SINCE THE SAME ITEM RARELY GETS TYPED IDENTICALLY TWICE) AND
012700*   FLAGGED IF ITS PRICE HAS MOVED MORE THAN 25% AWAY FROM THE
012800*   VENDOR'S OWN AVERAGE FOR THAT ITEM.  A VENDOR WITH NO PRICE
012900*   HISTORY AT ALL CANNOT BE TESTED, SO THIS CHECK REPORTS DATA-
013000*   MISSING RATHER THAN A FALSE PASS.
013100*==================================================================
013200RUN-PRICING-VARIANCE-CHECK.
013300
013400    MOVE "3.2 " TO WRK-CHECK-ID.
013500    SET VP-ALERT-NOT-RAISED TO TRUE.
013600    MOVE SPACES TO WRK-ALERT-TEXT.
013700
013800*   A VENDOR WITH ZERO ITEM KEYS ON FILE HAS NEVER HAD A LINE ITEM
013900*   MATCH INTO ITS PRICE HISTORY TABLE YET - EITHER THIS IS THE
014000*   VENDOR'S FIRST INVOICE THIS RUN, OR EVERY PRIOR LINE ITEM WAS
014100*   TOO DIFFERENTLY WORDED TO EVER BUILD UP A KEY.  EITHER WAY
014200*   THERE IS NOTHING ON FILE TO COMPARE TODAY'S PRICES AGAINST.
014300    IF VP-ITEM-COUNT(VP-VENDOR-INDEX) = 0
014400        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
014500        MOVE "Data Missing: no price history for this vendor."
014600                             TO WRK-ALERT-TEXT
014700    ELSE
014800*       ONE PASS OVER EVERY LINE ITEM ON THE CURRENT INVOICE -
014900*       WRK-LINEITEM-TABLE WAS LOADED BY THE MAIN PROGRAM BEFORE
015000*       THIS CHECK WAS EVER PERFORMED.
015100        PERFORM CHECK-ONE-LINE-ITEM-PRICE
015200                VARYING WRK-LINEITEM-INDEX FROM 1 BY 1
015300                UNTIL WRK-LINEITEM-INDEX > WRK-LINEITEM-COUNT
015400        IF VP-ALERT-RAISED
015500            MOVE "WARNING" TO WRK-CHECK-STATUS
015600        ELSE
015700            MOVE "PASS"    TO WRK-CHECK-STATUS.
015800
015900*   EVERY LINE ITEM'S PRICE JOINS THE VENDOR'S HISTORY AFTER THE
016000*   CHECK RUNS, NOT BEFORE - SAME REASONING AS THE Z-SCORE FEATURE
016100*   POPULATION IN PL-ANALYTICS-ENGINE.CBL, SO A SPIKE DOES NOT PULL
016200*   ITS OWN COMPARISON AVERAGE TOWARD ITSELF.
016300    PERFORM APPEND-LINE-ITEM-PRICES
016400            VARYING WRK-LINEITEM-INDEX FROM 1 BY 1
016500            UNTIL WRK-LINEITEM-INDEX > WRK-LINEITEM-COUNT.
016600
016700    PERFORM FILE-CHECK-RESULT.
016800*----------------------------------------------------------------
016900
017000*   FOR ONE LINE ITEM: FIND THE CLOSEST-MATCHING ITEM KEY ALREADY
017100*   ON FILE FOR THIS VENDOR, THEN COMPARE THIS LINE'S PRICE AGAINST
017200*   THAT ITEM'S RUNNING AVERAGE.  VP-BEST-ITEM-INDEX OF ZERO MEANS
017300*   NO HISTORICAL ITEM SCORED ABOVE THE 70% MATCH THRESHOLD, SO
017400*   THERE IS NOTHING TO COMPARE AGAINST AND THE LINE PASSES BY
017500*   DEFAULT - IT BECOMES A NEW ITEM KEY DOWN IN APPEND-LINE-ITEM-
017600*   PRICES BELOW.
017700CHECK-ONE-LINE-ITEM-PRICE.
017800
017900    PERFORM FIND-BEST-MATCHING-ITEM-KEY.
018000
018100    IF VP-BEST-ITEM-INDEX > 0
018200        PERFORM COMPUTE-PRICE-STATISTICS
018300*       25% IS THE COMMITTEE'S CHOSEN PRICE-SPIKE LINE - LOOSER
018400*       THAN A FIXED RUPEE TOLERANCE SINCE IT SCALES SENSIBLY
018500*       ACROSS CHEAP CONSUMABLES AND EXPENSIVE CAPITAL ITEMS ALIKE.
018600        IF VP-PRICE-VARIANCE-PCT > 25
018700            SET VP-ALERT-RAISED TO TRUE
018800*           ONLY THE FIRST LINE ITEM TO TRIP THIS CHECK GETS ITS
018900*           DETAIL INTO WRK-ALERT-TEXT - THE REST STILL COUNT
019000*           TOWARD VP-ALERT-RAISED BUT DO NOT OVERWRITE THE TEXT.
019100            IF WRK-ALERT-TEXT = SPACES
019200                STRING "Price spike: " DELIMITED BY SIZE
019300                       WRK-LI-DESC(WRK-LINEITEM-INDEX)
019400                            DELIMITED BY SIZE
019500                       " now " DELIMITED BY SIZE
019600                       WRK-LI-PRICE(WRK-LINEITEM-INDEX)
019700                            DELIMITED BY SIZE
019800                       " avg " DELIMITED BY SIZE
019900                       VP-PRICE-AVG DELIMITED BY SIZE
020000                       " var% " DELIMITED BY SIZE
020100                       VP-PRICE-VARIANCE-PCT DELIMITED BY SIZE
020200                       INTO WRK-ALERT-TEXT.
020300*----------------------------------------------------------------
020400
020500*   SCANS THE VENDOR'S ITEM-KEY TABLE (UP TO 10 DISTINCT ITEMS PER
020600*   VENDOR) LOOKING FOR THE ONE WHOSE DESCRIPTION MOST CLOSELY
020700*   RESEMBLES THIS LINE ITEM'S DESCRIPTION.
020800FIND-BEST-MATCHING-ITEM-KEY.
020900
021000*   BOTH THE INDEX AND THE SCORE ARE RESET TO ZERO ON ENTRY - A
021100*   SCORE OF ZERO CAN NEVER BEAT THE 70% CANDIDATE THRESHOLD IN
021200*   SCORE-ONE-ITEM-KEY BELOW, SO IF NOTHING SCORES ABOVE THAT LINE
021300*   THE INDEX IS LEFT AT ZERO, WHICH THE CALLER TREATS AS "NO
021400*   MATCHING ITEM KEY ON FILE."
021500    MOVE 0 TO VP-BEST-ITEM-INDEX.
021600    MOVE 0 TO VP-BEST-ITEM-SCORE.
021700    PERFORM SCORE-ONE-ITEM-KEY
021800            VARYING VP-ITEM-INDEX FROM 1 BY 1
021900            UNTIL VP-ITEM-INDEX > VP-ITEM-COUNT(VP-VENDOR-INDEX).
022000*----------------------------------------------------------------
022100
022200*   SCORES ONE CANDIDATE ITEM KEY AGAINST THE CURRENT LINE ITEM'S
022300*   DESCRIPTION USING THE EDIT-DISTANCE SIMILARITY ROUTINE SHARED
022400*   WITH THE DUPLICATE-DETECTION CHECKS.  70% IS THE MINIMUM SCORE
022500*   TO EVEN BE CONSIDERED A CANDIDATE MATCH; AMONG CANDIDATES, ONLY
022600*   THE HIGHEST-SCORING ONE SURVIVES AS VP-BEST-ITEM-INDEX.
022700SCORE-ONE-ITEM-KEY.
022800
022900*   NO CASE-FOLDING HERE, UNLIKE SCORE-ONE-ADDRESS FURTHER DOWN -
023000*   ITEM DESCRIPTIONS ON A PURCHASE ORDER SYSTEM ARE TYPED FROM A
023100*   FIXED CATALOGUE ON THE VENDOR'S SIDE, SO CASE DRIFT HAS NOT
023200*   BEEN AN ISSUE WORTH THE EXTRA INSPECT STATEMENTS HERE.
023300    MOVE WRK-LI-DESC(WRK-LINEITEM-INDEX)             TO ED-ARGUMENT-1.
023400    MOVE VP-ITEM-DESC(VP-VENDOR-INDEX, VP-ITEM-INDEX) TO ED-ARGUMENT-2.
023500    PERFORM COMPUTE-SIMILARITY-RATIO.
023600
023700    IF ED-SCORE-100 > 70
023800        IF ED-SCORE-100 > VP-BEST-ITEM-SCORE
023900            MOVE ED-SCORE-100 TO VP-BEST-ITEM-SCORE
024000            MOVE VP-ITEM-INDEX TO VP-BEST-ITEM-INDEX.
024100*----------------------------------------------------------------
024200
024300*   AVERAGES THE MATCHED ITEM'S ENTIRE PRICE HISTORY (UP TO 50
024400*   OBSERVATIONS PER ITEM) AND COMPARES THE CURRENT LINE'S PRICE TO
024500*   THAT AVERAGE, EXPRESSED AS AN ABSOLUTE PERCENTAGE VARIANCE - THE
024600*   SIGN OF THE DIFFERENCE DOES NOT MATTER HERE, ONLY THE MAGNITUDE.
024700*   ALSO RUNS THE STANDARD-DEVIATION OUTLIER TEST BELOW ON THE SAME
024800*   DATA, THOUGH THAT RESULT (VP-PRICE-OUTLIER-SWITCH) IS NOT
024900*   CURRENTLY CONSULTED BY THE CALLING PARAGRAPH - IT WAS ADDED
025000*   AHEAD OF A COMMITTEE REQUEST TO TIGHTEN THIS CHECK THAT NEVER
025100*   MATERIALISED, AND IS LEFT IN PLACE RATHER THAN RIPPED OUT.
025200COMPUTE-PRICE-STATISTICS.
025300
025400*   VP-PRICE-SUM IS RESET EVERY CALL - THIS PARAGRAPH IS PERFORMED
025500*   ONCE PER LINE ITEM, EACH TIME AGAINST A POSSIBLY DIFFERENT
025600*   MATCHED ITEM KEY, SO LAST CALL'S SUM MUST NOT CARRY FORWARD.
025700    MOVE 0 TO VP-PRICE-SUM.
025800    PERFORM SUM-ONE-HISTORICAL-PRICE
025900            VARYING VP-PRICE-INDEX FROM 1 BY 1
026000            UNTIL VP-PRICE-INDEX >
026100               VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX).
026200
026300    IF VP-PRICE-AVG > 0
026400        COMPUTE VP-PRICE-VARIANCE-PCT =
026500          ((WRK-LI-PRICE(WRK-LINEITEM-INDEX) - VP-PRICE-AVG)
026600              / VP-PRICE-AVG) * 100
026700        IF VP-PRICE-VARIANCE-PCT < 0
026800            MULTIPLY -1 BY VP-PRICE-VARIANCE-PCT
026900    ELSE
027000        MOVE 0 TO VP-PRICE-VARIANCE-PCT.
027100
027200*   THE STANDARD-DEVIATION SUB-ROUTINE RECOMPUTES VP-PRICE-VARIANCE-
027300*   PCT FOR ITS OWN PURPOSES, SO THE CALLER'S VALUE IS SAVED OFF
027400*   AND RESTORED AFTERWARD TO AVOID CLOBBERING IT.
027500    MOVE VP-PRICE-VARIANCE-PCT TO WRK-SAVED-VARIANCE-PCT.
027600    PERFORM COMPUTE-PRICE-STD-DEVIATION.
027700    MOVE WRK-SAVED-VARIANCE-PCT TO VP-PRICE-VARIANCE-PCT.
027800
027900*   AU0242 - TREND CLASSIFICATION RIDES ALONG WITH THE VARIANCE AND
028000*   OUTLIER TESTS ABOVE, SAME MATCHED ITEM KEY, SAME CALL SITE.
028100    PERFORM COMPUTE-PRICE-TREND.
028200*----------------------------------------------------------------
028300
028400*   ONE ITERATION OF THE PRICE-HISTORY SUM - ACCUMULATES INTO VP-
028500*   PRICE-SUM AND, ON THE LAST ITERATION ONLY, DIVIDES THROUGH TO
028600*   GET THE AVERAGE - THERE IS NO SEPARATE PARAGRAPH FOR THE FINAL
028700*   DIVIDE BECAUSE THE LOOP ALREADY KNOWS WHEN IT IS ON ITS LAST
028800*   PASS (THE INDEX EQUALS THE COUNT).
028900SUM-ONE-HISTORICAL-PRICE.
029000
029100    ADD VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX, VP-PRICE-INDEX)
029200        TO VP-PRICE-SUM.
029300
029400    IF VP-PRICE-INDEX =
029500          VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
029600        COMPUTE VP-PRICE-AVG ROUNDED =
029700                VP-PRICE-SUM
029800             / VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX).
029900*----------------------------------------------------------------
030000
030100*   STANDARD-DEVIATION OUTLIER TEST, SAME NEWTON'S-METHOD SQUARE
030200*   ROOT AS THE Z-SCORE TESTS IN PL-ANALYTICS-ENGINE.CBL.  NEEDS AT
030300*   LEAST TWO PRICE OBSERVATIONS TO COMPUTE A MEANINGFUL VARIANCE -
030400*   WITH ONLY ONE OBSERVATION THE STANDARD DEVIATION IS FORCED TO
030500*   ZERO SO THE OUTLIER TEST BELOW NEVER FIRES.
030600COMPUTE-PRICE-STD-DEVIATION.
030700
030800*   THE SWITCH IS RESET TO "N" ON EVERY CALL SO A PRIOR LINE ITEM'S
030900*   OUTLIER FLAG CANNOT LEAK INTO THIS ONE'S RESULT - EVEN THOUGH
031000*   NOTHING CURRENTLY READS THE SWITCH, IT IS KEPT RELIABLE FOR
031100*   WHENEVER A FUTURE CHANGE STARTS CONSULTING IT.
031200    MOVE "N" TO VP-PRICE-OUTLIER-SWITCH.
031300    IF VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX) < 2
031400        MOVE 0 TO MU-SQRT-RESULT
031500    ELSE
031600        MOVE 0 TO VP-PRICE-VARIANCE-SUM-SQ
031700        PERFORM ADD-ONE-SQUARED-DEVIATION
031800                VARYING VP-PRICE-INDEX FROM 1 BY 1
031900                UNTIL VP-PRICE-INDEX >
032000                  VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
032100        COMPUTE MU-SQRT-ARG =
032200                VP-PRICE-VARIANCE-SUM-SQ
032300                / VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
032400        PERFORM COMPUTE-SQUARE-ROOT.
032500
032600*   TWO STANDARD DEVIATIONS FROM THE MEAN IS THIS SUB-TEST'S OWN
032700*   OUTLIER LINE - NOTE THIS IS A DIFFERENT, LOOSER MULTIPLE THAN
032800*   THE 2.5-SIGMA LINE USED BY THE Z-SCORE TESTS, SINCE IT IS
032900*   WORKING OFF A MUCH SMALLER SAMPLE (ONE VENDOR'S OWN HISTORY FOR
033000*   ONE ITEM, OFTEN JUST A HANDFUL OF OBSERVATIONS).
033100    COMPUTE VP-PRICE-ABS-DIFF =
033200            WRK-LI-PRICE(WRK-LINEITEM-INDEX) - VP-PRICE-AVG.
033300    IF VP-PRICE-ABS-DIFF < 0
033400        MULTIPLY -1 BY VP-PRICE-ABS-DIFF.
033500    IF MU-SQRT-RESULT > 0 AND VP-PRICE-ABS-DIFF > (MU-SQRT-RESULT * 2)
033600        MOVE "Y" TO VP-PRICE-OUTLIER-SWITCH.
033700*----------------------------------------------------------------
033800
033900*   ONE ITERATION OF THE SUM-OF-SQUARED-DEVIATIONS PASS FEEDING THE
034000*   VARIANCE DIVIDE ABOVE.
034100ADD-ONE-SQUARED-DEVIATION.
034200
034300*   SAME SHAPE AS THE SQUARED-DEVIATION ACCUMULATORS IN THE Z-SCORE
034400*   TESTS OVER IN PL-ANALYTICS-ENGINE.CBL, JUST WORKING OFF ONE
034500*   VENDOR'S OWN ITEM-PRICE ARRAY INSTEAD OF THE RUN-WIDE FEATURE
034600*   POPULATION TABLE.
034700    COMPUTE VP-PRICE-ABS-DIFF =
034800            VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX,
034900                           VP-PRICE-INDEX) - VP-PRICE-AVG.
035000    COMPUTE VP-PRICE-VARIANCE-SUM-SQ = VP-PRICE-VARIANCE-SUM-SQ
035100                           + (VP-PRICE-ABS-DIFF * VP-PRICE-ABS-DIFF).
035200*----------------------------------------------------------------
035300
035400*   AU0242 - TREND OVER THE MATCHED ITEM'S LAST 3 RECORDED PRICES.
035500*   NEEDS AT LEAST 3 OBSERVATIONS TO SAY ANYTHING - WITH FEWER THAN
035600*   THAT VP-PRICE-TREND IS LEFT BLANK, THE SAME "NOT ENOUGH SAMPLE"
035700*   TREATMENT THE 3-INVOICE MINIMUM GETS IN CHECK 3.3 BELOW.
035800COMPUTE-PRICE-TREND.
035900
036000    MOVE SPACES TO VP-PRICE-TREND.
036100    IF VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX) >= 3
036200*       THE THREE PRICES ARE PULLED OUT BY SUBSCRIPT ARITHMETIC OFF
036300*       THE ITEM'S OWN PRICE COUNT RATHER THAN BY A SEPARATE LOOP -
036400*       "LAST 3" ALWAYS MEANS THE MOST RECENTLY APPENDED THREE
036500*       OBSERVATIONS, SINCE APPEND-PRICE-TO-EXISTING-KEY ONLY EVER
036600*       ADDS TO THE END OF THE ARRAY AND NEVER REORDERS IT.
036700        MOVE VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX,
036800               VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
036900                 - 2) TO VP-TREND-PRICE-1
037000        MOVE VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX,
037100               VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
037200                 - 1) TO VP-TREND-PRICE-2
037300        MOVE VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX,
037400               VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX))
037500                 TO VP-TREND-PRICE-3
037600*       MONOTONICALLY NON-DECREASING ACROSS ALL THREE IS "INCREASING",
037700*       NON-INCREASING IS "DECREASING" - A SEQUENCE THAT RISES THEN
037800*       FALLS (OR THE REVERSE) MATCHES NEITHER AND FALLS THROUGH TO
037900*       "STABLE", SAME AS A SEQUENCE WHERE ALL THREE ARE EQUAL.
038000        IF VP-TREND-PRICE-1 <= VP-TREND-PRICE-2
038100           AND VP-TREND-PRICE-2 <= VP-TREND-PRICE-3
038200            MOVE "INCREASING" TO VP-PRICE-TREND
038300        ELSE
038400            IF VP-TREND-PRICE-1 >= VP-TREND-PRICE-2
038500               AND VP-TREND-PRICE-2 >= VP-TREND-PRICE-3
038600                MOVE "DECREASING" TO VP-PRICE-TREND
038700            ELSE
038800                MOVE "STABLE" TO VP-PRICE-TREND.
038900*----------------------------------------------------------------
039000
039100*   APPENDS EVERY LINE ITEM ON THE CURRENT INVOICE TO THE VENDOR'S
039200*   PRICE HISTORY, EITHER AS A NEW ITEM KEY OR AS ONE MORE PRICE
039300*   OBSERVATION AGAINST AN EXISTING KEY - RE-RUNS THE SAME FUZZY
039400*   MATCH AS CHECK-ONE-LINE-ITEM-PRICE RATHER THAN REUSING ITS
039500*   RESULT, SINCE BY THE TIME THIS RUNS THE HISTORY MAY ALREADY
039600*   HAVE GROWN FROM AN EARLIER LINE ITEM ON THE SAME INVOICE.
039700APPEND-LINE-ITEM-PRICES.
039800
039900*   VP-BEST-ITEM-INDEX IS RECOMPUTED HERE RATHER THAN PASSED DOWN
040000*   FROM CHECK-ONE-LINE-ITEM-PRICE BECAUSE THIS PARAGRAPH IS
040100*   PERFORMED IN ITS OWN SEPARATE LOOP, AFTER ALL LINE ITEMS HAVE
040200*   BEEN CHECKED - BY THEN A PRIOR LINE ITEM ON THE SAME INVOICE
040300*   MAY HAVE ADDED A NEW ITEM KEY THAT THIS LINE ITEM SHOULD NOW
040400*   MATCH AGAINST TOO.
040500    PERFORM FIND-BEST-MATCHING-ITEM-KEY.
040600
040700    IF VP-BEST-ITEM-INDEX = 0
040800        PERFORM ADD-NEW-ITEM-KEY
040900    ELSE
041000        PERFORM ADD-PRICE-TO-EXISTING-KEY.
041100*----------------------------------------------------------------
041200
041300*   A VENDOR CARRIES AT MOST 10 DISTINCT ITEM KEYS - PAST THAT, NEW,
041400*   UNMATCHED ITEM DESCRIPTIONS ARE SIMPLY NOT TRACKED FOR PRICE
041500*   HISTORY; THE TEN SLOTS ARE EXPECTED TO COVER A VENDOR'S REGULAR
041600*   CATALOGUE, NOT EVERY ONE-OFF ITEM THEY EVER BILL FOR.
041700ADD-NEW-ITEM-KEY.
041800
041900*   ONE OBSERVATION IS ENOUGH TO OPEN A NEW KEY - THE FIRST PRICE
042000*   SEEN FOR AN ITEM BECOMES ITS OWN AVERAGE UNTIL A SECOND
042100*   OBSERVATION ARRIVES TO PULL IT ONE WAY OR THE OTHER.
042200    IF VP-ITEM-COUNT(VP-VENDOR-INDEX) < 10
042300        ADD 1 TO VP-ITEM-COUNT(VP-VENDOR-INDEX)
042400        MOVE VP-ITEM-COUNT(VP-VENDOR-INDEX) TO VP-BEST-ITEM-INDEX
042500        MOVE WRK-LI-DESC(WRK-LINEITEM-INDEX)
042600             TO VP-ITEM-DESC(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
042700        MOVE 1 TO VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
042800        MOVE WRK-LI-PRICE(WRK-LINEITEM-INDEX)
042900             TO VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX, 1).
043000*----------------------------------------------------------------
043100
043200*   50 PRICE OBSERVATIONS PER ITEM KEY IS THE CEILING - ENOUGH
043300*   HISTORY FOR A STABLE AVERAGE WITHOUT LETTING ONE LONG-RUNNING
043400*   VENDOR RELATIONSHIP GROW THE TABLE WITHOUT BOUND.
043500ADD-PRICE-TO-EXISTING-KEY.
043600
043700*   NOTHING IS DONE IF THE 50-OBSERVATION CEILING HAS ALREADY BEEN
043800*   REACHED - THE NEW PRICE IS SIMPLY NOT RECORDED.  THIS IS A
043900*   DELIBERATE CHOICE TO KEEP THE ORIGINAL PRICE HISTORY STABLE
044000*   RATHER THAN EVICTING THE OLDEST OBSERVATION TO MAKE ROOM.
044100    IF VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX) < 50
044200        ADD 1 TO VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)
044300        MOVE WRK-LI-PRICE(WRK-LINEITEM-INDEX)
044400             TO VP-ITEM-PRICE(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX,
044500               VP-ITEM-PRICE-COUNT(VP-VENDOR-INDEX, VP-BEST-ITEM-INDEX)).
044600*----------------------------------------------------------------
044700
044800*==================================================================
044900*   CHECK 3.3 - FREQUENCY AND AMOUNT PATTERN.
045000*
045100*   THREE INDEPENDENT SUB-TESTS AGAINST THE VENDOR'S INVOICE
045200*   HISTORY (UP TO 50 PRIOR INVOICES KEPT PER VENDOR): A SUDDEN
045300*   AMOUNT SPIKE AGAINST THE VENDOR'S OWN RUNNING AVERAGE, A HIGH
045400*   FREQUENCY OF ROUND-NUMBER AMOUNTS, AND AN UNUSUALLY SHORT GAP
045500*   SINCE THE VENDOR'S LAST INVOICE COMPARED TO THEIR TYPICAL
045600*   BILLING CADENCE.  NEEDS AT LEAST 3 PRIOR INVOICES BEFORE ANY
045700*   OF THE THREE CAN RUN MEANINGFULLY.
045800*==================================================================
045900RUN-FREQUENCY-PATTERN-CHECK.
046000
046100    MOVE "3.3 " TO WRK-CHECK-ID.
046200    SET VP-ALERT-NOT-RAISED TO TRUE.
046300    MOVE SPACES TO WRK-ALERT-TEXT.
046400
046500*   THREE IS THE COMMITTEE'S CHOSEN MINIMUM SAMPLE SIZE FOR A
046600*   VENDOR'S OWN HISTORY - ENOUGH TO COMPUTE AN AVERAGE THAT MEANS
046700*   SOMETHING WITHOUT WAITING SO LONG THAT A GENUINELY RISKY NEW
046800*   VENDOR GETS A FREE PASS ON ITS FIRST FEW INVOICES.
046900    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) < 3
047000        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
047100        MOVE "Data Missing: fewer than 3 prior invoices for vendor."
047200                             TO WRK-ALERT-TEXT
047300    ELSE
047400*       ALL THREE SUB-TESTS RUN EVERY TIME, EVEN IF AN EARLIER ONE
047500*       ALREADY TRIPPED - EACH CAN STILL CONTRIBUTE ITS OWN ALERT
047600*       TEXT IF WRK-ALERT-TEXT IS STILL BLANK WHEN IT RUNS.
047700        PERFORM TEST-SPIKE-PATTERN
047800        PERFORM TEST-ROUND-NUMBER-PATTERN
047900        PERFORM TEST-GAP-PATTERN
048000        IF VP-ALERT-RAISED
048100            MOVE "WARNING" TO WRK-CHECK-STATUS
048200        ELSE
048300            MOVE "PASS"    TO WRK-CHECK-STATUS.
048400
048500*   THE CURRENT INVOICE JOINS THE VENDOR'S HISTORY AFTER ALL THREE
048600*   SUB-TESTS HAVE RUN, FOR THE SAME REASON THE FEATURE POPULATION
048700*   AND PRICE HISTORY ARE APPENDED AFTER TESTING, NOT BEFORE.
048800    PERFORM APPEND-INVOICE-TO-HISTORY.
048900    PERFORM FILE-CHECK-RESULT.
049000*----------------------------------------------------------------
049100
049200*   SUB-TEST 1: AMOUNT SPIKE.  AVERAGES THE VENDOR'S PRIOR INVOICE
049300*   AMOUNTS PLUS THE CURRENT ONE, THEN CHECKS WHETHER THE CURRENT
049400*   INVOICE IS MORE THAN DOUBLE THAT AVERAGE - A SIMPLER, CRUDER
049500*   TEST THAN THE Z-SCORE MACHINERY IN PL-ANALYTICS-ENGINE.CBL,
049600*   DELIBERATELY SO: THIS ONE IS SCOPED TO A SINGLE VENDOR'S OWN
049700*   HISTORY RATHER THAN THE WHOLE RUN'S POPULATION, SO A VENDOR WHO
049800*   NORMALLY BILLS SMALL AMOUNTS GETS FLAGGED ON ITS OWN TERMS
049900*   RATHER THAN AGAINST EVERY OTHER VENDOR IN THE BATCH.
050000TEST-SPIKE-PATTERN.
050100
050200    MOVE 0 TO VP-AMOUNT-SUM.
050300    PERFORM ADD-ONE-HISTORICAL-AMOUNT
050400            VARYING VP-INVOICE-INDEX FROM 1 BY 1
050500            UNTIL VP-INVOICE-INDEX > VP-INVOICE-COUNT(VP-VENDOR-INDEX).
050600    ADD INV-TOTAL-AMOUNT TO VP-AMOUNT-SUM.
050700    COMPUTE VP-AMOUNT-AVG ROUNDED =
050800            VP-AMOUNT-SUM / (VP-INVOICE-COUNT(VP-VENDOR-INDEX) + 1).
050900
051000    IF VP-AMOUNT-AVG > 0
051100        IF INV-TOTAL-AMOUNT > (VP-AMOUNT-AVG * 2)
051200            SET VP-ALERT-RAISED TO TRUE
051300            COMPUTE VP-AMOUNT-MULTIPLE ROUNDED =
051400                    INV-TOTAL-AMOUNT / VP-AMOUNT-AVG
051500*           AU0241 - THE MULTIPLE IS MOVED TO AN EDITED FIELD SO THE
051600*           DECIMAL POINT SURVIVES THE STRING, THEN STRUNG STRAIGHT
051700*           INTO THE ALERT TEXT IN PLACE OF THE OLD GENERIC WORDING.
051800            IF WRK-ALERT-TEXT = SPACES
051900                MOVE VP-AMOUNT-MULTIPLE TO VP-AMOUNT-MULTIPLE-EDIT
052000                STRING "Latest invoice amount is "
052100                            DELIMITED BY SIZE
052200                       VP-AMOUNT-MULTIPLE-EDIT DELIMITED BY SIZE
052300                       "x the average" DELIMITED BY SIZE
052400                       INTO WRK-ALERT-TEXT.
052500*----------------------------------------------------------------
052600
052700*   ONE ITERATION OF THE HISTORICAL-AMOUNT SUM FEEDING THE AVERAGE
052800*   ABOVE.
052900ADD-ONE-HISTORICAL-AMOUNT.
053000
053100*   THIS LOOP RUNS OVER THE VENDOR'S PRIOR INVOICES ONLY - THE
053200*   CURRENT INVOICE'S OWN AMOUNT IS ADDED SEPARATELY BY THE CALLER
053300*   AFTER THIS PERFORM COMPLETES, SINCE IT HAS NOT YET BEEN
053400*   APPENDED TO VP-INV-AMOUNT AT THIS POINT IN THE CHECK.
053500    ADD VP-INV-AMOUNT(VP-VENDOR-INDEX, VP-INVOICE-INDEX) TO VP-AMOUNT-SUM.
053600*----------------------------------------------------------------
053700
053800*   SUB-TEST 2: ROUND-NUMBER FREQUENCY.  SAME HEURISTIC AS CHECK
053900*   5.5'S ROUND-NUMBER SUB-TEST IN PL-ANALYTICS-ENGINE.CBL, BUT
054000*   SCOPED TO ONE VENDOR'S OWN HISTORY RATHER THAN EVERY VENDOR -
054100*   NEEDS AT LEAST 5 ROUND INVOICES BEFORE THE PERCENTAGE EVEN GETS
054200*   COMPUTED, SO A VENDOR WITH ONLY ONE OR TWO ROUND INVOICES SO
054300*   FAR IS NOT FLAGGED ON TOO SMALL A SAMPLE.
054400TEST-ROUND-NUMBER-PATTERN.
054500
054600    MOVE 0 TO VP-ROUND-NUMBER-COUNT.
054700    PERFORM TEST-ONE-AMOUNT-ROUND
054800            VARYING VP-INVOICE-INDEX FROM 1 BY 1
054900            UNTIL VP-INVOICE-INDEX > VP-INVOICE-COUNT(VP-VENDOR-INDEX).
055000
055100*   THE CURRENT INVOICE'S OWN AMOUNT IS TESTED SEPARATELY HERE AND
055200*   ADDED TO THE SAME COUNTER, SINCE IT HAS NOT YET BEEN APPENDED TO
055300*   VP-INV-AMOUNT AT THIS POINT IN THE CHECK.
055400    DIVIDE INV-TOTAL-AMOUNT BY 1000
055500           GIVING VP-AMOUNT-MULTIPLE
055600           REMAINDER VP-DIVIDE-REMAINDER.
055700    IF VP-DIVIDE-REMAINDER = 0
055800        ADD 1 TO VP-ROUND-NUMBER-COUNT.
055900
056000    IF VP-ROUND-NUMBER-COUNT >= 5
056100        COMPUTE VP-ROUND-NUMBER-PCT ROUNDED =
056200            (VP-ROUND-NUMBER-COUNT * 100)
056300                / (VP-INVOICE-COUNT(VP-VENDOR-INDEX) + 1)
056400*       60% IS A STRICTER LINE THAN CHECK 5.5'S RUN-WIDE 50% SINCE
056500*       THIS IS LOOKING AT ONE VENDOR'S OWN PATTERN OVER TIME, WHICH
056600*       THE COMMITTEE CONSIDERS STRONGER EVIDENCE THAN A SNAPSHOT
056700*       ACROSS MANY UNRELATED VENDORS.
056800        IF VP-ROUND-NUMBER-PCT > 60
056900            SET VP-ALERT-RAISED TO TRUE
057000            IF WRK-ALERT-TEXT = SPACES
057100                MOVE "High frequency of round numbers"
057200                                 TO WRK-ALERT-TEXT.
057300*----------------------------------------------------------------
057400
057500*   ONE ITERATION OF THE ROUND-NUMBER TALLY OVER THE VENDOR'S PRIOR
057600*   INVOICE HISTORY.
057700TEST-ONE-AMOUNT-ROUND.
057800
057900*   A ROUND AMOUNT HERE MEANS AN EXACT MULTIPLE OF 1000 - THE SAME
058000*   GRANULARITY AS THE RUN-WIDE ROUND-NUMBER SUB-TEST IN CHECK 5.5,
058100*   CHOSEN SO THE TWO CHECKS AGREE ON WHAT "ROUND" MEANS EVEN
058200*   THOUGH THEY ARE SCOPED DIFFERENTLY.
058300    DIVIDE VP-INV-AMOUNT(VP-VENDOR-INDEX, VP-INVOICE-INDEX) BY 1000
058400           GIVING VP-AMOUNT-MULTIPLE
058500           REMAINDER VP-DIVIDE-REMAINDER.
058600    IF VP-DIVIDE-REMAINDER = 0
058700        ADD 1 TO VP-ROUND-NUMBER-COUNT.
058800*----------------------------------------------------------------
058900
059000*   SUB-TEST 3: BILLING-GAP SPIKE.  AVERAGES THE GAPS, IN DAYS,
059100*   BETWEEN EVERY CONSECUTIVE PAIR OF THE VENDOR'S PRIOR INVOICES,
059200*   THEN COMPARES THAT AVERAGE AGAINST THE GAP SINCE THE VENDOR'S
059300*   MOST RECENT PRIOR INVOICE AND THIS ONE.  A VENDOR WHO NORMALLY
059400*   BILLS MONTHLY BUT SUDDENLY BILLS AGAIN A FEW DAYS LATER IS
059500*   FLAGGED - THAT CAN BE AN HONEST CATCH-UP INVOICE OR IT CAN BE
059600*   SOMEONE PUSHING MULTIPLE INVOICES THROUGH QUICKLY WHILE
059700*   ATTENTION IS ELSEWHERE.  DATES ARE CONVERTED TO A DAY-COUNT VIA
059800*   WS-DATEUTIL.CBL'S PROLEPTIC-CALENDAR ROUTINE SO THE SUBTRACTION
059900*   WORKS CORRECTLY ACROSS A MONTH OR YEAR BOUNDARY.
060000TEST-GAP-PATTERN.
060100
060200    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) >= 3
060300        MOVE 0 TO VP-GAP-SUM
060400        MOVE 0 TO VP-GAP-COUNT
060500        PERFORM ADD-ONE-HISTORICAL-GAP
060600                VARYING VP-INVOICE-INDEX FROM 2 BY 1
060700                UNTIL VP-INVOICE-INDEX > VP-INVOICE-COUNT(VP-VENDOR-INDEX)
060800        IF VP-GAP-COUNT > 0
060900            COMPUTE VP-GAP-AVG ROUNDED = VP-GAP-SUM / VP-GAP-COUNT
061000            MOVE VP-INV-DATE(VP-VENDOR-INDEX,
061100                     VP-INVOICE-COUNT(VP-VENDOR-INDEX)) TO DU-DATE-STRING
061200            PERFORM CONVERT-DATE-TO-DAYS
061300            MOVE DU-DAYS-RESULT TO VP-GAP-DAYS
061400            MOVE INV-INVOICE-DATE TO DU-DATE-STRING
061500            PERFORM CONVERT-DATE-TO-DAYS
061600            COMPUTE VP-LATEST-GAP = DU-DAYS-RESULT - VP-GAP-DAYS
061700*           A GAP OF 5 DAYS OR LESS BETWEEN PRIOR INVOICES IS TOO
061800*           NOISY TO ESTABLISH A RELIABLE "NORMAL CADENCE" FOR THIS
061900*           TEST, SO IT IS SKIPPED FOR VENDORS WHO ALREADY BILL
062000*           THAT FREQUENTLY.  30% OF THE VENDOR'S OWN AVERAGE GAP
062100*           IS THE SPIKE LINE - A CADENCE LESS THAN A THIRD OF
062200*           NORMAL IS UNUSUAL ENOUGH TO WARRANT A LOOK.
062300            IF VP-GAP-AVG > 5
062400                IF VP-LATEST-GAP < (VP-GAP-AVG * 0.3)
062500                    SET VP-ALERT-RAISED TO TRUE
062600                    IF WRK-ALERT-TEXT = SPACES
062700                        MOVE "Unusual frequency spike"
062800                                         TO WRK-ALERT-TEXT.
062900*----------------------------------------------------------------
063000
063100*   ONE GAP CALCULATION BETWEEN TWO CONSECUTIVE PRIOR INVOICES,
063200*   ACCUMULATED INTO THE RUNNING AVERAGE ABOVE.
063300ADD-ONE-HISTORICAL-GAP.
063400
063500*   THE VARYING CLAUSE IN TEST-GAP-PATTERN ABOVE STARTS THIS LOOP
063600*   AT INDEX 2, NOT 1, SINCE A GAP NEEDS TWO DATES - THERE IS NO
063700*   GAP "BEFORE" THE VENDOR'S FIRST RECORDED INVOICE.
063800    MOVE VP-INV-DATE(VP-VENDOR-INDEX, VP-INVOICE-INDEX - 1)
063900                                       TO DU-DATE-STRING.
064000    PERFORM CONVERT-DATE-TO-DAYS.
064100    MOVE DU-DAYS-RESULT TO VP-GAP-DAYS.
064200    MOVE VP-INV-DATE(VP-VENDOR-INDEX, VP-INVOICE-INDEX) TO DU-DATE-STRING.
064300    PERFORM CONVERT-DATE-TO-DAYS.
064400    COMPUTE VP-GAP-DAYS = DU-DAYS-RESULT - VP-GAP-DAYS.
064500    ADD VP-GAP-DAYS TO VP-GAP-SUM.
064600    ADD 1 TO VP-GAP-COUNT.
064700*----------------------------------------------------------------
064800
064900*   APPENDS THE CURRENT INVOICE'S AMOUNT AND DATE TO THE VENDOR'S
065000*   HISTORY, CAPPED AT THE SAME 50-INVOICE CEILING AS THE PRICE
065100*   HISTORY TABLE ABOVE.  PAST THAT CEILING THE OLDEST INVOICES ARE
065200*   NOT EVICTED TO MAKE ROOM - THE TABLE SIMPLY STOPS GROWING, SO
065300*   THE THREE SUB-TESTS ABOVE KEEP COMPARING AGAINST THE VENDOR'S
065400*   FIRST 50 INVOICES RATHER THAN A SLIDING WINDOW.
065500APPEND-INVOICE-TO-HISTORY.
065600
065700*   BOTH THE AMOUNT AND THE DATE ARE APPENDED TOGETHER, SINCE
065800*   TEST-GAP-PATTERN ABOVE NEEDS THE DATE AND TEST-SPIKE-PATTERN
065900*   NEEDS THE AMOUNT - SPLITTING THEM INTO TWO SEPARATE TABLES
066000*   WOULD GAIN NOTHING SINCE THEY ARE ALWAYS WRITTEN AND READ IN
066100*   LOCKSTEP BY THE SAME INVOICE INDEX.
066200    IF VP-INVOICE-COUNT(VP-VENDOR-INDEX) < 50
066300        ADD 1 TO VP-INVOICE-COUNT(VP-VENDOR-INDEX)
066400        MOVE INV-TOTAL-AMOUNT
066500             TO VP-INV-AMOUNT(VP-VENDOR-INDEX,
066600                               VP-INVOICE-COUNT(VP-VENDOR-INDEX))
066700        MOVE INV-INVOICE-DATE
066800             TO VP-INV-DATE(VP-VENDOR-INDEX,
066900                             VP-INVOICE-COUNT(VP-VENDOR-INDEX)).
067000*----------------------------------------------------------------
067100
067200*==================================================================
067300*   CHECK 3.4 - ADDRESS CONSISTENCY.
067400*
067500*   COMPARES THE CURRENT INVOICE'S VENDOR ADDRESS AGAINST EVERY
067600*   ADDRESS ON FILE FOR THIS VENDOR (UP TO 5 KEPT PER VENDOR, SINCE
067700*   A LEGITIMATE VENDOR OCCASIONALLY MOVES OR CORRECTS A TYPO) AND
067800*   FLAGS IF THE BEST FUZZY MATCH SCORE FALLS BELOW 80% - A VENDOR'S
067900*   ADDRESS CHANGING WITHOUT NOTICE IS A COMMON PRECURSOR TO
068000*   PAYMENT REDIRECTION FRAUD.  BOTH SIDES OF THE COMPARISON ARE
068100*   UPPERCASED FIRST SO CASE DIFFERENCES ALONE DO NOT COUNT AS A
068200*   MISMATCH.
068300*==================================================================
068400RUN-ADDRESS-CONSISTENCY-CHECK.
068500
068600    MOVE "3.4 " TO WRK-CHECK-ID.
068700
068800*   UNLIKE THE OTHER THREE CHECKS IN THIS LIBRARY, THIS ONE IS
068900*   GATED ON THE CURRENT INVOICE'S OWN FIELD BEING BLANK RATHER
069000*   THAN ON THE VENDOR HAVING NO HISTORY YET - A VENDOR WITH NO
069100*   ADDRESS HISTORY STILL GETS A PASS BELOW, SINCE THE FIRST
069200*   ADDRESS SEEN SIMPLY BECOMES THE BASELINE.
069300    IF INV-VENDOR-ADDRESS = SPACES
069400        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
069500        MOVE "Data Missing: vendor address not provided."
069600                             TO WRK-ALERT-TEXT
069700    ELSE
069800        IF VP-ADDRESS-COUNT(VP-VENDOR-INDEX) = 0
069900*           FIRST ADDRESS EVER SEEN FOR THIS VENDOR - NOTHING TO
070000*           COMPARE AGAINST YET, SO IT PASSES AND BECOMES THE
070100*           BASELINE FOR EVERY FUTURE INVOICE.
070200            MOVE "PASS" TO WRK-CHECK-STATUS
070300            MOVE SPACES TO WRK-ALERT-TEXT
070400        ELSE
070500            PERFORM FIND-BEST-MATCHING-ADDRESS
070600            IF VP-MATCH-SCORE-PCT < 80
070700                MOVE "WARNING" TO WRK-CHECK-STATUS
070800                STRING "Address change detected (match score "
070900                           DELIMITED BY SIZE
071000                       VP-MATCH-SCORE-PCT DELIMITED BY SIZE
071100                       "%)" DELIMITED BY SIZE
071200                       INTO WRK-ALERT-TEXT
071300            ELSE
071400                MOVE "PASS" TO WRK-CHECK-STATUS
071500                MOVE SPACES TO WRK-ALERT-TEXT.
071600
071700    PERFORM APPEND-NEW-ADDRESS.
071800    PERFORM FILE-CHECK-RESULT.
071900*----------------------------------------------------------------
072000
072100*   SCANS EVERY ADDRESS ON FILE FOR THIS VENDOR AND KEEPS THE
072200*   HIGHEST SIMILARITY SCORE FOUND - THE INVOICE ADDRESS ONLY NEEDS
072300*   TO RESEMBLE ONE OF THE VENDOR'S KNOWN ADDRESSES, NOT ALL OF
072400*   THEM, SINCE A VENDOR MAY LEGITIMATELY BILL FROM MORE THAN ONE
072500*   LOCATION.
072600FIND-BEST-MATCHING-ADDRESS.
072700
072800*   UNLIKE THE ITEM-KEY MATCH ABOVE, THIS ONE HAS NO MINIMUM
072900*   CANDIDATE THRESHOLD - EVERY ADDRESS ON FILE IS SCORED AND THE
073000*   HIGHEST SCORE WINS REGARDLESS OF HOW LOW IT IS, SINCE THE
073100*   CALLER'S OWN 80% LINE IS WHAT DECIDES PASS OR WARNING.
073200    MOVE 0 TO VP-MATCH-SCORE-PCT.
073300    PERFORM SCORE-ONE-ADDRESS
073400            VARYING VP-ADDRESS-INDEX FROM 1 BY 1
073500            UNTIL VP-ADDRESS-INDEX > VP-ADDRESS-COUNT(VP-VENDOR-INDEX).
073600*----------------------------------------------------------------
073700
073800*   UPPERCASES BOTH SIDES VIA INSPECT ... CONVERTING BEFORE SCORING
073900*   THEM - THE EDIT-DISTANCE ROUTINE IS CASE-SENSITIVE AND A VENDOR
074000*   ADDRESS TYPED IN MIXED CASE ON ONE INVOICE AND ALL CAPS ON
074100*   ANOTHER SHOULD NOT COUNT AS A MISMATCH JUST BECAUSE OF CASE.
074200SCORE-ONE-ADDRESS.
074300
074400    MOVE INV-VENDOR-ADDRESS             TO ED-ARGUMENT-1.
074500    MOVE VP-ADDRESS-ENTRY(VP-VENDOR-INDEX, VP-ADDRESS-INDEX)
074600                                                       TO ED-ARGUMENT-2.
074700    INSPECT ED-ARGUMENT-1
074800        CONVERTING "abcdefghijklmnopqrstuvwxyz"
074900                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
075000    INSPECT ED-ARGUMENT-2
075100        CONVERTING "abcdefghijklmnopqrstuvwxyz"
075200                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
075300    PERFORM COMPUTE-SIMILARITY-RATIO.
075400    IF ED-SCORE-100 > VP-MATCH-SCORE-PCT
075500        MOVE ED-SCORE-100 TO VP-MATCH-SCORE-PCT.
075600*----------------------------------------------------------------
075700
075800*   ADDS THE CURRENT INVOICE'S ADDRESS TO THE VENDOR'S ADDRESS
075900*   TABLE, BUT ONLY IF IT IS NOT ALREADY AN EXACT MATCH (100% SCORE)
076000*   FOR ONE ALREADY ON FILE AND THE TABLE HAS ROOM (5 PER VENDOR) -
076100*   OTHERWISE THE SAME ADDRESS WOULD BE STORED REPEATEDLY EVERY
076200*   TIME THE VENDOR BILLS FROM IT.
076300APPEND-NEW-ADDRESS.
076400
076500*   THE FIRST-EVER ADDRESS FOR A VENDOR IS ALWAYS STORED
076600*   UNCONDITIONALLY, SINCE THERE IS NOTHING YET TO COMPARE IT
076700*   AGAINST AND VP-MATCH-SCORE-PCT HAS NOT BEEN SET IN THAT CASE -
076800*   THE SECOND BRANCH BELOW ONLY RUNS ONCE AT LEAST ONE ADDRESS IS
076900*   ALREADY ON FILE.
077000    IF VP-ADDRESS-COUNT(VP-VENDOR-INDEX) = 0
077100        ADD 1 TO VP-ADDRESS-COUNT(VP-VENDOR-INDEX)
077200        MOVE INV-VENDOR-ADDRESS
077300             TO VP-ADDRESS-ENTRY(VP-VENDOR-INDEX,
077400                                  VP-ADDRESS-COUNT(VP-VENDOR-INDEX))
077500    ELSE
077600        IF VP-MATCH-SCORE-PCT < 100
077700           AND VP-ADDRESS-COUNT(VP-VENDOR-INDEX) < 5
077800            ADD 1 TO VP-ADDRESS-COUNT(VP-VENDOR-INDEX)
077900            MOVE INV-VENDOR-ADDRESS
078000                 TO VP-ADDRESS-ENTRY(VP-VENDOR-INDEX,
078100                                      VP-ADDRESS-COUNT(VP-VENDOR-INDEX)).
078200*----------------------------------------------------------------
078300
078400*==================================================================
078500*   CHECK 3.5 - PAYMENT TERMS VARIANCE.
078600*
078700*   COMPARES THIS INVOICE'S PAYMENT-DAYS AND WARRANTY-MONTHS TERMS
078800*   AGAINST THE LAST TERMS RECORDED FOR THIS VENDOR.  ONLY CHANGES
078900*   THAT BENEFIT THE VENDOR AT THE BUYER'S EXPENSE ARE FLAGGED -
079000*   SHORTER PAYMENT TERMS (MONEY OUT THE DOOR SOONER) OR A SHORTER
079100*   WARRANTY (LESS COVERAGE FOR THE SAME CLASS OF GOODS) - BECAUSE A
079200*   VENDOR VOLUNTARILY OFFERING LONGER PAYMENT TERMS OR A LONGER
079300*   WARRANTY IS NOT A RISK WORTH FLAGGING.
079400*==================================================================
079500RUN-TERMS-VARIANCE-CHECK.
079600
079700    MOVE "3.5 " TO WRK-CHECK-ID.
079800
079900*   BOTH TERMS FIELDS HAVE TO BE ZERO BEFORE THIS CHECK GIVES UP
080000*   AS DATA-MISSING - AN INVOICE CAN LEGITIMATELY CARRY PAYMENT
080100*   DAYS WITHOUT A WARRANTY PERIOD (CONSUMABLES, SERVICES) OR VICE
080200*   VERSA (A WARRANTY EXTENSION INVOICE WITH NO NEW PAYMENT TERM),
080300*   SO EITHER ONE BEING PRESENT IS ENOUGH TO RUN THE COMPARISON.
080400    IF INV-PAYMENT-DAYS = ZEROS
080500       AND INV-WARRANTY-MONTHS = ZEROS
080600        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
080700        MOVE "Data Missing: payment terms not provided."
080800                             TO WRK-ALERT-TEXT
080900    ELSE
081000        IF NOT VP-TERMS-RECORDED(VP-VENDOR-INDEX)
081100*           NO BASELINE YET FOR THIS VENDOR - THIS INVOICE'S TERMS
081200*           BECOME THE BASELINE FOR EVERY FUTURE COMPARISON.
081300            MOVE "PASS" TO WRK-CHECK-STATUS
081400            MOVE SPACES TO WRK-ALERT-TEXT
081500        ELSE
081600            PERFORM COMPARE-TERMS-TO-BASELINE.
081700
081800*   THE BASELINE IS ALWAYS ADVANCED TO THIS INVOICE'S TERMS, EVEN
081900*   WHEN A WARNING WAS RAISED - THE NEXT INVOICE IS COMPARED AGAINST
082000*   THE MOST RECENT TERMS SEEN, NOT THE VENDOR'S ORIGINAL ONES, SO A
082100*   GRADUAL DRIFT OVER MANY INVOICES IS CAUGHT STEP BY STEP RATHER
082200*   THAN ONLY ON THE FIRST DEVIATION.
082300    MOVE "Y"                   TO VP-TERMS-SWITCH(VP-VENDOR-INDEX).
082400    MOVE INV-PAYMENT-DAYS       TO VP-LAST-PAYMENT-DAYS(VP-VENDOR-INDEX).
082500    MOVE INV-WARRANTY-MONTHS
082600                             TO VP-LAST-WARRANTY-MONTHS(VP-VENDOR-INDEX).
082700
082800    PERFORM FILE-CHECK-RESULT.
082900*----------------------------------------------------------------
083000
083100*   TWO INDEPENDENT COMPARISONS - PAYMENT DAYS AND WARRANTY MONTHS -
083200*   EACH GUARDED SO A ZERO ON EITHER SIDE (TERM NOT PROVIDED ON THIS
083300*   INVOICE, OR NO PRIOR BASELINE FOR IT) NEVER COUNTS AS A CHANGE.
083400*   ONLY THE FIRST OF THE TWO WORDINGS TO FIRE REACHES WRK-ALERT-
083500*   TEXT, BUT BOTH STILL SET WRK-CHECK-STATUS TO WARNING IF THEY
083600*   TRIP, THE SAME PATTERN USED THROUGHOUT THIS PROGRAM WHEREVER
083700*   MORE THAN ONE SUB-CONDITION CAN RAISE THE SAME ALERT.
083800COMPARE-TERMS-TO-BASELINE.
083900
084000*   STARTS FROM A PASS AND ONLY ESCALATES TO WARNING IF ONE OF THE
084100*   TWO GUARDED COMPARISONS BELOW TRIPS - NEITHER COMPARISON CAN ON
084200*   ITS OWN DOWNGRADE A WARNING BACK TO A PASS, SO ONCE EITHER
084300*   FIRES THE FINAL STATUS FOR THIS CHECK IS WARNING REGARDLESS OF
084400*   WHAT THE OTHER COMPARISON FINDS.
084500    MOVE "PASS" TO WRK-CHECK-STATUS.
084600    MOVE SPACES TO WRK-ALERT-TEXT.
084700
084800    IF INV-PAYMENT-DAYS NOT = ZEROS
084900       AND VP-LAST-PAYMENT-DAYS(VP-VENDOR-INDEX) NOT = ZEROS
085000       AND INV-PAYMENT-DAYS
085100              NOT = VP-LAST-PAYMENT-DAYS(VP-VENDOR-INDEX)
085200        MOVE "WARNING" TO WRK-CHECK-STATUS
085300*       A LONGER PAYMENT TERM (MORE DAYS TO PAY) IS NOT FLAGGED AS
085400*       A VENDOR BENEFIT - ONLY A SHORTER ONE, WHICH MEANS THE
085500*       BUYER MUST PAY SOONER THAN BEFORE, IS WORDED THAT WAY; A
085600*       LONGER TERM STILL WARNS BUT WITH THE GENERIC WORDING BELOW.
085700        IF INV-PAYMENT-DAYS
085800              < VP-LAST-PAYMENT-DAYS(VP-VENDOR-INDEX)
085900            STRING "Payment terms shortened: "
086000                        DELIMITED BY SIZE
086100                   VP-LAST-PAYMENT-DAYS(VP-VENDOR-INDEX)
086200                        DELIMITED BY SIZE
086300                   " days -> " DELIMITED BY SIZE
086400                   INV-PAYMENT-DAYS
086500                        DELIMITED BY SIZE
086600                   " days (vendor benefit)" DELIMITED BY SIZE
086700                   INTO WRK-ALERT-TEXT
086800        ELSE
086900            MOVE "Payment terms changed" TO WRK-ALERT-TEXT.
087000
087100*   WARRANTY, UNLIKE PAYMENT DAYS, ONLY EVER FIRES ON A REDUCTION -
087200*   THERE IS NO "CHANGED" CATCH-ALL WORDING FOR A LONGER WARRANTY
087300*   SINCE A VENDOR OFFERING MORE COVERAGE IS NEVER A RISK SIGNAL.
087400    IF INV-WARRANTY-MONTHS NOT = ZEROS
087500       AND VP-LAST-WARRANTY-MONTHS(VP-VENDOR-INDEX) NOT = ZEROS
087600       AND INV-WARRANTY-MONTHS
087700              < VP-LAST-WARRANTY-MONTHS(VP-VENDOR-INDEX)
087800        MOVE "WARNING" TO WRK-CHECK-STATUS
087900        IF WRK-ALERT-TEXT = SPACES
088000            STRING "Warranty reduced: "
088100                        DELIMITED BY SIZE
088200                   VP-LAST-WARRANTY-MONTHS(VP-VENDOR-INDEX)
088300                        DELIMITED BY SIZE
088400                   " months -> " DELIMITED BY SIZE
088500                   INV-WARRANTY-MONTHS
088600                        DELIMITED BY SIZE
088700                   INTO WRK-ALERT-TEXT.
088800*----------------------------------------------------------------
