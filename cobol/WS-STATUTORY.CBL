000100*----------------------------------------------------------------
000200*    WS-STATUTORY.CBL
000300*    WORKING-STORAGE for PL-STATUTORY-VALIDATOR.CBL - the GSTIN
000400*    format breakdown, the PAN breakdown derived from it, the PAN
000500*    entity-type table and the HSN/SAC rate master (checks 2.1,
000600*    2.2, 2.3).  The HSN/SAC master used to be a separate indexed
000700*    file off the old GST sub-system; it is short enough now that
000800*    we just carry it as a table.
000900*----------------------------------------------------------------
001000*    1994-11-02 RKP AU0112  First cut - GSTIN / PAN breakdown.    AU0112  
001100*    1995-01-19 RKP AU0118  Added the HSN/SAC master table (was   AU0118
001200*                           going to CALL the GST sub-system's
001300*                           lookup routine, but it pulls in the
001400*                           whole GST load module for four rates).
001500*    2004-02-11 SRK AU0239  ST-PAN-BROKEN was slicing the entity   AU0239
001600*                           type out of PAN position 6, not
001700*                           position 4 - re-laid the redefines as
001800*                           a 3/1/6 split so FIND-PAN-ENTITY-NAME
001900*                           in PL-STATUTORY-VALIDATOR.CBL reads
002000*                           the correct byte.  See also AU0240.
002100*    2004-02-11 SRK AU0240  Added ST-HSN-RATE-EDIT so the HSN/SAC  AU0240
002200*                           data-missing alert can quote the
002300*                           master's expected rate, per the
002400*                           committee's request that a missing-
002500*                           rate alert actually say what rate was
002600*                           expected rather than just "on file."
002700*----------------------------------------------------------------
002800
002900    01  ST-GSTIN-WORK                   PIC X(15).
003000
003100    01  ST-GSTIN-BROKEN REDEFINES ST-GSTIN-WORK.
003200        05  ST-GSTIN-STATE-CODE         PIC X(02).
003300        05  ST-GSTIN-PAN                PIC X(10).
003400        05  ST-GSTIN-ENTITY-SEQ         PIC X(01).
003500        05  ST-GSTIN-Z-CHECK            PIC X(01).
003600        05  ST-GSTIN-CHECKSUM           PIC X(01).
003700
003800    01  ST-PAN-WORK                     PIC X(10).
003900
004000*   AU0239 - THE ENTITY-TYPE LETTER IS THE 4TH CHARACTER OF A PAN,
004100*   NOT THE 6TH.  THE LAYOUT BELOW IS THEREFORE A 3/1/6 SPLIT - THE
004200*   FIRST THREE HOLDER-CODE LETTERS, THE ENTITY-TYPE LETTER, THEN
004300*   THE REMAINING FOUR DIGITS AND THE CHECK LETTER CARRIED TOGETHER
004400*   SINCE NOTHING IN THIS LIBRARY NEEDS THEM SPLIT OUT ANY FURTHER.
004500    01  ST-PAN-BROKEN REDEFINES ST-PAN-WORK.
004600        05  ST-PAN-FIRST-THREE          PIC X(03).
004700        05  ST-PAN-ENTITY-TYPE          PIC X(01).
004800        05  ST-PAN-REMAINDER            PIC X(06).
004900
005000    77  ST-GSTIN-SWITCHES               PIC X(01).
005100        88  ST-GSTIN-FORMAT-OK              VALUE "Y".
005200        88  ST-GSTIN-FORMAT-BAD             VALUE "N".
005300
005400    77  ST-PAN-INDEX                    PIC 9(02) COMP.
005500    77  WS-PAN-ENTITY-COUNT             PIC 9(02) COMP VALUE 9.
005600
005700    77  ST-PAN-ENTITY-SWITCH            PIC X(01).
005800        88  PAN-ENTITY-FOUND                VALUE "Y".
005900        88  PAN-ENTITY-NOT-FOUND            VALUE "N".
006000
006100*   PAN 4TH-CHARACTER ENTITY-TYPE TABLE, LOADED BY REDEFINES - ONE
006200*   FILLER PER ENTITY CODE, CODE IN POSITION 1 OF EACH 25-BYTE SLOT.
006300    01  WS-PAN-ENTITY-VALUES.
006400        05  FILLER  PIC X(25)  VALUE "CCOMPANY                 ".
006500        05  FILLER  PIC X(25)  VALUE "PINDIVIDUAL              ".
006600        05  FILLER  PIC X(25)  VALUE "HHUF                     ".
006700        05  FILLER  PIC X(25)  VALUE "FFIRM                    ".
006800        05  FILLER  PIC X(25)  VALUE "AASSOCIATION OF PERSONS  ".
006900        05  FILLER  PIC X(25)  VALUE "TTRUST                   ".
007000        05  FILLER  PIC X(25)  VALUE "LLOCAL AUTHORITY         ".
007100        05  FILLER  PIC X(25)  VALUE "JARTIFICIAL JURIDICAL PER".
007200        05  FILLER  PIC X(25)  VALUE "GGOVERNMENT              ".
007300
007400    01  WS-PAN-ENTITY-TABLE REDEFINES WS-PAN-ENTITY-VALUES.
007500        05  WS-PAN-ENTITY-ENTRY  OCCURS 9 TIMES.
007600            10  WS-PAN-ENTITY-CODE       PIC X(01).
007700            10  WS-PAN-ENTITY-NAME       PIC X(24).
007800
007900    77  ST-HSN-INDEX                    PIC 9(02) COMP.
008000    77  WS-HSN-MASTER-COUNT             PIC 9(02) COMP VALUE 4.
008100
008200    77  ST-HSN-SWITCHES                 PIC X(01).
008300        88  ST-HSN-FOUND                    VALUE "Y".
008400        88  ST-HSN-NOT-FOUND                VALUE "N".
008500
008600*   HSN/SAC RATE MASTER, LOADED BY REDEFINES THE SAME WAY AS THE
008700*   PAN ENTITY TABLE ABOVE - CODE (8) FOLLOWED BY RATE (4, 2 DEC).
008800    01  WS-HSN-MASTER-VALUES.
008900        05  FILLER  PIC X(12)  VALUE "9983    1800".
009000        05  FILLER  PIC X(12)  VALUE "8471    1800".
009100        05  FILLER  PIC X(12)  VALUE "1001    0500".
009200        05  FILLER  PIC X(12)  VALUE "3004    1200".
009300
009400    01  WS-HSN-MASTER-TABLE REDEFINES WS-HSN-MASTER-VALUES.
009500        05  WS-HSN-MASTER-ENTRY  OCCURS 4 TIMES.
009600            10  WS-HSN-MASTER-CODE       PIC X(08).
009700            10  WS-HSN-MASTER-RATE       PIC 9(02)V99.
009800
009900    77  ST-HSN-EXPECTED-RATE             PIC 9(02)V99.
010000    77  ST-HSN-RATE-DIFF                 PIC S9(02)V99.
010100
010200*   AU0240 - EDITED PICTURE SO THE EXPECTED RATE CAN BE STRUNG INTO
010300*   THE DATA-MISSING ALERT TEXT IN RUN-HSN-SAC-VALIDATION; MOVING AN
010400*   UNEDITED 9(02)V99 FIELD INTO A STRING SIMPLY CONCATENATES ITS
010500*   DIGITS WITH NO DECIMAL POINT, WHICH IS NOT WHAT THE ALERT NEEDS.
010600    77  ST-HSN-RATE-EDIT                 PIC Z9.99.
