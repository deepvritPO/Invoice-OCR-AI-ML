000100*----------------------------------------------------------------
000200*    SLRSLT.CBL
000300*    FILE-CONTROL entry for the per-check audit result output.
000400*----------------------------------------------------------------
000500*    1989-03-20 RKP AU0002  First cut.                            AU0002  
000600*----------------------------------------------------------------
000700
000800    SELECT RESULT-FILE
000900           ASSIGN TO "AUDRSLT"
001000           ORGANIZATION IS SEQUENTIAL
001100           ACCESS MODE IS SEQUENTIAL.
