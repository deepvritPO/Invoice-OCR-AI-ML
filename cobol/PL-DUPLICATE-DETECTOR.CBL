000100*----------------------------------------------------------------
000200*    PL-DUPLICATE-DETECTOR.CBL
000300*    Paragraph library - checks 4.1 (exact duplicate), 4.2 (near-
000400*    duplicate fuzzy score) and 4.3 (PO/GRN 3-way match).  Scoring
000500*    in 4.2 calls PL-EDIT-DISTANCE.CBL once per registered invoice
000600*    compared, so this is the most expensive check in the run -
000700*    registry capacity is watched for that reason as well as for
000800*    memory (see DR-REGISTRY-MAX in WS-DUPREG.CBL).
000900*----------------------------------------------------------------
001000*    1990-10-08 RKP AU0031  First cut - exact duplicate only.     AU0031  
001100*    1992-06-30 RKP AU0075  Added near-duplicate weighted scoring.AU0075  
001200*    1996-04-17 TJH AU0171  Added PO/GRN 3-way match.             AU0171  
001300*----------------------------------------------------------------
001400
001500*   GENERAL NOTE - 4.1 AND 4.2 BOTH WORK OFF THE SAME DR-DUP-
001600*   REGISTRY TABLE IN WS-DUPREG.CBL, BUT LOOK FOR DIFFERENT THINGS:
001700*   4.1 WANTS AN EXACT KEY MATCH (SAME VENDOR, SAME INVOICE NUMBER,
001800*   SAME DATE, SAME AMOUNT - A CLASSIC RE-SUBMITTED INVOICE) WHILE
001900*   4.2 WANTS A HIGH WEIGHTED SIMILARITY SCORE EVEN WHEN ONE OR
002000*   MORE FIELDS DIFFER SLIGHTLY (A RETYPED INVOICE NUMBER, A ROUNDED
002100*   AMOUNT, A DATE OFF BY A DAY) - THE KIND OF NEAR-MATCH A VENDOR
002200*   MIGHT PRODUCE BY ACCIDENT OR BY DESIGN.  4.3 IS UNRELATED TO
002300*   EITHER - IT IS A STRAIGHT THREE-WAY TOTAL COMPARISON AGAINST
002400*   THE MATCHED PURCHASE ORDER AND GOODS RECEIPT, AND DOES NOT
002500*   TOUCH THE DUPLICATE REGISTRY AT ALL.  REGISTER-CURRENT-INVOICE
002600*   AT THE BOTTOM OF THIS LIBRARY IS PERFORMED ONCE PER INVOICE,
002700*   AFTER BOTH 4.1 AND 4.2 HAVE RUN, SO AN INVOICE NEVER MATCHES
002800*   ITSELF.
002900
003000RUN-EXACT-DUPLICATE-CHECK.
003100
003200*   EXACT-MATCH LOGIC HAS NO SCORE TO WEIGH - EITHER THE FOUR-FIELD
003300*   COMPOSITE KEY MATCHES A REGISTRY ENTRY OR IT DOES NOT, SO THIS
003400*   CHECK RESOLVES TO FAIL RATHER THAN WARNING WHEN IT TRIPS, UNLIKE
003500*   MOST OF THE FUZZY/STATISTICAL CHECKS ELSEWHERE IN THE SYSTEM.
003600    MOVE "4.1 " TO WRK-CHECK-ID.
003700
003800    IF INV-INVOICE-NUMBER = SPACES
003900        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
004000        MOVE "Data Missing: invoice number not provided."
004100                             TO WRK-ALERT-TEXT
004200    ELSE
004300        MOVE INV-VENDOR-ID TO DR-CUR-VENDOR-ID
004400        MOVE INV-INVOICE-NUMBER TO DR-CUR-INVOICE-NUMBER
004500        MOVE INV-INVOICE-DATE TO DR-CUR-INVOICE-DATE
004600        MOVE INV-TOTAL-AMOUNT TO DR-CUR-TOTAL-AMOUNT
004700
004800        SET DR-EXACT-MATCH-NOT-FOUND TO TRUE
004900        PERFORM TEST-ONE-EXACT-KEY
005000                VARYING DR-REGISTRY-INDEX FROM 1 BY 1
005100                UNTIL DR-REGISTRY-INDEX > DR-REGISTRY-COUNT
005200                   OR DR-EXACT-MATCH-FOUND
005300
005400        IF DR-EXACT-MATCH-FOUND
005500            MOVE "FAIL" TO WRK-CHECK-STATUS
005600            STRING "Exact duplicate of invoice "
005700                        DELIMITED BY SIZE
005800                   DR-REG-INVOICE-NUMBER(DR-REGISTRY-INDEX)
005900                        DELIMITED BY SIZE
006000                   " dated " DELIMITED BY SIZE
006100                   DR-REG-INVOICE-DATE(DR-REGISTRY-INDEX)
006200                        DELIMITED BY SIZE
006300                   INTO WRK-ALERT-TEXT
006400        ELSE
006500            MOVE "PASS"   TO WRK-CHECK-STATUS
006600            MOVE SPACES   TO WRK-ALERT-TEXT.
006700
006800    PERFORM FILE-CHECK-RESULT.
006900*----------------------------------------------------------------
007000
007100TEST-ONE-EXACT-KEY.
007200
007300*   DR-CURRENT-KEY IS A REDEFINES VIEW OVER THE FOUR DR-CUR-* FIELDS
007400*   MOVED IN BY THE CALLER, COMPARED IN ONE SHOT AGAINST THE SAME
007500*   REDEFINES VIEW OVER EACH REGISTRY ROW - A SINGLE COMPARISON
007600*   STATEMENT RATHER THAN FOUR SEPARATE FIELD-BY-FIELD TESTS.
007700    IF DR-CURRENT-KEY = DR-COMPOSITE-KEY(DR-REGISTRY-INDEX)
007800        SET DR-EXACT-MATCH-FOUND TO TRUE.
007900*----------------------------------------------------------------
008000
008100RUN-NEAR-DUPLICATE-CHECK.
008200
008300*   850 OF 1000 (85%) IS THE COMMITTEE'S NEAR-DUPLICATE LINE - HIGH
008400*   ENOUGH THAT AN INVOICE FROM A DIFFERENT VENDOR FOR A ROUGHLY
008500*   SIMILAR AMOUNT ON A NEARBY DATE DOES NOT TRIP IT, SINCE THE
008600*   VENDOR COMPONENT BELOW CONTRIBUTES A FULL 20% OF THE SCORE ON
008700*   ITS OWN AND AN EXACT VENDOR MISMATCH ALONE CANNOT BE MADE UP
008800*   BY THE OTHER THREE COMPONENTS SCORING PERFECTLY.
008900    MOVE "4.2 " TO WRK-CHECK-ID.
009000
009100    IF INV-INVOICE-NUMBER = SPACES
009200       AND INV-TOTAL-AMOUNT = ZEROS
009300        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
009400        MOVE "Data Missing: no invoice number or amount to score."
009500                             TO WRK-ALERT-TEXT
009600    ELSE
009700        MOVE 0 TO DR-BEST-SCORE-1000
009800        MOVE 0 TO DR-BEST-MATCH-INDEX
009900        PERFORM SCORE-ONE-REGISTRY-ENTRY
010000                VARYING DR-REGISTRY-INDEX FROM 1 BY 1
010100                UNTIL DR-REGISTRY-INDEX > DR-REGISTRY-COUNT
010200
010300        IF DR-BEST-SCORE-1000 >= 850
010400            MOVE "FAIL" TO WRK-CHECK-STATUS
010500            COMPUTE WRK-SCORE-NUM = DR-BEST-SCORE-1000 / 1000
010600            MOVE WRK-SCORE-NUM TO WRK-SCORE-EDIT
010700            STRING "Near-duplicate of invoice "
010800                        DELIMITED BY SIZE
010900                   DR-REG-INVOICE-NUMBER(DR-BEST-MATCH-INDEX)
011000                        DELIMITED BY SIZE
011100                   " score " DELIMITED BY SIZE
011200                   WRK-SCORE-EDIT DELIMITED BY SIZE
011300                   INTO WRK-ALERT-TEXT
011400        ELSE
011500            MOVE "PASS"   TO WRK-CHECK-STATUS
011600            MOVE SPACES   TO WRK-ALERT-TEXT.
011700
011800    PERFORM FILE-CHECK-RESULT.
011900*----------------------------------------------------------------
012000
012100SCORE-ONE-REGISTRY-ENTRY.
012200
012300*   FOUR WEIGHTED COMPONENTS SUM TO DR-THIS-SCORE-1000, EXPRESSED
012400*   AS A FRACTION OF 1000 RATHER THAN A PERCENT SO THE INTERMEDIATE
012500*   COMPUTES STAY IN WHOLE NUMBERS - THE SAME "TIMES 1000, DIVIDE
012600*   BY 1000" CONVENTION PL-EDIT-DISTANCE.CBL USES FOR ITS OWN
012700*   SIMILARITY RATIO, KEPT CONSISTENT HERE SO THE TWO SCORES CAN BE
012800*   COMBINED WITHOUT A SEPARATE UNIT CONVERSION.
012900*
013000*   INVOICE-NUMBER SIMILARITY, WEIGHT 0.30 (300 OF 1000).
013100    MOVE INV-INVOICE-NUMBER   TO ED-ARGUMENT-1
013200    MOVE DR-REG-INVOICE-NUMBER(DR-REGISTRY-INDEX) TO ED-ARGUMENT-2
013300    PERFORM COMPUTE-SIMILARITY-RATIO
013400    COMPUTE DR-THIS-SCORE-1000 = (ED-RATIO-1000 * 300) / 1000
013500
013600*   AMOUNT SIMILARITY, WEIGHT 0.30 - ONLY WHEN THE REGISTERED
013700*   AMOUNT IS GREATER THAN ZERO.
013800    MOVE 0 TO DR-AMOUNT-SIM-1000
013900    IF DR-REG-TOTAL-AMOUNT(DR-REGISTRY-INDEX) > 0
014000        COMPUTE DR-AMOUNT-DIFF =
014100                INV-TOTAL-AMOUNT
014200              - DR-REG-TOTAL-AMOUNT(DR-REGISTRY-INDEX)
014300        IF DR-AMOUNT-DIFF < 0
014400            MULTIPLY -1 BY DR-AMOUNT-DIFF
014500*       EXPRESSED AS A RATIO OF THE REGISTERED AMOUNT, NOT THE
014600*       CURRENT INVOICE'S OWN AMOUNT - AN ARBITRARY BUT CONSISTENT
014700*       CHOICE OF DENOMINATOR SINCE THE TWO AMOUNTS ARE EXPECTED
014800*       TO BE CLOSE FOR ANYTHING SCORING NEAR THE TOP OF THE RANGE.
014900        COMPUTE DR-AMOUNT-RATIO-1000 =
015000                1000 - ((DR-AMOUNT-DIFF * 1000)
015100                         / DR-REG-TOTAL-AMOUNT(DR-REGISTRY-INDEX))
015200        IF DR-AMOUNT-RATIO-1000 > 0
015300            MOVE DR-AMOUNT-RATIO-1000 TO DR-AMOUNT-SIM-1000.
015400    COMPUTE DR-COMPONENT-SCORE-1000 = (DR-AMOUNT-SIM-1000 * 300) / 1000
015500    ADD DR-COMPONENT-SCORE-1000 TO DR-THIS-SCORE-1000
015600
015700*   DATE SIMILARITY, WEIGHT 0.20 - ONLY WHEN BOTH DATES PRESENT.
015800*   THIS IS A BLUNT EXACT-OR-NOT TEST, NOT A DAYS-APART CALCULATION
015900*   LIKE THE GAP-PATTERN TEST IN PL-VENDOR-HISTORY.CBL - A HALF
016000*   SCORE FOR ANY MISMATCH, NO MATTER HOW FAR APART THE TWO DATES
016100*   ACTUALLY ARE, WAS JUDGED GOOD ENOUGH FOR THIS CHECK'S PURPOSES.
016200    MOVE 0 TO DR-DATE-SIM-1000
016300    IF INV-INVOICE-DATE NOT = SPACES
016400       AND DR-REG-INVOICE-DATE(DR-REGISTRY-INDEX) NOT = SPACES
016500        IF INV-INVOICE-DATE
016600              = DR-REG-INVOICE-DATE(DR-REGISTRY-INDEX)
016700            MOVE 1000 TO DR-DATE-SIM-1000
016800        ELSE
016900            MOVE 500  TO DR-DATE-SIM-1000.
017000    COMPUTE DR-COMPONENT-SCORE-1000 = (DR-DATE-SIM-1000 * 200) / 1000
017100    ADD DR-COMPONENT-SCORE-1000 TO DR-THIS-SCORE-1000
017200
017300*   VENDOR SIMILARITY, WEIGHT 0.20.
017400    MOVE 0 TO DR-VENDOR-SIM-1000
017500    IF INV-VENDOR-ID
017600          = DR-REG-VENDOR-ID(DR-REGISTRY-INDEX)
017700        MOVE 1000 TO DR-VENDOR-SIM-1000.
017800    COMPUTE DR-COMPONENT-SCORE-1000 = (DR-VENDOR-SIM-1000 * 200) / 1000
017900    ADD DR-COMPONENT-SCORE-1000 TO DR-THIS-SCORE-1000
018000
018100    IF DR-THIS-SCORE-1000 > DR-BEST-SCORE-1000
018200        MOVE DR-THIS-SCORE-1000  TO DR-BEST-SCORE-1000
018300        MOVE DR-REGISTRY-INDEX   TO DR-BEST-MATCH-INDEX.
018400*----------------------------------------------------------------
018500
018600RUN-3WAY-MATCH-CHECK.
018700
018800*   THE CLASSIC PURCHASING-CONTROLS 3-WAY MATCH: THE INVOICE TOTAL
018900*   MUST NOT EXCEED EITHER THE MATCHED PURCHASE ORDER'S TOTAL OR
019000*   THE MATCHED GOODS-RECEIPT'S TOTAL.  BOTH COMPARISONS ARE
019100*   INDEPENDENT AND EITHER CAN FAIL THE CHECK ON ITS OWN - A
019200*   VENDOR OVER-BILLING AGAINST THE PO BUT UNDER THE GRN STILL
019300*   FAILS, AND VICE VERSA.
019400    MOVE "4.3 " TO WRK-CHECK-ID.
019500
019600    IF INV-PO-TOTAL = ZEROS
019700       OR INV-GRN-TOTAL = ZEROS
019800        MOVE "DATA-MISSING" TO WRK-CHECK-STATUS
019900        IF INV-PO-TOTAL = ZEROS
020000            MOVE "Data Missing: purchase order not matched."
020100                             TO WRK-ALERT-TEXT
020200        ELSE
020300            MOVE "Data Missing: goods receipt not matched."
020400                             TO WRK-ALERT-TEXT
020500    ELSE
020600        MOVE SPACES TO WRK-ALERT-TEXT
020700        MOVE "PASS" TO WRK-CHECK-STATUS
020800        IF INV-TOTAL-AMOUNT > INV-GRN-TOTAL
020900            MOVE "FAIL" TO WRK-CHECK-STATUS
021000            MOVE "Invoice total exceeds matched goods-receipt total."
021100                        TO WRK-ALERT-TEXT
021200        IF INV-TOTAL-AMOUNT > INV-PO-TOTAL
021300            MOVE "FAIL" TO WRK-CHECK-STATUS
021400            MOVE "Invoice total exceeds matched purchase-order total."
021500                        TO WRK-ALERT-TEXT.
021600
021700    PERFORM FILE-CHECK-RESULT.
021800*----------------------------------------------------------------
021900
022000REGISTER-CURRENT-INVOICE.
022100
022200*   500-ENTRY CEILING, THE SAME DR-REGISTRY-MAX SHARED WITH THE
022300*   ANALYTICS FEATURE POPULATION TABLE - PAST IT THE CURRENT
022400*   INVOICE SIMPLY IS NOT REGISTERED, SO A LATER INVOICE CANNOT BE
022500*   COMPARED AGAINST IT.  PRINT-OVERFLOW-WARNING IN THE MAIN
022600*   PROGRAM REPORTS WHEN THIS HAS HAPPENED SO THE OPERATOR KNOWS
022700*   DUPLICATE COVERAGE WAS PARTIAL FOR THE REST OF THE RUN.
022800    IF DR-REGISTRY-COUNT >= DR-REGISTRY-MAX
022900        SET DR-REGISTRY-OVERFLOWED TO TRUE
023000    ELSE
023100        ADD 1 TO DR-REGISTRY-COUNT
023200        MOVE INV-VENDOR-ID
023300                             TO DR-REG-VENDOR-ID(DR-REGISTRY-COUNT)
023400        MOVE INV-INVOICE-NUMBER
023500                             TO DR-REG-INVOICE-NUMBER(DR-REGISTRY-COUNT)
023600        MOVE INV-INVOICE-DATE
023700                             TO DR-REG-INVOICE-DATE(DR-REGISTRY-COUNT)
023800        MOVE INV-TOTAL-AMOUNT
023900                             TO DR-REG-TOTAL-AMOUNT(DR-REGISTRY-COUNT).
