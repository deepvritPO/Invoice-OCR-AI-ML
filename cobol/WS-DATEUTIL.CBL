000100*----------------------------------------------------------------
000200*    WS-DATEUTIL.CBL
000300*    WORKING-STORAGE for PL-DATE-UTILS.CBL - converts an ISO
000400*    YYYY-MM-DD date into a day-count usable for subtraction, for
000500*    the gap-analysis leg of the frequency-pattern check (3.3).
000600*    Leap years are taken as "divisible by 4" with no century
000700*    exception - the same shortcut the old billing-cycle routine
000800*    used, and a few days of drift a century from now will not
000900*    move an invoice from one audit bucket to another.
001000*----------------------------------------------------------------
001100*    1991-02-14 RKP AU0042  First cut, for the frequency report.  AU0042  
001200*----------------------------------------------------------------
001300
001400    01  DU-DATE-STRING                 PIC X(10).
001500
001600    01  DU-DATE-BROKEN REDEFINES DU-DATE-STRING.
001700        05  DU-YEAR                    PIC 9(04).
001800        05  FILLER                     PIC X(01).
001900        05  DU-MONTH                   PIC 9(02).
002000        05  FILLER                     PIC X(01).
002100        05  DU-DAY                     PIC 9(02).
002200
002300    77  DU-DAYS-RESULT                 PIC 9(07) COMP.
002400
002500    77  DU-YEAR-LESS-1                 PIC 9(04) COMP.
002600    77  DU-LEAP-QUOTIENT               PIC 9(04) COMP.
002700    77  DU-LEAP-REMAINDER               PIC 9(02) COMP.
002800    77  DU-CURRENT-YEAR-LEAP-SW         PIC X(01).
002900        88  DU-CURRENT-YEAR-IS-LEAP         VALUE "Y".
003000
003100*   CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR,
003200*   LOADED BY REDEFINES LIKE THE STATUTORY MASTER TABLES.
003300    01  WS-CUM-DAYS-VALUES.
003400        05  FILLER  PIC 9(03)  VALUE 000.
003500        05  FILLER  PIC 9(03)  VALUE 031.
003600        05  FILLER  PIC 9(03)  VALUE 059.
003700        05  FILLER  PIC 9(03)  VALUE 090.
003800        05  FILLER  PIC 9(03)  VALUE 120.
003900        05  FILLER  PIC 9(03)  VALUE 151.
004000        05  FILLER  PIC 9(03)  VALUE 181.
004100        05  FILLER  PIC 9(03)  VALUE 212.
004200        05  FILLER  PIC 9(03)  VALUE 243.
004300        05  FILLER  PIC 9(03)  VALUE 273.
004400        05  FILLER  PIC 9(03)  VALUE 304.
004500        05  FILLER  PIC 9(03)  VALUE 334.
004600
004700    01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
004800        05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
