000100*----------------------------------------------------------------
000200*    WS-DRIVER.CBL
000300*    WORKING-STORAGE for the AUDITLNS main line itself - the step-
000400*    read switches against AUDITEM, the current invoice's line-item
000500*    buffer, the CHECK-ID/CHECK-STATUS/ALERT-TEXT contract fields
000600*    every check paragraph in the four libraries loads before
000700*    PERFORMing FILE-CHECK-RESULT, the per-invoice composite-score
000800*    accumulator, the vendor control-break fields and the run grand
000900*    totals.
001000*----------------------------------------------------------------
001100*    1989-03-06 RKP AU0001  First cut for the audit-engine rewriteAU0001  
001200*    1991-07-09 RKP AU0054  Added the vendor control-break and    AU0054  
001300*                           grand-total fields for the new report.
001400*    1996-02-06 TJH AU0166  Added the grand-total CRITICAL bucket AU0166  
001500*                           match the banding PL-ANALYTICS-ENGINE.CBL
001600*                           added, and the duplicate/anomaly counts.
001700*    1998-09-30 TJH AU0201  Y2K REVIEW - W-RUN-DATE-EDITED is builAU0201  
001800*                           off ACCEPT ... FROM DATE YYYYMMDD, four-
001900*                           digit year throughout; no change needed.
002000*    2004-03-04 SRK AU0243  Added the alert-line table so the     AU0243  
002100*                           report can carry each check's own
002200*                           "[id] text" alert line under the detail
002300*                           line, per the audit committee's complaint
002400*                           that the report only ever showed a bare
002500*                           alert count with no wording behind it.
002600*----------------------------------------------------------------
002700
002800*   STEP-READ AND END-OF-FILE SWITCHES.  AUDITEM IS READ ONE RECORD
002900*   AHEAD OF NEED AND HELD IN WRK-ITEM-HOLD UNTIL ITS KEY NO LONGER
003000*   MATCHES THE INVOICE BEING SCORED.
003100    77  WS-INVOICE-EOF-SWITCH         PIC X(01) VALUE "N".
003200        88  WS-INVOICE-EOF                VALUE "Y".
003300    77  WS-ITEM-EOF-SWITCH            PIC X(01) VALUE "N".
003400        88  WS-ITEM-EOF                    VALUE "Y".
003500
003600*   RUN DATE, EDITED FOR THE REPORT TITLE LINE.
003700    01  WS-RUN-DATE-NUMERIC           PIC 9(08).
003800    01  W-RUN-DATE-EDITED.
003900        05  W-RDE-CCYY                PIC 9(04).
004000        05  W-RDE-SEP-1               PIC X(01) VALUE "-".
004100        05  W-RDE-MM                  PIC 9(02).
004200        05  W-RDE-SEP-2               PIC X(01) VALUE "-".
004300        05  W-RDE-DD                  PIC 9(02).
004400    01  W-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-NUMERIC.
004500        05  W-RDN-CCYY                PIC 9(04).
004600        05  W-RDN-MM                  PIC 9(02).
004700        05  W-RDN-DD                  PIC 9(02).
004800
004900*   CHECK-RESULT CONTRACT FIELDS - EVERY CHECK PARAGRAPH IN THE FOUR
005000*   LIBRARIES, AND EVERY ONE-LINE SCAFFOLD/NOT-APPLICABLE IF BELOW,
005100*   LOADS THESE THREE BEFORE PERFORMING FILE-CHECK-RESULT.
005200    77  WRK-CHECK-ID                  PIC X(04).
005300    77  WRK-CHECK-STATUS              PIC X(14).
005400        88  WRK-STATUS-PASS               VALUE "PASS          ".
005500        88  WRK-STATUS-FAIL               VALUE "FAIL          ".
005600        88  WRK-STATUS-WARNING            VALUE "WARNING       ".
005700        88  WRK-STATUS-DATA-MISSING       VALUE "DATA-MISSING  ".
005800        88  WRK-STATUS-NOT-APPL           VALUE "NOT-APPLICABLE".
005900    77  WRK-ALERT-TEXT                 PIC X(80).
006000    77  WRK-SAVE-CHECK-STATUS          PIC X(14).
006100
006200*   LINE-ITEM BUFFER FOR THE INVOICE NOW BEING SCORED - FILLED BY THE
006300*   STEP-READ AGAINST AUDITEM ON VENDOR-ID + INVOICE-NUMBER BEFORE
006400*   CATEGORY-3-CHECKS RUNS.  PL-VENDOR-HISTORY.CBL'S PRICING-VARIANCE
006500*   CHECK (3.2) WALKS THIS TABLE BY WRK-LINEITEM-INDEX.
006600    77  WRK-LINEITEM-MAX               PIC 9(02) COMP VALUE 50.
006700    77  WRK-LINEITEM-COUNT             PIC 9(02) COMP VALUE 0.
006800    77  WRK-LINEITEM-INDEX             PIC 9(02) COMP.
006900    01  WRK-LINEITEM-TABLE.
007000        05  WRK-LI-ENTRY OCCURS 50 TIMES.
007100            10  WRK-LI-DESC             PIC X(30).
007200            10  WRK-LI-PRICE            PIC S9(09)V99.
007300
007400*   ONE BUFFERED LINE-ITEM RECORD, HELD ACROSS THE VENDOR/INVOICE-
007500*   NUMBER KEY COMPARE IN THE STEP-READ.
007600    01  WRK-ITEM-HOLD.
007700        05  WRK-ITEM-HOLD-VENDOR-ID     PIC X(10).
007800        05  WRK-ITEM-HOLD-INVOICE-NBR   PIC X(20).
007900        05  WRK-ITEM-HOLD-DESC          PIC X(30).
008000        05  WRK-ITEM-HOLD-PRICE         PIC S9(09)V99.
008100
008200*   PER-INVOICE COMPOSITE-RISK-SCORE AND ALERT-COUNT ACCUMULATORS,
008300*   BUILT CHECK BY CHECK FROM THE WEIGHT TABLE BELOW AS EACH CHECK'S
008400*   STATUS COMES BACK (PASS/NOT-APPLICABLE 0, DATA-MISSING 3,
008500*   WARNING 8, FAIL 15), CAPPED AT 100.
008600    77  WRK-COMPOSITE-SCORE            PIC 9(03) COMP VALUE 0.
008700    77  WRK-ALERT-COUNT                PIC 9(03) COMP VALUE 0.
008800
008900*   AU0243 - PER-INVOICE ALERT-LINE TABLE, ONE ENTRY PER CHECK THAT
009000*   RAISED AN ALERT THIS INVOICE.  FORMAT-ALERT-LINE IN AUDITLNS LOADS
009100*   SLOT WRK-ALERT-COUNT WITH "[CHECK-ID] ALERT-TEXT" RIGHT AFTER THE
009200*   COUNT IS BUMPED, AND PRINT-ALERT-LINES WALKS 1 THRU WRK-ALERT-COUNT
009300*   AFTER THE DETAIL LINE GOES OUT.  SIZED TO THE FULL 26-CHECK
009400*   CATALOGUE SINCE EVERY CHECK COULD IN PRINCIPLE RAISE ONE.
009500    77  WRK-ALERT-LINE-INDEX            PIC 9(02) COMP.
009600    01  WRK-ALERT-LINE-TABLE.
009700        05  WRK-ALERT-LINE OCCURS 26 TIMES PIC X(87).
009800
009900    01  WS-WEIGHT-VALUES.
010000        05  FILLER  PIC X(16)  VALUE "PASS          00".
010100        05  FILLER  PIC X(16)  VALUE "WARNING       08".
010200        05  FILLER  PIC X(16)  VALUE "DATA-MISSING  03".
010300        05  FILLER  PIC X(16)  VALUE "FAIL          15".
010400        05  FILLER  PIC X(16)  VALUE "NOT-APPLICABLE00".
010500
010600    01  WS-WEIGHT-TABLE REDEFINES WS-WEIGHT-VALUES.
010700        05  WS-WEIGHT-ENTRY OCCURS 5 TIMES.
010800            10  WS-WEIGHT-STATUS        PIC X(14).
010900            10  WS-WEIGHT-POINTS        PIC 9(02).
011000
011100    77  WS-WEIGHT-INDEX                PIC 9(01) COMP.
011200
011300*   VENDOR CONTROL-BREAK ACCUMULATORS.
011400    77  WRK-FIRST-RECORD-SWITCH         PIC X(01) VALUE "Y".
011500        88  WRK-FIRST-RECORD                VALUE "Y".
011600    77  WRK-SAVE-VENDOR-ID               PIC X(10).
011700    77  WRK-VENDOR-INVOICE-COUNT         PIC 9(04) COMP VALUE 0.
011800    77  WRK-VENDOR-AMOUNT-SUM            PIC S9(13)V99 VALUE 0.
011900    77  WRK-VENDOR-RISK-SUM              PIC 9(07) COMP VALUE 0.
012000    77  WRK-VENDOR-ALERT-COUNT           PIC 9(05) COMP VALUE 0.
012100    77  WRK-VENDOR-AVG-RISK              PIC 9(03) COMP VALUE 0.
012200
012300*   RUN GRAND TOTALS.
012400    77  WRK-GRAND-INVOICE-COUNT          PIC 9(06) COMP VALUE 0.
012500    77  WRK-GRAND-AMOUNT                 PIC S9(13)V99 VALUE 0.
012600    77  WRK-GRAND-CNT-LOW                PIC 9(06) COMP VALUE 0.
012700    77  WRK-GRAND-CNT-MEDIUM             PIC 9(06) COMP VALUE 0.
012800    77  WRK-GRAND-CNT-HIGH               PIC 9(06) COMP VALUE 0.
012900    77  WRK-GRAND-CNT-CRITICAL           PIC 9(06) COMP VALUE 0.
013000    77  WRK-GRAND-DUPLICATE-COUNT        PIC 9(06) COMP VALUE 0.
013100    77  WRK-GRAND-ANOMALY-COUNT          PIC 9(06) COMP VALUE 0.
